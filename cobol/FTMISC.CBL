000100******************************************************************
000200* FECHA       : 03/02/1988                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                 *
000400* APLICACION  : FOODTRUCK POS                                    *
000500* PROGRAMA    : FTMISC                                           *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : UTILERIAS VARIAS DEL NEGOCIO -- ESPECIALES DEL   *
000800*             : DIA, RECOMENDADOR DE MENU SEGUN EL CLIMA,        *
000900*             : VERIFICADOR DE HORARIO DE VENTA, ARMADOR DE      *
001000*             : COMBOS Y SEGUIMIENTO DE METAS DIARIAS.           *
001100* ARCHIVOS    : SPCFILE, SCHFILE, GOALFILE, MENUMAS, ORDFILE     *
001200* PROGRAMA(S) : RUTINA DEBD1R00, FILE STATUS EXTENDED            *
001300******************************************************************
001400*                   BITACORA DE CAMBIOS AL PROGRAMA              *
001500******************************************************************
001600* 03/02/1988 (EEDR) PRIMERA VERSION -- SOLO ESPECIALES DEL DIA   *
001700*            (TICKET FT-092).                                    *
001800* 19/04/1999 (JMLR) REVISION Y2K, TODAS LAS FECHAS DE PARAMETRO  *
001900*            SE VALIDAN CON ANIO DE 4 DIGITOS.                   *
002000* 03/09/2010 (CAG) SE AGREGA EL RECOMENDADOR DE MENU SEGUN EL    *
002100*            CLIMA (TICKET FT-095).                               *
002200* 21/02/2016 (RQV) SE AGREGA EL VERIFICADOR DE HORARIO DE VENTA  *
002300*            (TICKET FT-110).                                    *
002400* 08/07/2019 (RQV) SE AGREGA EL ARMADOR DE COMBOS TACO+BEBIDA Y  *
002500*            BURRITO+ACOMPANANTE (TICKET FT-127).                *
002600* 11/03/2022 (RQV) SE AGREGA EL SEGUIMIENTO DE METAS DIARIAS DE  *
002700*            VENTAS (TICKET FT-139).                              *
002800******************************************************************
002900 IDENTIFICATION DIVISION.
003000 PROGRAM-ID. FTMISC.
003100 AUTHOR. ERICK DANIEL RAMIREZ DIVAS.
003200 INSTALLATION. FOODTRUCK POS - DEPARTAMENTO DE SISTEMAS.
003300 DATE-WRITTEN. 03/02/1988.
003400 DATE-COMPILED.
003500 SECURITY. USO INTERNO - SOLO PERSONAL DE SISTEMAS.
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     CURRENCY SIGN IS "$" WITH PICTURE SYMBOL "$"
004000     C01 IS TOP-OF-FORM.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT SPCFILE  ASSIGN TO SPCFILE
004400                     ORGANIZATION  IS INDEXED
004500                     ACCESS        IS DYNAMIC
004600                     RECORD KEY    IS SPC-LLAVE
004700                     FILE STATUS   IS FS-SPCFILE
004800                                      FSE-SPCFILE.
004900     SELECT SCHFILE  ASSIGN TO SCHFILE
005000                     ORGANIZATION  IS INDEXED
005100                     ACCESS        IS DYNAMIC
005200                     RECORD KEY    IS SCH-LLAVE
005300                     FILE STATUS   IS FS-SCHFILE
005400                                      FSE-SCHFILE.
005500     SELECT GOALFILE ASSIGN TO GOALFILE
005600                     ORGANIZATION  IS INDEXED
005700                     ACCESS        IS DYNAMIC
005800                     RECORD KEY    IS GOL-DATE
005900                     FILE STATUS   IS FS-GOALFILE
006000                                      FSE-GOALFILE.
006100     SELECT MENUMAS  ASSIGN TO MENUMAS
006200                     ORGANIZATION  IS INDEXED
006300                     ACCESS        IS DYNAMIC
006400                     RECORD KEY    IS MENU-ID
006500                     FILE STATUS   IS FS-MENUMAS
006600                                      FSE-MENUMAS.
006700     SELECT ORDFILE  ASSIGN TO ORDFILE
006800                     ORGANIZATION  IS INDEXED
006900                     ACCESS        IS DYNAMIC
007000                     RECORD KEY    IS ORDH-ID
007100                     FILE STATUS   IS FS-ORDFILE
007200                                      FSE-ORDFILE.
007300 DATA DIVISION.
007400 FILE SECTION.
007500******************************************************************
007600*                DEFINICIONES DE ARCHIVOS A UTILIZAR             *
007700******************************************************************
007800 FD  SPCFILE.
007900 01  SPC-REG-FISICO.
008000     02 SPC-LLAVE.
008100        03 SPC-LLAVE-FECHA      PIC 9(08).
008200        03 SPC-LLAVE-MENU       PIC 9(05).
008300     02 SPC-DATOS.
008400        COPY SPCLREC REPLACING SPC-REGISTRO BY SPC-DATOS-REG.
008500 FD  SCHFILE.
008600 01  SCH-REG-FISICO.
008700     02 SCH-LLAVE.
008800        03 SCH-LLAVE-MENU       PIC 9(05).
008900        03 SCH-LLAVE-DIA        PIC X(03).
009000        03 SCH-LLAVE-INICIO     PIC X(05).
009100     02 SCH-DATOS.
009200        COPY SCHDREC REPLACING SCH-REGISTRO BY SCH-DATOS-REG.
009300 FD  GOALFILE.
009400     COPY GOALREC.
009500 FD  MENUMAS.
009600     COPY MENUREC.
009700 FD  ORDFILE.
009800     COPY ORDHREC.
009900******************************************************************
010000 WORKING-STORAGE SECTION.
010100******************************************************************
010200*                CONTADORES, OPERADORES Y CONTROLADORES          *
010300******************************************************************
010400 01  WKS-CAMPOS-DE-TRABAJO.
010500     02 WKS-PROGRAMA           PIC X(08)      VALUE "FTMISC  ".
010600     02 WKS-FIN-SPCFILE-SW     PIC 9(01)      VALUE 0.
010700        88 WKS-FIN-SPCFILE            VALUE 1.
010800     02 WKS-FIN-SCHFILE-SW     PIC 9(01)      VALUE 0.
010900        88 WKS-FIN-SCHFILE            VALUE 1.
011000     02 WKS-FIN-MENUMAS-SW     PIC 9(01)      VALUE 0.
011100        88 WKS-FIN-MENUMAS            VALUE 1.
011200     02 WKS-FIN-ORDFILE-SW     PIC 9(01)      VALUE 0.
011300        88 WKS-FIN-ORDFILE            VALUE 1.
011400     02 WKS-SUB-POS            PIC 9(02) COMP VALUE ZEROS.
011500     02 WKS-SUB-ITEM           PIC 9(02) COMP VALUE ZEROS.
011600     02 WKS-SUB-ITEM-2         PIC 9(02) COMP VALUE ZEROS.
011700     02 WKS-NUM-CANDIDATOS     PIC 9(02) COMP VALUE ZEROS.
011800     02 WKS-SUB-TOP            PIC 9(02) COMP VALUE ZEROS.
011900******************************************************************
012000*                CAMPOS DE ESPECIALES DEL DIA                    *
012100******************************************************************
012200 01  WKS-ESPECIAL-CAMPOS.
012300     02 WKS-ESP-AHORRO         PIC S9(05)V99  VALUE ZEROS.
012400******************************************************************
012500*                CAMPOS DEL CLASIFICADOR DE CLIMA                *
012600******************************************************************
012700 01  WKS-CLIMA-CAMPOS.
012800     02 WKS-CLIMA-CLASE        PIC X(08)      VALUE SPACES.
012900        88 WKS-CLIMA-ES-CALUROSO    VALUE "HOT     ".
013000        88 WKS-CLIMA-ES-FRIO        VALUE "COLD    ".
013100        88 WKS-CLIMA-ES-LLUVIOSO    VALUE "RAINY   ".
013200        88 WKS-CLIMA-ES-AGRADABLE   VALUE "NICE    ".
013300     02 WKS-CLIMA-HALLADO-SW   PIC 9(01)      VALUE 0.
013400        88 WKS-CLIMA-HALLADO-LLUVIA   VALUE 1.
013500 01  WKS-TABLA-PUNTAJE.
013600     02 WKS-PUNT-ENTRADA OCCURS 60 TIMES.
013700        03 WKS-PUNT-MENU-ID     PIC 9(05).
013800        03 WKS-PUNT-NOMBRE      PIC X(30).
013900        03 WKS-PUNT-TOTAL       PIC 9(03) COMP.
014000        03 WKS-PUNT-ORDEN-DESP  PIC 9(03).
014100 01  WKS-PUNT-ENTRADA-TEMP.
014200     02 WKS-PUNT-MENU-ID-T     PIC 9(05).
014300     02 WKS-PUNT-NOMBRE-T      PIC X(30).
014400     02 WKS-PUNT-TOTAL-T       PIC 9(03) COMP.
014500     02 WKS-PUNT-ORDEN-DESP-T  PIC 9(03).
014600 01  WKS-PUNT-CAMPOS-CMP.
014700     02 WKS-PUNT-TOTAL-CMP     PIC 9(03) COMP.
014800     02 WKS-PUNT-ORDEN-CMP     PIC 9(03).
014900******************************************************************
015000*                CAMPOS DEL VERIFICADOR DE HORARIO               *
015100******************************************************************
015200 01  WKS-HORARIO-CAMPOS.
015300     02 WKS-HOR-TOTAL-VIGENTES PIC 9(03) COMP VALUE ZEROS.
015400     02 WKS-HOR-DISPONIBLE-SW  PIC 9(01)      VALUE 0.
015500        88 WKS-HOR-DISPONIBLE        VALUE 1.
015600******************************************************************
015700*                CAMPOS DEL ARMADOR DE COMBOS                    *
015800******************************************************************
015900 01  WKS-COMBO-CAMPOS.
016000     02 WKS-COMBO-TACO-ID      PIC 9(05)      VALUE ZEROS.
016100     02 WKS-COMBO-TACO-PRECIO  PIC S9(05)V99  VALUE ZEROS.
016200     02 WKS-COMBO-BEBIDA-ID    PIC 9(05)      VALUE ZEROS.
016300     02 WKS-COMBO-BEBIDA-PRECIO PIC S9(05)V99 VALUE ZEROS.
016400     02 WKS-COMBO-BURRITO-ID   PIC 9(05)      VALUE ZEROS.
016500     02 WKS-COMBO-BURRITO-PRECIO PIC S9(05)V99 VALUE ZEROS.
016600     02 WKS-COMBO-ACOMP-ID     PIC 9(05)      VALUE ZEROS.
016700     02 WKS-COMBO-ACOMP-PRECIO PIC S9(05)V99  VALUE ZEROS.
016800     02 WKS-COMBO-PRECIO       PIC S9(05)V99  VALUE ZEROS.
016900     02 WKS-COMBO-AHORRO       PIC S9(05)V99  VALUE ZEROS.
017000     02 WKS-COMBO-PORC-TACO    PIC V99        VALUE .90.
017100     02 WKS-COMBO-PORC-BURR    PIC V99        VALUE .85.
017200******************************************************************
017300*                CAMPOS DEL SEGUIMIENTO DE METAS                 *
017400******************************************************************
017500 01  WKS-META-CAMPOS.
017600     02 WKS-META-INGRESO-META PIC S9(07)V99   VALUE ZEROS.
017700     02 WKS-META-ORDENES-META PIC 9(05)       VALUE ZEROS.
017800     02 WKS-META-INGRESO-ACT  PIC S9(07)V99   VALUE ZEROS.
017900     02 WKS-META-ORDENES-ACT  PIC 9(05) COMP  VALUE ZEROS.
018000     02 WKS-META-PROGRESO     PIC 9(03)V9     VALUE ZEROS.
018100     02 WKS-META-RESTANTE     PIC S9(07)V99   VALUE ZEROS.
018200     02 WKS-META-ESTADO       PIC X(12)        VALUE SPACES.
018300     02 WKS-META-INGRESO-DEF  PIC S9(07)V99  VALUE 500.00.
018400     02 WKS-META-ORDENES-DEF  PIC 9(05)      VALUE 50.
018500 01  WKS-META-CAMPOS-R REDEFINES WKS-META-CAMPOS.
018600     02 FILLER                 PIC X(66).
018700 01  WKS-PARM-SYSIN.
018800     02 WKS-PARM-ACCION        PIC X(08).
018900        88 WKS-ACCION-ESPECIAL      VALUE "ESPECIAL".
019000        88 WKS-ACCION-DESACTSPC     VALUE "DESACTSP".
019100        88 WKS-ACCION-CLIMA         VALUE "CLIMA   ".
019200        88 WKS-ACCION-HORARIO       VALUE "HORARIO ".
019300        88 WKS-ACCION-COMBOS        VALUE "COMBOS  ".
019400        88 WKS-ACCION-METAS         VALUE "METAS   ".
019500     02 WKS-PARM-FECHA         PIC 9(08).
019600     02 WKS-PARM-MENU-ID       PIC 9(05).
019700     02 WKS-PARM-CONDICION     PIC X(20).
019800     02 WKS-PARM-TEMPERATURA   PIC S9(03).
019900     02 WKS-PARM-DIA           PIC X(03).
020000     02 WKS-PARM-HORA          PIC X(05).
020100 01  WKS-PARM-REDEFINE REDEFINES WKS-PARM-SYSIN.
020200     02 FILLER                 PIC X(44).
020300 01  WKS-PARM-FECHA-R REDEFINES WKS-PARM-SYSIN.
020400     02 FILLER                 PIC X(08).
020500     02 WKS-PF-ANIO            PIC 9(04).
020600     02 WKS-PF-MES             PIC 9(02).
020700     02 WKS-PF-DIA             PIC 9(02).
020800     02 FILLER                 PIC X(28).
020900******************************************************************
021000*                      VARIABLES PARA FILESTATUS                 *
021100******************************************************************
021200 01  FS-SPCFILE                   PIC 9(02)     VALUE ZEROS.
021300 01  FS-SCHFILE                   PIC 9(02)     VALUE ZEROS.
021400 01  FS-GOALFILE                  PIC 9(02)     VALUE ZEROS.
021500 01  FS-MENUMAS                   PIC 9(02)     VALUE ZEROS.
021600 01  FS-ORDFILE                   PIC 9(02)     VALUE ZEROS.
021700 01  FSE-SPCFILE.
021800     02 FSE-RETURN                PIC S9(04) COMP-5 VALUE ZEROS.
021900     02 FSE-FUNCTION              PIC S9(04) COMP-5 VALUE ZEROS.
022000     02 FSE-FEEDBACK              PIC S9(04) COMP-5 VALUE ZEROS.
022100 01  FSE-SCHFILE.
022200     02 FSE-RETURN                PIC S9(04) COMP-5 VALUE ZEROS.
022300     02 FSE-FUNCTION              PIC S9(04) COMP-5 VALUE ZEROS.
022400     02 FSE-FEEDBACK              PIC S9(04) COMP-5 VALUE ZEROS.
022500 01  FSE-GOALFILE.
022600     02 FSE-RETURN                PIC S9(04) COMP-5 VALUE ZEROS.
022700     02 FSE-FUNCTION              PIC S9(04) COMP-5 VALUE ZEROS.
022800     02 FSE-FEEDBACK              PIC S9(04) COMP-5 VALUE ZEROS.
022900 01  FSE-MENUMAS.
023000     02 FSE-RETURN                PIC S9(04) COMP-5 VALUE ZEROS.
023100     02 FSE-FUNCTION              PIC S9(04) COMP-5 VALUE ZEROS.
023200     02 FSE-FEEDBACK              PIC S9(04) COMP-5 VALUE ZEROS.
023300 01  FSE-ORDFILE.
023400     02 FSE-RETURN                PIC S9(04) COMP-5 VALUE ZEROS.
023500     02 FSE-FUNCTION              PIC S9(04) COMP-5 VALUE ZEROS.
023600     02 FSE-FEEDBACK              PIC S9(04) COMP-5 VALUE ZEROS.
023700 01  PROGRAMA                     PIC X(08)     VALUE SPACES.
023800 01  ARCHIVO                      PIC X(08)     VALUE SPACES.
023900 01  ACCION                       PIC X(10)     VALUE SPACES.
024000 01  LLAVE                        PIC X(32)     VALUE SPACES.
024100 PROCEDURE DIVISION.
024200 100-SECCION-PRINCIPAL SECTION.
024300     PERFORM 100-ABRIR-VALIDAR-DATASETS
024400     PERFORM 200-LEER-PARAMETRO-ENTRADA
024500     EVALUATE TRUE
024600        WHEN WKS-ACCION-ESPECIAL
024700             PERFORM 300-CALCULAR-ESPECIAL
024800        WHEN WKS-ACCION-DESACTSPC
024900             PERFORM 305-DESACTIVAR-ESPECIAL
025000        WHEN WKS-ACCION-CLIMA
025100             PERFORM 400-CLASIFICAR-CLIMA
025200             PERFORM 410-PUNTUAR-MENU
025300        WHEN WKS-ACCION-HORARIO
025400             PERFORM 500-VERIFICAR-HORARIO
025500        WHEN WKS-ACCION-COMBOS
025600             PERFORM 600-ARMAR-COMBOS
025700        WHEN WKS-ACCION-METAS
025800             PERFORM 700-EVALUAR-METAS
025900        WHEN OTHER
026000             DISPLAY "FTMISC: ACCION DE PARAMETRO NO VALIDA"
026100                     UPON CONSOLE
026200     END-EVALUATE
026300     PERFORM 800-ESTADISTICAS
026400     PERFORM XXX-CIERRA-ARCHIVOS
026500     STOP RUN.
026600 100-SECCION-PRINCIPAL-E.            EXIT.
026700
026800 100-ABRIR-VALIDAR-DATASETS SECTION.
026900     MOVE "FTMISC  " TO PROGRAMA
027000     OPEN I-O    SPCFILE
027100     IF FS-SPCFILE = 97
027200        CLOSE SPCFILE
027300        OPEN OUTPUT SPCFILE
027400        CLOSE SPCFILE
027500        OPEN I-O SPCFILE
027600     END-IF
027700     OPEN INPUT  SCHFILE
027800     OPEN I-O    GOALFILE
027900     IF FS-GOALFILE = 97
028000        CLOSE GOALFILE
028100        OPEN OUTPUT GOALFILE
028200        CLOSE GOALFILE
028300        OPEN I-O GOALFILE
028400     END-IF
028500     OPEN INPUT  MENUMAS
028600     OPEN INPUT  ORDFILE
028700     IF FS-SPCFILE NOT EQUAL 0
028800        MOVE 'OPEN'    TO ACCION
028900        MOVE SPACES    TO LLAVE
029000        MOVE 'SPCFILE ' TO ARCHIVO
029100        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
029200                              LLAVE, FS-SPCFILE, FSE-SPCFILE
029300        DISPLAY "FTMISC: ERROR AL ABRIR SPCFILE" UPON CONSOLE
029400        MOVE 91 TO RETURN-CODE
029500        STOP RUN
029600     END-IF
029700     IF FS-SCHFILE NOT EQUAL 0
029800        MOVE 'OPEN'    TO ACCION
029900        MOVE SPACES    TO LLAVE
030000        MOVE 'SCHFILE ' TO ARCHIVO
030100        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
030200                              LLAVE, FS-SCHFILE, FSE-SCHFILE
030300        DISPLAY "FTMISC: ERROR AL ABRIR SCHFILE" UPON CONSOLE
030400        MOVE 91 TO RETURN-CODE
030500        STOP RUN
030600     END-IF
030700     IF FS-GOALFILE NOT EQUAL 0
030800        MOVE 'OPEN'    TO ACCION
030900        MOVE SPACES    TO LLAVE
031000        MOVE 'GOALFILE' TO ARCHIVO
031100        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
031200                              LLAVE, FS-GOALFILE, FSE-GOALFILE
031300        DISPLAY "FTMISC: ERROR AL ABRIR GOALFILE" UPON CONSOLE
031400        MOVE 91 TO RETURN-CODE
031500        STOP RUN
031600     END-IF
031700     IF FS-MENUMAS NOT EQUAL 0
031800        MOVE 'OPEN'    TO ACCION
031900        MOVE SPACES    TO LLAVE
032000        MOVE 'MENUMAS ' TO ARCHIVO
032100        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
032200                              LLAVE, FS-MENUMAS, FSE-MENUMAS
032300        DISPLAY "FTMISC: ERROR AL ABRIR MENUMAS" UPON CONSOLE
032400        MOVE 91 TO RETURN-CODE
032500        STOP RUN
032600     END-IF
032700     IF FS-ORDFILE NOT EQUAL 0
032800        MOVE 'OPEN'    TO ACCION
032900        MOVE SPACES    TO LLAVE
033000        MOVE 'ORDFILE ' TO ARCHIVO
033100        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
033200                              LLAVE, FS-ORDFILE, FSE-ORDFILE
033300        DISPLAY "FTMISC: ERROR AL ABRIR ORDFILE" UPON CONSOLE
033400        MOVE 91 TO RETURN-CODE
033500        STOP RUN
033600     END-IF.
033700 100-ABRIR-VALIDAR-DATASETS-E.        EXIT.
033800
033900 200-LEER-PARAMETRO-ENTRADA SECTION.
034000     ACCEPT WKS-PARM-SYSIN FROM SYSIN.
034100 200-LEER-PARAMETRO-ENTRADA-E.        EXIT.
034200
034300******************************************************************
034400*  300-CALCULAR-ESPECIAL : LISTA LOS ESPECIALES ACTIVOS DE LA     *
034500*  FECHA DEL PARAMETRO CON EL AHORRO CONTRA EL PRECIO DE MENU.    *
034600******************************************************************
034700 300-CALCULAR-ESPECIAL SECTION.
034800     MOVE ZEROS TO WKS-FIN-SPCFILE-SW
034900     MOVE WKS-PARM-FECHA TO SPC-LLAVE-FECHA
035000     MOVE ZEROS          TO SPC-LLAVE-MENU
035100     START SPCFILE KEY IS NOT LESS THAN SPC-LLAVE
035200        INVALID KEY SET WKS-FIN-SPCFILE TO TRUE
035300     END-START
035400     PERFORM 301-LEER-SIGUIENTE-ESPECIAL
035500     PERFORM 302-EVALUAR-ESPECIAL
035600        UNTIL WKS-FIN-SPCFILE.
035700 300-CALCULAR-ESPECIAL-E.              EXIT.
035800
035900 301-LEER-SIGUIENTE-ESPECIAL SECTION.
036000     IF NOT WKS-FIN-SPCFILE
036100        READ SPCFILE NEXT RECORD
036200           AT END SET WKS-FIN-SPCFILE TO TRUE
036300        END-READ
036400        IF NOT WKS-FIN-SPCFILE
036500           AND SPC-LLAVE-FECHA NOT EQUAL WKS-PARM-FECHA
036600           SET WKS-FIN-SPCFILE TO TRUE
036700        END-IF
036800     END-IF.
036900 301-LEER-SIGUIENTE-ESPECIAL-E.        EXIT.
037000
037100 302-EVALUAR-ESPECIAL SECTION.
037200     IF NOT WKS-FIN-SPCFILE
037300        IF SPC-IS-ACTIVE
037400           MOVE SPC-LLAVE-MENU TO MENU-ID
037500           READ MENUMAS
037600              INVALID KEY MOVE ZEROS TO MENU-PRICE
037700                          MOVE "ARTICULO DESCONOCIDO" TO MENU-NAME
037800           END-READ
037900           COMPUTE WKS-ESP-AHORRO ROUNDED =
038000                   MENU-PRICE - SPC-SPECIAL-PRICE
038100           DISPLAY "ESPECIAL: " MENU-NAME
038200                   " PRECIO $" SPC-SPECIAL-PRICE
038300                   " AHORRO $" WKS-ESP-AHORRO UPON CONSOLE
038400        END-IF
038500     END-IF
038600     PERFORM 301-LEER-SIGUIENTE-ESPECIAL.
038700 302-EVALUAR-ESPECIAL-E.                EXIT.
038800
038900 305-DESACTIVAR-ESPECIAL SECTION.
039000     MOVE WKS-PARM-FECHA   TO SPC-LLAVE-FECHA
039100     MOVE WKS-PARM-MENU-ID TO SPC-LLAVE-MENU
039200     READ SPCFILE
039300        INVALID KEY
039400           DISPLAY "FTMISC: ESPECIAL NO ENCONTRADO" UPON CONSOLE
039500           GO TO 305-DESACTIVAR-ESPECIAL-E
039600     END-READ
039700     MOVE "N" TO SPC-ACTIVE
039800     REWRITE SPC-REG-FISICO
039900        INVALID KEY
040000           DISPLAY "FTMISC: ERROR AL REGRABAR ESPECIAL"
040100                   UPON CONSOLE
040200     END-REWRITE.
040300 305-DESACTIVAR-ESPECIAL-E.             EXIT.
040400
040500******************************************************************
040600*  400-CLASIFICAR-CLIMA : LLUVIA/TORMENTA/LLOVIZNA EN LA          *
040700*  CONDICION -> RAINY; SI NO, TEMP >= 85 -> HOT; TEMP <= 50 ->    *
040800*  COLD; DE LO CONTRARIO -> NICE.                                 *
040900******************************************************************
041000 400-CLASIFICAR-CLIMA SECTION.
041100     MOVE ZEROS TO WKS-CLIMA-HALLADO-SW
041200     PERFORM 401-BUSCAR-PALABRA-LLUVIA
041300     EVALUATE TRUE
041400        WHEN WKS-CLIMA-HALLADO-LLUVIA
041500             SET WKS-CLIMA-ES-LLUVIOSO TO TRUE
041600        WHEN WKS-PARM-TEMPERATURA >= 85
041700             SET WKS-CLIMA-ES-CALUROSO TO TRUE
041800        WHEN WKS-PARM-TEMPERATURA <= 50
041900             SET WKS-CLIMA-ES-FRIO TO TRUE
042000        WHEN OTHER
042100             SET WKS-CLIMA-ES-AGRADABLE TO TRUE
042200     END-EVALUATE
042300     DISPLAY "FTMISC: CLASIFICACION DE CLIMA -> " WKS-CLIMA-CLASE
042400             UPON CONSOLE.
042500 400-CLASIFICAR-CLIMA-E.                EXIT.
042600
042700******************************************************************
042800*  401-BUSCAR-PALABRA-LLUVIA : RECORRE LA CONDICION BUSCANDO      *
042900*  "RAIN", "STORM" O "DRIZZLE" EN CUALQUIER POSICION.             *
043000******************************************************************
043100 401-BUSCAR-PALABRA-LLUVIA SECTION.
043200     PERFORM 402-COMPARAR-POSICION-LLUVIA
043300        VARYING WKS-SUB-POS FROM 1 BY 1
043400        UNTIL WKS-SUB-POS > 14 OR WKS-CLIMA-HALLADO-LLUVIA.
043500 401-BUSCAR-PALABRA-LLUVIA-E.           EXIT.
043600
043700 402-COMPARAR-POSICION-LLUVIA SECTION.
043800     IF WKS-PARM-CONDICION (WKS-SUB-POS:4) = "RAIN"
043900        OR WKS-PARM-CONDICION (WKS-SUB-POS:5) = "STORM"
044000        OR WKS-PARM-CONDICION (WKS-SUB-POS:7) = "DRIZZLE"
044100        SET WKS-CLIMA-HALLADO-LLUVIA TO TRUE
044200     END-IF.
044300 402-COMPARAR-POSICION-LLUVIA-E.        EXIT.
044400
044500******************************************************************
044600*  410-PUNTUAR-MENU : CALIFICA CADA ARTICULO DISPONIBLE Y MUESTRA *
044700*  LOS 5 DE MAYOR PUNTAJE.  EN ESTE NEGOCIO NO EXISTE UNA         *
044800*  CATEGORIA DE PLATILLOS FUERTES POR SEPARADO -- PARA CLIMA      *
044900*  FRIO O LLUVIOSO SE PROMUEVE LA CATEGORIA DE BURRITOS, POR SER  *
045000*  EL ARTICULO MAS SUSTANCIOSO DEL MENU.                          *
045100******************************************************************
045200 410-PUNTUAR-MENU SECTION.
045300     MOVE ZEROS TO WKS-NUM-CANDIDATOS
045400     MOVE ZEROS TO WKS-FIN-MENUMAS-SW
045500     MOVE ZEROS TO MENU-ID
045600     START MENUMAS KEY IS NOT LESS THAN MENU-ID
045700        INVALID KEY SET WKS-FIN-MENUMAS TO TRUE
045800     END-START
045900     PERFORM 411-LEER-SIGUIENTE-MENU
046000     PERFORM 412-EVALUAR-MENU-PUNTAJE
046100        UNTIL WKS-FIN-MENUMAS
046200     PERFORM 420-ORDENAR-PUNTAJE
046300     IF WKS-NUM-CANDIDATOS > 5
046400        MOVE 5 TO WKS-SUB-TOP
046500     ELSE
046600        MOVE WKS-NUM-CANDIDATOS TO WKS-SUB-TOP
046700     END-IF
046800     PERFORM 430-IMPRIMIR-PUNTAJE
046900        VARYING WKS-SUB-ITEM FROM 1 BY 1
047000        UNTIL WKS-SUB-ITEM > WKS-SUB-TOP.
047100 410-PUNTUAR-MENU-E.                    EXIT.
047200
047300 411-LEER-SIGUIENTE-MENU SECTION.
047400     IF NOT WKS-FIN-MENUMAS
047500        READ MENUMAS NEXT RECORD
047600           AT END SET WKS-FIN-MENUMAS TO TRUE
047700        END-READ
047800     END-IF.
047900 411-LEER-SIGUIENTE-MENU-E.             EXIT.
048000
048100 412-EVALUAR-MENU-PUNTAJE SECTION.
048200     IF NOT WKS-FIN-MENUMAS
048300        IF MENU-IS-AVAILABLE AND WKS-NUM-CANDIDATOS < 60
048400           PERFORM 413-CALCULAR-PUNTAJE-ITEM
048500           ADD 1 TO WKS-NUM-CANDIDATOS
048600           MOVE MENU-ID            TO WKS-PUNT-MENU-ID
048700                                      (WKS-NUM-CANDIDATOS)
048800           MOVE MENU-NAME          TO WKS-PUNT-NOMBRE
048900                                      (WKS-NUM-CANDIDATOS)
049000           MOVE WKS-PUNT-TOTAL-T   TO WKS-PUNT-TOTAL
049100                                      (WKS-NUM-CANDIDATOS)
049200           MOVE MENU-DISPLAY-ORDER TO WKS-PUNT-ORDEN-DESP
049300                                      (WKS-NUM-CANDIDATOS)
049400        END-IF
049500     END-IF
049600     PERFORM 411-LEER-SIGUIENTE-MENU.
049700 412-EVALUAR-MENU-PUNTAJE-E.            EXIT.
049800
049900******************************************************************
050000*  413-CALCULAR-PUNTAJE-ITEM : BASE 50, +30 SI LA CATEGORIA ES    *
050100*  LA PROMOVIDA PARA EL CLIMA, +20 SI EL ARTICULO TIENE UN        *
050200*  ESPECIAL VIGENTE HOY (MARCADOR DE ARTICULO DESTACADO).         *
050300******************************************************************
050400 413-CALCULAR-PUNTAJE-ITEM SECTION.
050500     MOVE 50 TO WKS-PUNT-TOTAL-T
050600     EVALUATE TRUE
050700        WHEN WKS-CLIMA-ES-CALUROSO
050800             IF MENU-CAT-DRINKS OR MENU-CAT-SIDES
050900                ADD 30 TO WKS-PUNT-TOTAL-T
051000             END-IF
051100        WHEN WKS-CLIMA-ES-FRIO OR WKS-CLIMA-ES-LLUVIOSO
051200             IF MENU-CAT-BURRITOS
051300                ADD 30 TO WKS-PUNT-TOTAL-T
051400             END-IF
051500        WHEN OTHER
051600             CONTINUE
051700     END-EVALUATE
051800     PERFORM 414-BUSCAR-ESPECIAL-VIGENTE
051900     IF WKS-CLIMA-HALLADO-LLUVIA
052000        CONTINUE
052100     END-IF.
052200 413-CALCULAR-PUNTAJE-ITEM-E.           EXIT.
052300
052400 414-BUSCAR-ESPECIAL-VIGENTE SECTION.
052500     MOVE WKS-PARM-FECHA TO SPC-LLAVE-FECHA
052600     MOVE MENU-ID        TO SPC-LLAVE-MENU
052700     READ SPCFILE
052800        INVALID KEY CONTINUE
052900        NOT INVALID KEY
053000           IF SPC-IS-ACTIVE
053100              ADD 20 TO WKS-PUNT-TOTAL-T
053200           END-IF
053300     END-READ.
053400 414-BUSCAR-ESPECIAL-VIGENTE-E.         EXIT.
053500
053600 420-ORDENAR-PUNTAJE SECTION.
053700     PERFORM 421-PASADA-BURBUJA-PUNTAJE
053800        VARYING WKS-SUB-ITEM FROM 1 BY 1
053900        UNTIL WKS-SUB-ITEM >= WKS-NUM-CANDIDATOS.
054000 420-ORDENAR-PUNTAJE-E.                 EXIT.
054100
054200 421-PASADA-BURBUJA-PUNTAJE SECTION.
054300     PERFORM 422-COMPARAR-INTERCAMBIAR-PUNTAJE
054400        VARYING WKS-SUB-ITEM-2 FROM 1 BY 1
054500        UNTIL WKS-SUB-ITEM-2 > (WKS-NUM-CANDIDATOS - WKS-SUB-ITEM).
054600 421-PASADA-BURBUJA-PUNTAJE-E.          EXIT.
054700
054800******************************************************************
054900*  422-COMPARAR-INTERCAMBIAR-PUNTAJE : ORDENA POR PUNTAJE         *
055000*  DESCENDENTE Y, EN EMPATE, POR ORDEN DE DESPLIEGUE ASCENDENTE   *
055100*  (DESEMPATE FIJO, SIN NUMEROS ALEATORIOS).                      *
055200******************************************************************
055300 422-COMPARAR-INTERCAMBIAR-PUNTAJE SECTION.
055400     MOVE WKS-PUNT-TOTAL      (WKS-SUB-ITEM-2)     TO
055500          WKS-PUNT-TOTAL-CMP
055600     MOVE WKS-PUNT-ORDEN-DESP (WKS-SUB-ITEM-2)     TO
055700          WKS-PUNT-ORDEN-CMP
055800     IF WKS-PUNT-TOTAL (WKS-SUB-ITEM-2 + 1) > WKS-PUNT-TOTAL-CMP
055900        OR (WKS-PUNT-TOTAL (WKS-SUB-ITEM-2 + 1) = WKS-PUNT-TOTAL-CMP
056000            AND WKS-PUNT-ORDEN-DESP (WKS-SUB-ITEM-2 + 1)
056100                < WKS-PUNT-ORDEN-CMP)
056200        MOVE WKS-PUNT-ENTRADA (WKS-SUB-ITEM-2)
056300           TO WKS-PUNT-ENTRADA-TEMP
056400        MOVE WKS-PUNT-ENTRADA (WKS-SUB-ITEM-2 + 1)
056500           TO WKS-PUNT-ENTRADA (WKS-SUB-ITEM-2)
056600        MOVE WKS-PUNT-ENTRADA-TEMP
056700           TO WKS-PUNT-ENTRADA (WKS-SUB-ITEM-2 + 1)
056800     END-IF.
056900 422-COMPARAR-INTERCAMBIAR-PUNTAJE-E.   EXIT.
057000
057100 430-IMPRIMIR-PUNTAJE SECTION.
057200     DISPLAY "RECOMENDADO #" WKS-SUB-ITEM ": "
057300             WKS-PUNT-NOMBRE (WKS-SUB-ITEM)
057400             " PUNTAJE " WKS-PUNT-TOTAL (WKS-SUB-ITEM)
057500             UPON CONSOLE.
057600 430-IMPRIMIR-PUNTAJE-E.                EXIT.
057700
057800******************************************************************
057900*  500-VERIFICAR-HORARIO : UN ARTICULO SIN HORARIOS VIGENTES      *
058000*  SIEMPRE ESTA DISPONIBLE; SI TIENE HORARIOS, DISPONIBLE SOLO SI *
058100*  ALGUNO COINCIDE CON EL DIA Y LA HORA DEL PARAMETRO.            *
058200******************************************************************
058300 500-VERIFICAR-HORARIO SECTION.
058400     MOVE ZEROS TO WKS-HOR-TOTAL-VIGENTES
058500     MOVE ZEROS TO WKS-HOR-DISPONIBLE-SW
058600     MOVE ZEROS TO WKS-FIN-SCHFILE-SW
058700     MOVE WKS-PARM-MENU-ID TO SCH-LLAVE-MENU
058800     MOVE SPACES           TO SCH-LLAVE-DIA
058900     MOVE SPACES           TO SCH-LLAVE-INICIO
059000     START SCHFILE KEY IS NOT LESS THAN SCH-LLAVE
059100        INVALID KEY SET WKS-FIN-SCHFILE TO TRUE
059200     END-START
059300     PERFORM 501-LEER-SIGUIENTE-HORARIO
059400     PERFORM 502-EVALUAR-HORARIO
059500        UNTIL WKS-FIN-SCHFILE
059600     IF WKS-HOR-TOTAL-VIGENTES = 0
059700        SET WKS-HOR-DISPONIBLE TO TRUE
059800     END-IF
059900     IF WKS-HOR-DISPONIBLE
060000        DISPLAY "FTMISC: ARTICULO " WKS-PARM-MENU-ID
060100                " DISPONIBLE" UPON CONSOLE
060200     ELSE
060300        DISPLAY "FTMISC: ARTICULO " WKS-PARM-MENU-ID
060400                " NO DISPONIBLE" UPON CONSOLE
060500     END-IF.
060600 500-VERIFICAR-HORARIO-E.               EXIT.
060700
060800 501-LEER-SIGUIENTE-HORARIO SECTION.
060900     IF NOT WKS-FIN-SCHFILE
061000        READ SCHFILE NEXT RECORD
061100           AT END SET WKS-FIN-SCHFILE TO TRUE
061200        END-READ
061300        IF NOT WKS-FIN-SCHFILE
061400           AND SCH-LLAVE-MENU NOT EQUAL WKS-PARM-MENU-ID
061500           SET WKS-FIN-SCHFILE TO TRUE
061600        END-IF
061700     END-IF.
061800 501-LEER-SIGUIENTE-HORARIO-E.          EXIT.
061900
062000 502-EVALUAR-HORARIO SECTION.
062100     IF NOT WKS-FIN-SCHFILE
062200        IF SCH-IS-ACTIVE
062300           ADD 1 TO WKS-HOR-TOTAL-VIGENTES
062400           IF (SCH-DAY-ALL OR SCH-DAY = WKS-PARM-DIA)
062500              AND WKS-PARM-HORA NOT LESS THAN SCH-START
062600              AND WKS-PARM-HORA NOT GREATER THAN SCH-END
062700              SET WKS-HOR-DISPONIBLE TO TRUE
062800           END-IF
062900        END-IF
063000     END-IF
063100     PERFORM 501-LEER-SIGUIENTE-HORARIO.
063200 502-EVALUAR-HORARIO-E.                 EXIT.
063300
063400******************************************************************
063500*  600-ARMAR-COMBOS : PRIMER TACO Y PRIMERA BEBIDA DISPONIBLES    *
063600*  AL 90% (10% DE AHORRO); PRIMER BURRITO Y PRIMER ACOMPANANTE    *
063700*  DISPONIBLES AL 85% (15% DE AHORRO).                            *
063800******************************************************************
063900 600-ARMAR-COMBOS SECTION.
064000     MOVE ZEROS TO WKS-COMBO-TACO-ID
064100     MOVE ZEROS TO WKS-COMBO-BEBIDA-ID
064200     MOVE ZEROS TO WKS-COMBO-BURRITO-ID
064300     MOVE ZEROS TO WKS-COMBO-ACOMP-ID
064400     MOVE ZEROS TO WKS-FIN-MENUMAS-SW
064500     MOVE ZEROS TO MENU-ID
064600     START MENUMAS KEY IS NOT LESS THAN MENU-ID
064700        INVALID KEY SET WKS-FIN-MENUMAS TO TRUE
064800     END-START
064900     PERFORM 411-LEER-SIGUIENTE-MENU
065000     PERFORM 601-EVALUAR-MENU-COMBO
065100        UNTIL WKS-FIN-MENUMAS
065200     PERFORM 610-IMPRIMIR-COMBO-TACO
065300     PERFORM 620-IMPRIMIR-COMBO-BURRITO.
065400 600-ARMAR-COMBOS-E.                    EXIT.
065500
065600 601-EVALUAR-MENU-COMBO SECTION.
065700     IF NOT WKS-FIN-MENUMAS AND MENU-IS-AVAILABLE
065800        IF MENU-CAT-TACOS AND WKS-COMBO-TACO-ID = ZEROS
065900           MOVE MENU-ID    TO WKS-COMBO-TACO-ID
066000           MOVE MENU-PRICE TO WKS-COMBO-TACO-PRECIO
066100        END-IF
066200        IF MENU-CAT-DRINKS AND WKS-COMBO-BEBIDA-ID = ZEROS
066300           MOVE MENU-ID    TO WKS-COMBO-BEBIDA-ID
066400           MOVE MENU-PRICE TO WKS-COMBO-BEBIDA-PRECIO
066500        END-IF
066600        IF MENU-CAT-BURRITOS AND WKS-COMBO-BURRITO-ID = ZEROS
066700           MOVE MENU-ID    TO WKS-COMBO-BURRITO-ID
066800           MOVE MENU-PRICE TO WKS-COMBO-BURRITO-PRECIO
066900        END-IF
067000        IF MENU-CAT-SIDES AND WKS-COMBO-ACOMP-ID = ZEROS
067100           MOVE MENU-ID    TO WKS-COMBO-ACOMP-ID
067200           MOVE MENU-PRICE TO WKS-COMBO-ACOMP-PRECIO
067300        END-IF
067400     END-IF
067500     PERFORM 411-LEER-SIGUIENTE-MENU.
067600 601-EVALUAR-MENU-COMBO-E.              EXIT.
067700
067800 610-IMPRIMIR-COMBO-TACO SECTION.
067900     IF WKS-COMBO-TACO-ID = ZEROS OR WKS-COMBO-BEBIDA-ID = ZEROS
068000        DISPLAY "FTMISC: NO HAY COMBO TACO+BEBIDA DISPONIBLE"
068100                UPON CONSOLE
068200     ELSE
068300        COMPUTE WKS-COMBO-PRECIO ROUNDED =
068400           (WKS-COMBO-TACO-PRECIO + WKS-COMBO-BEBIDA-PRECIO)
068500            * WKS-COMBO-PORC-TACO
068600        COMPUTE WKS-COMBO-AHORRO ROUNDED =
068700           (WKS-COMBO-TACO-PRECIO + WKS-COMBO-BEBIDA-PRECIO)
068800            - WKS-COMBO-PRECIO
068900        DISPLAY "COMBO TACO+BEBIDA: $" WKS-COMBO-PRECIO
069000                " AHORRO $" WKS-COMBO-AHORRO UPON CONSOLE
069100     END-IF.
069200 610-IMPRIMIR-COMBO-TACO-E.             EXIT.
069300
069400 620-IMPRIMIR-COMBO-BURRITO SECTION.
069500     IF WKS-COMBO-BURRITO-ID = ZEROS OR WKS-COMBO-ACOMP-ID = ZEROS
069600        DISPLAY "FTMISC: NO HAY COMBO BURRITO+ACOMPANANTE"
069700                UPON CONSOLE
069800     ELSE
069900        COMPUTE WKS-COMBO-PRECIO ROUNDED =
070000           (WKS-COMBO-BURRITO-PRECIO + WKS-COMBO-ACOMP-PRECIO)
070100            * WKS-COMBO-PORC-BURR
070200        COMPUTE WKS-COMBO-AHORRO ROUNDED =
070300           (WKS-COMBO-BURRITO-PRECIO + WKS-COMBO-ACOMP-PRECIO)
070400            - WKS-COMBO-PRECIO
070500        DISPLAY "COMBO BURRITO+ACOMPANANTE: $" WKS-COMBO-PRECIO
070600                " AHORRO $" WKS-COMBO-AHORRO UPON CONSOLE
070700     END-IF.
070800 620-IMPRIMIR-COMBO-BURRITO-E.          EXIT.
070900
071000******************************************************************
071100*  700-EVALUAR-METAS : PROGRESO DE LA META DE INGRESOS Y ORDENES  *
071200*  DEL DIA CONTRA LAS ORDENES PAGADAS DE ESA FECHA.                *
071300******************************************************************
071400 700-EVALUAR-METAS SECTION.
071500     MOVE WKS-PARM-FECHA TO GOL-DATE
071600     READ GOALFILE
071700        INVALID KEY
071800           MOVE WKS-META-INGRESO-DEF TO WKS-META-INGRESO-META
071900           MOVE WKS-META-ORDENES-DEF TO WKS-META-ORDENES-META
072000        NOT INVALID KEY
072100           MOVE GOL-REVENUE-TARGET TO WKS-META-INGRESO-META
072200           MOVE GOL-ORDERS-TARGET  TO WKS-META-ORDENES-META
072300     END-READ
072400     MOVE ZEROS TO WKS-META-INGRESO-ACT
072500     MOVE ZEROS TO WKS-META-ORDENES-ACT
072600     MOVE ZEROS TO WKS-FIN-ORDFILE-SW
072700     MOVE ZEROS TO ORDH-ID
072800     START ORDFILE KEY IS NOT LESS THAN ORDH-ID
072900        INVALID KEY SET WKS-FIN-ORDFILE TO TRUE
073000     END-START
073100     PERFORM 701-LEER-SIGUIENTE-ORDEN-META
073200     PERFORM 702-EVALUAR-ORDEN-META
073300        UNTIL WKS-FIN-ORDFILE
073400     PERFORM 710-CALCULAR-PROGRESO-META
073500     PERFORM 720-IMPRIMIR-META.
073600 700-EVALUAR-METAS-E.                   EXIT.
073700
073800 701-LEER-SIGUIENTE-ORDEN-META SECTION.
073900     IF NOT WKS-FIN-ORDFILE
074000        READ ORDFILE NEXT RECORD
074100           AT END SET WKS-FIN-ORDFILE TO TRUE
074200        END-READ
074300     END-IF.
074400 701-LEER-SIGUIENTE-ORDEN-META-E.       EXIT.
074500
074600 702-EVALUAR-ORDEN-META SECTION.
074700     IF NOT WKS-FIN-ORDFILE
074800        IF ORDH-DATE = WKS-PARM-FECHA AND ORDH-IS-PAID
074900           ADD 1 TO WKS-META-ORDENES-ACT
075000           ADD ORDH-TOTAL TO WKS-META-INGRESO-ACT
075100        END-IF
075200     END-IF
075300     PERFORM 701-LEER-SIGUIENTE-ORDEN-META.
075400 702-EVALUAR-ORDEN-META-E.              EXIT.
075500
075600 710-CALCULAR-PROGRESO-META SECTION.
075700     IF WKS-META-INGRESO-META = ZEROS
075800        MOVE ZEROS TO WKS-META-PROGRESO
075900     ELSE
076000        COMPUTE WKS-META-PROGRESO ROUNDED =
076100           (WKS-META-INGRESO-ACT / WKS-META-INGRESO-META) * 100
076200        IF WKS-META-PROGRESO > 100
076300           MOVE 100 TO WKS-META-PROGRESO
076400        END-IF
076500     END-IF
076600     IF WKS-META-INGRESO-ACT >= WKS-META-INGRESO-META
076700        MOVE ZEROS TO WKS-META-RESTANTE
076800        MOVE "GOAL_REACHED" TO WKS-META-ESTADO
076900     ELSE
077000        COMPUTE WKS-META-RESTANTE =
077100           WKS-META-INGRESO-META - WKS-META-INGRESO-ACT
077200        MOVE "IN_PROGRESS " TO WKS-META-ESTADO
077300     END-IF.
077400 710-CALCULAR-PROGRESO-META-E.          EXIT.
077500
077600 720-IMPRIMIR-META SECTION.
077700     DISPLAY "META DEL DIA: INGRESO $" WKS-META-INGRESO-ACT
077800             " DE $" WKS-META-INGRESO-META UPON CONSOLE
077900     DISPLAY " > ORDENES: " WKS-META-ORDENES-ACT
078000             " DE " WKS-META-ORDENES-META UPON CONSOLE
078100     DISPLAY " > PROGRESO: " WKS-META-PROGRESO "%"
078200             " RESTANTE $" WKS-META-RESTANTE UPON CONSOLE
078300     DISPLAY " > ESTADO: " WKS-META-ESTADO UPON CONSOLE.
078400 720-IMPRIMIR-META-E.                   EXIT.
078500
078600 800-ESTADISTICAS SECTION.
078700     DISPLAY "*****************************************"
078800             UPON CONSOLE
078900     DISPLAY "*   FTMISC -- PROCESO TERMINADO            *"
079000             UPON CONSOLE
079100     DISPLAY " > MODALIDAD EJECUTADA: " WKS-PARM-ACCION
079200             UPON CONSOLE.
079300 800-ESTADISTICAS-E.                    EXIT.
079400
079500 XXX-CIERRA-ARCHIVOS SECTION.
079600     CLOSE SPCFILE
079700     CLOSE SCHFILE
079800     CLOSE GOALFILE
079900     CLOSE MENUMAS
080000     CLOSE ORDFILE.
080100 XXX-CIERRA-ARCHIVOS-E.                 EXIT.
