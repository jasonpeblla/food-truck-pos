000100******************************************************************
000200* FECHA       : 15/09/1987                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                 *
000400* APLICACION  : FOODTRUCK POS                                    *
000500* PROGRAMA    : FTCATER                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : COTIZA ORDENES DE CATERING (EVENTOS), YA SEA POR *
000800*             : RENGLONES DE MENU O POR ESTIMADO POR PERSONA, Y  *
000900*             : REGISTRA LOS PAGOS DE DEPOSITO Y DE SALDO FINAL. *
001000* ARCHIVOS    : CATFILE, MENUMAS                                 *
001100* PROGRAMA(S) : RUTINA DEBD1R00, FILE STATUS EXTENDED            *
001200******************************************************************
001300*                   BITACORA DE CAMBIOS AL PROGRAMA              *
001400******************************************************************
001500* 15/09/1987 (EEDR) PRIMERA VERSION, COTIZACION POR RENGLONES DE *
001600*            MENU (TICKET FT-090).                                *
001700* 08/04/1999 (JMLR) REVISION Y2K, CAT-EVENT-DATE SE VALIDA CON   *
001800*            ANIO DE 4 DIGITOS.                                  *
001900* 12/11/2009 (CAG) SE AGREGA LA COTIZACION POR ESTIMADO DE       *
002000*            PERSONAS (TICKET FT-091).                            *
002100* 25/06/2017 (RQV) SE AGREGA EL REGISTRO DE PAGO DE DEPOSITO Y   *
002200*            DE SALDO FINAL DEL EVENTO (TICKET FT-118).           *
002300* 14/01/2023 (RQV) EL PAGO DE SALDO FINAL TAMBIEN MARCA EL       *
002400*            DEPOSITO COMO PAGADO SI AUN NO LO ESTABA            *
002500*            (TICKET FT-142).                                    *
002600******************************************************************
002700 IDENTIFICATION DIVISION.
002800 PROGRAM-ID. FTCATER.
002900 AUTHOR. ERICK DANIEL RAMIREZ DIVAS.
003000 INSTALLATION. FOODTRUCK POS - DEPARTAMENTO DE SISTEMAS.
003100 DATE-WRITTEN. 15/09/1987.
003200 DATE-COMPILED.
003300 SECURITY. USO INTERNO - SOLO PERSONAL DE SISTEMAS.
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     CURRENCY SIGN IS "$" WITH PICTURE SYMBOL "$"
003800     C01 IS TOP-OF-FORM.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT CATFILE  ASSIGN TO CATFILE
004200                     ORGANIZATION  IS INDEXED
004300                     ACCESS        IS DYNAMIC
004400                     RECORD KEY    IS CAT-ID
004500                     FILE STATUS   IS FS-CATFILE
004600                                      FSE-CATFILE.
004700     SELECT MENUMAS  ASSIGN TO MENUMAS
004800                     ORGANIZATION  IS INDEXED
004900                     ACCESS        IS DYNAMIC
005000                     RECORD KEY    IS MENU-ID
005100                     FILE STATUS   IS FS-MENUMAS
005200                                      FSE-MENUMAS.
005300 DATA DIVISION.
005400 FILE SECTION.
005500******************************************************************
005600*                DEFINICIONES DE ARCHIVOS A UTILIZAR             *
005700******************************************************************
005800 FD  CATFILE.
005900     COPY CATRREC.
006000 FD  MENUMAS.
006100     COPY MENUREC.
006200******************************************************************
006300 WORKING-STORAGE SECTION.
006400******************************************************************
006500*                CONTADORES, OPERADORES Y CONTROLADORES          *
006600******************************************************************
006700 01  WKS-CAMPOS-DE-TRABAJO.
006800     02 WKS-PROGRAMA           PIC X(08)      VALUE "FTCATER ".
006900     02 WKS-SUB-RENGLON        PIC 9(02) COMP VALUE ZEROS.
007000     02 WKS-LINEA-PRECIO       PIC S9(05)V99  VALUE ZEROS.
007100 01  WKS-COTIZACION-CAMPOS.
007200     02 WKS-COT-SUBTOTAL       PIC S9(07)V99  VALUE ZEROS.
007300     02 WKS-COT-SERVICIO       PIC S9(07)V99  VALUE ZEROS.
007400     02 WKS-COT-TOTAL          PIC S9(07)V99  VALUE ZEROS.
007500     02 WKS-COT-DEPOSITO       PIC S9(07)V99  VALUE ZEROS.
007600     02 WKS-PORCENTAJE-SERVICIO PIC V99       VALUE .18.
007700     02 WKS-PORCENTAJE-DEPOSITO PIC V99       VALUE .50.
007800     02 WKS-TARIFA-DEFECTO     PIC S9(05)V99  VALUE 15.00.
007900     02 WKS-GUESTS-DEFECTO     PIC 9(04)      VALUE 10.
008000 01  WKS-RENGLON-EVENTO.
008100     02 WKS-REV-ENTRADA OCCURS 10 TIMES.
008200        03 WKS-REV-MENU-ID     PIC 9(05).
008300        03 WKS-REV-QTY         PIC 9(03).
008400 01  WKS-PARM-SYSIN.
008500     02 WKS-PARM-ACCION        PIC X(08).
008600        88 WKS-ACCION-COTIZAR       VALUE "COTIZAR ".
008700        88 WKS-ACCION-ESTIMAR       VALUE "ESTIMAR ".
008800        88 WKS-ACCION-PAGDEPOS      VALUE "PAGDEPOS".
008900        88 WKS-ACCION-PAGTOTAL      VALUE "PAGTOTAL".
009000     02 WKS-PARM-CAT-ID        PIC 9(05).
009100     02 WKS-PARM-CUSTOMER-NAME PIC X(20).
009200     02 WKS-PARM-EVENT-DATE    PIC 9(08).
009300     02 WKS-PARM-GUEST-COUNT   PIC 9(04).
009400     02 WKS-PARM-TARIFA        PIC S9(05)V99.
009500     02 WKS-PARM-NUM-RENGLONES PIC 9(02).
009600     02 WKS-PARM-RENGLONES OCCURS 10 TIMES.
009700        03 WKS-PARM-REV-MENU-ID  PIC 9(05).
009800        03 WKS-PARM-REV-QTY      PIC 9(03).
009900     02 WKS-PARM-RENGLONES-PLANO REDEFINES WKS-PARM-RENGLONES
010000                              PIC X(80).
010100 01  WKS-PARM-REDEFINE REDEFINES WKS-PARM-SYSIN.
010200     02 FILLER                 PIC X(129).
010300 01  WKS-PARM-FECHA-EVENTO-R REDEFINES WKS-PARM-SYSIN.
010400     02 FILLER                 PIC X(21).
010500     02 WKS-PEV-ANIO           PIC 9(04).
010600     02 WKS-PEV-MES            PIC 9(02).
010700     02 WKS-PEV-DIA            PIC 9(02).
010800     02 FILLER                 PIC X(101).
010900******************************************************************
011000*                      VARIABLES PARA FILESTATUS                 *
011100******************************************************************
011200 01  FS-CATFILE                   PIC 9(02)     VALUE ZEROS.
011300 01  FS-MENUMAS                   PIC 9(02)     VALUE ZEROS.
011400 01  FSE-CATFILE.
011500     02 FSE-RETURN                PIC S9(04) COMP-5 VALUE ZEROS.
011600     02 FSE-FUNCTION              PIC S9(04) COMP-5 VALUE ZEROS.
011700     02 FSE-FEEDBACK              PIC S9(04) COMP-5 VALUE ZEROS.
011800 01  FSE-MENUMAS.
011900     02 FSE-RETURN                PIC S9(04) COMP-5 VALUE ZEROS.
012000     02 FSE-FUNCTION              PIC S9(04) COMP-5 VALUE ZEROS.
012100     02 FSE-FEEDBACK              PIC S9(04) COMP-5 VALUE ZEROS.
012200 01  PROGRAMA                     PIC X(08)     VALUE SPACES.
012300 01  ARCHIVO                      PIC X(08)     VALUE SPACES.
012400 01  ACCION                       PIC X(10)     VALUE SPACES.
012500 01  LLAVE                        PIC X(32)     VALUE SPACES.
012600 PROCEDURE DIVISION.
012700 100-SECCION-PRINCIPAL SECTION.
012800     PERFORM 100-ABRIR-VALIDAR-DATASETS
012900     PERFORM 200-LEER-PARAMETRO-ENTRADA
013000     EVALUATE TRUE
013100        WHEN WKS-ACCION-COTIZAR
013200             PERFORM 300-COTIZAR-EVENTO
013300        WHEN WKS-ACCION-ESTIMAR
013400             PERFORM 310-ESTIMAR-POR-PERSONA
013500        WHEN WKS-ACCION-PAGDEPOS OR WKS-ACCION-PAGTOTAL
013600             PERFORM 320-REGISTRAR-PAGO-EVENTO
013700        WHEN OTHER
013800             DISPLAY "FTCATER: ACCION DE PARAMETRO NO VALIDA"
013900                     UPON CONSOLE
014000     END-EVALUATE
014100     PERFORM 800-ESTADISTICAS
014200     PERFORM XXX-CIERRA-ARCHIVOS
014300     STOP RUN.
014400 100-SECCION-PRINCIPAL-E.            EXIT.
014500
014600 100-ABRIR-VALIDAR-DATASETS SECTION.
014700     MOVE "FTCATER " TO PROGRAMA
014800     OPEN I-O    CATFILE
014900     OPEN INPUT  MENUMAS
015000     IF FS-CATFILE = 97
015100        CLOSE CATFILE
015200        OPEN OUTPUT CATFILE
015300        CLOSE CATFILE
015400        OPEN I-O CATFILE
015500     END-IF
015600     IF FS-CATFILE NOT EQUAL 0
015700        MOVE 'OPEN'    TO ACCION
015800        MOVE SPACES    TO LLAVE
015900        MOVE 'CATFILE ' TO ARCHIVO
016000        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
016100                              LLAVE, FS-CATFILE, FSE-CATFILE
016200        DISPLAY "FTCATER: ERROR AL ABRIR CATFILE" UPON CONSOLE
016300        MOVE 91 TO RETURN-CODE
016400        STOP RUN
016500     END-IF
016600     IF FS-MENUMAS NOT EQUAL 0
016700        MOVE 'OPEN'    TO ACCION
016800        MOVE SPACES    TO LLAVE
016900        MOVE 'MENUMAS ' TO ARCHIVO
017000        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
017100                              LLAVE, FS-MENUMAS, FSE-MENUMAS
017200        DISPLAY "FTCATER: ERROR AL ABRIR MENUMAS" UPON CONSOLE
017300        MOVE 91 TO RETURN-CODE
017400        STOP RUN
017500     END-IF.
017600 100-ABRIR-VALIDAR-DATASETS-E.        EXIT.
017700
017800 200-LEER-PARAMETRO-ENTRADA SECTION.
017900     ACCEPT WKS-PARM-SYSIN FROM SYSIN
018000     IF WKS-PARM-GUEST-COUNT = ZEROS
018100        MOVE WKS-GUESTS-DEFECTO TO WKS-PARM-GUEST-COUNT
018200     END-IF
018300     IF WKS-PARM-TARIFA = ZEROS
018400        MOVE WKS-TARIFA-DEFECTO TO WKS-PARM-TARIFA
018500     END-IF.
018600 200-LEER-PARAMETRO-ENTRADA-E.        EXIT.
018700
018800******************************************************************
018900*  300-COTIZAR-EVENTO : COTIZACION DE UN EVENTO POR RENGLONES DE  *
019000*  MENU (CANTIDAD X PRECIO UNITARIO DE CADA ARTICULO).            *
019100******************************************************************
019200 300-COTIZAR-EVENTO SECTION.
019300     MOVE ZEROS TO WKS-COT-SUBTOTAL
019400     PERFORM 305-ACUMULAR-RENGLON-EVENTO
019500        VARYING WKS-SUB-RENGLON FROM 1 BY 1
019600        UNTIL WKS-SUB-RENGLON > WKS-PARM-NUM-RENGLONES
019700     PERFORM 330-CALCULAR-SERVICIO-DEPOSITO
019800     MOVE WKS-PARM-CAT-ID          TO CAT-ID
019900     MOVE WKS-PARM-CUSTOMER-NAME   TO CAT-CUSTOMER-NAME
020000     MOVE WKS-PARM-EVENT-DATE      TO CAT-EVENT-DATE
020100     MOVE WKS-PARM-GUEST-COUNT     TO CAT-GUEST-COUNT
020200     MOVE WKS-COT-SUBTOTAL         TO CAT-SUBTOTAL
020300     MOVE WKS-COT-SERVICIO         TO CAT-SERVICE-FEE
020400     MOVE WKS-COT-TOTAL            TO CAT-TOTAL
020500     MOVE WKS-COT-DEPOSITO         TO CAT-DEPOSIT
020600     SET  CAT-ST-PENDING           TO TRUE
020700     MOVE "N"                      TO CAT-DEPOSIT-PAID
020800     MOVE "N"                      TO CAT-FULLY-PAID
020900     WRITE CAT-REGISTRO
021000        INVALID KEY
021100           DISPLAY "FTCATER: EVENTO YA EXISTE " WKS-PARM-CAT-ID
021200                   UPON CONSOLE
021300     END-WRITE.
021400 300-COTIZAR-EVENTO-E.                EXIT.
021500
021600 305-ACUMULAR-RENGLON-EVENTO SECTION.
021700     MOVE WKS-PARM-REV-MENU-ID (WKS-SUB-RENGLON) TO MENU-ID
021800     READ MENUMAS
021900        INVALID KEY MOVE ZEROS TO MENU-PRICE
022000     END-READ
022100     COMPUTE WKS-LINEA-PRECIO =
022200             WKS-PARM-REV-QTY (WKS-SUB-RENGLON) * MENU-PRICE
022300     ADD WKS-LINEA-PRECIO TO WKS-COT-SUBTOTAL.
022400 305-ACUMULAR-RENGLON-EVENTO-E.       EXIT.
022500
022600******************************************************************
022700*  310-ESTIMAR-POR-PERSONA : COTIZACION RAPIDA POR NUMERO DE      *
022800*  PERSONAS X TARIFA POR PERSONA (DEFECTO 10 PERSONAS X $15.00).  *
022900******************************************************************
023000 310-ESTIMAR-POR-PERSONA SECTION.
023100     COMPUTE WKS-COT-SUBTOTAL =
023200             WKS-PARM-GUEST-COUNT * WKS-PARM-TARIFA
023300     PERFORM 330-CALCULAR-SERVICIO-DEPOSITO
023400     MOVE WKS-PARM-CAT-ID          TO CAT-ID
023500     MOVE WKS-PARM-CUSTOMER-NAME   TO CAT-CUSTOMER-NAME
023600     MOVE WKS-PARM-EVENT-DATE      TO CAT-EVENT-DATE
023700     MOVE WKS-PARM-GUEST-COUNT     TO CAT-GUEST-COUNT
023800     MOVE WKS-COT-SUBTOTAL         TO CAT-SUBTOTAL
023900     MOVE WKS-COT-SERVICIO         TO CAT-SERVICE-FEE
024000     MOVE WKS-COT-TOTAL            TO CAT-TOTAL
024100     MOVE WKS-COT-DEPOSITO         TO CAT-DEPOSIT
024200     SET  CAT-ST-PENDING           TO TRUE
024300     MOVE "N"                      TO CAT-DEPOSIT-PAID
024400     MOVE "N"                      TO CAT-FULLY-PAID
024500     WRITE CAT-REGISTRO
024600        INVALID KEY
024700           DISPLAY "FTCATER: EVENTO YA EXISTE " WKS-PARM-CAT-ID
024800                   UPON CONSOLE
024900     END-WRITE.
025000 310-ESTIMAR-POR-PERSONA-E.           EXIT.
025100
025200 330-CALCULAR-SERVICIO-DEPOSITO SECTION.
025300     COMPUTE WKS-COT-SERVICIO ROUNDED =
025400             WKS-COT-SUBTOTAL * WKS-PORCENTAJE-SERVICIO
025500     COMPUTE WKS-COT-TOTAL ROUNDED =
025600             WKS-COT-SUBTOTAL + WKS-COT-SERVICIO
025700     COMPUTE WKS-COT-DEPOSITO ROUNDED =
025800             WKS-COT-TOTAL * WKS-PORCENTAJE-DEPOSITO.
025900 330-CALCULAR-SERVICIO-DEPOSITO-E.    EXIT.
026000
026100******************************************************************
026200*  320-REGISTRAR-PAGO-EVENTO : PAGO DE DEPOSITO (CONFIRMA EL      *
026300*  EVENTO) O PAGO TOTAL (TAMBIEN MARCA EL DEPOSITO COMO PAGADO).  *
026400******************************************************************
026500 320-REGISTRAR-PAGO-EVENTO SECTION.
026600     MOVE WKS-PARM-CAT-ID TO CAT-ID
026700     READ CATFILE
026800        INVALID KEY
026900           DISPLAY "FTCATER: EVENTO NO ENCONTRADO " WKS-PARM-CAT-ID
027000                   UPON CONSOLE
027100           GO TO 320-REGISTRAR-PAGO-EVENTO-E
027200     END-READ
027300     IF WKS-ACCION-PAGDEPOS
027400        MOVE "Y" TO CAT-DEPOSIT-PAID
027500        SET CAT-ST-CONFIRMED TO TRUE
027600     ELSE
027700        MOVE "Y" TO CAT-DEPOSIT-PAID
027800        MOVE "Y" TO CAT-FULLY-PAID
027900        IF CAT-ST-PENDING
028000           SET CAT-ST-CONFIRMED TO TRUE
028100        END-IF
028200     END-IF
028300     REWRITE CAT-REGISTRO
028400        INVALID KEY
028500           DISPLAY "FTCATER: ERROR AL REGRABAR EVENTO "
028600                   WKS-PARM-CAT-ID UPON CONSOLE
028700     END-REWRITE.
028800 320-REGISTRAR-PAGO-EVENTO-E.         EXIT.
028900
029000 800-ESTADISTICAS SECTION.
029100     DISPLAY "*****************************************"
029200             UPON CONSOLE
029300     DISPLAY "*   FTCATER -- PROCESO TERMINADO           *"
029400             UPON CONSOLE
029500     DISPLAY " > MODALIDAD EJECUTADA: " WKS-PARM-ACCION
029600             UPON CONSOLE.
029700 800-ESTADISTICAS-E.                  EXIT.
029800
029900 XXX-CIERRA-ARCHIVOS SECTION.
030000     CLOSE CATFILE
030100     CLOSE MENUMAS.
030200 XXX-CIERRA-ARCHIVOS-E.               EXIT.
