000100******************************************************************
000200* FECHA       : 22/03/1985                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                 *
000400* APLICACION  : FOODTRUCK POS                                    *
000500* PROGRAMA    : FTQUEUE                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : ARMA LA FILA DE ESPERA VISIBLE AL CLIENTE (ORDEN *
000800*             : PENDING/PREPARING DEL DIA, EN ORDEN DE CREACION) *
000900*             : CON RESUMEN DE ARTICULOS Y MINUTOS DE ESPERA     *
001000*             : ESTIMADOS. TAMBIEN AVANZA EL ESTADO DE COCINA    *
001100*             : (BUMP) DE UNA ORDEN A LA VEZ.                    *
001200* ARCHIVOS    : ORDFILE, ORDLIN, MENUMAS, QUEUERPT (SALIDA PS)   *
001300* PROGRAMA(S) : RUTINA DEBD1R00, FILE STATUS EXTENDED            *
001400******************************************************************
001500*                   BITACORA DE CAMBIOS AL PROGRAMA              *
001600******************************************************************
001700* 22/03/1985 (EEDR) PRIMERA VERSION.                             *
001800* 19/09/1998 (JMLR) REVISION Y2K. CAMPO ORDH-DATE YA MANEJA      *
001900*            4 DIGITOS DE ANIO, NO REQUIERE VENTANA DE SIGLO.    *
002000* 03/03/2003 (CAG) SE LIMITA EL RESUMEN DE ARTICULOS A LOS       *
002100*            PRIMEROS TRES RENGLONES, CON SUFIJO "+N MAS"        *
002200*            (TICKET FT-072).                                    *
002300* 21/11/2012 (RQV) SE AGREGA EL "BUMP" DE COCINA PARA AVANZAR EL *
002400*            ESTADO DESDE VENTANILLA SIN PASAR POR FTORDPR       *
002500*            (TICKET FT-101).                                    *
002600* 08/05/2019 (RQV) EL MINIMO DE ESPERA REPORTADO NUNCA BAJA DE 1 *
002700*            MINUTO AUNQUE LA ORDEN TENGA POCOS ARTICULOS.       *
002800******************************************************************
002900 IDENTIFICATION DIVISION.
003000 PROGRAM-ID. FTQUEUE.
003100 AUTHOR. ERICK DANIEL RAMIREZ DIVAS.
003200 INSTALLATION. FOODTRUCK POS - DEPARTAMENTO DE SISTEMAS.
003300 DATE-WRITTEN. 22/03/1985.
003400 DATE-COMPILED.
003500 SECURITY. USO INTERNO - SOLO PERSONAL DE SISTEMAS.
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     CURRENCY SIGN IS "$" WITH PICTURE SYMBOL "$"
004000     C01 IS TOP-OF-FORM.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT ORDFILE  ASSIGN TO ORDFILE
004400                     ORGANIZATION  IS INDEXED
004500                     ACCESS        IS DYNAMIC
004600                     RECORD KEY    IS ORDH-ID
004700                     FILE STATUS   IS FS-ORDFILE
004800                                      FSE-ORDFILE.
004900     SELECT ORDLIN   ASSIGN TO ORDLIN
005000                     ORGANIZATION  IS INDEXED
005100                     ACCESS        IS DYNAMIC
005200                     RECORD KEY    IS ORDL-LLAVE
005300                     FILE STATUS   IS FS-ORDLIN
005400                                      FSE-ORDLIN.
005500     SELECT MENUMAS  ASSIGN TO MENUMAS
005600                     ORGANIZATION  IS INDEXED
005700                     ACCESS        IS DYNAMIC
005800                     RECORD KEY    IS MENU-ID
005900                     FILE STATUS   IS FS-MENUMAS
006000                                      FSE-MENUMAS.
006100     SELECT QUEUERPT ASSIGN TO SYS010
006200                     FILE STATUS IS FS-QUEUERPT.
006300 DATA DIVISION.
006400 FILE SECTION.
006500******************************************************************
006600*                DEFINICIONES DE ARCHIVOS A UTILIZAR             *
006700******************************************************************
006800 FD  ORDFILE.
006900     COPY ORDHREC.
007000 FD  ORDLIN.
007100 01  ORDL-REG-FISICO.
007200     02 ORDL-LLAVE.
007300        03 ORDL-LLAVE-ORDEN       PIC 9(07).
007400        03 ORDL-LLAVE-RENGLON     PIC 9(03).
007500     02 ORDL-DATOS.
007600        COPY ORDLREC REPLACING ORDL-REGISTRO BY ORDL-DATOS-REG.
007700 FD  MENUMAS.
007800     COPY MENUREC.
007900 FD  QUEUERPT
008000     REPORT IS FILA-ESPERA-REP.
008100******************************************************************
008200 WORKING-STORAGE SECTION.
008300******************************************************************
008400*                CONTADORES, OPERADORES Y CONTROLADORES          *
008500******************************************************************
008600 01  WKS-CAMPOS-DE-TRABAJO.
008700     02 WKS-PROGRAMA           PIC X(08)      VALUE "FTQUEUE ".
008800     02 WKS-ORDENES-EN-FILA    PIC 9(05) COMP VALUE ZEROS.
008900     02 WKS-RENGLONES-VISTOS   PIC 9(03) COMP VALUE ZEROS.
009000     02 WKS-SEGUNDOS-ORDEN     PIC 9(07) COMP VALUE ZEROS.
009100     02 WKS-FIN-BARRIDO        PIC 9(01)      VALUE 0.
009200     02 WKS-FIN-ORDLIN-INT     PIC 9(01)      VALUE 0.
009300 01  WKS-PARM-SYSIN.
009400     02 WKS-PARM-FECHA-HOY     PIC 9(08).
009500     02 WKS-PARM-ACCION        PIC X(10).
009600        88 WKS-ACCION-REPORTE       VALUE "REPORTE   ".
009700        88 WKS-ACCION-BUMP          VALUE "BUMP      ".
009800     02 WKS-PARM-ORDEN-BUMP    PIC 9(07).
009900 01  WKS-PARM-REDEFINE REDEFINES WKS-PARM-SYSIN.
010000     02 FILLER                 PIC X(25).
010100 01  WKS-PARM-FECHA-R REDEFINES WKS-PARM-SYSIN.
010200     02 WKS-PF-ANIO            PIC 9(04).
010300     02 WKS-PF-MES             PIC 9(02).
010400     02 WKS-PF-DIA             PIC 9(02).
010500     02 FILLER                 PIC X(17).
010600 01  WKS-RESUMEN-ITEMS.
010700     02 WKS-RESUMEN-TEXTO      PIC X(60)      VALUE SPACES.
010800     02 WKS-RESUMEN-PUNTERO    PIC 9(03) COMP VALUE 1.
010900     02 WKS-ITEM-TEXTO         PIC X(35)      VALUE SPACES.
011000 01  WKS-MINUTOS-ESPERA        PIC 9(05) COMP VALUE ZEROS.
011100 01  WKS-ORDEN-ANTERIOR REDEFINES WKS-MINUTOS-ESPERA.
011200     02 FILLER                 PIC 9(05).
011300******************************************************************
011400*                      VARIABLES PARA FILESTATUS                 *
011500******************************************************************
011600 01  FS-ORDFILE                   PIC 9(02)     VALUE ZEROS.
011700 01  FS-ORDLIN                    PIC 9(02)     VALUE ZEROS.
011800 01  FS-MENUMAS                   PIC 9(02)     VALUE ZEROS.
011900 01  FS-QUEUERPT                  PIC 9(02)     VALUE ZEROS.
012000 01  FSE-ORDFILE.
012100     02 FSE-RETURN                PIC S9(04) COMP-5 VALUE ZEROS.
012200     02 FSE-FUNCTION              PIC S9(04) COMP-5 VALUE ZEROS.
012300     02 FSE-FEEDBACK              PIC S9(04) COMP-5 VALUE ZEROS.
012400 01  FSE-ORDLIN.
012500     02 FSE-RETURN                PIC S9(04) COMP-5 VALUE ZEROS.
012600     02 FSE-FUNCTION              PIC S9(04) COMP-5 VALUE ZEROS.
012700     02 FSE-FEEDBACK              PIC S9(04) COMP-5 VALUE ZEROS.
012800 01  FSE-MENUMAS.
012900     02 FSE-RETURN                PIC S9(04) COMP-5 VALUE ZEROS.
013000     02 FSE-FUNCTION              PIC S9(04) COMP-5 VALUE ZEROS.
013100     02 FSE-FEEDBACK              PIC S9(04) COMP-5 VALUE ZEROS.
013200 01  PROGRAMA                     PIC X(08)     VALUE SPACES.
013300 01  ARCHIVO                      PIC X(08)     VALUE SPACES.
013400 01  ACCION                       PIC X(10)     VALUE SPACES.
013500 01  LLAVE                        PIC X(32)     VALUE SPACES.
013600******************************************************************
013700*                  MAQUETACION REPORTE DE SALIDA                 *
013800******************************************************************
013900 REPORT SECTION.
014000 RD  FILA-ESPERA-REP
014100     CONTROLS ARE FINAL
014200     PAGE LIMIT IS 60
014300     HEADING 1
014400     FIRST DETAIL 4
014500     LAST DETAIL 55
014600     FOOTING 58.
014700 01  TYPE IS PH.
014800     02 LINE 1.
014900        03 COLUMN   1  PIC X(30) VALUE "FOODTRUCK POS".
015000        03 COLUMN  35  PIC X(30) VALUE
015100           "FILA DE ESPERA DEL DIA".
015200        03 COLUMN  70  PIC X(06) VALUE "PAGINA".
015300        03 COLUMN  77  PIC Z(05) SOURCE PAGE-COUNTER IN
015400                                           FILA-ESPERA-REP.
015500     02 LINE 2.
015600        03 COLUMN   1  PIC X(80) VALUE ALL "=".
015700     02 LINE 3.
015800        03 COLUMN   1  PIC X(08) VALUE "ORDEN".
015900        03 COLUMN  10  PIC X(20) VALUE "CLIENTE".
016000        03 COLUMN  32  PIC X(38) VALUE "ARTICULOS".
016100        03 COLUMN  71  PIC X(10) VALUE "ESPERA MIN".
016200 01  DETALLE-FILA TYPE IS DETAIL.
016300     02 LINE IS PLUS 1.
016400        03 COLUMN  01  PIC 9(07) SOURCE ORDH-ID.
016500        03 COLUMN  10  PIC X(20) SOURCE ORDH-CUSTOMER-NAME.
016600        03 COLUMN  32  PIC X(38) SOURCE WKS-RESUMEN-TEXTO.
016700        03 COLUMN  74  PIC ZZZZ9 SOURCE WKS-MINUTOS-ESPERA.
016800 01  TYPE IS RF.
016900     02 LINE PLUS 2.
017000        03 COLUMN 01  PIC X(35) VALUE
017100           "TOTAL DE ORDENES EN FILA        = ".
017200        03 COLUMN 36  PIC ZZZZ9 SOURCE WKS-ORDENES-EN-FILA.
017300******************************************************************
017400 PROCEDURE DIVISION.
017500 100-SECCION-PRINCIPAL SECTION.
017600     PERFORM 100-ABRIR-VALIDAR-DATASETS
017700     PERFORM 200-LEER-PARAMETRO-ENTRADA
017800     EVALUATE TRUE
017900        WHEN WKS-ACCION-REPORTE
018000             PERFORM 300-ARMAR-FILA-DE-ESPERA
018100        WHEN WKS-ACCION-BUMP
018200             PERFORM 320-AVANZAR-COCINA
018300        WHEN OTHER
018400             DISPLAY "FTQUEUE: ACCION DE PARAMETRO NO VALIDA"
018500                     UPON CONSOLE
018600     END-EVALUATE
018700     PERFORM 800-ESTADISTICAS
018800     PERFORM XXX-CIERRA-ARCHIVOS
018900     STOP RUN.
019000 100-SECCION-PRINCIPAL-E.            EXIT.
019100
019200 100-ABRIR-VALIDAR-DATASETS SECTION.
019300     MOVE "FTQUEUE " TO PROGRAMA
019400     OPEN I-O    ORDFILE
019500     OPEN INPUT  ORDLIN
019600     OPEN INPUT  MENUMAS
019700     OPEN OUTPUT QUEUERPT
019800     IF (FS-ORDFILE = 97) AND (FS-ORDLIN = 97) AND
019900        (FS-MENUMAS = 97) AND (FS-QUEUERPT = 97)
020000        MOVE ZEROS TO FS-ORDFILE
020100        MOVE ZEROS TO FS-ORDLIN
020200        MOVE ZEROS TO FS-MENUMAS
020300        MOVE ZEROS TO FS-QUEUERPT
020400     END-IF
020500     IF FS-ORDFILE NOT EQUAL 0
020600        MOVE 'OPEN'    TO ACCION
020700        MOVE SPACES    TO LLAVE
020800        MOVE 'ORDFILE ' TO ARCHIVO
020900        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
021000                              LLAVE, FS-ORDFILE, FSE-ORDFILE
021100        DISPLAY "FTQUEUE: ERROR AL ABRIR ORDFILE" UPON CONSOLE
021200        MOVE 91 TO RETURN-CODE
021300        STOP RUN
021400     END-IF
021500     INITIATE FILA-ESPERA-REP.
021600 100-ABRIR-VALIDAR-DATASETS-E.        EXIT.
021700
021800 200-LEER-PARAMETRO-ENTRADA SECTION.
021900     ACCEPT WKS-PARM-SYSIN FROM SYSIN.
022000 200-LEER-PARAMETRO-ENTRADA-E.        EXIT.
022100
022200******************************************************************
022300*  300-ARMAR-FILA-DE-ESPERA : RECORRE ORDFILE, TOMA LAS ORDENES  *
022400*  DE LA FECHA DEL PARAMETRO CON ESTADO PENDING O PREPARING, EN  *
022500*  ORDEN DE CREACION (LA LLAVE ORDH-ID ES SECUENCIAL A LA HORA   *
022600*  DE CREACION), Y LAS ENVIA AL REPORTE DE FILA DE ESPERA.       *
022700******************************************************************
022800 300-ARMAR-FILA-DE-ESPERA SECTION.
022900     MOVE LOW-VALUES TO ORDH-ID
023000     START ORDFILE KEY IS >= ORDH-ID
023100        INVALID KEY MOVE HIGH-VALUES TO ORDH-ID
023200     END-START
023300     MOVE ZEROS TO WKS-FIN-BARRIDO
023400     PERFORM 301-LEER-SIGUIENTE-ORDEN-FILA
023500     PERFORM 302-EVALUAR-ORDEN-FILA
023600        UNTIL WKS-FIN-BARRIDO = 1.
023700 300-ARMAR-FILA-DE-ESPERA-E.          EXIT.
023800
023900******************************************************************
024000*  301/302 : BARRIDO DE ORDFILE COMPLETO, UNA POR UNA, HASTA       *
024100*  AGOTAR EL ARCHIVO.                                              *
024200******************************************************************
024300 301-LEER-SIGUIENTE-ORDEN-FILA SECTION.
024400     IF WKS-FIN-BARRIDO = 0
024500        READ ORDFILE NEXT RECORD
024600           AT END MOVE 1 TO WKS-FIN-BARRIDO
024700        END-READ
024800     END-IF.
024900 301-LEER-SIGUIENTE-ORDEN-FILA-E.     EXIT.
025000
025100 302-EVALUAR-ORDEN-FILA SECTION.
025200     IF WKS-FIN-BARRIDO = 0
025300        IF ORDH-DATE = WKS-PARM-FECHA-HOY AND
025400           (ORDH-ST-PENDING OR ORDH-ST-PREPARING)
025500           PERFORM 305-ARMAR-RESUMEN-ITEMS
025600           PERFORM 310-CALCULAR-ESPERA
025700           GENERATE DETALLE-FILA
025800           ADD 1 TO WKS-ORDENES-EN-FILA
025900        END-IF
026000     END-IF
026100     PERFORM 301-LEER-SIGUIENTE-ORDEN-FILA.
026200 302-EVALUAR-ORDEN-FILA-E.             EXIT.
026300
026400******************************************************************
026500*  305-ARMAR-RESUMEN-ITEMS : "QTY x NOMBRE" DE LOS PRIMEROS TRES *
026600*  RENGLONES DE LA ORDEN, SEPARADOS POR COMA, CON SUFIJO         *
026700*  "+N MAS" CUANDO HAY MAS DE TRES RENGLONES (TICKET FT-072).    *
026800******************************************************************
026900 305-ARMAR-RESUMEN-ITEMS SECTION.
027000     MOVE SPACES TO WKS-RESUMEN-TEXTO
027100     MOVE 1      TO WKS-RESUMEN-PUNTERO
027200     MOVE ZEROS  TO WKS-RENGLONES-VISTOS
027300     MOVE ZEROS  TO WKS-SEGUNDOS-ORDEN
027400     MOVE ORDH-ID TO ORDL-LLAVE-ORDEN
027500     MOVE ZEROS   TO ORDL-LLAVE-RENGLON
027600     START ORDLIN KEY IS >= ORDL-LLAVE
027700        INVALID KEY MOVE 1 TO WKS-FIN-ORDLIN-INT
027800     END-START
027900     MOVE ZEROS TO WKS-FIN-ORDLIN-INT
028000     PERFORM 307-LEER-SIGUIENTE-RENGLON-RES
028100     PERFORM 308-EVALUAR-RENGLON-RESUMEN
028200        UNTIL WKS-FIN-ORDLIN-INT = 1
028300     IF WKS-RENGLONES-VISTOS > 3
028400        STRING " +" DELIMITED BY SIZE
028500               WKS-RENGLONES-VISTOS DELIMITED BY SIZE
028600               " MAS" DELIMITED BY SIZE
028700           INTO WKS-ITEM-TEXTO
028800        END-STRING
028900     END-IF.
029000 305-ARMAR-RESUMEN-ITEMS-E.           EXIT.
029100
029200******************************************************************
029300*  307/308 : BARRIDO DE LOS RENGLONES DE LA ORDEN EN CURSO PARA    *
029400*  EL RESUMEN DE ARTICULOS Y EL CALCULO DE SEGUNDOS DE PREPARACION.*
029500******************************************************************
029600 307-LEER-SIGUIENTE-RENGLON-RES SECTION.
029700     IF WKS-FIN-ORDLIN-INT = 0
029800        READ ORDLIN NEXT RECORD
029900           AT END MOVE 1 TO WKS-FIN-ORDLIN-INT
030000        END-READ
030100        IF WKS-FIN-ORDLIN-INT = 0
030200           IF ORDL-LLAVE-ORDEN NOT = ORDH-ID
030300              MOVE 1 TO WKS-FIN-ORDLIN-INT
030400           END-IF
030500        END-IF
030600     END-IF.
030700 307-LEER-SIGUIENTE-RENGLON-RES-E.    EXIT.
030800
030900 308-EVALUAR-RENGLON-RESUMEN SECTION.
031000     IF WKS-FIN-ORDLIN-INT = 0
031100        ADD 1 TO WKS-RENGLONES-VISTOS
031200        MOVE ORDL-MENU-ID TO MENU-ID
031300        READ MENUMAS
031400           INVALID KEY MOVE SPACES TO MENU-NAME
031500        END-READ
031600        COMPUTE WKS-SEGUNDOS-ORDEN =
031700                WKS-SEGUNDOS-ORDEN +
031800                (MENU-PREP-SECONDS * ORDL-QTY)
031900        IF WKS-RENGLONES-VISTOS <= 3
032000           PERFORM 306-AGREGAR-ITEM-AL-RESUMEN
032100        END-IF
032200     END-IF
032300     PERFORM 307-LEER-SIGUIENTE-RENGLON-RES.
032400 308-EVALUAR-RENGLON-RESUMEN-E.        EXIT.
032500
032600 306-AGREGAR-ITEM-AL-RESUMEN SECTION.
032700     IF WKS-RESUMEN-PUNTERO > 1
032800        STRING ", " DELIMITED BY SIZE
032900           INTO WKS-RESUMEN-TEXTO
033000           WITH POINTER WKS-RESUMEN-PUNTERO
033100        END-STRING
033200     END-IF
033300     STRING ORDL-QTY DELIMITED BY SIZE
033400            " x " DELIMITED BY SIZE
033500            MENU-NAME DELIMITED BY "  "
033600        INTO WKS-RESUMEN-TEXTO
033700        WITH POINTER WKS-RESUMEN-PUNTERO
033800     END-STRING.
033900 306-AGREGAR-ITEM-AL-RESUMEN-E.       EXIT.
034000
034100******************************************************************
034200*  310-CALCULAR-ESPERA : MINUTOS = SUMA(SEGUNDOS PREP * QTY) / 60*
034300*  DIVISION ENTERA, NUNCA MENOR A 1 MINUTO.                      *
034400******************************************************************
034500 310-CALCULAR-ESPERA SECTION.
034600     DIVIDE WKS-SEGUNDOS-ORDEN BY 60
034700            GIVING WKS-MINUTOS-ESPERA
034800     IF WKS-MINUTOS-ESPERA < 1
034900        MOVE 1 TO WKS-MINUTOS-ESPERA
035000     END-IF.
035100 310-CALCULAR-ESPERA-E.               EXIT.
035200
035300******************************************************************
035400*  320-AVANZAR-COCINA : BUMP DE COCINA. PENDING -> PREPARING,    *
035500*  PREPARING -> READY, CUALQUIER OTRO ESTADO QUEDA SIN CAMBIO    *
035600*  (TICKET FT-101).                                              *
035700******************************************************************
035800 320-AVANZAR-COCINA SECTION.
035900     MOVE WKS-PARM-ORDEN-BUMP TO ORDH-ID
036000     READ ORDFILE
036100        INVALID KEY
036200           DISPLAY "FTQUEUE: ORDEN NO EXISTE " ORDH-ID
036300                   UPON CONSOLE
036400           GO TO 320-AVANZAR-COCINA-E
036500     END-READ
036600     EVALUATE TRUE
036700        WHEN ORDH-ST-PENDING
036800             SET ORDH-ST-PREPARING TO TRUE
036900             REWRITE ORDH-REGISTRO
037000        WHEN ORDH-ST-PREPARING
037100             SET ORDH-ST-READY     TO TRUE
037200             REWRITE ORDH-REGISTRO
037300        WHEN OTHER
037400             CONTINUE
037500     END-EVALUATE.
037600 320-AVANZAR-COCINA-E.                EXIT.
037700
037800 800-ESTADISTICAS SECTION.
037900     DISPLAY "*****************************************"
038000             UPON CONSOLE
038100     DISPLAY "*     FTQUEUE -- ESTADISTICAS DE CORRIDA *"
038200             UPON CONSOLE
038300     DISPLAY "*****************************************"
038400             UPON CONSOLE
038500     DISPLAY " > ORDENES EN FILA       : " WKS-ORDENES-EN-FILA
038600             UPON CONSOLE.
038700 800-ESTADISTICAS-E.                  EXIT.
038800
038900 XXX-CIERRA-ARCHIVOS SECTION.
039000     IF WKS-ACCION-REPORTE
039100        TERMINATE FILA-ESPERA-REP
039200     END-IF
039300     CLOSE ORDFILE
039400     CLOSE ORDLIN
039500     CLOSE MENUMAS
039600     CLOSE QUEUERPT.
039700 XXX-CIERRA-ARCHIVOS-E.               EXIT.
