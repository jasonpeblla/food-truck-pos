000100******************************************************************
000200* FECHA       : 14/03/1985                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                 *
000400* APLICACION  : FOODTRUCK POS                                    *
000500* PROGRAMA    : FTORDPR                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : MOTOR DE PRECIOS DE ORDEN. LEE EL ENCABEZADO DE  *
000800*             : ORDEN Y SUS RENGLONES, VALIDA CADA RENGLON CONTRA*
000900*             : EL MAESTRO DE MENU, CALCULA SUBTOTAL, IMPUESTO Y *
001000*             : TOTAL, ASIGNA EL CONSECUTIVO DIARIO DE ORDEN Y   *
001100*             : VALIDA EL CAMBIO DE ESTADO SOLICITADO.           *
001200* ARCHIVOS    : ORDFILE, ORDLIN, MENUMAS                         *
001300* PROGRAMA(S) : RUTINA DEBD1R00, FILE STATUS EXTENDED            *
001400******************************************************************
001500*                   BITACORA DE CAMBIOS AL PROGRAMA              *
001600******************************************************************
001700* 14/03/1985 (EEDR) PRIMERA VERSION. SUBSTITUYE HOJA DE CALCULO  *
001800*            USADA POR LA VENTANILLA PARA CUADRAR LAS ORDENES.   *
001900* 09/12/1998 (JMLR) REVISION Y2K DE CAMPOS DE FECHA DEL PROGRAMA.*
002000*            ORDH-DATE Y ORDH-YEAR YA VIENEN A 4 DIGITOS, NO SE  *
002100*            ENCONTRARON VENTANAS DE SIGLO EN ESTE PROGRAMA.     *
002200* 14/02/2001 (CAG) SE AGREGA VALIDACION DE ORDEN PAGADA NO SE    *
002300*            PUEDE CANCELAR (TICKET FT-045).                    *
002400* 30/06/2005 (JMLR) SE AGREGA RECHAZO DE RENGLONES CON ARTICULO  *
002500*            NO DISPONIBLE (MENU-AVAILABLE = 'N') (TICKET FT-061)*
002600* 11/03/2010 (RQV) SE AJUSTA REINICIO DE NUMERACION DIARIA PARA  *
002700*            QUE CONSIDERE SOLO ORDENES DEL DIA EN CURSO, ANTES  *
002800*            ARRASTRABA EL MAXIMO DE TODO EL ARCHIVO.            *
002900* 17/09/2016 (RQV) SE ESTANDARIZA MENSAJE DE CONSOLA AL FORMATO  *
003000*            DE LA APLICACION FOODTRUCK POS (TICKET FT-088).    *
003100* 30/11/2019 (EEDR) SE CORRIGE REDONDEO DEL IMPUESTO, SE USA     *
003200*            REDONDEO NORMAL (MITAD ARRIBA) EN VEZ DE TRUNCAR.   *
003300******************************************************************
003400 IDENTIFICATION DIVISION.
003500 PROGRAM-ID. FTORDPR.
003600 AUTHOR. ERICK DANIEL RAMIREZ DIVAS.
003700 INSTALLATION. FOODTRUCK POS - DEPARTAMENTO DE SISTEMAS.
003800 DATE-WRITTEN. 14/03/1985.
003900 DATE-COMPILED.
004000 SECURITY. USO INTERNO - SOLO PERSONAL DE SISTEMAS.
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     CURRENCY SIGN IS "$" WITH PICTURE SYMBOL "$"
004500     C01 IS TOP-OF-FORM.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT ORDFILE  ASSIGN TO ORDFILE
004900                     ORGANIZATION  IS INDEXED
005000                     ACCESS        IS DYNAMIC
005100                     RECORD KEY    IS ORDH-ID
005200                     FILE STATUS   IS FS-ORDFILE
005300                                      FSE-ORDFILE.
005400     SELECT ORDLIN   ASSIGN TO ORDLIN
005500                     ORGANIZATION  IS INDEXED
005600                     ACCESS        IS DYNAMIC
005700                     RECORD KEY    IS ORDL-LLAVE
005800                     FILE STATUS   IS FS-ORDLIN
005900                                      FSE-ORDLIN.
006000     SELECT MENUMAS  ASSIGN TO MENUMAS
006100                     ORGANIZATION  IS INDEXED
006200                     ACCESS        IS DYNAMIC
006300                     RECORD KEY    IS MENU-ID
006400                     FILE STATUS   IS FS-MENUMAS
006500                                      FSE-MENUMAS.
006600 DATA DIVISION.
006700 FILE SECTION.
006800******************************************************************
006900*                DEFINICIONES DE ARCHIVOS A UTILIZAR             *
007000******************************************************************
007100 FD  ORDFILE.
007200     COPY ORDHREC.
007300 FD  ORDLIN.
007400 01  ORDL-REG-FISICO.
007500     02 ORDL-LLAVE.
007600        03 ORDL-LLAVE-ORDEN       PIC 9(07).
007700        03 ORDL-LLAVE-RENGLON     PIC 9(03).
007800     02 ORDL-DATOS.
007900        COPY ORDLREC REPLACING ORDL-REGISTRO BY ORDL-DATOS-REG.
008000 FD  MENUMAS.
008100     COPY MENUREC.
008200******************************************************************
008300 WORKING-STORAGE SECTION.
008400******************************************************************
008500*                CONTADORES, OPERADORES Y CONTROLADORES          *
008600******************************************************************
008700 01  WKS-CAMPOS-DE-TRABAJO.
008800     02 WKS-PROGRAMA           PIC X(08)      VALUE "FTORDPR ".
008900     02 WKS-RENGLONES-LEIDOS   PIC 9(05) COMP VALUE ZEROS.
009000     02 WKS-RENGLONES-OK       PIC 9(05) COMP VALUE ZEROS.
009100     02 WKS-RENGLONES-RECHAZO  PIC 9(05) COMP VALUE ZEROS.
009200     02 WKS-ORDENES-CALCULADAS PIC 9(05) COMP VALUE ZEROS.
009300     02 WKS-FIN-ORDLIN         PIC 9(01)      VALUE 0.
009400     02 WKS-RENGLON-VALIDO     PIC X(01)      VALUE "S".
009500        88 WKS-ES-VALIDO             VALUE "S".
009600        88 WKS-NO-ES-VALIDO          VALUE "N".
009700     02 WKS-ORDEN-VALIDA       PIC X(01)      VALUE "S".
009800        88 WKS-ORDEN-ES-VALIDA       VALUE "S".
009900        88 WKS-ORDEN-RECHAZADA       VALUE "N".
010000 01  WKS-ACUMULADORES-ORDEN.
010100     02 WKS-ACUM-SUBTOTAL      PIC S9(07)V99  VALUE ZEROS.
010200     02 WKS-ACUM-IMPUESTO      PIC S9(07)V99  VALUE ZEROS.
010300     02 WKS-ACUM-TOTAL         PIC S9(07)V99  VALUE ZEROS.
010400     02 WKS-TASA-IMPUESTO      PIC 9V9999     VALUE 0.0875.
010500 01  WKS-ACUM-ORDEN-R REDEFINES WKS-ACUMULADORES-ORDEN.
010600     02 FILLER                 PIC X(32).
010700 01  WKS-NUMERACION-DIARIA.
010800     02 WKS-MAX-NUMERO-HOY     PIC 9(04) COMP VALUE ZEROS.
010900     02 WKS-NUMERO-ASIGNADO    PIC 9(04) COMP VALUE ZEROS.
011000     02 WKS-FECHA-BUSCADA      PIC 9(08)      VALUE ZEROS.
011100 01  WKS-NUM-DIARIA-R REDEFINES WKS-NUMERACION-DIARIA.
011200     02 FILLER                 PIC X(12).
011300******************************************************************
011400*                      VARIABLES PARA FILESTATUS                 *
011500******************************************************************
011600* ---> VARIABLES DE FILE STATUS NORMAL
011700 01  FS-ORDFILE                   PIC 9(02)     VALUE ZEROS.
011800 01  FS-ORDLIN                    PIC 9(02)     VALUE ZEROS.
011900 01  FS-MENUMAS                   PIC 9(02)     VALUE ZEROS.
012000* ---> VARIABLES DE FILE STATUS EXTENDED
012100 01  FSE-ORDFILE.
012200     02 FSE-RETURN                PIC S9(04) COMP-5 VALUE ZEROS.
012300     02 FSE-FUNCTION              PIC S9(04) COMP-5 VALUE ZEROS.
012400     02 FSE-FEEDBACK              PIC S9(04) COMP-5 VALUE ZEROS.
012500 01  FSE-ORDLIN.
012600     02 FSE-RETURN                PIC S9(04) COMP-5 VALUE ZEROS.
012700     02 FSE-FUNCTION              PIC S9(04) COMP-5 VALUE ZEROS.
012800     02 FSE-FEEDBACK              PIC S9(04) COMP-5 VALUE ZEROS.
012900 01  FSE-MENUMAS.
013000     02 FSE-RETURN                PIC S9(04) COMP-5 VALUE ZEROS.
013100     02 FSE-FUNCTION              PIC S9(04) COMP-5 VALUE ZEROS.
013200     02 FSE-FEEDBACK              PIC S9(04) COMP-5 VALUE ZEROS.
013300* ---> VARIABLES DE RUTINA PARA CONTROL DE FILE STATUS EXTENDIDO
013400 01  PROGRAMA                     PIC X(08)     VALUE SPACES.
013500 01  ARCHIVO                      PIC X(08)     VALUE SPACES.
013600 01  ACCION                       PIC X(10)     VALUE SPACES.
013700 01  LLAVE                        PIC X(32)     VALUE SPACES.
013800******************************************************************
013900*          AREA DE PARAMETROS DE ENTRADA (ACCEPT SYSIN)          *
014000******************************************************************
014100 01  WKS-PARM-SYSIN.
014200     02 WKS-PARM-ORDEN-ID         PIC 9(07).
014300     02 WKS-PARM-ACCION-ORDEN     PIC X(10).
014400        88 WKS-ACCION-CALCULAR         VALUE "CALCULAR  ".
014500        88 WKS-ACCION-CAMBIA-ESTADO    VALUE "CAMBIAR   ".
014600     02 WKS-PARM-ESTADO-NUEVO     PIC X(10).
014700 01  WKS-PARM-REDEFINE REDEFINES WKS-PARM-SYSIN.
014800     02 FILLER                    PIC X(27).
014900 PROCEDURE DIVISION.
015000 100-SECCION-PRINCIPAL SECTION.
015100     PERFORM 100-ABRIR-VALIDAR-DATASETS
015200     PERFORM 200-LEER-PARAMETRO-ENTRADA
015300     EVALUATE TRUE
015400        WHEN WKS-ACCION-CALCULAR
015500             PERFORM 300-CALCULAR-ORDEN
015600        WHEN WKS-ACCION-CAMBIA-ESTADO
015700             PERFORM 320-VALIDAR-ESTADO
015800        WHEN OTHER
015900             DISPLAY "FTORDPR: ACCION DE PARAMETRO NO VALIDA"
016000                     UPON CONSOLE
016100     END-EVALUATE
016200     PERFORM 800-ESTADISTICAS
016300     PERFORM XXX-CIERRA-ARCHIVOS
016400     STOP RUN.
016500 100-SECCION-PRINCIPAL-E.            EXIT.
016600
016700 100-ABRIR-VALIDAR-DATASETS SECTION.
016800     MOVE "FTORDPR " TO PROGRAMA
016900     OPEN I-O    ORDFILE
017000     OPEN I-O    ORDLIN
017100     OPEN INPUT  MENUMAS
017200     IF (FS-ORDFILE = 97) AND (FS-ORDLIN = 97) AND
017300        (FS-MENUMAS = 97)
017400        MOVE ZEROS TO FS-ORDFILE
017500        MOVE ZEROS TO FS-ORDLIN
017600        MOVE ZEROS TO FS-MENUMAS
017700     END-IF
017800     IF FS-ORDFILE NOT EQUAL 0
017900        MOVE 'OPEN'    TO ACCION
018000        MOVE SPACES    TO LLAVE
018100        MOVE 'ORDFILE ' TO ARCHIVO
018200        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
018300                              LLAVE, FS-ORDFILE, FSE-ORDFILE
018400        DISPLAY "FTORDPR: ERROR AL ABRIR ORDFILE" UPON CONSOLE
018500        MOVE 91 TO RETURN-CODE
018600        STOP RUN
018700     END-IF
018800     IF FS-ORDLIN NOT EQUAL 0
018900        MOVE 'OPEN'    TO ACCION
019000        MOVE SPACES    TO LLAVE
019100        MOVE 'ORDLIN  ' TO ARCHIVO
019200        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
019300                              LLAVE, FS-ORDLIN, FSE-ORDLIN
019400        DISPLAY "FTORDPR: ERROR AL ABRIR ORDLIN" UPON CONSOLE
019500        MOVE 91 TO RETURN-CODE
019600        STOP RUN
019700     END-IF
019800     IF FS-MENUMAS NOT EQUAL 0
019900        MOVE 'OPEN'    TO ACCION
020000        MOVE SPACES    TO LLAVE
020100        MOVE 'MENUMAS ' TO ARCHIVO
020200        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
020300                              LLAVE, FS-MENUMAS, FSE-MENUMAS
020400        DISPLAY "FTORDPR: ERROR AL ABRIR MENUMAS" UPON CONSOLE
020500        MOVE 91 TO RETURN-CODE
020600        STOP RUN
020700     END-IF.
020800 100-ABRIR-VALIDAR-DATASETS-E.        EXIT.
020900
021000 200-LEER-PARAMETRO-ENTRADA SECTION.
021100     ACCEPT WKS-PARM-SYSIN FROM SYSIN.
021200 200-LEER-PARAMETRO-ENTRADA-E.        EXIT.
021300
021400******************************************************************
021500*  300-CALCULAR-ORDEN : LEE EL ENCABEZADO Y SUS RENGLONES, SUMA  *
021600*  SUBTOTAL POR RENGLON, CALCULA IMPUESTO SOBRE EL SUBTOTAL Y    *
021700*  ASIGNA CONSECUTIVO DIARIO SI EL ENCABEZADO AUN NO LO TIENE.   *
021800*  SI CUALQUIER RENGLON TRAE ARTICULO DESCONOCIDO O NO           *
021900*  DISPONIBLE, SE RECHAZA LA ORDEN COMPLETA (TICKET FT-061).     *
022000******************************************************************
022100 300-CALCULAR-ORDEN SECTION.
022200     MOVE WKS-PARM-ORDEN-ID TO ORDH-ID
022300     READ ORDFILE
022400        INVALID KEY
022500           DISPLAY "FTORDPR: ORDEN NO EXISTE " ORDH-ID
022600                   UPON CONSOLE
022700           GO TO 300-CALCULAR-ORDEN-E
022800     END-READ
022900     IF ORDH-NUMBER = ZEROS
023000        PERFORM 310-NUMERAR-ORDEN
023100     END-IF
023200     MOVE ZEROS TO WKS-ACUM-SUBTOTAL
023300     MOVE ZEROS TO WKS-ACUM-IMPUESTO
023400     MOVE ZEROS TO WKS-ACUM-TOTAL
023500     MOVE ZEROS TO WKS-FIN-ORDLIN
023600     SET WKS-ORDEN-ES-VALIDA TO TRUE
023700     MOVE ORDH-ID TO ORDL-LLAVE-ORDEN
023800     MOVE ZEROS   TO ORDL-LLAVE-RENGLON
023900     START ORDLIN KEY IS >= ORDL-LLAVE
024000        INVALID KEY MOVE 1 TO WKS-FIN-ORDLIN
024100     END-START
024200     PERFORM 301-LEER-SIGUIENTE-RENGLON
024300     PERFORM 302-EVALUAR-RENGLON
024400        UNTIL WKS-FIN-ORDLIN = 1
024500     IF WKS-ORDEN-RECHAZADA
024600        DISPLAY "FTORDPR: ORDEN " ORDH-ID
024700                " RECHAZADA POR ARTICULO INVALIDO"
024800                UPON CONSOLE
024900        GO TO 300-CALCULAR-ORDEN-E
025000     END-IF
025100     COMPUTE WKS-ACUM-IMPUESTO ROUNDED =
025200             WKS-ACUM-SUBTOTAL * WKS-TASA-IMPUESTO
025300     COMPUTE WKS-ACUM-TOTAL =
025400             WKS-ACUM-SUBTOTAL + WKS-ACUM-IMPUESTO
025500     MOVE WKS-ACUM-SUBTOTAL TO ORDH-SUBTOTAL
025600     MOVE WKS-ACUM-IMPUESTO TO ORDH-TAX
025700     MOVE WKS-ACUM-TOTAL    TO ORDH-TOTAL
025800     REWRITE ORDH-REGISTRO
025900     ADD 1 TO WKS-ORDENES-CALCULADAS.
026000 300-CALCULAR-ORDEN-E.                EXIT.
026100
026200******************************************************************
026300*  301/302 : BARRIDO DE RENGLONES DEL ENCABEZADO EN CURSO, UNO    *
026400*  A LA VEZ, HASTA AGOTAR LA LLAVE DE ORDEN O EL ARCHIVO.         *
026500******************************************************************
026600 301-LEER-SIGUIENTE-RENGLON SECTION.
026700     IF WKS-FIN-ORDLIN = 0
026800        READ ORDLIN NEXT RECORD
026900           AT END MOVE 1 TO WKS-FIN-ORDLIN
027000        END-READ
027100        IF WKS-FIN-ORDLIN = 0
027200           IF ORDL-LLAVE-ORDEN NOT = ORDH-ID
027300              MOVE 1 TO WKS-FIN-ORDLIN
027400           END-IF
027500        END-IF
027600     END-IF.
027700 301-LEER-SIGUIENTE-RENGLON-E.        EXIT.
027800
027900 302-EVALUAR-RENGLON SECTION.
028000     IF WKS-FIN-ORDLIN = 0
028100        ADD 1 TO WKS-RENGLONES-LEIDOS
028200        PERFORM 330-VALIDAR-RENGLON
028300        IF WKS-ES-VALIDO
028400           COMPUTE ORDL-SUBTOTAL ROUNDED =
028500                   ORDL-QTY * ORDL-UNIT-PRICE
028600           REWRITE ORDL-REG-FISICO
028700           ADD ORDL-SUBTOTAL TO WKS-ACUM-SUBTOTAL
028800           ADD 1 TO WKS-RENGLONES-OK
028900        ELSE
029000           SET WKS-ORDEN-RECHAZADA TO TRUE
029100           ADD 1 TO WKS-RENGLONES-RECHAZO
029200        END-IF
029300     END-IF
029400     PERFORM 301-LEER-SIGUIENTE-RENGLON.
029500 302-EVALUAR-RENGLON-E.                EXIT.
029600
029700******************************************************************
029800*  310-NUMERAR-ORDEN : EL NUMERO DE ORDEN VISIBLE EN VENTANILLA  *
029900*  REINICIA EN 1 CADA DIA. SE BUSCA EL MAYOR CONSECUTIVO YA      *
030000*  ASIGNADO PARA LA FECHA DEL ENCABEZADO EN CURSO.               *
030100******************************************************************
030200 310-NUMERAR-ORDEN SECTION.
030300     MOVE ORDH-DATE       TO WKS-FECHA-BUSCADA
030400     MOVE ZEROS           TO WKS-MAX-NUMERO-HOY
030500     MOVE LOW-VALUES      TO ORDH-ID
030600     START ORDFILE KEY IS >= ORDH-ID
030700        INVALID KEY MOVE HIGH-VALUES TO ORDH-ID
030800     END-START
030900     PERFORM 311-LEER-SIGUIENTE-ORDEN-NUM
031000     PERFORM 312-EVALUAR-ORDEN-NUM
031100        UNTIL ORDH-ID = HIGH-VALUES
031200     COMPUTE WKS-NUMERO-ASIGNADO = WKS-MAX-NUMERO-HOY + 1
031300     MOVE WKS-PARM-ORDEN-ID TO ORDH-ID
031400     READ ORDFILE
031500        INVALID KEY
031600           DISPLAY "FTORDPR: ORDEN DESAPARECIO AL NUMERAR"
031700                   UPON CONSOLE
031800     END-READ
031900     MOVE WKS-NUMERO-ASIGNADO TO ORDH-NUMBER.
032000 310-NUMERAR-ORDEN-E.                 EXIT.
032100
032200 311-LEER-SIGUIENTE-ORDEN-NUM SECTION.
032300     IF ORDH-ID NOT = HIGH-VALUES
032400        READ ORDFILE NEXT RECORD
032500           AT END MOVE HIGH-VALUES TO ORDH-ID
032600        END-READ
032700     END-IF.
032800 311-LEER-SIGUIENTE-ORDEN-NUM-E.     EXIT.
032900
033000 312-EVALUAR-ORDEN-NUM SECTION.
033100     IF ORDH-ID NOT = HIGH-VALUES
033200        IF ORDH-DATE = WKS-FECHA-BUSCADA
033300           IF ORDH-NUMBER > WKS-MAX-NUMERO-HOY
033400              MOVE ORDH-NUMBER TO WKS-MAX-NUMERO-HOY
033500           END-IF
033600        END-IF
033700     END-IF
033800     PERFORM 311-LEER-SIGUIENTE-ORDEN-NUM.
033900 312-EVALUAR-ORDEN-NUM-E.             EXIT.
034000
034100******************************************************************
034200*  320-VALIDAR-ESTADO : APLICA EL CICLO DE VIDA DE LA ORDEN.     *
034300*  UNA ORDEN YA PAGADA NO PUEDE PASAR A CANCELLED (TICKET FT-045)*
034400******************************************************************
034500 320-VALIDAR-ESTADO SECTION.
034600     MOVE WKS-PARM-ORDEN-ID TO ORDH-ID
034700     READ ORDFILE
034800        INVALID KEY
034900           DISPLAY "FTORDPR: ORDEN NO EXISTE " ORDH-ID
035000                   UPON CONSOLE
035100           GO TO 320-VALIDAR-ESTADO-E
035200     END-READ
035300     IF WKS-PARM-ESTADO-NUEVO = "CANCELLED " AND ORDH-IS-PAID
035400        DISPLAY "FTORDPR: ORDEN PAGADA NO SE PUEDE CANCELAR"
035500                UPON CONSOLE
035600        GO TO 320-VALIDAR-ESTADO-E
035700     END-IF
035800     IF WKS-PARM-ESTADO-NUEVO = "PENDING   " OR
035900        WKS-PARM-ESTADO-NUEVO = "PREPARING " OR
036000        WKS-PARM-ESTADO-NUEVO = "READY     " OR
036100        WKS-PARM-ESTADO-NUEVO = "COMPLETED " OR
036200        WKS-PARM-ESTADO-NUEVO = "CANCELLED " OR
036300        WKS-PARM-ESTADO-NUEVO = "REFUNDED  "
036400        MOVE WKS-PARM-ESTADO-NUEVO TO ORDH-STATUS
036500        REWRITE ORDH-REGISTRO
036600     ELSE
036700        DISPLAY "FTORDPR: ESTADO SOLICITADO NO ES VALIDO"
036800                UPON CONSOLE
036900     END-IF.
037000 320-VALIDAR-ESTADO-E.                EXIT.
037100
037200******************************************************************
037300*  330-VALIDAR-RENGLON : RECHAZA RENGLONES CUYO ARTICULO NO      *
037400*  EXISTE EN EL MAESTRO DE MENU O QUE ESTE MARCADO NO DISPONIBLE *
037500*  (TICKET FT-061).                                              *
037600******************************************************************
037700 330-VALIDAR-RENGLON SECTION.
037800     SET WKS-ES-VALIDO TO TRUE
037900     MOVE ORDL-MENU-ID TO MENU-ID
038000     READ MENUMAS
038100        INVALID KEY
038200           SET WKS-NO-ES-VALIDO TO TRUE
038300           DISPLAY "FTORDPR: ARTICULO NO EXISTE " MENU-ID
038400                   UPON CONSOLE
038500     END-READ
038600     IF WKS-ES-VALIDO AND MENU-AVAILABLE = "N"
038700        SET WKS-NO-ES-VALIDO TO TRUE
038800        DISPLAY "FTORDPR: ARTICULO NO DISPONIBLE " MENU-ID
038900                UPON CONSOLE
039000     END-IF
039100     IF WKS-ES-VALIDO
039200        MOVE MENU-PRICE TO ORDL-UNIT-PRICE
039300     END-IF.
039400 330-VALIDAR-RENGLON-E.               EXIT.
039500
039600 800-ESTADISTICAS SECTION.
039700     DISPLAY "*****************************************"
039800             UPON CONSOLE
039900     DISPLAY "*     FTORDPR -- ESTADISTICAS DE CORRIDA *"
040000             UPON CONSOLE
040100     DISPLAY "*****************************************"
040200             UPON CONSOLE
040300     DISPLAY " > RENGLONES LEIDOS      : " WKS-RENGLONES-LEIDOS
040400             UPON CONSOLE
040500     DISPLAY " > RENGLONES ACEPTADOS   : " WKS-RENGLONES-OK
040600             UPON CONSOLE
040700     DISPLAY " > RENGLONES RECHAZADOS  : " WKS-RENGLONES-RECHAZO
040800             UPON CONSOLE
040900     DISPLAY " > ORDENES CALCULADAS    : " WKS-ORDENES-CALCULADAS
041000             UPON CONSOLE.
041100 800-ESTADISTICAS-E.                  EXIT.
041200
041300 XXX-CIERRA-ARCHIVOS SECTION.
041400     CLOSE ORDFILE
041500     CLOSE ORDLIN
041600     CLOSE MENUMAS.
041700 XXX-CIERRA-ARCHIVOS-E.               EXIT.
