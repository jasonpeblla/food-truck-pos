000100******************************************************************
000200* FECHA       : 06/02/1986                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                 *
000400* APLICACION  : FOODTRUCK POS                                    *
000500* PROGRAMA    : FTINGRD                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CONTROL DE EXISTENCIAS DE INGREDIENTES. RECIBE   *
000800*             : REPOSICIONES DE BODEGA Y EXPLORA EL MAESTRO      *
000900*             : PARA IMPRIMIR EL REPORTE DE INGREDIENTES BAJOS   *
001000*             : DE EXISTENCIA.                                   *
001100* ARCHIVOS    : INGFILE, ALERTRPT                                *
001200* PROGRAMA(S) : RUTINA DEBD1R00, FILE STATUS EXTENDED            *
001300******************************************************************
001400*                   BITACORA DE CAMBIOS AL PROGRAMA              *
001500******************************************************************
001600* 06/02/1986 (EEDR) PRIMERA VERSION.                             *
001700* 06/12/1998 (JMLR) REVISION Y2K, SIN CAMPOS DE FECHA EN ESTE    *
001800*            PROGRAMA, SE DEJA CONSTANCIA DE LA REVISION.        *
001900* 11/04/2007 (CAG) SE MARCA SEVERIDAD "CRITICA" CUANDO LA        *
002000*            EXISTENCIA LLEGA A CERO, DE LO CONTRARIO "ALERTA"   *
002100*            (TICKET FT-084).                                    *
002200* 27/07/2017 (RQV) LA REPOSICION YA NO PERMITE CANTIDAD NEGATIVA *
002300*            NI CERO, DEVOLUCIONES DE BODEGA SE MANEJAN POR      *
002400*            AJUSTE MANUAL (TICKET FT-112).                      *
002500******************************************************************
002600 IDENTIFICATION DIVISION.
002700 PROGRAM-ID. FTINGRD.
002800 AUTHOR. ERICK DANIEL RAMIREZ DIVAS.
002900 INSTALLATION. FOODTRUCK POS - DEPARTAMENTO DE SISTEMAS.
003000 DATE-WRITTEN. 06/02/1986.
003100 DATE-COMPILED.
003200 SECURITY. USO INTERNO - SOLO PERSONAL DE SISTEMAS.
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     CURRENCY SIGN IS "$" WITH PICTURE SYMBOL "$"
003700     C01 IS TOP-OF-FORM.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT INGFILE  ASSIGN TO INGFILE
004100                     ORGANIZATION  IS INDEXED
004200                     ACCESS        IS DYNAMIC
004300                     RECORD KEY    IS ING-ID
004400                     FILE STATUS   IS FS-INGFILE
004500                                      FSE-INGFILE.
004600     SELECT ALERTRPT ASSIGN TO SYS010
004700                     ORGANIZATION  IS SEQUENTIAL.
004800 DATA DIVISION.
004900 FILE SECTION.
005000******************************************************************
005100*                DEFINICIONES DE ARCHIVOS A UTILIZAR             *
005200******************************************************************
005300 FD  INGFILE.
005400     COPY INGRREC.
005500 FD  ALERTRPT
005600     REPORT IS ALERTA-STOCK-REP.
005700******************************************************************
005800 REPORT SECTION.
005900 RD  ALERTA-STOCK-REP
006000     CONTROLS ARE FINAL
006100     PAGE LIMIT 60 LINES
006200     HEADING 1
006300     FIRST DETAIL 4
006400     LAST DETAIL 56
006500     FOOTING 58.
006600 01  ENCABEZADO-STOCK TYPE IS PH.
006700     02  LINE 1.
006800         03  COLUMN 1  PIC X(15) VALUE "FOODTRUCK POS".
006900         03  COLUMN 60 PIC X(20) VALUE
007000             "REPORTE DE EXISTENCIAS BAJAS".
007100     02  LINE 2.
007200         03  COLUMN 1  PIC X(30) VALUE
007300             "INGREDIENTES EN NIVEL DE ALERTA".
007400         03  COLUMN 70 PIC X(07) VALUE "PAGINA ".
007500         03  COLUMN 77 PIC ZZ9   SOURCE PAGE-COUNTER.
007600     02  LINE 3.
007700         03  COLUMN 1  PIC X(80) VALUE ALL "-".
007800 01  DETALLE-STOCK TYPE IS DETAIL, LINE PLUS 1.
007900     02  COLUMN 1   PIC 9(05)      SOURCE ING-ID.
008000     02  COLUMN 8   PIC X(25)      SOURCE ING-NAME.
008100     02  COLUMN 35  PIC X(08)      SOURCE ING-UNIT.
008200     02  COLUMN 45  PIC ---9.99    SOURCE ING-STOCK-QTY.
008300     02  COLUMN 56  PIC ---9.99    SOURCE ING-LOW-THRESHOLD.
008400     02  COLUMN 68  PIC X(08)      SOURCE WKS-SEVERIDAD-TEXTO.
008500 01  PIE-STOCK TYPE IS RF.
008600     02  LINE PLUS 2.
008700         03  COLUMN 1  PIC X(30) VALUE
008800             "TOTAL DE INGREDIENTES EN ALERTA: ".
008900         03  COLUMN 34 PIC ZZ,ZZ9 SOURCE WKS-TOTAL-ALERTAS.
009000******************************************************************
009100 WORKING-STORAGE SECTION.
009200******************************************************************
009300*                CONTADORES, OPERADORES Y CONTROLADORES          *
009400******************************************************************
009500 01  WKS-CAMPOS-DE-TRABAJO.
009600     02 WKS-PROGRAMA           PIC X(08)      VALUE "FTINGRD ".
009700     02 WKS-REPOSICIONES-OK    PIC 9(05) COMP VALUE ZEROS.
009800     02 WKS-REPOSICIONES-RECH  PIC 9(05) COMP VALUE ZEROS.
009900     02 WKS-TOTAL-ALERTAS      PIC 9(05) COMP VALUE ZEROS.
010000     02 WKS-FIN-INGFILE-SW     PIC 9(01)      VALUE 0.
010100        88 WKS-FIN-INGFILE            VALUE 1.
010200 01  WKS-VALIDACION.
010300     02 WKS-TRANSACC-VALIDA    PIC X(01)      VALUE "S".
010400        88 WKS-TRANSACC-ES-VALIDA    VALUE "S".
010500        88 WKS-TRANSACC-RECHAZADA    VALUE "N".
010600 01  WKS-VALOR-REPOSICION      PIC S9(07)V99  VALUE ZEROS.
010700 01  WKS-VALOR-REPOSICION-R REDEFINES WKS-VALOR-REPOSICION.
010800     02 WKS-VALOR-REPOS-ENTERO PIC S9(07).
010900     02 WKS-VALOR-REPOS-DECIMAL PIC 99.
011000 01  WKS-EXISTENCIA-ANTERIOR   PIC S9(05)V99  VALUE ZEROS.
011100 01  WKS-SEVERIDAD-TEXTO       PIC X(08)      VALUE SPACES.
011200     88 WKS-SEVERIDAD-CRITICA         VALUE "CRITICA ".
011300     88 WKS-SEVERIDAD-ALERTA          VALUE "ALERTA  ".
011400 01  WKS-PARM-SYSIN.
011500     02 WKS-PARM-ACCION        PIC X(10).
011600        88 WKS-ACCION-REABASTECER   VALUE "REABASTECR".
011700        88 WKS-ACCION-ALERTA        VALUE "ALERTA    ".
011800     02 WKS-PARM-ING-ID        PIC 9(05).
011900     02 WKS-PARM-CANTIDAD      PIC S9(05)V99.
012000 01  WKS-PARM-REDEFINE REDEFINES WKS-PARM-SYSIN.
012100     02 FILLER                 PIC X(17).
012200******************************************************************
012300*     DESGLOSE DE LA EXISTENCIA ANTERIOR PARA BITACORA EN LOG    *
012400******************************************************************
012500 01  WKS-EXISTENCIA-ANT-R REDEFINES WKS-EXISTENCIA-ANTERIOR.
012600     02 WKS-EXIST-ANT-ENTERO   PIC S9(05).
012700     02 WKS-EXIST-ANT-DECIMAL  PIC 99.
012800******************************************************************
012900*                      VARIABLES PARA FILESTATUS                 *
013000******************************************************************
013100 01  FS-INGFILE                   PIC 9(02)     VALUE ZEROS.
013200 01  FSE-INGFILE.
013300     02 FSE-RETURN                PIC S9(04) COMP-5 VALUE ZEROS.
013400     02 FSE-FUNCTION              PIC S9(04) COMP-5 VALUE ZEROS.
013500     02 FSE-FEEDBACK              PIC S9(04) COMP-5 VALUE ZEROS.
013600 01  PROGRAMA                     PIC X(08)     VALUE SPACES.
013700 01  ARCHIVO                      PIC X(08)     VALUE SPACES.
013800 01  ACCION                       PIC X(10)     VALUE SPACES.
013900 01  LLAVE                        PIC X(32)     VALUE SPACES.
014000 PROCEDURE DIVISION.
014100 100-SECCION-PRINCIPAL SECTION.
014200     PERFORM 100-ABRIR-VALIDAR-DATASETS
014300     PERFORM 200-LEER-PARAMETRO-ENTRADA
014400     EVALUATE TRUE
014500        WHEN WKS-ACCION-REABASTECER
014600             PERFORM 300-REABASTECER
014700        WHEN WKS-ACCION-ALERTA
014800             PERFORM 400-EXPLORAR-ALERTAS
014900        WHEN OTHER
015000             DISPLAY "FTINGRD: ACCION DE PARAMETRO NO VALIDA"
015100                     UPON CONSOLE
015200     END-EVALUATE
015300     PERFORM 800-ESTADISTICAS
015400     PERFORM XXX-CIERRA-ARCHIVOS
015500     STOP RUN.
015600 100-SECCION-PRINCIPAL-E.            EXIT.
015700
015800 100-ABRIR-VALIDAR-DATASETS SECTION.
015900     MOVE "FTINGRD " TO PROGRAMA
016000     OPEN I-O INGFILE
016100     IF FS-INGFILE = 97
016200        MOVE ZEROS TO FS-INGFILE
016300     END-IF
016400     IF FS-INGFILE NOT EQUAL 0
016500        MOVE 'OPEN'    TO ACCION
016600        MOVE SPACES    TO LLAVE
016700        MOVE 'INGFILE ' TO ARCHIVO
016800        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
016900                              LLAVE, FS-INGFILE, FSE-INGFILE
017000        DISPLAY "FTINGRD: ERROR AL ABRIR INGFILE" UPON CONSOLE
017100        MOVE 91 TO RETURN-CODE
017200        STOP RUN
017300     END-IF
017400     IF WKS-ACCION-ALERTA
017500        OPEN OUTPUT ALERTRPT
017600        INITIATE ALERTA-STOCK-REP
017700     END-IF.
017800 100-ABRIR-VALIDAR-DATASETS-E.        EXIT.
017900
018000 200-LEER-PARAMETRO-ENTRADA SECTION.
018100     ACCEPT WKS-PARM-SYSIN FROM SYSIN.
018200 200-LEER-PARAMETRO-ENTRADA-E.        EXIT.
018300
018400******************************************************************
018500*  300-REABASTECER : SUMA LA CANTIDAD RECIBIDA A LA EXISTENCIA   *
018600*  EN BODEGA. LA CANTIDAD DEBE SER MAYOR A CERO (TICKET FT-112). *
018700******************************************************************
018800 300-REABASTECER SECTION.
018900     MOVE WKS-PARM-ING-ID TO ING-ID
019000     READ INGFILE
019100        INVALID KEY
019200           DISPLAY "FTINGRD: INGREDIENTE NO EXISTE " ING-ID
019300                   UPON CONSOLE
019400           SET WKS-TRANSACC-RECHAZADA TO TRUE
019500           ADD 1 TO WKS-REPOSICIONES-RECH
019600           GO TO 300-REABASTECER-E
019700     END-READ
019800     IF WKS-PARM-CANTIDAD NOT GREATER THAN ZEROS
019900        DISPLAY "FTINGRD: CANTIDAD DE REPOSICION INVALIDA "
020000                ING-ID UPON CONSOLE
020100        SET WKS-TRANSACC-RECHAZADA TO TRUE
020200        ADD 1 TO WKS-REPOSICIONES-RECH
020300        GO TO 300-REABASTECER-E
020400     END-IF
020500     MOVE ING-STOCK-QTY TO WKS-EXISTENCIA-ANTERIOR
020600     COMPUTE WKS-VALOR-REPOSICION ROUNDED =
020700             WKS-PARM-CANTIDAD * ING-COST-PER-UNIT
020800     ADD WKS-PARM-CANTIDAD TO ING-STOCK-QTY
020900     REWRITE ING-REGISTRO
021000        INVALID KEY
021100           DISPLAY "FTINGRD: ERROR AL REGRABAR INGREDIENTE "
021200                   ING-ID UPON CONSOLE
021300           SET WKS-TRANSACC-RECHAZADA TO TRUE
021400           ADD 1 TO WKS-REPOSICIONES-RECH
021500           GO TO 300-REABASTECER-E
021600     END-REWRITE
021700     DISPLAY "FTINGRD: REPOSICION " ING-ID " VALOR "
021800             WKS-VALOR-REPOSICION UPON CONSOLE
021900     ADD 1 TO WKS-REPOSICIONES-OK.
022000 300-REABASTECER-E.                   EXIT.
022100
022200******************************************************************
022300*  400-EXPLORAR-ALERTAS : RECORRE TODO EL MAESTRO. SE REPORTA    *
022400*  CUALQUIER INGREDIENTE CON EXISTENCIA MENOR O IGUAL AL UMBRAL, *
022500*  SEVERIDAD "CRITICA" SI LLEGO A CERO, DE LO CONTRARIO          *
022600*  "ALERTA" (TICKET FT-084).                                     *
022700******************************************************************
022800 400-EXPLORAR-ALERTAS SECTION.
022900     MOVE ZEROS TO ING-ID
023000     START INGFILE KEY IS NOT LESS THAN ING-ID
023100        INVALID KEY SET WKS-FIN-INGFILE TO TRUE
023200     END-START
023300     PERFORM 410-LEER-SIGUIENTE-INGREDIENTE
023400     PERFORM 420-EVALUAR-INGREDIENTE
023500        UNTIL WKS-FIN-INGFILE.
023600 400-EXPLORAR-ALERTAS-E.               EXIT.
023700
023800 410-LEER-SIGUIENTE-INGREDIENTE SECTION.
023900     IF NOT WKS-FIN-INGFILE
024000        READ INGFILE NEXT RECORD
024100           AT END SET WKS-FIN-INGFILE TO TRUE
024200        END-READ
024300     END-IF.
024400 410-LEER-SIGUIENTE-INGREDIENTE-E.     EXIT.
024500
024600 420-EVALUAR-INGREDIENTE SECTION.
024700     IF ING-STOCK-QTY <= ING-LOW-THRESHOLD
024800        IF ING-STOCK-QTY = ZEROS
024900           SET WKS-SEVERIDAD-CRITICA TO TRUE
025000        ELSE
025100           SET WKS-SEVERIDAD-ALERTA TO TRUE
025200        END-IF
025300        GENERATE DETALLE-STOCK
025400        ADD 1 TO WKS-TOTAL-ALERTAS
025500     END-IF
025600     PERFORM 410-LEER-SIGUIENTE-INGREDIENTE.
025700 420-EVALUAR-INGREDIENTE-E.             EXIT.
025800
025900 800-ESTADISTICAS SECTION.
026000     DISPLAY "*****************************************"
026100             UPON CONSOLE
026200     DISPLAY "*    FTINGRD -- ESTADISTICAS DE CORRIDA  *"
026300             UPON CONSOLE
026400     DISPLAY "*****************************************"
026500             UPON CONSOLE
026600     IF WKS-ACCION-REABASTECER
026700        DISPLAY " > REPOSICIONES APLICADAS  : "
026800                WKS-REPOSICIONES-OK UPON CONSOLE
026900        DISPLAY " > REPOSICIONES RECHAZADAS : "
027000                WKS-REPOSICIONES-RECH UPON CONSOLE
027100     END-IF
027200     IF WKS-ACCION-ALERTA
027300        DISPLAY " > INGREDIENTES EN ALERTA  : "
027400                WKS-TOTAL-ALERTAS UPON CONSOLE
027500     END-IF.
027600 800-ESTADISTICAS-E.                  EXIT.
027700
027800 XXX-CIERRA-ARCHIVOS SECTION.
027900     IF WKS-ACCION-ALERTA
028000        TERMINATE ALERTA-STOCK-REP
028100        CLOSE ALERTRPT
028200     END-IF
028300     CLOSE INGFILE.
028400 XXX-CIERRA-ARCHIVOS-E.               EXIT.
