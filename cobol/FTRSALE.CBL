000100******************************************************************
000200* FECHA       : 14/08/1986                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                 *
000400* APLICACION  : FOODTRUCK POS                                    *
000500* PROGRAMA    : FTRSALE                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : REPORTES DE VENTAS. TRES MODALIDADES SEGUN EL    *
000800*             : PARAMETRO DE ENTRADA -- DIARIO (CON DESGLOSE DE  *
000900*             : ARTICULOS), SEMANAL (LUNES A HOY) Y POR HORA     *
001000*             : (06 A 21 HORAS DEL DIA).                         *
001100* ARCHIVOS    : ORDFILE, ORDLIN, MENUMAS, PAYFILE, SALESRPT      *
001200* PROGRAMA(S) : RUTINA DEBD1R00, FILE STATUS EXTENDED            *
001300******************************************************************
001400*                   BITACORA DE CAMBIOS AL PROGRAMA              *
001500******************************************************************
001600* 14/08/1986 (EEDR) PRIMERA VERSION, REPORTE DIARIO SOLAMENTE.   *
001700* 02/03/1999 (JMLR) REVISION Y2K, LA SEMANA SE CALCULA CON ANIO  *
001800*            DE 4 DIGITOS, SE CORRIGE LA TABLA DE DIAS DE        *
001900*            FEBRERO PARA EL ANIO BISIESTO 2000.                 *
002000* 19/09/2005 (CAG) SE AGREGA EL REPORTE SEMANAL (LUNES A HOY),   *
002100*            EL DIA DE LA SEMANA SE OBTIENE CON LA CONGRUENCIA   *
002200*            DE ZELLER (TICKET FT-072).                          *
002300* 14/06/2012 (RQV) SE AGREGA EL REPORTE POR HORA CON HORA PICO   *
002400*            (TICKET FT-099).                                    *
002500* 30/10/2019 (RQV) EL PROMEDIO POR ORDEN SE REDONDEA A CENTAVOS  *
002600*            Y QUEDA EN CERO CUANDO NO HAY ORDENES (TICKET       *
002700*            FT-131).                                            *
002800******************************************************************
002900 IDENTIFICATION DIVISION.
003000 PROGRAM-ID. FTRSALE.
003100 AUTHOR. ERICK DANIEL RAMIREZ DIVAS.
003200 INSTALLATION. FOODTRUCK POS - DEPARTAMENTO DE SISTEMAS.
003300 DATE-WRITTEN. 14/08/1986.
003400 DATE-COMPILED.
003500 SECURITY. USO INTERNO - SOLO PERSONAL DE SISTEMAS.
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     CURRENCY SIGN IS "$" WITH PICTURE SYMBOL "$"
004000     C01 IS TOP-OF-FORM.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT ORDFILE  ASSIGN TO ORDFILE
004400                     ORGANIZATION  IS INDEXED
004500                     ACCESS        IS DYNAMIC
004600                     RECORD KEY    IS ORDH-ID
004700                     FILE STATUS   IS FS-ORDFILE
004800                                      FSE-ORDFILE.
004900     SELECT ORDLIN   ASSIGN TO ORDLIN
005000                     ORGANIZATION  IS INDEXED
005100                     ACCESS        IS DYNAMIC
005200                     RECORD KEY    IS ORDL-LLAVE
005300                     FILE STATUS   IS FS-ORDLIN
005400                                      FSE-ORDLIN.
005500     SELECT MENUMAS  ASSIGN TO MENUMAS
005600                     ORGANIZATION  IS INDEXED
005700                     ACCESS        IS DYNAMIC
005800                     RECORD KEY    IS MENU-ID
005900                     FILE STATUS   IS FS-MENUMAS
006000                                      FSE-MENUMAS.
006100     SELECT PAYFILE  ASSIGN TO PAYFILE
006200                     ORGANIZATION  IS INDEXED
006300                     ACCESS        IS DYNAMIC
006400                     RECORD KEY    IS PYMT-ID
006500                     ALTERNATE RECORD KEY IS PYMT-ORDER-ID
006600                                      WITH DUPLICATES
006700                     FILE STATUS   IS FS-PAYFILE
006800                                      FSE-PAYFILE.
006900     SELECT SALESRPT ASSIGN TO SYS010
007000                     ORGANIZATION  IS LINE SEQUENTIAL
007100                     FILE STATUS   IS FS-SALESRPT.
007200 DATA DIVISION.
007300 FILE SECTION.
007400******************************************************************
007500*                DEFINICIONES DE ARCHIVOS A UTILIZAR             *
007600******************************************************************
007700 FD  ORDFILE.
007800     COPY ORDHREC.
007900 FD  ORDLIN.
008000 01  ORDL-REG-FISICO.
008100     02 ORDL-LLAVE.
008200        03 ORDL-LLAVE-ORDEN       PIC 9(07).
008300        03 ORDL-LLAVE-RENGLON     PIC 9(03).
008400     02 ORDL-DATOS.
008500        COPY ORDLREC REPLACING ORDL-REGISTRO BY ORDL-DATOS-REG.
008600 FD  MENUMAS.
008700     COPY MENUREC.
008800 FD  PAYFILE.
008900     COPY PAYMREC.
009000 FD  SALESRPT
009100     RECORD CONTAINS 132 CHARACTERS.
009200 01  RPT-LINEA                    PIC X(132).
009300******************************************************************
009400 WORKING-STORAGE SECTION.
009500******************************************************************
009600*                CONTADORES, OPERADORES Y CONTROLADORES          *
009700******************************************************************
009800 01  WKS-CAMPOS-DE-TRABAJO.
009900     02 WKS-PROGRAMA           PIC X(08)      VALUE "FTRSALE ".
010000     02 WKS-FIN-ORDLIN-SW      PIC 9(01)      VALUE 0.
010100        88 WKS-FIN-ORDLIN             VALUE 1.
010200     02 WKS-FIN-ORDFILE-SW     PIC 9(01)      VALUE 0.
010300        88 WKS-FIN-ORDFILE            VALUE 1.
010400     02 WKS-FIN-PAYFILE-SW     PIC 9(01)      VALUE 0.
010500        88 WKS-FIN-PAYFILE            VALUE 1.
010600     02 WKS-SUB-ITEM           PIC 9(02) COMP VALUE ZEROS.
010700     02 WKS-SUB-ITEM-2         PIC 9(02) COMP VALUE ZEROS.
010800     02 WKS-NUM-ITEMS          PIC 9(02) COMP VALUE ZEROS.
010900     02 WKS-ITEM-IDX           PIC 9(02) COMP VALUE ZEROS.
011000     02 WKS-ITEM-ENCONTRADO-SW PIC 9(01) COMP VALUE 0.
011100        88 WKS-ITEM-ENCONTRADO        VALUE 1.
011200     02 WKS-SUB-DIA            PIC 9(01) COMP VALUE ZEROS.
011300     02 WKS-SUB-HORA           PIC 9(02) COMP VALUE ZEROS.
011400 01  WKS-ITEM-ENTRADA-TEMP.
011500     02 WKS-TEMP-MENU-ID       PIC 9(05) COMP.
011600     02 WKS-TEMP-CANTIDAD      PIC 9(07) COMP.
011700     02 WKS-TEMP-SUBTOTAL      PIC S9(07)V99.
011800 01  WKS-ACUMULADORES-DIA.
011900     02 WKS-DIA-ORDENES        PIC 9(05) COMP VALUE ZEROS.
012000     02 WKS-DIA-PAGADAS        PIC 9(05) COMP VALUE ZEROS.
012100     02 WKS-DIA-INGRESOS       PIC S9(07)V99  VALUE ZEROS.
012200     02 WKS-DIA-IMPUESTO       PIC S9(07)V99  VALUE ZEROS.
012300     02 WKS-DIA-EFECTIVO       PIC S9(07)V99  VALUE ZEROS.
012400     02 WKS-DIA-TARJETA        PIC S9(07)V99  VALUE ZEROS.
012500     02 WKS-DIA-PROPINAS       PIC S9(07)V99  VALUE ZEROS.
012600     02 WKS-DIA-PROMEDIO       PIC S9(07)V99  VALUE ZEROS.
012700******************************************************************
012800*     TABLA DE DESGLOSE DE ARTICULOS DEL REPORTE DIARIO          *
012900******************************************************************
013000 01  WKS-TABLA-ITEMS.
013100     02 WKS-ITEM-ENTRADA OCCURS 60 TIMES.
013200        03 WKS-ITEM-MENU-ID      PIC 9(05) COMP.
013300        03 WKS-ITEM-CANTIDAD     PIC 9(07) COMP.
013400        03 WKS-ITEM-SUBTOTAL     PIC S9(07)V99.
013500******************************************************************
013600*     TABLA DE LA SEMANA (LUNES A HOY, MAXIMO 7 DIAS)            *
013700******************************************************************
013800 01  WKS-TABLA-SEMANA.
013900     02 WKS-SEM-ENTRADA OCCURS 7 TIMES.
014000        03 WKS-SEM-FECHA         PIC 9(08).
014100        03 WKS-SEM-ORDENES       PIC 9(05) COMP.
014200        03 WKS-SEM-INGRESOS      PIC S9(07)V99.
014300 01  WKS-SEMANA-TOTALES.
014400     02 WKS-SEM-TOT-ORDENES    PIC 9(05) COMP VALUE ZEROS.
014500     02 WKS-SEM-TOT-INGRESOS   PIC S9(07)V99  VALUE ZEROS.
014600     02 WKS-SEM-DOW            PIC 9(01) COMP VALUE ZEROS.
014700     02 WKS-SEM-SUBIDX         PIC 9(01) COMP VALUE ZEROS.
014800 01  WKS-TABLA-NOMBRES-DIA VALUE
014900     "LUNES     MARTES    MIERCOLES JUEVES    VIERNES   " &
015000     "SABADO    DOMINGO   ".
015100     02 WKS-NOMBRE-DIA OCCURS 7 TIMES PIC X(10).
015200******************************************************************
015300*     TABLA DE HORAS 06 A 21 DEL DIA                             *
015400******************************************************************
015500 01  WKS-TABLA-HORAS.
015600     02 WKS-HORA-ENTRADA OCCURS 16 TIMES.
015700        03 WKS-HORA-VALOR        PIC 9(02) COMP.
015800        03 WKS-HORA-ORDENES      PIC 9(05) COMP.
015900        03 WKS-HORA-INGRESOS     PIC S9(07)V99.
016000 01  WKS-HORA-PICO.
016100     02 WKS-HORA-PICO-VALOR    PIC 9(02) COMP VALUE ZEROS.
016200     02 WKS-HORA-PICO-ORDENES  PIC 9(05) COMP VALUE ZEROS.
016300******************************************************************
016400*     RUTINA DE ARITMETICA DE FECHAS (SIN FUNCIONES INTRINSECAS) *
016500******************************************************************
016600 01  WKS-FECHA-TRABAJO.
016700     02 WKS-FT-ANIO            PIC 9(04).
016800     02 WKS-FT-MES             PIC 9(02).
016900     02 WKS-FT-DIA             PIC 9(02).
017000 01  WKS-FECHA-COMPUESTA REDEFINES WKS-FECHA-TRABAJO
017100                         PIC 9(08).
017200 01  WKS-TABLA-DIAS-MES.
017300     02 FILLER PIC 9(02) VALUE 31.
017400     02 FILLER PIC 9(02) VALUE 28.
017500     02 FILLER PIC 9(02) VALUE 31.
017600     02 FILLER PIC 9(02) VALUE 30.
017700     02 FILLER PIC 9(02) VALUE 31.
017800     02 FILLER PIC 9(02) VALUE 30.
017900     02 FILLER PIC 9(02) VALUE 31.
018000     02 FILLER PIC 9(02) VALUE 31.
018100     02 FILLER PIC 9(02) VALUE 30.
018200     02 FILLER PIC 9(02) VALUE 31.
018300     02 FILLER PIC 9(02) VALUE 30.
018400     02 FILLER PIC 9(02) VALUE 31.
018500 01  WKS-DIAS-MES-R REDEFINES WKS-TABLA-DIAS-MES.
018600     02 WKS-DIAS-MES OCCURS 12 TIMES PIC 9(02).
018700 01  WKS-DIAS-EN-MES-ACTUAL    PIC 9(02) COMP VALUE ZEROS.
018800 01  WKS-BISIESTO-CAMPOS.
018900     02 WKS-COCIENTE-AUX       PIC 9(06) COMP VALUE ZEROS.
019000     02 WKS-RESIDUO-4          PIC 9(02) COMP VALUE ZEROS.
019100     02 WKS-RESIDUO-100        PIC 9(02) COMP VALUE ZEROS.
019200     02 WKS-RESIDUO-400        PIC 9(03) COMP VALUE ZEROS.
019300 01  WKS-ZELLER-CAMPOS.
019400     02 WKS-ZEL-ANIO           PIC 9(04) COMP VALUE ZEROS.
019500     02 WKS-ZEL-MES            PIC 9(02) COMP VALUE ZEROS.
019600     02 WKS-ZEL-SIGLO          PIC 9(02) COMP VALUE ZEROS.
019700     02 WKS-ZEL-ANIO-CORTO     PIC 9(02) COMP VALUE ZEROS.
019800     02 WKS-ZEL-TERM1          PIC 9(02) COMP VALUE ZEROS.
019900     02 WKS-ZEL-H              PIC 9(04) COMP VALUE ZEROS.
020000     02 WKS-ZEL-COCIENTE       PIC 9(04) COMP VALUE ZEROS.
020100     02 WKS-ZEL-RESULT         PIC 9(01) COMP VALUE ZEROS.
020200     02 WKS-ZEL-ISO-AUX        PIC 9(02) COMP VALUE ZEROS.
020300 01  WKS-PARM-SYSIN.
020400     02 WKS-PARM-ACCION        PIC X(08).
020500        88 WKS-ACCION-DIARIO        VALUE "DIARIO  ".
020600        88 WKS-ACCION-SEMANAL       VALUE "SEMANAL ".
020700        88 WKS-ACCION-HORARIO       VALUE "HORARIO ".
020800     02 WKS-PARM-FECHA         PIC 9(08).
020900 01  WKS-PARM-REDEFINE REDEFINES WKS-PARM-SYSIN.
021000     02 FILLER                 PIC X(16).
021100******************************************************************
021200*                      VARIABLES PARA FILESTATUS                 *
021300******************************************************************
021400 01  FS-ORDFILE                   PIC 9(02)     VALUE ZEROS.
021500 01  FS-ORDLIN                    PIC 9(02)     VALUE ZEROS.
021600 01  FS-MENUMAS                   PIC 9(02)     VALUE ZEROS.
021700 01  FS-PAYFILE                   PIC 9(02)     VALUE ZEROS.
021800 01  FS-SALESRPT                  PIC 9(02)     VALUE ZEROS.
021900 01  FSE-ORDFILE.
022000     02 FSE-RETURN                PIC S9(04) COMP-5 VALUE ZEROS.
022100     02 FSE-FUNCTION              PIC S9(04) COMP-5 VALUE ZEROS.
022200     02 FSE-FEEDBACK              PIC S9(04) COMP-5 VALUE ZEROS.
022300 01  FSE-ORDLIN.
022400     02 FSE-RETURN                PIC S9(04) COMP-5 VALUE ZEROS.
022500     02 FSE-FUNCTION              PIC S9(04) COMP-5 VALUE ZEROS.
022600     02 FSE-FEEDBACK              PIC S9(04) COMP-5 VALUE ZEROS.
022700 01  FSE-MENUMAS.
022800     02 FSE-RETURN                PIC S9(04) COMP-5 VALUE ZEROS.
022900     02 FSE-FUNCTION              PIC S9(04) COMP-5 VALUE ZEROS.
023000     02 FSE-FEEDBACK              PIC S9(04) COMP-5 VALUE ZEROS.
023100 01  FSE-PAYFILE.
023200     02 FSE-RETURN                PIC S9(04) COMP-5 VALUE ZEROS.
023300     02 FSE-FUNCTION              PIC S9(04) COMP-5 VALUE ZEROS.
023400     02 FSE-FEEDBACK              PIC S9(04) COMP-5 VALUE ZEROS.
023500 01  PROGRAMA                     PIC X(08)     VALUE SPACES.
023600 01  ARCHIVO                      PIC X(08)     VALUE SPACES.
023700 01  ACCION                       PIC X(10)     VALUE SPACES.
023800 01  LLAVE                        PIC X(32)     VALUE SPACES.
023900 PROCEDURE DIVISION.
024000 100-SECCION-PRINCIPAL SECTION.
024100     PERFORM 100-ABRIR-VALIDAR-DATASETS
024200     PERFORM 200-LEER-PARAMETRO-ENTRADA
024300     EVALUATE TRUE
024400        WHEN WKS-ACCION-DIARIO
024500             PERFORM 300-REPORTE-DIARIO
024600        WHEN WKS-ACCION-SEMANAL
024700             PERFORM 400-REPORTE-SEMANAL
024800        WHEN WKS-ACCION-HORARIO
024900             PERFORM 500-REPORTE-HORARIO
025000        WHEN OTHER
025100             DISPLAY "FTRSALE: ACCION DE PARAMETRO NO VALIDA"
025200                     UPON CONSOLE
025300     END-EVALUATE
025400     PERFORM 800-ESTADISTICAS
025500     PERFORM XXX-CIERRA-ARCHIVOS
025600     STOP RUN.
025700 100-SECCION-PRINCIPAL-E.            EXIT.
025800
025900 100-ABRIR-VALIDAR-DATASETS SECTION.
026000     MOVE "FTRSALE " TO PROGRAMA
026100     OPEN INPUT  ORDFILE
026200     OPEN INPUT  ORDLIN
026300     OPEN INPUT  MENUMAS
026400     OPEN INPUT  PAYFILE
026500     OPEN OUTPUT SALESRPT
026600     IF FS-ORDFILE NOT EQUAL 0
026700        MOVE 'OPEN'    TO ACCION
026800        MOVE SPACES    TO LLAVE
026900        MOVE 'ORDFILE ' TO ARCHIVO
027000        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
027100                              LLAVE, FS-ORDFILE, FSE-ORDFILE
027200        DISPLAY "FTRSALE: ERROR AL ABRIR ORDFILE" UPON CONSOLE
027300        MOVE 91 TO RETURN-CODE
027400        STOP RUN
027500     END-IF
027600     IF FS-ORDLIN NOT EQUAL 0
027700        MOVE 'OPEN'    TO ACCION
027800        MOVE SPACES    TO LLAVE
027900        MOVE 'ORDLIN  ' TO ARCHIVO
028000        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
028100                              LLAVE, FS-ORDLIN, FSE-ORDLIN
028200        DISPLAY "FTRSALE: ERROR AL ABRIR ORDLIN" UPON CONSOLE
028300        MOVE 91 TO RETURN-CODE
028400        STOP RUN
028500     END-IF
028600     IF FS-MENUMAS NOT EQUAL 0
028700        MOVE 'OPEN'    TO ACCION
028800        MOVE SPACES    TO LLAVE
028900        MOVE 'MENUMAS ' TO ARCHIVO
029000        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
029100                              LLAVE, FS-MENUMAS, FSE-MENUMAS
029200        DISPLAY "FTRSALE: ERROR AL ABRIR MENUMAS" UPON CONSOLE
029300        MOVE 91 TO RETURN-CODE
029400        STOP RUN
029500     END-IF
029600     IF FS-PAYFILE NOT EQUAL 0
029700        MOVE 'OPEN'    TO ACCION
029800        MOVE SPACES    TO LLAVE
029900        MOVE 'PAYFILE ' TO ARCHIVO
030000        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
030100                              LLAVE, FS-PAYFILE, FSE-PAYFILE
030200        DISPLAY "FTRSALE: ERROR AL ABRIR PAYFILE" UPON CONSOLE
030300        MOVE 91 TO RETURN-CODE
030400        STOP RUN
030500     END-IF
030600     IF FS-SALESRPT NOT EQUAL 0
030700        DISPLAY "FTRSALE: ERROR AL ABRIR SALESRPT" UPON CONSOLE
030800        MOVE 91 TO RETURN-CODE
030900        STOP RUN
031000     END-IF.
031100 100-ABRIR-VALIDAR-DATASETS-E.        EXIT.
031200
031300 200-LEER-PARAMETRO-ENTRADA SECTION.
031400     ACCEPT WKS-PARM-SYSIN FROM SYSIN.
031500 200-LEER-PARAMETRO-ENTRADA-E.        EXIT.
031600
031700******************************************************************
031800*  300-REPORTE-DIARIO : ORDENES COMPLETED/READY DE LA FECHA,     *
031900*  PAGOS DE LA FECHA Y DESGLOSE DE ARTICULOS (TOP 10 POR         *
032000*  CANTIDAD).                                                    *
032100******************************************************************
032200 300-REPORTE-DIARIO SECTION.
032300     MOVE ZEROS TO WKS-DIA-ORDENES  WKS-DIA-PAGADAS
032400     MOVE ZEROS TO WKS-DIA-INGRESOS WKS-DIA-IMPUESTO
032500     MOVE ZEROS TO WKS-DIA-EFECTIVO WKS-DIA-TARJETA
032600     MOVE ZEROS TO WKS-DIA-PROPINAS WKS-NUM-ITEMS
032700     PERFORM 305-EXPLORAR-ORDENES-DIA
032800     PERFORM 310-EXPLORAR-PAGOS-DIA
032900     PERFORM 320-EXPLORAR-RENGLONES-DIA
033000     IF WKS-DIA-ORDENES > 0
033100        COMPUTE WKS-DIA-PROMEDIO ROUNDED =
033200                WKS-DIA-INGRESOS / WKS-DIA-ORDENES
033300     ELSE
033400        MOVE ZEROS TO WKS-DIA-PROMEDIO
033500     END-IF
033600     PERFORM 340-ORDENAR-ITEMS
033700     PERFORM 350-IMPRIMIR-DIARIO.
033800 300-REPORTE-DIARIO-E.                EXIT.
033900
034000 305-EXPLORAR-ORDENES-DIA SECTION.
034100     MOVE ZEROS TO WKS-FIN-ORDFILE-SW
034200     MOVE ZEROS TO ORDH-ID
034300     START ORDFILE KEY IS NOT LESS THAN ORDH-ID
034400        INVALID KEY SET WKS-FIN-ORDFILE TO TRUE
034500     END-START
034600     PERFORM 306-LEER-SIGUIENTE-ORDEN-DIA
034700     PERFORM 307-EVALUAR-ORDEN-DIA
034800        UNTIL WKS-FIN-ORDFILE.
034900 305-EXPLORAR-ORDENES-DIA-E.          EXIT.
035000
035100 306-LEER-SIGUIENTE-ORDEN-DIA SECTION.
035200     IF NOT WKS-FIN-ORDFILE
035300        READ ORDFILE NEXT RECORD
035400           AT END SET WKS-FIN-ORDFILE TO TRUE
035500        END-READ
035600     END-IF.
035700 306-LEER-SIGUIENTE-ORDEN-DIA-E.      EXIT.
035800
035900 307-EVALUAR-ORDEN-DIA SECTION.
036000     IF NOT WKS-FIN-ORDFILE
036100        IF ORDH-DATE = WKS-PARM-FECHA
036200           AND (ORDH-ST-COMPLETED OR ORDH-ST-READY)
036300           ADD 1 TO WKS-DIA-ORDENES
036400           ADD ORDH-TOTAL TO WKS-DIA-INGRESOS
036500           ADD ORDH-TAX   TO WKS-DIA-IMPUESTO
036600           IF ORDH-IS-PAID
036700              ADD 1 TO WKS-DIA-PAGADAS
036800           END-IF
036900        END-IF
037000     END-IF
037100     PERFORM 306-LEER-SIGUIENTE-ORDEN-DIA.
037200 307-EVALUAR-ORDEN-DIA-E.             EXIT.
037300 310-EXPLORAR-PAGOS-DIA SECTION.
037400     MOVE ZEROS TO WKS-FIN-PAYFILE-SW
037500     MOVE ZEROS TO PYMT-ID
037600     MOVE ZEROS TO FS-PAYFILE
037700     START PAYFILE KEY IS NOT LESS THAN PYMT-ID
037800        INVALID KEY SET WKS-FIN-PAYFILE TO TRUE
037900     END-START
038000     PERFORM 311-LEER-SIGUIENTE-PAGO-DIA
038100     PERFORM 312-EVALUAR-PAGO-DIA
038200        UNTIL WKS-FIN-PAYFILE.
038300 310-EXPLORAR-PAGOS-DIA-E.            EXIT.
038400
038500 311-LEER-SIGUIENTE-PAGO-DIA SECTION.
038600     IF NOT WKS-FIN-PAYFILE
038700        READ PAYFILE NEXT RECORD
038800           AT END SET WKS-FIN-PAYFILE TO TRUE
038900        END-READ
039000     END-IF.
039100 311-LEER-SIGUIENTE-PAGO-DIA-E.       EXIT.
039200
039300 312-EVALUAR-PAGO-DIA SECTION.
039400     IF NOT WKS-FIN-PAYFILE
039500        IF PYMT-DATE = WKS-PARM-FECHA
039600           ADD PYMT-TIP TO WKS-DIA-PROPINAS
039700           IF PYMT-IS-CASH
039800              COMPUTE WKS-DIA-EFECTIVO =
039900                      WKS-DIA-EFECTIVO + PYMT-AMOUNT
040000                                        + PYMT-TIP
040100           END-IF
040200           IF PYMT-IS-CARD
040300              COMPUTE WKS-DIA-TARJETA =
040400                      WKS-DIA-TARJETA + PYMT-AMOUNT
040500                                       + PYMT-TIP
040600           END-IF
040700        END-IF
040800     END-IF
040900     PERFORM 311-LEER-SIGUIENTE-PAGO-DIA.
041000 312-EVALUAR-PAGO-DIA-E.              EXIT.
041100
041200******************************************************************
041300*  320-EXPLORAR-RENGLONES-DIA : POR CADA RENGLON SE VERIFICA LA  *
041400*  ORDEN DUENA CONTRA ORDFILE (LECTURA DIRECTA POR LLAVE) PARA   *
041500*  SABER SI ENTRA EN EL ALCANCE DEL DIA.                         *
041600******************************************************************
041700 320-EXPLORAR-RENGLONES-DIA SECTION.
041800     MOVE ZEROS TO WKS-FIN-ORDLIN-SW
041900     MOVE ZEROS TO ORDL-LLAVE-ORDEN
042000     MOVE ZEROS TO ORDL-LLAVE-RENGLON
042100     START ORDLIN KEY IS NOT LESS THAN ORDL-LLAVE
042200        INVALID KEY SET WKS-FIN-ORDLIN TO TRUE
042300     END-START
042400     PERFORM 321-LEER-SIGUIENTE-RENGLON
042500     PERFORM 322-EVALUAR-RENGLON
042600        UNTIL WKS-FIN-ORDLIN.
042700 320-EXPLORAR-RENGLONES-DIA-E.        EXIT.
042800
042900 321-LEER-SIGUIENTE-RENGLON SECTION.
043000     IF NOT WKS-FIN-ORDLIN
043100        READ ORDLIN NEXT RECORD
043200           AT END SET WKS-FIN-ORDLIN TO TRUE
043300        END-READ
043400     END-IF.
043500 321-LEER-SIGUIENTE-RENGLON-E.        EXIT.
043600
043700 322-EVALUAR-RENGLON SECTION.
043800     IF NOT WKS-FIN-ORDLIN
043900        MOVE ORDL-LLAVE-ORDEN TO ORDH-ID
044000        READ ORDFILE RECORD
044100           INVALID KEY CONTINUE
044200           NOT INVALID KEY
044300              IF ORDH-DATE = WKS-PARM-FECHA
044400                 AND (ORDH-ST-COMPLETED OR ORDH-ST-READY)
044500                 PERFORM 330-ACUMULAR-ITEM
044600              END-IF
044700        END-READ
044800     END-IF
044900     PERFORM 321-LEER-SIGUIENTE-RENGLON.
045000 322-EVALUAR-RENGLON-E.               EXIT.
045100
045200******************************************************************
045300*  330-ACUMULAR-ITEM : BUSQUEDA LINEAL DEL ARTICULO EN LA TABLA  *
045400*  DE DESGLOSE, SE AGREGA UNA ENTRADA NUEVA SI NO SE ENCUENTRA.  *
045500******************************************************************
045600 330-ACUMULAR-ITEM SECTION.
045700     MOVE 0 TO WKS-ITEM-ENCONTRADO-SW
045800     MOVE 0 TO WKS-ITEM-IDX
045900     PERFORM 331-BUSCAR-ITEM-EXISTENTE
046000        VARYING WKS-SUB-ITEM FROM 1 BY 1
046100        UNTIL WKS-SUB-ITEM > WKS-NUM-ITEMS
046200        OR WKS-ITEM-ENCONTRADO
046300     IF NOT WKS-ITEM-ENCONTRADO
046400        IF WKS-NUM-ITEMS < 60
046500           ADD 1 TO WKS-NUM-ITEMS
046600           MOVE WKS-NUM-ITEMS TO WKS-ITEM-IDX
046700           MOVE ORDL-MENU-ID  TO WKS-ITEM-MENU-ID (WKS-ITEM-IDX)
046800           MOVE ZEROS         TO WKS-ITEM-CANTIDAD (WKS-ITEM-IDX)
046900           MOVE ZEROS         TO WKS-ITEM-SUBTOTAL (WKS-ITEM-IDX)
047000        END-IF
047100     END-IF
047200     IF WKS-ITEM-IDX > 0
047300        ADD ORDL-QTY      TO WKS-ITEM-CANTIDAD (WKS-ITEM-IDX)
047400        ADD ORDL-SUBTOTAL TO WKS-ITEM-SUBTOTAL (WKS-ITEM-IDX)
047500     END-IF.
047600 330-ACUMULAR-ITEM-E.                 EXIT.
047700
047800 331-BUSCAR-ITEM-EXISTENTE SECTION.
047900     IF WKS-ITEM-MENU-ID (WKS-SUB-ITEM) = ORDL-MENU-ID
048000        SET WKS-ITEM-ENCONTRADO TO TRUE
048100        MOVE WKS-SUB-ITEM TO WKS-ITEM-IDX
048200     END-IF.
048300 331-BUSCAR-ITEM-EXISTENTE-E.         EXIT.
048400
048500******************************************************************
048600*  340-ORDENAR-ITEMS : ORDENAMIENTO DE BURBUJA DESCENDENTE POR   *
048700*  CANTIDAD, SOLO SE IMPRIMEN LOS PRIMEROS 10 EN 350.            *
048800******************************************************************
048900 340-ORDENAR-ITEMS SECTION.
049000     IF WKS-NUM-ITEMS > 1
049100        PERFORM 341-PASADA-BURBUJA
049200           VARYING WKS-SUB-ITEM FROM 1 BY 1
049300           UNTIL WKS-SUB-ITEM >= WKS-NUM-ITEMS
049400     END-IF.
049500 340-ORDENAR-ITEMS-E.                 EXIT.
049600
049700 341-PASADA-BURBUJA SECTION.
049800     PERFORM 342-COMPARAR-INTERCAMBIAR
049900        VARYING WKS-SUB-ITEM-2 FROM 1 BY 1
050000        UNTIL WKS-SUB-ITEM-2 > (WKS-NUM-ITEMS - WKS-SUB-ITEM).
050100 341-PASADA-BURBUJA-E.                EXIT.
050200
050300 342-COMPARAR-INTERCAMBIAR SECTION.
050400     IF WKS-ITEM-CANTIDAD (WKS-SUB-ITEM-2) <
050500        WKS-ITEM-CANTIDAD (WKS-SUB-ITEM-2 + 1)
050600        MOVE WKS-ITEM-ENTRADA (WKS-SUB-ITEM-2)
050700                              TO WKS-ITEM-ENTRADA-TEMP
050800        MOVE WKS-ITEM-ENTRADA (WKS-SUB-ITEM-2 + 1)
050900                              TO WKS-ITEM-ENTRADA (WKS-SUB-ITEM-2)
051000        MOVE WKS-ITEM-ENTRADA-TEMP
051100                              TO WKS-ITEM-ENTRADA (WKS-SUB-ITEM-2 + 1)
051200     END-IF.
051300 342-COMPARAR-INTERCAMBIAR-E.         EXIT.
051400
051500 350-IMPRIMIR-DIARIO SECTION.
051600     MOVE SPACES TO RPT-LINEA
051700     STRING "REPORTE DE VENTAS DEL DIA  FECHA: "
051800            WKS-PARM-FECHA DELIMITED BY SIZE
051900            INTO RPT-LINEA
052000     END-STRING
052100     WRITE RPT-LINEA
052200     MOVE SPACES TO RPT-LINEA
052300     STRING "ORDENES: " WKS-DIA-ORDENES DELIMITED BY SIZE
052400            "  PAGADAS: " WKS-DIA-PAGADAS DELIMITED BY SIZE
052500            INTO RPT-LINEA
052600     END-STRING
052700     WRITE RPT-LINEA
052800     MOVE SPACES TO RPT-LINEA
052900     STRING "INGRESOS: " WKS-DIA-INGRESOS DELIMITED BY SIZE
053000            "  IMPUESTO: " WKS-DIA-IMPUESTO DELIMITED BY SIZE
053100            INTO RPT-LINEA
053200     END-STRING
053300     WRITE RPT-LINEA
053400     MOVE SPACES TO RPT-LINEA
053500     STRING "EFECTIVO: " WKS-DIA-EFECTIVO DELIMITED BY SIZE
053600            "  TARJETA: " WKS-DIA-TARJETA DELIMITED BY SIZE
053700            "  PROPINAS: " WKS-DIA-PROPINAS DELIMITED BY SIZE
053800            INTO RPT-LINEA
053900     END-STRING
054000     WRITE RPT-LINEA
054100     MOVE SPACES TO RPT-LINEA
054200     STRING "PROMEDIO POR ORDEN: " WKS-DIA-PROMEDIO
054300            DELIMITED BY SIZE INTO RPT-LINEA
054400     END-STRING
054500     WRITE RPT-LINEA
054600     MOVE SPACES TO RPT-LINEA
054700     MOVE "NOMBRE                         CANT     INGRESO"
054800          TO RPT-LINEA
054900     WRITE RPT-LINEA
055000     PERFORM 351-IMPRIMIR-RENGLON-ITEM
055100        VARYING WKS-SUB-ITEM FROM 1 BY 1
055200        UNTIL WKS-SUB-ITEM > WKS-NUM-ITEMS
055300        OR WKS-SUB-ITEM > 10.
055400 350-IMPRIMIR-DIARIO-E.               EXIT.
055500
055600 351-IMPRIMIR-RENGLON-ITEM SECTION.
055700     MOVE WKS-ITEM-MENU-ID (WKS-SUB-ITEM) TO MENU-ID
055800     READ MENUMAS RECORD
055900        INVALID KEY MOVE "(NO ENCONTRADO)" TO MENU-NAME
056000     END-READ
056100     MOVE SPACES TO RPT-LINEA
056200     STRING MENU-NAME DELIMITED BY SIZE
056300            "  " DELIMITED BY SIZE
056400            WKS-ITEM-CANTIDAD (WKS-SUB-ITEM) DELIMITED BY SIZE
056500            "  " DELIMITED BY SIZE
056600            WKS-ITEM-SUBTOTAL (WKS-SUB-ITEM) DELIMITED BY SIZE
056700            INTO RPT-LINEA
056800     END-STRING
056900     WRITE RPT-LINEA.
057000 351-IMPRIMIR-RENGLON-ITEM-E.         EXIT.
057100
057200******************************************************************
057300*  400-REPORTE-SEMANAL : LA SEMANA INICIA EL LUNES. SE CALCULA   *
057400*  EL DIA DE LA SEMANA CON LA CONGRUENCIA DE ZELLER Y SE         *
057500*  RETROCEDE DIA POR DIA HASTA EL LUNES ANTERIOR.                *
057600******************************************************************
057700 400-REPORTE-SEMANAL SECTION.
057800     MOVE ZEROS TO WKS-SEM-TOT-ORDENES WKS-SEM-TOT-INGRESOS
057900     MOVE WKS-PARM-FECHA TO WKS-FECHA-COMPUESTA
058000     PERFORM 410-CALCULAR-DOW
058100     PERFORM 420-RETROCEDER-UN-DIA
058200        VARYING WKS-SUB-DIA FROM 1 BY 1
058300        UNTIL WKS-SUB-DIA >= WKS-SEM-DOW
058400     MOVE WKS-FECHA-COMPUESTA TO WKS-SEM-FECHA (1)
058500     PERFORM 430-CONSTRUIR-RESTO-SEMANA
058600        VARYING WKS-SEM-SUBIDX FROM 2 BY 1
058700        UNTIL WKS-SEM-SUBIDX > 7
058800     PERFORM 440-EXPLORAR-ORDENES-SEMANA
058900     PERFORM 450-IMPRIMIR-SEMANAL.
059000 400-REPORTE-SEMANAL-E.               EXIT.
059100
059200******************************************************************
059300*  410-CALCULAR-DOW : CONGRUENCIA DE ZELLER. ENERO Y FEBRERO     *
059400*  CUENTAN COMO MESES 13 Y 14 DEL ANIO ANTERIOR. RESULTADO       *
059500*  1=LUNES ... 7=DOMINGO.                                        *
059600******************************************************************
059700 410-CALCULAR-DOW SECTION.
059800     MOVE WKS-FT-ANIO TO WKS-ZEL-ANIO
059900     MOVE WKS-FT-MES  TO WKS-ZEL-MES
060000     IF WKS-FT-MES < 3
060100        SUBTRACT 1 FROM WKS-ZEL-ANIO
060200        ADD 12 TO WKS-ZEL-MES
060300     END-IF
060400     DIVIDE WKS-ZEL-ANIO BY 100 GIVING WKS-ZEL-SIGLO
060500        REMAINDER WKS-ZEL-ANIO-CORTO
060600     COMPUTE WKS-ZEL-TERM1 = (13 * (WKS-ZEL-MES + 1)) / 5
060700     COMPUTE WKS-ZEL-H =
060800             WKS-FT-DIA + WKS-ZEL-TERM1 + WKS-ZEL-ANIO-CORTO
060900             + (WKS-ZEL-ANIO-CORTO / 4) + (WKS-ZEL-SIGLO / 4)
061000             + (5 * WKS-ZEL-SIGLO)
061100     DIVIDE WKS-ZEL-H BY 7 GIVING WKS-ZEL-COCIENTE
061200        REMAINDER WKS-ZEL-RESULT
061300     DIVIDE WKS-ZEL-RESULT + 5 BY 7 GIVING WKS-ZEL-COCIENTE
061400        REMAINDER WKS-ZEL-ISO-AUX
061500     ADD 1 TO WKS-ZEL-ISO-AUX
061600     MOVE WKS-ZEL-ISO-AUX TO WKS-SEM-DOW.
061700 410-CALCULAR-DOW-E.                  EXIT.
061800
061900******************************************************************
062000*  415-OBTENER-DIAS-MES : DIAS DEL MES ACTUAL EN WKS-FT-MES/     *
062100*  WKS-FT-ANIO, AJUSTANDO FEBRERO EN ANIO BISIESTO.              *
062200******************************************************************
062300 415-OBTENER-DIAS-MES SECTION.
062400     MOVE WKS-DIAS-MES (WKS-FT-MES) TO WKS-DIAS-EN-MES-ACTUAL
062500     IF WKS-FT-MES = 2
062600        PERFORM 416-VERIFICAR-BISIESTO
062700     END-IF.
062800 415-OBTENER-DIAS-MES-E.              EXIT.
062900
063000 416-VERIFICAR-BISIESTO SECTION.
063100     DIVIDE WKS-FT-ANIO BY 4   GIVING WKS-COCIENTE-AUX
063200        REMAINDER WKS-RESIDUO-4
063300     DIVIDE WKS-FT-ANIO BY 100 GIVING WKS-COCIENTE-AUX
063400        REMAINDER WKS-RESIDUO-100
063500     DIVIDE WKS-FT-ANIO BY 400 GIVING WKS-COCIENTE-AUX
063600        REMAINDER WKS-RESIDUO-400
063700     IF (WKS-RESIDUO-4 = 0 AND WKS-RESIDUO-100 NOT = 0)
063800        OR WKS-RESIDUO-400 = 0
063900        MOVE 29 TO WKS-DIAS-EN-MES-ACTUAL
064000     END-IF.
064100 416-VERIFICAR-BISIESTO-E.            EXIT.
064200
064300 420-RETROCEDER-UN-DIA SECTION.
064400     IF WKS-FT-DIA > 1
064500        SUBTRACT 1 FROM WKS-FT-DIA
064600     ELSE
064700        IF WKS-FT-MES > 1
064800           SUBTRACT 1 FROM WKS-FT-MES
064900        ELSE
065000           MOVE 12 TO WKS-FT-MES
065100           SUBTRACT 1 FROM WKS-FT-ANIO
065200        END-IF
065300        PERFORM 415-OBTENER-DIAS-MES
065400        MOVE WKS-DIAS-EN-MES-ACTUAL TO WKS-FT-DIA
065500     END-IF.
065600 420-RETROCEDER-UN-DIA-E.             EXIT.
065700
065800******************************************************************
065900*  430-CONSTRUIR-RESTO-SEMANA : AVANZA UN DIA A LA VEZ DESDE EL  *
066000*  LUNES PARA LLENAR LOS RENGLONES 2 A 7 DE LA TABLA DE SEMANA.  *
066100******************************************************************
066200 430-CONSTRUIR-RESTO-SEMANA SECTION.
066300     PERFORM 435-AVANZAR-UN-DIA
066400     MOVE WKS-FECHA-COMPUESTA TO WKS-SEM-FECHA (WKS-SEM-SUBIDX).
066500 430-CONSTRUIR-RESTO-SEMANA-E.         EXIT.
066600
066700 435-AVANZAR-UN-DIA SECTION.
066800     PERFORM 415-OBTENER-DIAS-MES
066900     IF WKS-FT-DIA < WKS-DIAS-EN-MES-ACTUAL
067000        ADD 1 TO WKS-FT-DIA
067100     ELSE
067200        MOVE 1 TO WKS-FT-DIA
067300        IF WKS-FT-MES < 12
067400           ADD 1 TO WKS-FT-MES
067500        ELSE
067600           MOVE 1 TO WKS-FT-MES
067700           ADD 1 TO WKS-FT-ANIO
067800        END-IF
067900     END-IF.
068000 435-AVANZAR-UN-DIA-E.                EXIT.
068100
068200******************************************************************
068300*  440-EXPLORAR-ORDENES-SEMANA : ORDENES COMPLETED/READY ENTRE   *
068400*  EL LUNES Y HOY, CLASIFICADAS POR DIA EXACTO DE LA TABLA.      *
068500******************************************************************
068600 440-EXPLORAR-ORDENES-SEMANA SECTION.
068700     MOVE ZEROS TO WKS-FIN-ORDFILE-SW
068800     MOVE ZEROS TO ORDH-ID
068900     MOVE ZEROS TO FS-ORDFILE
069000     START ORDFILE KEY IS NOT LESS THAN ORDH-ID
069100        INVALID KEY SET WKS-FIN-ORDFILE TO TRUE
069200     END-START
069300     PERFORM 444-LEER-SIGUIENTE-ORDEN-SEM
069400     PERFORM 443-EVALUAR-ORDEN-SEMANA
069500        UNTIL WKS-FIN-ORDFILE.
069600 440-EXPLORAR-ORDENES-SEMANA-E.       EXIT.
069700
069800 443-EVALUAR-ORDEN-SEMANA SECTION.
069900     IF NOT WKS-FIN-ORDFILE
070000        IF (ORDH-ST-COMPLETED OR ORDH-ST-READY)
070100           AND ORDH-DATE >= WKS-SEM-FECHA (1)
070200           AND ORDH-DATE <= WKS-PARM-FECHA
070300           PERFORM 441-CLASIFICAR-POR-DIA
070400        END-IF
070500     END-IF
070600     PERFORM 444-LEER-SIGUIENTE-ORDEN-SEM.
070700 443-EVALUAR-ORDEN-SEMANA-E.          EXIT.
070800
070900 444-LEER-SIGUIENTE-ORDEN-SEM SECTION.
071000     IF NOT WKS-FIN-ORDFILE
071100        READ ORDFILE NEXT RECORD
071200           AT END SET WKS-FIN-ORDFILE TO TRUE
071300        END-READ
071400     END-IF.
071500 444-LEER-SIGUIENTE-ORDEN-SEM-E.      EXIT.
071600
071700 441-CLASIFICAR-POR-DIA SECTION.
071800     PERFORM 442-BUSCAR-DIA-COINCIDENTE
071900        VARYING WKS-SEM-SUBIDX FROM 1 BY 1
072000        UNTIL WKS-SEM-SUBIDX > 7.
072100 441-CLASIFICAR-POR-DIA-E.            EXIT.
072200
072300 442-BUSCAR-DIA-COINCIDENTE SECTION.
072400     IF WKS-SEM-FECHA (WKS-SEM-SUBIDX) = ORDH-DATE
072500        ADD 1 TO WKS-SEM-ORDENES (WKS-SEM-SUBIDX)
072600        ADD ORDH-TOTAL TO WKS-SEM-INGRESOS (WKS-SEM-SUBIDX)
072700        ADD 1 TO WKS-SEM-TOT-ORDENES
072800        ADD ORDH-TOTAL TO WKS-SEM-TOT-INGRESOS
072900     END-IF.
073000 442-BUSCAR-DIA-COINCIDENTE-E.        EXIT.
073100
073200 450-IMPRIMIR-SEMANAL SECTION.
073300     MOVE SPACES TO RPT-LINEA
073400     MOVE "REPORTE DE VENTAS SEMANAL (LUNES A HOY)" TO RPT-LINEA
073500     WRITE RPT-LINEA
073600     MOVE SPACES TO RPT-LINEA
073700     MOVE "DIA         FECHA      ORDENES     INGRESOS"
073800          TO RPT-LINEA
073900     WRITE RPT-LINEA
074000     PERFORM 451-IMPRIMIR-RENGLON-SEMANA
074100        VARYING WKS-SEM-SUBIDX FROM 1 BY 1
074200        UNTIL WKS-SEM-SUBIDX > 7
074300     MOVE SPACES TO RPT-LINEA
074400     STRING "TOTAL       " DELIMITED BY SIZE
074500            WKS-SEM-TOT-ORDENES DELIMITED BY SIZE
074600            "  " DELIMITED BY SIZE
074700            WKS-SEM-TOT-INGRESOS DELIMITED BY SIZE
074800            INTO RPT-LINEA
074900     END-STRING
075000     WRITE RPT-LINEA.
075100 450-IMPRIMIR-SEMANAL-E.              EXIT.
075200
075300 451-IMPRIMIR-RENGLON-SEMANA SECTION.
075400     MOVE SPACES TO RPT-LINEA
075500     STRING WKS-NOMBRE-DIA (WKS-SEM-SUBIDX) DELIMITED BY SIZE
075600            "  " DELIMITED BY SIZE
075700            WKS-SEM-FECHA (WKS-SEM-SUBIDX) DELIMITED BY SIZE
075800            "  " DELIMITED BY SIZE
075900            WKS-SEM-ORDENES (WKS-SEM-SUBIDX) DELIMITED BY SIZE
076000            "  " DELIMITED BY SIZE
076100            WKS-SEM-INGRESOS (WKS-SEM-SUBIDX) DELIMITED BY SIZE
076200            INTO RPT-LINEA
076300     END-STRING
076400     WRITE RPT-LINEA.
076500 451-IMPRIMIR-RENGLON-SEMANA-E.       EXIT.
076600
076700******************************************************************
076800*  500-REPORTE-HORARIO : ORDENES COMPLETED/READY DE LA FECHA,    *
076900*  CLASIFICADAS POR HORA DE CREACION ENTRE LAS 06 Y LAS 21.      *
077000******************************************************************
077100 500-REPORTE-HORARIO SECTION.
077200     PERFORM 505-INICIALIZAR-TABLA-HORAS
077300        VARYING WKS-SUB-HORA FROM 1 BY 1
077400        UNTIL WKS-SUB-HORA > 16
077500     PERFORM 510-EXPLORAR-ORDENES-HORA
077600     PERFORM 520-CALCULAR-HORA-PICO
077700        VARYING WKS-SUB-HORA FROM 1 BY 1
077800        UNTIL WKS-SUB-HORA > 16
077900     PERFORM 530-IMPRIMIR-HORARIO.
078000 500-REPORTE-HORARIO-E.               EXIT.
078100
078200 505-INICIALIZAR-TABLA-HORAS SECTION.
078300     COMPUTE WKS-HORA-VALOR (WKS-SUB-HORA) = WKS-SUB-HORA + 5
078400     MOVE ZEROS TO WKS-HORA-ORDENES  (WKS-SUB-HORA)
078500     MOVE ZEROS TO WKS-HORA-INGRESOS (WKS-SUB-HORA).
078600 505-INICIALIZAR-TABLA-HORAS-E.       EXIT.
078700
078800 510-EXPLORAR-ORDENES-HORA SECTION.
078900     MOVE ZEROS TO WKS-FIN-ORDFILE-SW
079000     MOVE ZEROS TO ORDH-ID
079100     MOVE ZEROS TO FS-ORDFILE
079200     START ORDFILE KEY IS NOT LESS THAN ORDH-ID
079300        INVALID KEY SET WKS-FIN-ORDFILE TO TRUE
079400     END-START
079500     PERFORM 513-LEER-SIGUIENTE-ORDEN-HRA
079600     PERFORM 514-EVALUAR-ORDEN-HORA
079700        UNTIL WKS-FIN-ORDFILE.
079800 510-EXPLORAR-ORDENES-HORA-E.         EXIT.
079900
080000 513-LEER-SIGUIENTE-ORDEN-HRA SECTION.
080100     IF NOT WKS-FIN-ORDFILE
080200        READ ORDFILE NEXT RECORD
080300           AT END SET WKS-FIN-ORDFILE TO TRUE
080400        END-READ
080500     END-IF.
080600 513-LEER-SIGUIENTE-ORDEN-HRA-E.      EXIT.
080700
080800 514-EVALUAR-ORDEN-HORA SECTION.
080900     IF NOT WKS-FIN-ORDFILE
081000        IF ORDH-DATE = WKS-PARM-FECHA
081100           AND (ORDH-ST-COMPLETED OR ORDH-ST-READY)
081200           AND ORDH-HOUR >= 6 AND ORDH-HOUR <= 21
081300           PERFORM 511-CLASIFICAR-POR-HORA
081400        END-IF
081500     END-IF
081600     PERFORM 513-LEER-SIGUIENTE-ORDEN-HRA.
081700 514-EVALUAR-ORDEN-HORA-E.            EXIT.
081800
081900 511-CLASIFICAR-POR-HORA SECTION.
082000     PERFORM 512-BUSCAR-HORA-COINCIDENTE
082100        VARYING WKS-SUB-HORA FROM 1 BY 1
082200        UNTIL WKS-SUB-HORA > 16.
082300 511-CLASIFICAR-POR-HORA-E.           EXIT.
082400
082500 512-BUSCAR-HORA-COINCIDENTE SECTION.
082600     IF WKS-HORA-VALOR (WKS-SUB-HORA) = ORDH-HOUR
082700        ADD 1 TO WKS-HORA-ORDENES (WKS-SUB-HORA)
082800        ADD ORDH-TOTAL TO WKS-HORA-INGRESOS (WKS-SUB-HORA)
082900     END-IF.
083000 512-BUSCAR-HORA-COINCIDENTE-E.       EXIT.
083100
083200 520-CALCULAR-HORA-PICO SECTION.
083300     IF WKS-HORA-ORDENES (WKS-SUB-HORA) > WKS-HORA-PICO-ORDENES
083400        MOVE WKS-HORA-ORDENES (WKS-SUB-HORA)
083500                              TO WKS-HORA-PICO-ORDENES
083600        MOVE WKS-HORA-VALOR   (WKS-SUB-HORA)
083700                              TO WKS-HORA-PICO-VALOR
083800     END-IF.
083900 520-CALCULAR-HORA-PICO-E.            EXIT.
084000
084100 530-IMPRIMIR-HORARIO SECTION.
084200     MOVE SPACES TO RPT-LINEA
084300     STRING "REPORTE DE VENTAS POR HORA  FECHA: "
084400            WKS-PARM-FECHA DELIMITED BY SIZE
084500            INTO RPT-LINEA
084600     END-STRING
084700     WRITE RPT-LINEA
084800     MOVE SPACES TO RPT-LINEA
084900     MOVE "HORA   ORDENES     INGRESOS" TO RPT-LINEA
085000     WRITE RPT-LINEA
085100     PERFORM 531-IMPRIMIR-RENGLON-HORA
085200        VARYING WKS-SUB-HORA FROM 1 BY 1
085300        UNTIL WKS-SUB-HORA > 16
085400     MOVE SPACES TO RPT-LINEA
085500     STRING "HORA PICO: " WKS-HORA-PICO-VALOR DELIMITED BY SIZE
085600            ":00  ORDENES: " WKS-HORA-PICO-ORDENES
085700            DELIMITED BY SIZE
085800            INTO RPT-LINEA
085900     END-STRING
086000     WRITE RPT-LINEA.
086100 530-IMPRIMIR-HORARIO-E.              EXIT.
086200
086300 531-IMPRIMIR-RENGLON-HORA SECTION.
086400     MOVE SPACES TO RPT-LINEA
086500     STRING WKS-HORA-VALOR (WKS-SUB-HORA) DELIMITED BY SIZE
086600            ":00   " DELIMITED BY SIZE
086700            WKS-HORA-ORDENES (WKS-SUB-HORA) DELIMITED BY SIZE
086800            "  " DELIMITED BY SIZE
086900            WKS-HORA-INGRESOS (WKS-SUB-HORA) DELIMITED BY SIZE
087000            INTO RPT-LINEA
087100     END-STRING
087200     WRITE RPT-LINEA.
087300 531-IMPRIMIR-RENGLON-HORA-E.         EXIT.
087400
087500 800-ESTADISTICAS SECTION.
087600     DISPLAY "*****************************************"
087700             UPON CONSOLE
087800     DISPLAY "*   FTRSALE -- REPORTE GENERADO           *"
087900             UPON CONSOLE
088000     EVALUATE TRUE
088100        WHEN WKS-ACCION-DIARIO
088200           DISPLAY " > MODALIDAD : DIARIO" UPON CONSOLE
088300           DISPLAY " > ORDENES   : " WKS-DIA-ORDENES
088400                   UPON CONSOLE
088500        WHEN WKS-ACCION-SEMANAL
088600           DISPLAY " > MODALIDAD : SEMANAL" UPON CONSOLE
088700           DISPLAY " > ORDENES   : " WKS-SEM-TOT-ORDENES
088800                   UPON CONSOLE
088900        WHEN WKS-ACCION-HORARIO
089000           DISPLAY " > MODALIDAD : HORARIO" UPON CONSOLE
089100           DISPLAY " > HORA PICO : " WKS-HORA-PICO-VALOR
089200                   UPON CONSOLE
089300     END-EVALUATE.
089400 800-ESTADISTICAS-E.                  EXIT.
089500
089600 XXX-CIERRA-ARCHIVOS SECTION.
089700     CLOSE ORDFILE
089800     CLOSE ORDLIN
089900     CLOSE MENUMAS
090000     CLOSE PAYFILE
090100     CLOSE SALESRPT.
090200 XXX-CIERRA-ARCHIVOS-E.               EXIT.
