000100******************************************************************
000200* FECHA       : 12/01/1987                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                 *
000400* APLICACION  : FOODTRUCK POS                                    *
000500* PROGRAMA    : FTRHST                                           *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : REPORTE DE HISTORIAL Y ESTADISTICAS DE LOS       *
000800*             : ULTIMOS N DIAS -- TOTALES, PROMEDIO POR ORDEN,   *
000900*             : DESGLOSE POR DIA, TOP 10 DE ARTICULOS, HORAS Y   *
001000*             : DIAS DE LA SEMANA MAS POPULARES.                 *
001100* ARCHIVOS    : ORDFILE, ORDLIN, HSTRPT                          *
001200* PROGRAMA(S) : RUTINA DEBD1R00, FILE STATUS EXTENDED            *
001300******************************************************************
001400*                   BITACORA DE CAMBIOS AL PROGRAMA              *
001500******************************************************************
001600* 12/01/1987 (EEDR) PRIMERA VERSION, TOTALES Y DESGLOSE POR DIA. *
001700* 11/03/1999 (JMLR) REVISION Y2K, LA VENTANA DE DIAS SE CALCULA  *
001800*            CON ANIO DE 4 DIGITOS.                              *
001900* 14/11/2007 (CAG) SE AGREGA EL TOP 10 DE ARTICULOS POR          *
002000*            CANTIDAD (TICKET FT-081).                           *
002100* 22/05/2015 (RQV) SE AGREGA EL DESGLOSE DE HORAS Y DIAS DE LA   *
002200*            SEMANA MAS POPULARES (TICKET FT-108).               *
002300* 04/02/2021 (RQV) LAS ORDENES POR DIA QUEDAN EN CERO CUANDO EL  *
002400*            PARAMETRO DE DIAS ES CERO, EN LUGAR DE TRUNCAR      *
002500*            (TICKET FT-136).                                    *
002600******************************************************************
002700 IDENTIFICATION DIVISION.
002800 PROGRAM-ID. FTRHST.
002900 AUTHOR. ERICK DANIEL RAMIREZ DIVAS.
003000 INSTALLATION. FOODTRUCK POS - DEPARTAMENTO DE SISTEMAS.
003100 DATE-WRITTEN. 12/01/1987.
003200 DATE-COMPILED.
003300 SECURITY. USO INTERNO - SOLO PERSONAL DE SISTEMAS.
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     CURRENCY SIGN IS "$" WITH PICTURE SYMBOL "$"
003800     C01 IS TOP-OF-FORM.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT ORDFILE  ASSIGN TO ORDFILE
004200                     ORGANIZATION  IS INDEXED
004300                     ACCESS        IS DYNAMIC
004400                     RECORD KEY    IS ORDH-ID
004500                     FILE STATUS   IS FS-ORDFILE
004600                                      FSE-ORDFILE.
004700     SELECT ORDLIN   ASSIGN TO ORDLIN
004800                     ORGANIZATION  IS INDEXED
004900                     ACCESS        IS DYNAMIC
005000                     RECORD KEY    IS ORDL-LLAVE
005100                     FILE STATUS   IS FS-ORDLIN
005200                                      FSE-ORDLIN.
005300     SELECT HSTRPT   ASSIGN TO SYS010
005400                     ORGANIZATION  IS LINE SEQUENTIAL
005500                     FILE STATUS   IS FS-HSTRPT.
005600 DATA DIVISION.
005700 FILE SECTION.
005800******************************************************************
005900*                DEFINICIONES DE ARCHIVOS A UTILIZAR             *
006000******************************************************************
006100 FD  ORDFILE.
006200     COPY ORDHREC.
006300 FD  ORDLIN.
006400 01  ORDL-REG-FISICO.
006500     02 ORDL-LLAVE.
006600        03 ORDL-LLAVE-ORDEN     PIC 9(07).
006700        03 ORDL-LLAVE-RENGLON   PIC 9(03).
006800     02 ORDL-DATOS.
006900        COPY ORDLREC REPLACING ORDL-REGISTRO BY ORDL-DATOS-REG.
007000 FD  HSTRPT
007100     RECORD CONTAINS 132 CHARACTERS.
007200 01  RPT-LINEA                    PIC X(132).
007300******************************************************************
007400 WORKING-STORAGE SECTION.
007500******************************************************************
007600*                CONTADORES, OPERADORES Y CONTROLADORES          *
007700******************************************************************
007800 01  WKS-CAMPOS-DE-TRABAJO.
007900     02 WKS-PROGRAMA           PIC X(08)      VALUE "FTRHST  ".
008000     02 WKS-FIN-ORDFILE-SW     PIC 9(01)      VALUE 0.
008100        88 WKS-FIN-ORDFILE            VALUE 1.
008200     02 WKS-FIN-ORDLIN-SW      PIC 9(01)      VALUE 0.
008300        88 WKS-FIN-ORDLIN             VALUE 1.
008400     02 WKS-SUB-DIA            PIC 9(03) COMP VALUE ZEROS.
008500     02 WKS-SUB-DIA-2          PIC 9(03) COMP VALUE ZEROS.
008600     02 WKS-DIA-IDX            PIC 9(03) COMP VALUE ZEROS.
008700     02 WKS-SUB-ITEM           PIC 9(02) COMP VALUE ZEROS.
008800     02 WKS-SUB-ITEM-2         PIC 9(02) COMP VALUE ZEROS.
008900     02 WKS-NUM-ITEMS          PIC 9(02) COMP VALUE ZEROS.
009000     02 WKS-ITEM-IDX           PIC 9(02) COMP VALUE ZEROS.
009100     02 WKS-ITEM-ENCONTRADO-SW PIC 9(01) COMP VALUE 0.
009200        88 WKS-ITEM-ENCONTRADO        VALUE 1.
009300     02 WKS-SUB-HORA           PIC 9(02) COMP VALUE ZEROS.
009400     02 WKS-SUB-SEMANA         PIC 9(01) COMP VALUE ZEROS.
009500 01  WKS-ITEM-ENTRADA-TEMP.
009600     02 WKS-TEMP-MENU-ID       PIC 9(05) COMP.
009700     02 WKS-TEMP-CANTIDAD      PIC 9(07) COMP.
009800     02 WKS-TEMP-SUBTOTAL      PIC S9(07)V99.
009900 01  WKS-ACUMULADORES-HISTORIAL.
010000     02 WKS-HI-ORDENES         PIC 9(07) COMP VALUE ZEROS.
010100     02 WKS-HI-INGRESOS        PIC S9(09)V99  VALUE ZEROS.
010200     02 WKS-HI-PROMEDIO        PIC S9(07)V99  VALUE ZEROS.
010300     02 WKS-HI-ORD-POR-DIA     PIC 9(05)V9    VALUE ZEROS.
010400******************************************************************
010500*     TABLA DE DESGLOSE POR DIA (VENTANA DE N DIAS)              *
010600******************************************************************
010700 01  WKS-TABLA-DIAS.
010800     02 WKS-DIA-ENTRADA OCCURS 400 TIMES.
010900        03 WKS-DIA-FECHA        PIC 9(08).
011000        03 WKS-DIA-ORDENES      PIC 9(05) COMP.
011100        03 WKS-DIA-INGRESOS     PIC S9(07)V99.
011200******************************************************************
011300*     TABLA DE DESGLOSE DE ARTICULOS (TOP 10 POR CANTIDAD)       *
011400******************************************************************
011500 01  WKS-TABLA-ITEMS.
011600     02 WKS-ITEM-ENTRADA OCCURS 60 TIMES.
011700        03 WKS-ITEM-MENU-ID     PIC 9(05) COMP.
011800        03 WKS-ITEM-CANTIDAD    PIC 9(07) COMP.
011900        03 WKS-ITEM-SUBTOTAL    PIC S9(07)V99.
012000******************************************************************
012100*     TABLA DE HORAS POPULARES (00-23) Y DIAS DE LA SEMANA       *
012200******************************************************************
012300 01  WKS-TABLA-HORAS.
012400     02 WKS-HORA-ENTRADA OCCURS 24 TIMES.
012500        03 WKS-HORA-ORDENES     PIC 9(05) COMP.
012600 01  WKS-HORA-PICO.
012700     02 WKS-HORA-PICO-VALOR    PIC 9(02) COMP VALUE ZEROS.
012800     02 WKS-HORA-PICO-ORDENES  PIC 9(05) COMP VALUE ZEROS.
012900 01  WKS-TABLA-SEMANA-POP.
013000     02 WKS-SEMPOP-ENTRADA OCCURS 7 TIMES.
013100        03 WKS-SEMPOP-ORDENES   PIC 9(05) COMP.
013200 01  WKS-TABLA-NOMBRES-DIA.
013300     02 FILLER PIC X(10) VALUE "LUNES     ".
013400     02 FILLER PIC X(10) VALUE "MARTES    ".
013500     02 FILLER PIC X(10) VALUE "MIERCOLES ".
013600     02 FILLER PIC X(10) VALUE "JUEVES    ".
013700     02 FILLER PIC X(10) VALUE "VIERNES   ".
013800     02 FILLER PIC X(10) VALUE "SABADO    ".
013900     02 FILLER PIC X(10) VALUE "DOMINGO   ".
014000 01  WKS-NOMBRES-DIA-R REDEFINES WKS-TABLA-NOMBRES-DIA.
014100     02 WKS-NOMBRE-DIA OCCURS 7 TIMES PIC X(10).
014200 01  WKS-SEMANA-PICO.
014300     02 WKS-SEMANA-PICO-DOW    PIC 9(01) COMP VALUE ZEROS.
014400     02 WKS-SEMANA-PICO-ORD    PIC 9(05) COMP VALUE ZEROS.
014500 01  WKS-FECHA-TRABAJO.
014600     02 WKS-FT-ANIO            PIC 9(04).
014700     02 WKS-FT-MES             PIC 9(02).
014800     02 WKS-FT-DIA             PIC 9(02).
014900 01  WKS-FECHA-COMPUESTA REDEFINES WKS-FECHA-TRABAJO
015000                         PIC 9(08).
015100 01  WKS-TABLA-DIAS-MES.
015200     02 FILLER PIC 9(02) VALUE 31.
015300     02 FILLER PIC 9(02) VALUE 28.
015400     02 FILLER PIC 9(02) VALUE 31.
015500     02 FILLER PIC 9(02) VALUE 30.
015600     02 FILLER PIC 9(02) VALUE 31.
015700     02 FILLER PIC 9(02) VALUE 30.
015800     02 FILLER PIC 9(02) VALUE 31.
015900     02 FILLER PIC 9(02) VALUE 31.
016000     02 FILLER PIC 9(02) VALUE 30.
016100     02 FILLER PIC 9(02) VALUE 31.
016200     02 FILLER PIC 9(02) VALUE 30.
016300     02 FILLER PIC 9(02) VALUE 31.
016400 01  WKS-DIAS-MES-R REDEFINES WKS-TABLA-DIAS-MES.
016500     02 WKS-DIAS-MES OCCURS 12 TIMES PIC 9(02).
016600 01  WKS-DIAS-EN-MES-ACTUAL    PIC 9(02) COMP VALUE ZEROS.
016700 01  WKS-BISIESTO-CAMPOS.
016800     02 WKS-COCIENTE-AUX       PIC 9(06) COMP VALUE ZEROS.
016900     02 WKS-RESIDUO-4          PIC 9(02) COMP VALUE ZEROS.
017000     02 WKS-RESIDUO-100        PIC 9(02) COMP VALUE ZEROS.
017100     02 WKS-RESIDUO-400        PIC 9(03) COMP VALUE ZEROS.
017200 01  WKS-ZELLER-CAMPOS.
017300     02 WKS-ZEL-ANIO           PIC 9(04) COMP VALUE ZEROS.
017400     02 WKS-ZEL-MES            PIC 9(02) COMP VALUE ZEROS.
017500     02 WKS-ZEL-SIGLO          PIC 9(02) COMP VALUE ZEROS.
017600     02 WKS-ZEL-ANIO-CORTO     PIC 9(02) COMP VALUE ZEROS.
017700     02 WKS-ZEL-TERM1          PIC 9(02) COMP VALUE ZEROS.
017800     02 WKS-ZEL-H              PIC 9(02) COMP VALUE ZEROS.
017900     02 WKS-ZEL-COCIENTE       PIC 9(04) COMP VALUE ZEROS.
018000     02 WKS-ZEL-RESULT         PIC 9(02) COMP VALUE ZEROS.
018100     02 WKS-ZEL-ISO-AUX        PIC 9(02) COMP VALUE ZEROS.
018200 01  WKS-PARM-SYSIN.
018300     02 WKS-PARM-FECHA         PIC 9(08).
018400     02 WKS-PARM-DIAS          PIC 9(03).
018500 01  WKS-PARM-REDEFINE REDEFINES WKS-PARM-SYSIN.
018600     02 FILLER                 PIC X(11).
018700******************************************************************
018800*                      VARIABLES PARA FILESTATUS                 *
018900******************************************************************
019000 01  FS-ORDFILE                   PIC 9(02)     VALUE ZEROS.
019100 01  FS-ORDLIN                    PIC 9(02)     VALUE ZEROS.
019200 01  FS-HSTRPT                    PIC 9(02)     VALUE ZEROS.
019300 01  FSE-ORDFILE.
019400     02 FSE-RETURN                PIC S9(04) COMP-5 VALUE ZEROS.
019500     02 FSE-FUNCTION              PIC S9(04) COMP-5 VALUE ZEROS.
019600     02 FSE-FEEDBACK              PIC S9(04) COMP-5 VALUE ZEROS.
019700 01  FSE-ORDLIN.
019800     02 FSE-RETURN                PIC S9(04) COMP-5 VALUE ZEROS.
019900     02 FSE-FUNCTION              PIC S9(04) COMP-5 VALUE ZEROS.
020000     02 FSE-FEEDBACK              PIC S9(04) COMP-5 VALUE ZEROS.
020100 01  PROGRAMA                     PIC X(08)     VALUE SPACES.
020200 01  ARCHIVO                      PIC X(08)     VALUE SPACES.
020300 01  ACCION                       PIC X(10)     VALUE SPACES.
020400 01  LLAVE                        PIC X(32)     VALUE SPACES.
020500 PROCEDURE DIVISION.
020600 100-SECCION-PRINCIPAL SECTION.
020700     PERFORM 100-ABRIR-VALIDAR-DATASETS
020800     PERFORM 200-LEER-PARAMETRO-ENTRADA
020900     PERFORM 210-CALCULAR-FECHA-INICIO
021000     PERFORM 220-CONSTRUIR-TABLA-DIAS
021100     PERFORM 300-EXPLORAR-ORDENES-HISTORIAL
021200     PERFORM 320-EXPLORAR-RENGLONES-HISTORIAL
021300     PERFORM 340-ORDENAR-ITEMS
021400     PERFORM 360-CALCULAR-HORA-PICO
021500     PERFORM 370-CALCULAR-DIA-SEMANA-PICO
021600     PERFORM 400-IMPRIMIR-HISTORIAL
021700     PERFORM 800-ESTADISTICAS
021800     PERFORM XXX-CIERRA-ARCHIVOS
021900     STOP RUN.
022000 100-SECCION-PRINCIPAL-E.            EXIT.
022100
022200 100-ABRIR-VALIDAR-DATASETS SECTION.
022300     MOVE "FTRHST  " TO PROGRAMA
022400     OPEN INPUT  ORDFILE
022500     OPEN INPUT  ORDLIN
022600     OPEN OUTPUT HSTRPT
022700     IF FS-ORDFILE NOT EQUAL 0
022800        MOVE 'OPEN'    TO ACCION
022900        MOVE SPACES    TO LLAVE
023000        MOVE 'ORDFILE ' TO ARCHIVO
023100        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
023200                              LLAVE, FS-ORDFILE, FSE-ORDFILE
023300        DISPLAY "FTRHST: ERROR AL ABRIR ORDFILE" UPON CONSOLE
023400        MOVE 91 TO RETURN-CODE
023500        STOP RUN
023600     END-IF
023700     IF FS-ORDLIN NOT EQUAL 0
023800        MOVE 'OPEN'    TO ACCION
023900        MOVE SPACES    TO LLAVE
024000        MOVE 'ORDLIN  ' TO ARCHIVO
024100        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
024200                              LLAVE, FS-ORDLIN, FSE-ORDLIN
024300        DISPLAY "FTRHST: ERROR AL ABRIR ORDLIN" UPON CONSOLE
024400        MOVE 91 TO RETURN-CODE
024500        STOP RUN
024600     END-IF
024700     IF FS-HSTRPT NOT EQUAL 0
024800        DISPLAY "FTRHST: ERROR AL ABRIR HSTRPT" UPON CONSOLE
024900        MOVE 91 TO RETURN-CODE
025000        STOP RUN
025100     END-IF.
025200 100-ABRIR-VALIDAR-DATASETS-E.        EXIT.
025300
025400 200-LEER-PARAMETRO-ENTRADA SECTION.
025500     ACCEPT WKS-PARM-SYSIN FROM SYSIN
025600     IF WKS-PARM-DIAS > 400
025700        MOVE 400 TO WKS-PARM-DIAS
025800     END-IF
025900     IF WKS-PARM-DIAS = 0
026000        MOVE 1 TO WKS-PARM-DIAS
026100     END-IF.
026200 200-LEER-PARAMETRO-ENTRADA-E.        EXIT.
026300
026400******************************************************************
026500*  210-CALCULAR-FECHA-INICIO : RETROCEDE (DIAS-1) DIAS DESDE LA   *
026600*  FECHA DE CORTE PARA OBTENER EL PRIMER DIA DE LA VENTANA.       *
026700******************************************************************
026800 210-CALCULAR-FECHA-INICIO SECTION.
026900     MOVE WKS-PARM-FECHA TO WKS-FECHA-COMPUESTA
027000     COMPUTE WKS-SUB-DIA = WKS-PARM-DIAS - 1
027100     PERFORM 215-RETROCEDER-UN-DIA
027200        VARYING WKS-SUB-DIA-2 FROM 1 BY 1
027300        UNTIL WKS-SUB-DIA-2 > WKS-SUB-DIA.
027400 210-CALCULAR-FECHA-INICIO-E.         EXIT.
027500
027600 215-RETROCEDER-UN-DIA SECTION.
027700     IF WKS-FT-DIA > 1
027800        SUBTRACT 1 FROM WKS-FT-DIA
027900     ELSE
028000        IF WKS-FT-MES > 1
028100           SUBTRACT 1 FROM WKS-FT-MES
028200        ELSE
028300           MOVE 12 TO WKS-FT-MES
028400           SUBTRACT 1 FROM WKS-FT-ANIO
028500        END-IF
028600        PERFORM 216-OBTENER-DIAS-MES
028700        MOVE WKS-DIAS-EN-MES-ACTUAL TO WKS-FT-DIA
028800     END-IF.
028900 215-RETROCEDER-UN-DIA-E.             EXIT.
029000
029100 216-OBTENER-DIAS-MES SECTION.
029200     MOVE WKS-DIAS-MES (WKS-FT-MES) TO WKS-DIAS-EN-MES-ACTUAL
029300     IF WKS-FT-MES = 2
029400        PERFORM 217-VERIFICAR-BISIESTO
029500     END-IF.
029600 216-OBTENER-DIAS-MES-E.              EXIT.
029700
029800 217-VERIFICAR-BISIESTO SECTION.
029900     DIVIDE WKS-FT-ANIO BY 4   GIVING WKS-COCIENTE-AUX
030000        REMAINDER WKS-RESIDUO-4
030100     DIVIDE WKS-FT-ANIO BY 100 GIVING WKS-COCIENTE-AUX
030200        REMAINDER WKS-RESIDUO-100
030300     DIVIDE WKS-FT-ANIO BY 400 GIVING WKS-COCIENTE-AUX
030400        REMAINDER WKS-RESIDUO-400
030500     IF (WKS-RESIDUO-4 = 0 AND WKS-RESIDUO-100 NOT = 0)
030600        OR WKS-RESIDUO-400 = 0
030700        MOVE 29 TO WKS-DIAS-EN-MES-ACTUAL
030800     END-IF.
030900 217-VERIFICAR-BISIESTO-E.            EXIT.
031000
031100 218-AVANZAR-UN-DIA SECTION.
031200     PERFORM 216-OBTENER-DIAS-MES
031300     IF WKS-FT-DIA < WKS-DIAS-EN-MES-ACTUAL
031400        ADD 1 TO WKS-FT-DIA
031500     ELSE
031600        MOVE 1 TO WKS-FT-DIA
031700        IF WKS-FT-MES < 12
031800           ADD 1 TO WKS-FT-MES
031900        ELSE
032000           MOVE 1 TO WKS-FT-MES
032100           ADD 1 TO WKS-FT-ANIO
032200        END-IF
032300     END-IF.
032400 218-AVANZAR-UN-DIA-E.                EXIT.
032500
032600******************************************************************
032700*  220-CONSTRUIR-TABLA-DIAS : LLENA UNA ENTRADA POR CADA DIA DE   *
032800*  LA VENTANA, AVANZANDO DESDE LA FECHA DE INICIO.                *
032900******************************************************************
033000 220-CONSTRUIR-TABLA-DIAS SECTION.
033100     PERFORM 225-LLENAR-RENGLON-DIA
033200        VARYING WKS-SUB-DIA FROM 1 BY 1
033300        UNTIL WKS-SUB-DIA > WKS-PARM-DIAS.
033400 220-CONSTRUIR-TABLA-DIAS-E.          EXIT.
033500
033600 225-LLENAR-RENGLON-DIA SECTION.
033700     MOVE WKS-FECHA-COMPUESTA TO WKS-DIA-FECHA (WKS-SUB-DIA)
033800     MOVE ZEROS TO WKS-DIA-ORDENES (WKS-SUB-DIA)
033900     MOVE ZEROS TO WKS-DIA-INGRESOS (WKS-SUB-DIA)
034000     IF WKS-SUB-DIA < WKS-PARM-DIAS
034100        PERFORM 218-AVANZAR-UN-DIA
034200     END-IF.
034300 225-LLENAR-RENGLON-DIA-E.            EXIT.
034400
034500******************************************************************
034600*  300-EXPLORAR-ORDENES-HISTORIAL : ORDENES COMPLETADAS O LISTAS  *
034700*  DE LA VENTANA DE N DIAS -- TOTALES, DIA, HORA Y DOW.           *
034800******************************************************************
034900 300-EXPLORAR-ORDENES-HISTORIAL SECTION.
035000     MOVE ZEROS TO WKS-FIN-ORDFILE-SW
035100     MOVE ZEROS TO ORDH-ID
035200     START ORDFILE KEY IS NOT LESS THAN ORDH-ID
035300        INVALID KEY SET WKS-FIN-ORDFILE TO TRUE
035400     END-START
035500     PERFORM 301-LEER-SIGUIENTE-ORDEN
035600     PERFORM 302-EVALUAR-ORDEN-HISTORIAL
035700        UNTIL WKS-FIN-ORDFILE.
035800 300-EXPLORAR-ORDENES-HISTORIAL-E.    EXIT.
035900
036000 301-LEER-SIGUIENTE-ORDEN SECTION.
036100     IF NOT WKS-FIN-ORDFILE
036200        READ ORDFILE NEXT RECORD
036300           AT END SET WKS-FIN-ORDFILE TO TRUE
036400        END-READ
036500     END-IF.
036600 301-LEER-SIGUIENTE-ORDEN-E.          EXIT.
036700
036800 302-EVALUAR-ORDEN-HISTORIAL SECTION.
036900     IF NOT WKS-FIN-ORDFILE
037000        IF (ORDH-ST-COMPLETED OR ORDH-ST-READY)
037100           AND ORDH-DATE >= WKS-DIA-FECHA (1)
037200           AND ORDH-DATE <= WKS-PARM-FECHA
037300           ADD 1 TO WKS-HI-ORDENES
037400           ADD ORDH-TOTAL TO WKS-HI-INGRESOS
037500           PERFORM 305-CLASIFICAR-POR-DIA
037600              VARYING WKS-SUB-DIA FROM 1 BY 1
037700              UNTIL WKS-SUB-DIA > WKS-PARM-DIAS
037800           ADD 1 TO WKS-HORA-ORDENES (ORDH-HOUR + 1)
037900           PERFORM 410-CALCULAR-DOW
038000           ADD 1 TO WKS-SEMPOP-ORDENES (WKS-ZEL-ISO-AUX)
038100        END-IF
038200     END-IF
038300     PERFORM 301-LEER-SIGUIENTE-ORDEN.
038400 302-EVALUAR-ORDEN-HISTORIAL-E.       EXIT.
038500
038600 305-CLASIFICAR-POR-DIA SECTION.
038700     IF WKS-DIA-FECHA (WKS-SUB-DIA) = ORDH-DATE
038800        ADD 1 TO WKS-DIA-ORDENES (WKS-SUB-DIA)
038900        ADD ORDH-TOTAL TO WKS-DIA-INGRESOS (WKS-SUB-DIA)
039000     END-IF.
039100 305-CLASIFICAR-POR-DIA-E.            EXIT.
039200
039300******************************************************************
039400*  410-CALCULAR-DOW : DIA DE LA SEMANA (ISO, 1=LUNES) POR LA      *
039500*  CONGRUENCIA DE ZELLER, SIN ARITMETICA NEGATIVA.                *
039600******************************************************************
039700 410-CALCULAR-DOW SECTION.
039800     MOVE ORDH-YEAR  TO WKS-ZEL-ANIO
039900     MOVE ORDH-MONTH TO WKS-ZEL-MES
040000     IF WKS-ZEL-MES < 3
040100        SUBTRACT 1 FROM WKS-ZEL-ANIO
040200        ADD 12 TO WKS-ZEL-MES
040300     END-IF
040400     DIVIDE WKS-ZEL-ANIO BY 100 GIVING WKS-ZEL-SIGLO
040500        REMAINDER WKS-ZEL-ANIO-CORTO
040600     COMPUTE WKS-ZEL-TERM1 = (13 * (WKS-ZEL-MES + 1)) / 5
040700     COMPUTE WKS-ZEL-H =
040800             ORDH-DAY + WKS-ZEL-TERM1 + WKS-ZEL-ANIO-CORTO
040900             + (WKS-ZEL-ANIO-CORTO / 4) + (WKS-ZEL-SIGLO / 4)
041000             + (5 * WKS-ZEL-SIGLO)
041100     DIVIDE WKS-ZEL-H BY 7 GIVING WKS-ZEL-COCIENTE
041200        REMAINDER WKS-ZEL-RESULT
041300     DIVIDE WKS-ZEL-RESULT + 5 BY 7 GIVING WKS-ZEL-COCIENTE
041400        REMAINDER WKS-ZEL-ISO-AUX
041500     ADD 1 TO WKS-ZEL-ISO-AUX.
041600 410-CALCULAR-DOW-E.                  EXIT.
041700
041800******************************************************************
041900*  320-EXPLORAR-RENGLONES-HISTORIAL : RECORRE TODOS LOS           *
042000*  RENGLONES DE ORDEN Y ACUMULA CANTIDAD POR ARTICULO SI LA       *
042100*  ORDEN DUENA DEL RENGLON CAE DENTRO DE LA VENTANA.              *
042200******************************************************************
042300 320-EXPLORAR-RENGLONES-HISTORIAL SECTION.
042400     MOVE ZEROS TO WKS-FIN-ORDLIN-SW
042500     MOVE ZEROS TO ORDL-LLAVE
042600     START ORDLIN KEY IS NOT LESS THAN ORDL-LLAVE
042700        INVALID KEY SET WKS-FIN-ORDLIN TO TRUE
042800     END-START
042900     PERFORM 321-LEER-SIGUIENTE-RENGLON
043000     PERFORM 322-EVALUAR-RENGLON-HISTORIAL
043100        UNTIL WKS-FIN-ORDLIN.
043200 320-EXPLORAR-RENGLONES-HISTORIAL-E.  EXIT.
043300
043400 321-LEER-SIGUIENTE-RENGLON SECTION.
043500     IF NOT WKS-FIN-ORDLIN
043600        READ ORDLIN NEXT RECORD
043700           AT END SET WKS-FIN-ORDLIN TO TRUE
043800        END-READ
043900     END-IF.
044000 321-LEER-SIGUIENTE-RENGLON-E.        EXIT.
044100
044200 322-EVALUAR-RENGLON-HISTORIAL SECTION.
044300     IF NOT WKS-FIN-ORDLIN
044400        MOVE ORDL-LLAVE-ORDEN TO ORDH-ID
044500        READ ORDFILE
044600           INVALID KEY CONTINUE
044700           NOT INVALID KEY
044800              IF (ORDH-ST-COMPLETED OR ORDH-ST-READY)
044900                 AND ORDH-DATE >= WKS-DIA-FECHA (1)
045000                 AND ORDH-DATE <= WKS-PARM-FECHA
045100                 PERFORM 330-ACUMULAR-ITEM
045200              END-IF
045300        END-READ
045400     END-IF
045500     PERFORM 321-LEER-SIGUIENTE-RENGLON.
045600 322-EVALUAR-RENGLON-HISTORIAL-E.     EXIT.
045700
045800 330-ACUMULAR-ITEM SECTION.
045900     PERFORM 331-BUSCAR-ITEM-EXISTENTE
046000        VARYING WKS-SUB-ITEM FROM 1 BY 1
046100        UNTIL WKS-SUB-ITEM > WKS-NUM-ITEMS OR WKS-ITEM-ENCONTRADO
046200     IF NOT WKS-ITEM-ENCONTRADO
046300        ADD 1 TO WKS-NUM-ITEMS
046400        MOVE WKS-NUM-ITEMS TO WKS-ITEM-IDX
046500        MOVE ORDL-MENU-ID TO WKS-ITEM-MENU-ID (WKS-ITEM-IDX)
046600        MOVE ZEROS TO WKS-ITEM-CANTIDAD (WKS-ITEM-IDX)
046700        MOVE ZEROS TO WKS-ITEM-SUBTOTAL (WKS-ITEM-IDX)
046800     END-IF
046900     ADD ORDL-QTY TO WKS-ITEM-CANTIDAD (WKS-ITEM-IDX)
047000     ADD ORDL-SUBTOTAL TO WKS-ITEM-SUBTOTAL (WKS-ITEM-IDX)
047100     MOVE 0 TO WKS-ITEM-ENCONTRADO-SW.
047200 330-ACUMULAR-ITEM-E.                 EXIT.
047300
047400 331-BUSCAR-ITEM-EXISTENTE SECTION.
047500     IF WKS-ITEM-MENU-ID (WKS-SUB-ITEM) = ORDL-MENU-ID
047600        SET WKS-ITEM-ENCONTRADO TO TRUE
047700        MOVE WKS-SUB-ITEM TO WKS-ITEM-IDX
047800     END-IF.
047900 331-BUSCAR-ITEM-EXISTENTE-E.         EXIT.
048000
048100******************************************************************
048200*  340-ORDENAR-ITEMS : BURBUJA DESCENDENTE POR CANTIDAD.          *
048300******************************************************************
048400 340-ORDENAR-ITEMS SECTION.
048500     PERFORM 341-PASADA-BURBUJA
048600        VARYING WKS-SUB-ITEM FROM 1 BY 1
048700        UNTIL WKS-SUB-ITEM >= WKS-NUM-ITEMS.
048800 340-ORDENAR-ITEMS-E.                 EXIT.
048900
049000 341-PASADA-BURBUJA SECTION.
049100     PERFORM 342-COMPARAR-INTERCAMBIAR
049200        VARYING WKS-SUB-ITEM-2 FROM 1 BY 1
049300        UNTIL WKS-SUB-ITEM-2 > (WKS-NUM-ITEMS - WKS-SUB-ITEM).
049400 341-PASADA-BURBUJA-E.                EXIT.
049500
049600 342-COMPARAR-INTERCAMBIAR SECTION.
049700     IF WKS-ITEM-CANTIDAD (WKS-SUB-ITEM-2) <
049800        WKS-ITEM-CANTIDAD (WKS-SUB-ITEM-2 + 1)
049900        MOVE WKS-ITEM-ENTRADA (WKS-SUB-ITEM-2)
050000           TO WKS-ITEM-ENTRADA-TEMP
050100        MOVE WKS-ITEM-ENTRADA (WKS-SUB-ITEM-2 + 1)
050200           TO WKS-ITEM-ENTRADA (WKS-SUB-ITEM-2)
050300        MOVE WKS-ITEM-ENTRADA-TEMP
050400           TO WKS-ITEM-ENTRADA (WKS-SUB-ITEM-2 + 1)
050500     END-IF.
050600 342-COMPARAR-INTERCAMBIAR-E.         EXIT.
050700
050800 360-CALCULAR-HORA-PICO SECTION.
050900     MOVE ZEROS TO WKS-HORA-PICO-VALOR WKS-HORA-PICO-ORDENES
051000     PERFORM 365-COMPARAR-HORA-PICO
051100        VARYING WKS-SUB-HORA FROM 1 BY 1 UNTIL WKS-SUB-HORA > 24.
051200 360-CALCULAR-HORA-PICO-E.            EXIT.
051300
051400 365-COMPARAR-HORA-PICO SECTION.
051500     IF WKS-HORA-ORDENES (WKS-SUB-HORA) > WKS-HORA-PICO-ORDENES
051600        COMPUTE WKS-HORA-PICO-VALOR = WKS-SUB-HORA - 1
051700        MOVE WKS-HORA-ORDENES (WKS-SUB-HORA)
051800           TO WKS-HORA-PICO-ORDENES
051900     END-IF.
052000 365-COMPARAR-HORA-PICO-E.            EXIT.
052100
052200 370-CALCULAR-DIA-SEMANA-PICO SECTION.
052300     MOVE ZEROS TO WKS-SEMANA-PICO-DOW WKS-SEMANA-PICO-ORD
052400     PERFORM 375-COMPARAR-DIA-SEMANA-PICO
052500        VARYING WKS-SUB-SEMANA FROM 1 BY 1
052600        UNTIL WKS-SUB-SEMANA > 7.
052700 370-CALCULAR-DIA-SEMANA-PICO-E.      EXIT.
052800
052900 375-COMPARAR-DIA-SEMANA-PICO SECTION.
053000     IF WKS-SEMPOP-ORDENES (WKS-SUB-SEMANA) > WKS-SEMANA-PICO-ORD
053100        MOVE WKS-SUB-SEMANA TO WKS-SEMANA-PICO-DOW
053200        MOVE WKS-SEMPOP-ORDENES (WKS-SUB-SEMANA)
053300           TO WKS-SEMANA-PICO-ORD
053400     END-IF.
053500 375-COMPARAR-DIA-SEMANA-PICO-E.      EXIT.
053600
053700******************************************************************
053800*  400-IMPRIMIR-HISTORIAL : ENCABEZADO, TOTALES, DESGLOSE POR     *
053900*  DIA, TOP 10 DE ARTICULOS, HORAS Y DIAS DE LA SEMANA.           *
054000******************************************************************
054100 400-IMPRIMIR-HISTORIAL SECTION.
054200     IF WKS-HI-ORDENES > 0
054300        COMPUTE WKS-HI-PROMEDIO ROUNDED =
054400                WKS-HI-INGRESOS / WKS-HI-ORDENES
054500     ELSE
054600        MOVE ZEROS TO WKS-HI-PROMEDIO
054700     END-IF
054800     COMPUTE WKS-HI-ORD-POR-DIA ROUNDED =
054900             WKS-HI-ORDENES / WKS-PARM-DIAS
055000     MOVE SPACES TO RPT-LINEA
055100     STRING "REPORTE DE HISTORIAL -- ULTIMOS "
055200            WKS-PARM-DIAS DELIMITED BY SIZE
055300            " DIAS AL " WKS-PARM-FECHA DELIMITED BY SIZE
055400            INTO RPT-LINEA
055500     END-STRING
055600     WRITE RPT-LINEA
055700     MOVE SPACES TO RPT-LINEA
055800     STRING "ORDENES: " WKS-HI-ORDENES DELIMITED BY SIZE
055900            "  INGRESOS: " WKS-HI-INGRESOS DELIMITED BY SIZE
056000            "  PROMEDIO: " WKS-HI-PROMEDIO DELIMITED BY SIZE
056100            "  ORD/DIA: " WKS-HI-ORD-POR-DIA DELIMITED BY SIZE
056200            INTO RPT-LINEA
056300     END-STRING
056400     WRITE RPT-LINEA
056500     MOVE SPACES TO RPT-LINEA
056600     MOVE "DESGLOSE POR DIA" TO RPT-LINEA
056700     WRITE RPT-LINEA
056800     PERFORM 405-IMPRIMIR-RENGLON-DIA
056900        VARYING WKS-SUB-DIA FROM 1 BY 1
057000        UNTIL WKS-SUB-DIA > WKS-PARM-DIAS
057100     MOVE SPACES TO RPT-LINEA
057200     MOVE "TOP 10 DE ARTICULOS POR CANTIDAD" TO RPT-LINEA
057300     WRITE RPT-LINEA
057400     PERFORM 406-IMPRIMIR-RENGLON-ITEM
057500        VARYING WKS-SUB-ITEM FROM 1 BY 1
057600        UNTIL WKS-SUB-ITEM > WKS-NUM-ITEMS OR WKS-SUB-ITEM > 10
057700     MOVE SPACES TO RPT-LINEA
057800     STRING "HORA PICO: " WKS-HORA-PICO-VALOR DELIMITED BY SIZE
057900            ":00  ORDENES: " WKS-HORA-PICO-ORDENES
058000            DELIMITED BY SIZE
058100            INTO RPT-LINEA
058200     END-STRING
058300     WRITE RPT-LINEA
058400     MOVE SPACES TO RPT-LINEA
058500     STRING "DIA MAS POPULAR: "
058600            WKS-NOMBRE-DIA (WKS-SEMANA-PICO-DOW)
058700            DELIMITED BY SIZE
058800            "  ORDENES: " WKS-SEMANA-PICO-ORD DELIMITED BY SIZE
058900            INTO RPT-LINEA
059000     END-STRING
059100     WRITE RPT-LINEA.
059200 400-IMPRIMIR-HISTORIAL-E.            EXIT.
059300
059400 405-IMPRIMIR-RENGLON-DIA SECTION.
059500     MOVE SPACES TO RPT-LINEA
059600     STRING WKS-DIA-FECHA (WKS-SUB-DIA) DELIMITED BY SIZE
059700            "  ORDENES: " WKS-DIA-ORDENES (WKS-SUB-DIA)
059800            DELIMITED BY SIZE
059900            "  INGRESOS: " WKS-DIA-INGRESOS (WKS-SUB-DIA)
060000            DELIMITED BY SIZE
060100            INTO RPT-LINEA
060200     END-STRING
060300     WRITE RPT-LINEA.
060400 405-IMPRIMIR-RENGLON-DIA-E.          EXIT.
060500
060600 406-IMPRIMIR-RENGLON-ITEM SECTION.
060700     MOVE SPACES TO RPT-LINEA
060800     STRING "ARTICULO " WKS-ITEM-MENU-ID (WKS-SUB-ITEM)
060900            DELIMITED BY SIZE
061000            "  CANTIDAD: " WKS-ITEM-CANTIDAD (WKS-SUB-ITEM)
061100            DELIMITED BY SIZE
061200            "  VENTA: " WKS-ITEM-SUBTOTAL (WKS-SUB-ITEM)
061300            DELIMITED BY SIZE
061400            INTO RPT-LINEA
061500     END-STRING
061600     WRITE RPT-LINEA.
061700 406-IMPRIMIR-RENGLON-ITEM-E.         EXIT.
061800
061900 800-ESTADISTICAS SECTION.
062000     DISPLAY "*****************************************"
062100             UPON CONSOLE
062200     DISPLAY "*   FTRHST -- REPORTE DE HISTORIAL GENERADO *"
062300             UPON CONSOLE
062400     DISPLAY " > ORDENES EN VENTANA : " WKS-HI-ORDENES
062500             UPON CONSOLE
062600     DISPLAY " > ARTICULOS DISTINTOS: " WKS-NUM-ITEMS
062700             UPON CONSOLE.
062800 800-ESTADISTICAS-E.                  EXIT.
062900
063000 XXX-CIERRA-ARCHIVOS SECTION.
063100     CLOSE ORDFILE
063200     CLOSE ORDLIN
063300     CLOSE HSTRPT.
063400 XXX-CIERRA-ARCHIVOS-E.               EXIT.
