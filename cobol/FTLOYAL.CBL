000100******************************************************************
000200* FECHA       : 11/11/1985                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                 *
000400* APLICACION  : FOODTRUCK POS                                    *
000500* PROGRAMA    : FTLOYAL                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : MANTIENE EL PROGRAMA DE LEALTAD DEL CLIENTE.     *
000800*             : REGISTRA CLIENTES NUEVOS POR TELEFONO, ACUMULA   *
000900*             : PUNTOS SOBRE EL MONTO GASTADO Y CANJEA PUNTOS    *
001000*             : POR RECOMPENSA EN EFECTIVO.                      *
001100* ARCHIVOS    : CUSFILE                                          *
001200* PROGRAMA(S) : RUTINA DEBD1R00, FILE STATUS EXTENDED            *
001300******************************************************************
001400*                   BITACORA DE CAMBIOS AL PROGRAMA              *
001500******************************************************************
001600* 11/11/1985 (EEDR) PRIMERA VERSION.                             *
001700* 30/10/1998 (JMLR) REVISION Y2K, SIN CAMPOS DE FECHA EN ESTE    *
001800*            PROGRAMA, SE DEJA CONSTANCIA DE LA REVISION.        *
001900* 19/05/2006 (CAG) SE RECHAZA EL TELEFONO CON MENOS DE 10        *
002000*            DIGITOS DESPUES DE LIMPIAR GUIONES Y PARENTESIS     *
002100*            (TICKET FT-081).                                    *
002200* 03/09/2014 (RQV) EL REGISTRO DE UN TELEFONO YA EXISTENTE       *
002300*            DEVUELVE EL CLIENTE EXISTENTE EN LUGAR DE           *
002400*            RECHAZAR LA TRANSACCION (TICKET FT-105).            *
002500* 21/01/2020 (RQV) SE AGREGA EL INDICADOR CAN-CANJEAR Y EL       *
002600*            FALTANTE PARA EL SIGUIENTE CANJE EN LA SALIDA DE    *
002700*            CONSOLA, LO PIDIO MOSTRADOR PARA INFORMAR AL        *
002800*            CLIENTE.                                            *
002900******************************************************************
003000 IDENTIFICATION DIVISION.
003100 PROGRAM-ID. FTLOYAL.
003200 AUTHOR. ERICK DANIEL RAMIREZ DIVAS.
003300 INSTALLATION. FOODTRUCK POS - DEPARTAMENTO DE SISTEMAS.
003400 DATE-WRITTEN. 11/11/1985.
003500 DATE-COMPILED.
003600 SECURITY. USO INTERNO - SOLO PERSONAL DE SISTEMAS.
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     CURRENCY SIGN IS "$" WITH PICTURE SYMBOL "$"
004100     C01 IS TOP-OF-FORM.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT CUSFILE  ASSIGN TO CUSFILE
004500                     ORGANIZATION  IS INDEXED
004600                     ACCESS        IS DYNAMIC
004700                     RECORD KEY    IS CUS-PHONE
004800                     FILE STATUS   IS FS-CUSFILE
004900                                      FSE-CUSFILE.
005000 DATA DIVISION.
005100 FILE SECTION.
005200******************************************************************
005300*                DEFINICIONES DE ARCHIVOS A UTILIZAR             *
005400******************************************************************
005500 FD  CUSFILE.
005600     COPY CUSTREC.
005700******************************************************************
005800 WORKING-STORAGE SECTION.
005900******************************************************************
006000*                CONTADORES, OPERADORES Y CONTROLADORES          *
006100******************************************************************
006200 01  WKS-CAMPOS-DE-TRABAJO.
006300     02 WKS-PROGRAMA           PIC X(08)      VALUE "FTLOYAL ".
006400     02 WKS-TRANSACC-OK        PIC 9(05) COMP VALUE ZEROS.
006500     02 WKS-TRANSACC-RECHAZO   PIC 9(05) COMP VALUE ZEROS.
006600     02 WKS-PROX-CLIENTE-ID    PIC 9(07) COMP VALUE ZEROS.
006700 01  WKS-VALIDACION.
006800     02 WKS-TRANSACC-VALIDA    PIC X(01)      VALUE "S".
006900        88 WKS-TRANSACC-ES-VALIDA    VALUE "S".
007000        88 WKS-TRANSACC-RECHAZADA    VALUE "N".
007100     02 WKS-CLIENTE-NUEVO      PIC X(01)      VALUE "N".
007200        88 WKS-ES-CLIENTE-NUEVO      VALUE "S".
007300 01  WKS-CALCULOS-LEALTAD.
007400     02 WKS-PUNTOS-GANADOS     PIC 9(07) COMP VALUE ZEROS.
007500     02 WKS-PUEDE-CANJEAR      PIC X(01)      VALUE "N".
007600        88 WKS-SI-PUEDE-CANJEAR      VALUE "S".
007700     02 WKS-PUNTOS-PARA-CANJE  PIC 9(07)      VALUE ZEROS.
007800     02 WKS-RECOMPENSA-MONTO   PIC S9(05)V99   VALUE ZEROS.
007900 01  WKS-PUNTOS-ACTUALES       PIC 9(07)       VALUE ZEROS.
008000 01  WKS-PUNTOS-ACTUALES-R REDEFINES WKS-PUNTOS-ACTUALES.
008100     02 WKS-PUNTOS-CENMIL      PIC 9(02).
008200     02 WKS-PUNTOS-RESTO       PIC 9(05).
008300 01  WKS-TELEFONO-LIMPIEZA.
008400     02 WKS-TELEFONO-LIMPIO    PIC X(10)      VALUE SPACES.
008500     02 WKS-LONGITUD-LIMPIA    PIC 9(02) COMP VALUE ZEROS.
008600     02 WKS-IDX-TELEFONO       PIC 9(02) COMP VALUE ZEROS.
008700     02 WKS-CARACTER-ACTUAL    PIC X(01)      VALUE SPACES.
008800 01  WKS-PARM-SYSIN.
008900     02 WKS-PARM-ACCION        PIC X(10).
009000        88 WKS-ACCION-REGISTRAR     VALUE "REGISTRAR ".
009100        88 WKS-ACCION-ACUMULAR      VALUE "ACUMULAR  ".
009200        88 WKS-ACCION-CANJEAR       VALUE "CANJEAR   ".
009300     02 WKS-PARM-TELEFONO-CRUDO PIC X(15).
009400     02 WKS-PARM-NOMBRE        PIC X(20).
009500     02 WKS-PARM-MONTO-GASTADO PIC S9(07)V99.
009600 01  WKS-PARM-REDEFINE REDEFINES WKS-PARM-SYSIN.
009700     02 FILLER                 PIC X(55).
009800******************************************************************
009900*     AREA PARA DESPLEGAR EL TELEFONO EN FORMATO DE MOSTRADOR    *
010000******************************************************************
010100 01  WKS-TELEFONO-FORMATO      PIC X(10)      VALUE SPACES.
010200 01  WKS-TELEFONO-FORMATO-R REDEFINES WKS-TELEFONO-FORMATO.
010300     02 WKS-TELF-AREA          PIC X(03).
010400     02 WKS-TELF-CENTRAL       PIC X(03).
010500     02 WKS-TELF-LINEA         PIC X(04).
010600******************************************************************
010700*                      VARIABLES PARA FILESTATUS                 *
010800******************************************************************
010900 01  FS-CUSFILE                   PIC 9(02)     VALUE ZEROS.
011000 01  FSE-CUSFILE.
011100     02 FSE-RETURN                PIC S9(04) COMP-5 VALUE ZEROS.
011200     02 FSE-FUNCTION              PIC S9(04) COMP-5 VALUE ZEROS.
011300     02 FSE-FEEDBACK              PIC S9(04) COMP-5 VALUE ZEROS.
011400 01  PROGRAMA                     PIC X(08)     VALUE SPACES.
011500 01  ARCHIVO                      PIC X(08)     VALUE SPACES.
011600 01  ACCION                       PIC X(10)     VALUE SPACES.
011700 01  LLAVE                        PIC X(32)     VALUE SPACES.
011800 PROCEDURE DIVISION.
011900 100-SECCION-PRINCIPAL SECTION.
012000     PERFORM 100-ABRIR-VALIDAR-DATASETS
012100     PERFORM 200-LEER-PARAMETRO-ENTRADA
012200     PERFORM 300-NORMALIZAR-TELEFONO
012300     IF WKS-TRANSACC-ES-VALIDA
012400        PERFORM 310-LOCALIZAR-CLIENTE
012500     END-IF
012600     IF WKS-TRANSACC-ES-VALIDA AND WKS-ACCION-REGISTRAR
012700        ADD 1 TO WKS-TRANSACC-OK
012800     END-IF
012900     IF WKS-TRANSACC-ES-VALIDA AND WKS-ACCION-ACUMULAR
013000        PERFORM 320-ACUMULAR-PUNTOS
013100     END-IF
013200     IF WKS-TRANSACC-ES-VALIDA AND WKS-ACCION-CANJEAR
013300        PERFORM 330-CANJEAR-PUNTOS
013400     END-IF
013500     PERFORM 800-ESTADISTICAS
013600     PERFORM XXX-CIERRA-ARCHIVOS
013700     STOP RUN.
013800 100-SECCION-PRINCIPAL-E.            EXIT.
013900
014000 100-ABRIR-VALIDAR-DATASETS SECTION.
014100     MOVE "FTLOYAL " TO PROGRAMA
014200     OPEN I-O CUSFILE
014300     IF FS-CUSFILE = 97
014400        MOVE ZEROS TO FS-CUSFILE
014500     END-IF
014600     IF FS-CUSFILE NOT EQUAL 0
014700        MOVE 'OPEN'    TO ACCION
014800        MOVE SPACES    TO LLAVE
014900        MOVE 'CUSFILE ' TO ARCHIVO
015000        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
015100                              LLAVE, FS-CUSFILE, FSE-CUSFILE
015200        DISPLAY "FTLOYAL: ERROR AL ABRIR CUSFILE" UPON CONSOLE
015300        MOVE 91 TO RETURN-CODE
015400        STOP RUN
015500     END-IF.
015600 100-ABRIR-VALIDAR-DATASETS-E.        EXIT.
015700
015800 200-LEER-PARAMETRO-ENTRADA SECTION.
015900     ACCEPT WKS-PARM-SYSIN FROM SYSIN.
016000 200-LEER-PARAMETRO-ENTRADA-E.        EXIT.
016100
016200******************************************************************
016300*  300-NORMALIZAR-TELEFONO : DESCARTA TODO LO QUE NO SEA DIGITO  *
016400*  (GUIONES, PARENTESIS, ESPACIOS) Y RECHAZA SI QUEDAN MENOS DE  *
016500*  10 DIGITOS (TICKET FT-081).                                   *
016600******************************************************************
016700 300-NORMALIZAR-TELEFONO SECTION.
016800     SET WKS-TRANSACC-ES-VALIDA TO TRUE
016900     MOVE SPACES TO WKS-TELEFONO-LIMPIO
017000     MOVE ZEROS  TO WKS-LONGITUD-LIMPIA
017100     PERFORM 305-EXTRAER-DIGITO
017200        VARYING WKS-IDX-TELEFONO FROM 1 BY 1
017300        UNTIL WKS-IDX-TELEFONO > 15
017400     IF WKS-LONGITUD-LIMPIA < 10
017500        DISPLAY "FTLOYAL: TELEFONO INVALIDO, MENOS DE 10 DIGITOS"
017600                UPON CONSOLE
017700        SET WKS-TRANSACC-RECHAZADA TO TRUE
017800     END-IF.
017900 300-NORMALIZAR-TELEFONO-E.           EXIT.
018000
018100 305-EXTRAER-DIGITO SECTION.
018200     MOVE WKS-PARM-TELEFONO-CRUDO(WKS-IDX-TELEFONO:1)
018300          TO WKS-CARACTER-ACTUAL
018400     IF WKS-CARACTER-ACTUAL IS NUMERIC
018500        IF WKS-LONGITUD-LIMPIA < 10
018600           ADD 1 TO WKS-LONGITUD-LIMPIA
018700           MOVE WKS-CARACTER-ACTUAL
018800                TO WKS-TELEFONO-LIMPIO(WKS-LONGITUD-LIMPIA:1)
018900        END-IF
019000     END-IF.
019100 305-EXTRAER-DIGITO-E.                EXIT.
019200
019300******************************************************************
019400*  310-LOCALIZAR-CLIENTE : SI NO EXISTE Y LA ACCION ES REGISTRAR *
019500*  SE CREA EL CLIENTE. SI YA EXISTE Y SE PIDE REGISTRAR, SE      *
019600*  DEVUELVE EL CLIENTE EXISTENTE SIN RECHAZAR (TICKET FT-105).   *
019700******************************************************************
019800 310-LOCALIZAR-CLIENTE SECTION.
019900     MOVE WKS-TELEFONO-LIMPIO TO CUS-PHONE
020000     MOVE WKS-TELEFONO-LIMPIO TO WKS-TELEFONO-FORMATO
020100     READ CUSFILE
020200        INVALID KEY
020300           IF WKS-ACCION-REGISTRAR
020400              SET WKS-ES-CLIENTE-NUEVO TO TRUE
020500              PERFORM 315-CREAR-CLIENTE
020600           ELSE
020700              DISPLAY "FTLOYAL: CLIENTE NO EXISTE (" WKS-TELF-AREA
020800                      ") " WKS-TELF-CENTRAL "-" WKS-TELF-LINEA
020900                      UPON CONSOLE
021000              SET WKS-TRANSACC-RECHAZADA TO TRUE
021100           END-IF
021200     END-READ.
021300 310-LOCALIZAR-CLIENTE-E.             EXIT.
021400
021500 315-CREAR-CLIENTE SECTION.
021600     PERFORM 316-ASIGNAR-PROX-CLIENTE-ID
021700     MOVE WKS-PROX-CLIENTE-ID TO CUS-ID
021800     MOVE WKS-TELEFONO-LIMPIO TO CUS-PHONE
021900     MOVE WKS-PARM-NOMBRE     TO CUS-NAME
022000     MOVE ZEROS               TO CUS-POINTS
022100     MOVE ZEROS               TO CUS-VISITS
022200     MOVE ZEROS               TO CUS-TOTAL-SPENT
022300     WRITE CUS-REGISTRO
022400        INVALID KEY
022500           DISPLAY "FTLOYAL: ERROR AL CREAR CLIENTE" UPON CONSOLE
022600           SET WKS-TRANSACC-RECHAZADA TO TRUE
022700     END-WRITE.
022800 315-CREAR-CLIENTE-E.                 EXIT.
022900
023000 316-ASIGNAR-PROX-CLIENTE-ID SECTION.
023100     MOVE HIGH-VALUES TO CUS-PHONE
023200     START CUSFILE KEY IS <= CUS-PHONE
023300        INVALID KEY MOVE ZEROS TO WKS-PROX-CLIENTE-ID
023400     END-START
023500     IF WKS-PROX-CLIENTE-ID = ZEROS AND FS-CUSFILE = 0
023600        READ CUSFILE PREVIOUS RECORD
023700           AT END MOVE ZEROS TO WKS-PROX-CLIENTE-ID
023800           NOT AT END COMPUTE WKS-PROX-CLIENTE-ID = CUS-ID + 1
023900        END-READ
024000     END-IF
024100     IF WKS-PROX-CLIENTE-ID = ZEROS
024200        MOVE 1 TO WKS-PROX-CLIENTE-ID
024300     END-IF.
024400 316-ASIGNAR-PROX-CLIENTE-ID-E.       EXIT.
024500
024600******************************************************************
024700*  320-ACUMULAR-PUNTOS : 1 PUNTO POR CADA UNIDAD DE MONEDA       *
024800*  GASTADA, TRUNCADO (SIN REDONDEAR). SUMA VISITAS Y GASTO       *
024900*  ACUMULADO.                                                    *
025000******************************************************************
025100 320-ACUMULAR-PUNTOS SECTION.
025200     COMPUTE WKS-PUNTOS-GANADOS = WKS-PARM-MONTO-GASTADO
025300     ADD WKS-PUNTOS-GANADOS TO CUS-POINTS
025400     ADD 1 TO CUS-VISITS
025500     ADD WKS-PARM-MONTO-GASTADO TO CUS-TOTAL-SPENT
025600     REWRITE CUS-REGISTRO
025700        INVALID KEY
025800           DISPLAY "FTLOYAL: ERROR AL ACUMULAR PUNTOS" UPON CONSOLE
025900           SET WKS-TRANSACC-RECHAZADA TO TRUE
026000           GO TO 320-ACUMULAR-PUNTOS-E
026100     END-REWRITE
026200     PERFORM 340-EVALUAR-CANJE
026300     ADD 1 TO WKS-TRANSACC-OK.
026400 320-ACUMULAR-PUNTOS-E.               EXIT.
026500
026600******************************************************************
026700*  330-CANJEAR-PUNTOS : REQUIERE 50 PUNTOS O MAS. DESCUENTA 50   *
026800*  PUNTOS Y OTORGA UNA RECOMPENSA DE $5.00.                      *
026900******************************************************************
027000 330-CANJEAR-PUNTOS SECTION.
027100     IF CUS-POINTS < 50
027200        DISPLAY "FTLOYAL: PUNTOS INSUFICIENTES PARA CANJE"
027300                UPON CONSOLE
027400        SET WKS-TRANSACC-RECHAZADA TO TRUE
027500        GO TO 330-CANJEAR-PUNTOS-E
027600     END-IF
027700     SUBTRACT 50 FROM CUS-POINTS
027800     MOVE 5.00 TO WKS-RECOMPENSA-MONTO
027900     REWRITE CUS-REGISTRO
028000        INVALID KEY
028100           DISPLAY "FTLOYAL: ERROR AL CANJEAR PUNTOS" UPON CONSOLE
028200           SET WKS-TRANSACC-RECHAZADA TO TRUE
028300           GO TO 330-CANJEAR-PUNTOS-E
028400     END-REWRITE
028500     PERFORM 340-EVALUAR-CANJE
028600     ADD 1 TO WKS-TRANSACC-OK.
028700 330-CANJEAR-PUNTOS-E.                EXIT.
028800
028900******************************************************************
029000*  340-EVALUAR-CANJE : BANDERA CAN-CANJEAR Y FALTANTE PARA EL    *
029100*  SIGUIENTE CANJE, SOLICITADO POR MOSTRADOR (TICKET FT-105).    *
029200******************************************************************
029300 340-EVALUAR-CANJE SECTION.
029400     MOVE CUS-POINTS TO WKS-PUNTOS-ACTUALES
029500     IF CUS-POINTS >= 50
029600        SET WKS-SI-PUEDE-CANJEAR TO TRUE
029700        MOVE ZEROS TO WKS-PUNTOS-PARA-CANJE
029800     ELSE
029900        MOVE "N" TO WKS-PUEDE-CANJEAR
030000        COMPUTE WKS-PUNTOS-PARA-CANJE = 50 - CUS-POINTS
030100     END-IF.
030200 340-EVALUAR-CANJE-E.                 EXIT.
030300
030400 800-ESTADISTICAS SECTION.
030500     DISPLAY "*****************************************"
030600             UPON CONSOLE
030700     DISPLAY "*    FTLOYAL -- ESTADISTICAS DE CORRIDA  *"
030800             UPON CONSOLE
030900     DISPLAY "*****************************************"
031000             UPON CONSOLE
031100     DISPLAY " > TRANSACCIONES ACEPTADAS  : " WKS-TRANSACC-OK
031200             UPON CONSOLE
031300     DISPLAY " > TRANSACCIONES RECHAZADAS : "
031400             WKS-TRANSACC-RECHAZO UPON CONSOLE
031500     IF WKS-TRANSACC-ES-VALIDA
031600        DISPLAY " > PUNTOS DEL CLIENTE       : " CUS-POINTS
031700                UPON CONSOLE
031800        DISPLAY " > PUEDE CANJEAR            : " WKS-PUEDE-CANJEAR
031900                UPON CONSOLE
032000        DISPLAY " > FALTAN PARA CANJEAR      : "
032100                WKS-PUNTOS-PARA-CANJE UPON CONSOLE
032200     ELSE
032300        ADD 1 TO WKS-TRANSACC-RECHAZO
032400     END-IF.
032500 800-ESTADISTICAS-E.                  EXIT.
032600
032700 XXX-CIERRA-ARCHIVOS SECTION.
032800     CLOSE CUSFILE.
032900 XXX-CIERRA-ARCHIVOS-E.               EXIT.
