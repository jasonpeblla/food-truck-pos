000100******************************************************************
000200* FECHA       : 18/09/1985                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                 *
000400* APLICACION  : FOODTRUCK POS                                    *
000500* PROGRAMA    : FTPROMV                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : VALIDA UN CODIGO DE PROMOCION CONTRA EL MAESTRO  *
000800*             : DE PROMOCIONES, CALCULA EL MONTO A APLICAR SOBRE *
000900*             : EL TOTAL DE LA ORDEN Y REGISTRA EL USO. A        *
001000*             : DIFERENCIA DE UN DESCUENTO DE MOSTRADOR, LA      *
001100*             : PROMOCION TIENE UN TOPE DE USOS Y SE DESACTIVA   *
001200*             : SOLA CUANDO SE AGOTA.                            *
001300* ARCHIVOS    : PROFILE                                          *
001400* PROGRAMA(S) : RUTINA DEBD1R00, FILE STATUS EXTENDED            *
001500******************************************************************
001600*                   BITACORA DE CAMBIOS AL PROGRAMA              *
001700******************************************************************
001800* 18/09/1985 (EEDR) PRIMERA VERSION, CLON DE FTDISCV CON EL      *
001900*            AGOTAMIENTO DE USOS AGREGADO.                       *
002000* 04/11/1998 (JMLR) REVISION Y2K DE PRO-VALID-FROM/UNTIL, YA     *
002100*            VIENEN A 4 DIGITOS DE ANIO DESDE EL ORIGEN.         *
002200* 22/03/2004 (CAG) SE UNIFICA EL ORDEN DE RECHAZO CON EL MISMO   *
002300*            CRITERIO DE FTDISCV, MAS EL TOPE DE USOS ANTES DEL  *
002400*            MINIMO DE ORDEN (TICKET FT-063).                    *
002500* 16/08/2011 (RQV) EL CODIGO SE CONVIERTE A MAYUSCULAS ANTES DE  *
002600*            BUSCARLO EN EL MAESTRO.                             *
002700* 09/02/2013 (RQV) SE DESACTIVA LA PROMOCION AUTOMATICAMENTE     *
002800*            CUANDO EL USO ALCANZA EL TOPE, PARA QUE EL          *
002900*            MOSTRADOR YA NO LA OFREZCA (TICKET FT-097).         *
003000* 20/07/2015 (CAG) EL TOPE DE USOS SE MUEVE AL PRINCIPIO DE LA   *
003100*            VALIDACION, ANTES DE VIGENCIA, PARA QUE EL MENSAJE  *
003200*            AL MOSTRADOR COINCIDA CON EL ORDEN QUE PIDE         *
003300*            MERCADEO EN SUS PROMOCIONES (TICKET FT-097).        *
003400******************************************************************
003500 IDENTIFICATION DIVISION.
003600 PROGRAM-ID. FTPROMV.
003700 AUTHOR. ERICK DANIEL RAMIREZ DIVAS.
003800 INSTALLATION. FOODTRUCK POS - DEPARTAMENTO DE SISTEMAS.
003900 DATE-WRITTEN. 18/09/1985.
004000 DATE-COMPILED.
004100 SECURITY. USO INTERNO - SOLO PERSONAL DE SISTEMAS.
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     CURRENCY SIGN IS "$" WITH PICTURE SYMBOL "$"
004600     C01 IS TOP-OF-FORM.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT PROFILE  ASSIGN TO PROFILE
005000                     ORGANIZATION  IS INDEXED
005100                     ACCESS        IS DYNAMIC
005200                     RECORD KEY    IS DSC-CODE
005300                     FILE STATUS   IS FS-PROFILE
005400                                      FSE-PROFILE.
005500 DATA DIVISION.
005600 FILE SECTION.
005700******************************************************************
005800*                DEFINICIONES DE ARCHIVOS A UTILIZAR             *
005900******************************************************************
006000 FD  PROFILE.
006100     COPY DISCREC.
006200******************************************************************
006300 WORKING-STORAGE SECTION.
006400******************************************************************
006500*                CONTADORES, OPERADORES Y CONTROLADORES          *
006600******************************************************************
006700 01  WKS-CAMPOS-DE-TRABAJO.
006800     02 WKS-PROGRAMA           PIC X(08)      VALUE "FTPROMV ".
006900     02 WKS-PROMOS-OK          PIC 9(05) COMP VALUE ZEROS.
007000     02 WKS-PROMOS-RECHAZO     PIC 9(05) COMP VALUE ZEROS.
007100 01  WKS-VALIDACION.
007200     02 WKS-CODIGO-VALIDO      PIC X(01)      VALUE "S".
007300        88 WKS-CODIGO-ES-VALIDO      VALUE "S".
007400        88 WKS-CODIGO-RECHAZADO      VALUE "N".
007500     02 WKS-MOTIVO-RECHAZO     PIC X(30)      VALUE SPACES.
007600 01  WKS-MONTOS.
007700     02 WKS-MONTO-DESCUENTO    PIC S9(05)V99  VALUE ZEROS.
007800     02 WKS-TOTAL-CON-DESC     PIC S9(07)V99  VALUE ZEROS.
007900 01  WKS-PARM-SYSIN.
008000     02 WKS-PARM-CODIGO        PIC X(12).
008100     02 WKS-PARM-ORDEN-TOTAL   PIC S9(07)V99.
008200     02 WKS-PARM-FECHA-HOY     PIC 9(08).
008300 01  WKS-PARM-REDEFINE REDEFINES WKS-PARM-SYSIN.
008400     02 FILLER                 PIC X(28).
008500******************************************************************
008600*                      VARIABLES PARA FILESTATUS                 *
008700******************************************************************
008800 01  FS-PROFILE                   PIC 9(02)     VALUE ZEROS.
008900 01  FSE-PROFILE.
009000     02 FSE-RETURN                PIC S9(04) COMP-5 VALUE ZEROS.
009100     02 FSE-FUNCTION              PIC S9(04) COMP-5 VALUE ZEROS.
009200     02 FSE-FEEDBACK              PIC S9(04) COMP-5 VALUE ZEROS.
009300 01  PROGRAMA                     PIC X(08)     VALUE SPACES.
009400 01  ARCHIVO                      PIC X(08)     VALUE SPACES.
009500 01  ACCION                       PIC X(10)     VALUE SPACES.
009600 01  LLAVE                        PIC X(32)     VALUE SPACES.
009700******************************************************************
009800*        AREA DE TRABAJO PARA CONVERTIR EL CODIGO A MAYUSCULAS   *
009900******************************************************************
010000 01  WKS-CODIGO-MAYUSCULA       PIC X(12)      VALUE SPACES.
010100******************************************************************
010200*     DESGLOSE DE FECHAS DE VIGENCIA PARA MENSAJES DE RECHAZO    *
010300******************************************************************
010400 01  WKS-VIGENCIA-DESDE         PIC 9(08)      VALUE ZEROS.
010500 01  WKS-VIGENCIA-DESDE-R REDEFINES WKS-VIGENCIA-DESDE.
010600     02 WKS-VDESDE-ANIO         PIC 9(04).
010700     02 WKS-VDESDE-MES          PIC 9(02).
010800     02 WKS-VDESDE-DIA          PIC 9(02).
010900 01  WKS-VIGENCIA-HASTA         PIC 9(08)      VALUE ZEROS.
011000 01  WKS-VIGENCIA-HASTA-R REDEFINES WKS-VIGENCIA-HASTA.
011100     02 WKS-VHASTA-ANIO         PIC 9(04).
011200     02 WKS-VHASTA-MES          PIC 9(02).
011300     02 WKS-VHASTA-DIA          PIC 9(02).
011400 PROCEDURE DIVISION.
011500 100-SECCION-PRINCIPAL SECTION.
011600     PERFORM 100-ABRIR-VALIDAR-DATASETS
011700     PERFORM 200-LEER-PARAMETRO-ENTRADA
011800     PERFORM 300-BUSCAR-CODIGO
011900     IF WKS-CODIGO-ES-VALIDO
012000        PERFORM 320-CALCULAR-DESCUENTO
012100        PERFORM 330-REGISTRAR-USO
012200        PERFORM 340-DESACTIVAR-AGOTADO
012300     END-IF
012400     PERFORM 800-ESTADISTICAS
012500     PERFORM XXX-CIERRA-ARCHIVOS
012600     STOP RUN.
012700 100-SECCION-PRINCIPAL-E.            EXIT.
012800
012900 100-ABRIR-VALIDAR-DATASETS SECTION.
013000     MOVE "FTPROMV " TO PROGRAMA
013100     OPEN I-O PROFILE
013200     IF FS-PROFILE = 97
013300        MOVE ZEROS TO FS-PROFILE
013400     END-IF
013500     IF FS-PROFILE NOT EQUAL 0
013600        MOVE 'OPEN'    TO ACCION
013700        MOVE SPACES    TO LLAVE
013800        MOVE 'PROFILE ' TO ARCHIVO
013900        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
014000                              LLAVE, FS-PROFILE, FSE-PROFILE
014100        DISPLAY "FTPROMV: ERROR AL ABRIR PROFILE" UPON CONSOLE
014200        MOVE 91 TO RETURN-CODE
014300        STOP RUN
014400     END-IF.
014500 100-ABRIR-VALIDAR-DATASETS-E.        EXIT.
014600
014700 200-LEER-PARAMETRO-ENTRADA SECTION.
014800     ACCEPT WKS-PARM-SYSIN FROM SYSIN.
014900 200-LEER-PARAMETRO-ENTRADA-E.        EXIT.
015000
015100******************************************************************
015200*  300-BUSCAR-CODIGO : EL CODIGO SE PASA A MAYUSCULAS ANTES DE   *
015300*  LA BUSQUEDA. ORDEN DE RECHAZO: INEXISTENTE, INACTIVO, LUEGO   *
015400*  SE DELEGA VIGENCIA/TOPE/MINIMO A 310-VALIDAR-VIGENCIA.        *
015500******************************************************************
015600 300-BUSCAR-CODIGO SECTION.
015700     SET WKS-CODIGO-ES-VALIDO TO TRUE
015800     MOVE SPACES TO WKS-MOTIVO-RECHAZO
015900     MOVE WKS-PARM-CODIGO TO WKS-CODIGO-MAYUSCULA
016000     INSPECT WKS-CODIGO-MAYUSCULA
016100         CONVERTING "abcdefghijklmnopqrstuvwxyz"
016200                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
016300     MOVE WKS-CODIGO-MAYUSCULA TO DSC-CODE
016400     READ PROFILE
016500        INVALID KEY
016600           MOVE "CODIGO NO EXISTE" TO WKS-MOTIVO-RECHAZO
016700           SET WKS-CODIGO-RECHAZADO TO TRUE
016800           GO TO 300-BUSCAR-CODIGO-E
016900     END-READ
017000     IF NOT DSC-IS-ACTIVE
017100        MOVE "PROMOCION INACTIVA" TO WKS-MOTIVO-RECHAZO
017200        SET WKS-CODIGO-RECHAZADO TO TRUE
017300        GO TO 300-BUSCAR-CODIGO-E
017400     END-IF
017500     PERFORM 310-VALIDAR-VIGENCIA.
017600 300-BUSCAR-CODIGO-E.                 EXIT.
017700
017800******************************************************************
017900*  310-VALIDAR-VIGENCIA : PRIMERO EL TOPE DE USOS (TICKET FT-097 *
018000*  LO PONE ANTES DE LA VIGENCIA), LUEGO NO VIGENTE AUN, VENCIDO  *
018100*  Y POR ULTIMO EL MINIMO DE ORDEN (TICKET FT-063).              *
018200******************************************************************
018300 310-VALIDAR-VIGENCIA SECTION.
018400     IF DSC-TIMES-USED >= DSC-MAX-USES
018500        MOVE "TOPE DE USOS ALCANZADO" TO WKS-MOTIVO-RECHAZO
018600        SET WKS-CODIGO-RECHAZADO TO TRUE
018700        GO TO 310-VALIDAR-VIGENCIA-E
018800     END-IF
018900     MOVE DSC-VALID-FROM  TO WKS-VIGENCIA-DESDE
019000     MOVE DSC-VALID-UNTIL TO WKS-VIGENCIA-HASTA
019100     IF WKS-PARM-FECHA-HOY < WKS-VIGENCIA-DESDE
019200        MOVE "PROMOCION AUN NO VIGENTE" TO WKS-MOTIVO-RECHAZO
019300        SET WKS-CODIGO-RECHAZADO TO TRUE
019400        GO TO 310-VALIDAR-VIGENCIA-E
019500     END-IF
019600     IF WKS-PARM-FECHA-HOY > WKS-VIGENCIA-HASTA
019700        MOVE "PROMOCION VENCIDA" TO WKS-MOTIVO-RECHAZO
019800        SET WKS-CODIGO-RECHAZADO TO TRUE
019900        GO TO 310-VALIDAR-VIGENCIA-E
020000     END-IF
020100     IF WKS-PARM-ORDEN-TOTAL < DSC-MIN-ORDER
020200        MOVE "MINIMO DE ORDEN NO ALCANZADO" TO WKS-MOTIVO-RECHAZO
020300        SET WKS-CODIGO-RECHAZADO TO TRUE
020400        GO TO 310-VALIDAR-VIGENCIA-E
020500     END-IF.
020600 310-VALIDAR-VIGENCIA-E.              EXIT.
020700
020800******************************************************************
020900*  320-CALCULAR-DESCUENTO : PERCENT = TOTAL * (MONTO / 100),     *
021000*  REDONDEADO AL CENTAVO. FIXED = MENOR ENTRE EL MONTO FIJO Y EL *
021100*  TOTAL DE LA ORDEN.                                            *
021200******************************************************************
021300 320-CALCULAR-DESCUENTO SECTION.
021400     IF DSC-IS-PERCENT
021500        COMPUTE WKS-MONTO-DESCUENTO ROUNDED =
021600                WKS-PARM-ORDEN-TOTAL * (DSC-AMOUNT / 100)
021700     ELSE
021800        IF DSC-AMOUNT < WKS-PARM-ORDEN-TOTAL
021900           MOVE DSC-AMOUNT TO WKS-MONTO-DESCUENTO
022000        ELSE
022100           MOVE WKS-PARM-ORDEN-TOTAL TO WKS-MONTO-DESCUENTO
022200        END-IF
022300     END-IF
022400     COMPUTE WKS-TOTAL-CON-DESC =
022500             WKS-PARM-ORDEN-TOTAL - WKS-MONTO-DESCUENTO.
022600 320-CALCULAR-DESCUENTO-E.            EXIT.
022700
022800******************************************************************
022900*  330-REGISTRAR-USO : INCREMENTA EL CONTADOR DE USOS Y REGRABA  *
023000*  EL MAESTRO. LA DESACTIVACION SE EVALUA EN 340 A CONTINUACION. *
023100******************************************************************
023200 330-REGISTRAR-USO SECTION.
023300     ADD 1 TO DSC-TIMES-USED
023400     REWRITE DSC-REGISTRO
023500        INVALID KEY
023600           DISPLAY "FTPROMV: ERROR AL REGRABAR CODIGO " DSC-CODE
023700                   UPON CONSOLE
023800     END-REWRITE
023900     ADD 1 TO WKS-PROMOS-OK.
024000 330-REGISTRAR-USO-E.                 EXIT.
024100
024200******************************************************************
024300*  340-DESACTIVAR-AGOTADO : CUANDO EL USO RECIEN REGISTRADO      *
024400*  ALCANZA EL TOPE, LA PROMOCION SE DESACTIVA SOLA (TICKET       *
024500*  FT-097). YA NO SE OFRECE EN EL SIGUIENTE CICLO DE MOSTRADOR.  *
024600******************************************************************
024700 340-DESACTIVAR-AGOTADO SECTION.
024800     IF DSC-TIMES-USED >= DSC-MAX-USES
024900        MOVE "N" TO DSC-ACTIVE
025000        REWRITE DSC-REGISTRO
025100           INVALID KEY
025200              DISPLAY "FTPROMV: ERROR AL DESACTIVAR CODIGO "
025300                      DSC-CODE UPON CONSOLE
025400        END-REWRITE
025500     END-IF.
025600 340-DESACTIVAR-AGOTADO-E.            EXIT.
025700
025800 800-ESTADISTICAS SECTION.
025900     IF WKS-CODIGO-RECHAZADO
026000        DISPLAY "FTPROMV: CODIGO RECHAZADO -- " WKS-MOTIVO-RECHAZO
026100                UPON CONSOLE
026200        ADD 1 TO WKS-PROMOS-RECHAZO
026300     END-IF
026400     DISPLAY "*****************************************"
026500             UPON CONSOLE
026600     DISPLAY "*    FTPROMV -- ESTADISTICAS DE CORRIDA  *"
026700             UPON CONSOLE
026800     DISPLAY "*****************************************"
026900             UPON CONSOLE
027000     DISPLAY " > PROMOCIONES APLICADAS : " WKS-PROMOS-OK
027100             UPON CONSOLE
027200     DISPLAY " > PROMOCIONES RECHAZADAS: "
027300             WKS-PROMOS-RECHAZO UPON CONSOLE.
027400 800-ESTADISTICAS-E.                  EXIT.
027500
027600 XXX-CIERRA-ARCHIVOS SECTION.
027700     CLOSE PROFILE.
027800 XXX-CIERRA-ARCHIVOS-E.               EXIT.
