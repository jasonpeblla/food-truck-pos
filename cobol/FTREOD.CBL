000100******************************************************************
000200* FECHA       : 23/10/1986                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                 *
000400* APLICACION  : FOODTRUCK POS                                    *
000500* PROGRAMA    : FTREOD                                           *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : REPORTE DE CIERRE DEL DIA (RESUMEN + TURNOS),    *
000800*             : RESUMEN DE IMPUESTO DEL MES Y RESUMEN DE         *
000900*             : PROPINAS (DIARIO Y SEMANAL) SEGUN EL PARAMETRO   *
001000*             : DE ENTRADA.                                      *
001100* ARCHIVOS    : ORDFILE, PAYFILE, SHFFILE, REODRPT                *
001200* PROGRAMA(S) : RUTINA DEBD1R00, FILE STATUS EXTENDED            *
001300******************************************************************
001400*                   BITACORA DE CAMBIOS AL PROGRAMA              *
001500******************************************************************
001600* 23/10/1986 (EEDR) PRIMERA VERSION, CIERRE DEL DIA SOLAMENTE.   *
001700* 09/03/1999 (JMLR) REVISION Y2K, EL RESUMEN DE IMPUESTO USA     *
001800*            ANIO DE 4 DIGITOS PARA EVITAR AMBIGUEDAD DE SIGLO.  *
001900* 23/10/2006 (CAG) SE AGREGA EL RESUMEN DE IMPUESTO MENSUAL      *
002000*            (TICKET FT-078).                                    *
002100* 05/02/2013 (RQV) SE AGREGA EL RESUMEN DE PROPINAS DIARIO Y     *
002200*            SEMANAL (TICKET FT-102).                            *
002300* 18/08/2020 (RQV) LA TASA DE PROPINA Y EL PROMEDIO QUEDAN EN    *
002400*            CERO CUANDO NO HAY PAGOS, EN LUGAR DE TRUNCAR       *
002500*            (TICKET FT-133).                                    *
002600******************************************************************
002700 IDENTIFICATION DIVISION.
002800 PROGRAM-ID. FTREOD.
002900 AUTHOR. ERICK DANIEL RAMIREZ DIVAS.
003000 INSTALLATION. FOODTRUCK POS - DEPARTAMENTO DE SISTEMAS.
003100 DATE-WRITTEN. 23/10/1986.
003200 DATE-COMPILED.
003300 SECURITY. USO INTERNO - SOLO PERSONAL DE SISTEMAS.
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     CURRENCY SIGN IS "$" WITH PICTURE SYMBOL "$"
003800     C01 IS TOP-OF-FORM.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT ORDFILE  ASSIGN TO ORDFILE
004200                     ORGANIZATION  IS INDEXED
004300                     ACCESS        IS DYNAMIC
004400                     RECORD KEY    IS ORDH-ID
004500                     FILE STATUS   IS FS-ORDFILE
004600                                      FSE-ORDFILE.
004700     SELECT PAYFILE  ASSIGN TO PAYFILE
004800                     ORGANIZATION  IS INDEXED
004900                     ACCESS        IS DYNAMIC
005000                     RECORD KEY    IS PYMT-ID
005100                     ALTERNATE RECORD KEY IS PYMT-ORDER-ID
005200                                      WITH DUPLICATES
005300                     FILE STATUS   IS FS-PAYFILE
005400                                      FSE-PAYFILE.
005500     SELECT SHFFILE  ASSIGN TO SHFFILE
005600                     ORGANIZATION  IS INDEXED
005700                     ACCESS        IS DYNAMIC
005800                     RECORD KEY    IS SHF-ID
005900                     FILE STATUS   IS FS-SHFFILE
006000                                      FSE-SHFFILE.
006100     SELECT REODRPT  ASSIGN TO SYS010
006200                     ORGANIZATION  IS LINE SEQUENTIAL
006300                     FILE STATUS   IS FS-REODRPT.
006400 DATA DIVISION.
006500 FILE SECTION.
006600******************************************************************
006700*                DEFINICIONES DE ARCHIVOS A UTILIZAR             *
006800******************************************************************
006900 FD  ORDFILE.
007000     COPY ORDHREC.
007100 FD  PAYFILE.
007200     COPY PAYMREC.
007300 FD  SHFFILE.
007400     COPY SHFTREC.
007500 FD  REODRPT
007600     RECORD CONTAINS 132 CHARACTERS.
007700 01  RPT-LINEA                    PIC X(132).
007800******************************************************************
007900 WORKING-STORAGE SECTION.
008000******************************************************************
008100*                CONTADORES, OPERADORES Y CONTROLADORES          *
008200******************************************************************
008300 01  WKS-CAMPOS-DE-TRABAJO.
008400     02 WKS-PROGRAMA           PIC X(08)      VALUE "FTREOD  ".
008500     02 WKS-FIN-ORDFILE-SW     PIC 9(01)      VALUE 0.
008600        88 WKS-FIN-ORDFILE            VALUE 1.
008700     02 WKS-FIN-PAYFILE-SW     PIC 9(01)      VALUE 0.
008800        88 WKS-FIN-PAYFILE            VALUE 1.
008900     02 WKS-FIN-SHFFILE-SW     PIC 9(01)      VALUE 0.
009000        88 WKS-FIN-SHFFILE            VALUE 1.
009100     02 WKS-SUB-DIA            PIC 9(01) COMP VALUE ZEROS.
009200 01  WKS-ACUMULADORES-CIERRE.
009300     02 WKS-CI-ORDENES-TOTAL   PIC 9(05) COMP VALUE ZEROS.
009400     02 WKS-CI-ORDENES-COMPL   PIC 9(05) COMP VALUE ZEROS.
009500     02 WKS-CI-ORDENES-CANCEL  PIC 9(05) COMP VALUE ZEROS.
009600     02 WKS-CI-TASA-COMPL      PIC 9(03)V9    VALUE ZEROS.
009700     02 WKS-CI-INGRESO-BRUTO   PIC S9(07)V99  VALUE ZEROS.
009800     02 WKS-CI-IMPUESTO        PIC S9(07)V99  VALUE ZEROS.
009900     02 WKS-CI-INGRESO-NETO    PIC S9(07)V99  VALUE ZEROS.
010000     02 WKS-CI-PROMEDIO        PIC S9(07)V99  VALUE ZEROS.
010100     02 WKS-CI-EFECTIVO        PIC S9(07)V99  VALUE ZEROS.
010200     02 WKS-CI-TARJETA         PIC S9(07)V99  VALUE ZEROS.
010300     02 WKS-CI-TOTAL-COBRADO   PIC S9(07)V99  VALUE ZEROS.
010400 01  WKS-TURNO-CAMPOS.
010500     02 WKS-TU-SEG-INICIO      PIC 9(07) COMP VALUE ZEROS.
010600     02 WKS-TU-SEG-FIN         PIC 9(07) COMP VALUE ZEROS.
010700     02 WKS-TU-SEG-TRABAJADOS  PIC 9(07) COMP VALUE ZEROS.
010800     02 WKS-TU-HORAS           PIC 9(03)V9    VALUE ZEROS.
010900     02 WKS-TU-VARIANZA        PIC S9(07)V99  VALUE ZEROS.
011000 01  WKS-HORA-REDEF.
011100     02 WKS-HR-HH              PIC 9(02).
011200     02 WKS-HR-MM              PIC 9(02).
011300     02 WKS-HR-SS              PIC 9(02).
011400 01  WKS-ACUMULADORES-IMPUESTO.
011500     02 WKS-IM-VENTA-BRUTA     PIC S9(07)V99  VALUE ZEROS.
011600     02 WKS-IM-IMPUESTO        PIC S9(07)V99  VALUE ZEROS.
011700     02 WKS-IM-TOTAL-CON-IMP   PIC S9(07)V99  VALUE ZEROS.
011800 01  WKS-ACUMULADORES-PROPINA-DIA.
011900     02 WKS-PR-TOTAL           PIC S9(07)V99  VALUE ZEROS.
012000     02 WKS-PR-EFECTIVO        PIC S9(07)V99  VALUE ZEROS.
012100     02 WKS-PR-TARJETA         PIC S9(07)V99  VALUE ZEROS.
012200     02 WKS-PR-CANT-PROPINAS   PIC 9(05) COMP VALUE ZEROS.
012300     02 WKS-PR-CANT-PAGOS      PIC 9(05) COMP VALUE ZEROS.
012400     02 WKS-PR-PROMEDIO        PIC S9(07)V99  VALUE ZEROS.
012500     02 WKS-PR-TASA            PIC 9(03)V9    VALUE ZEROS.
012600 01  WKS-TABLA-PROPINA-SEMANA.
012700     02 WKS-PRS-ENTRADA OCCURS 7 TIMES.
012800        03 WKS-PRS-FECHA        PIC 9(08).
012900        03 WKS-PRS-TOTAL        PIC S9(07)V99.
013000 01  WKS-PROPINA-SEMANA-TOTALES.
013100     02 WKS-PRS-TOT-TOTAL      PIC S9(07)V99  VALUE ZEROS.
013200     02 WKS-PRS-PROMEDIO-DIA   PIC S9(07)V99  VALUE ZEROS.
013300 01  WKS-FECHA-TRABAJO.
013400     02 WKS-FT-ANIO            PIC 9(04).
013500     02 WKS-FT-MES             PIC 9(02).
013600     02 WKS-FT-DIA             PIC 9(02).
013700 01  WKS-FECHA-COMPUESTA REDEFINES WKS-FECHA-TRABAJO
013800                         PIC 9(08).
013900 01  WKS-TABLA-DIAS-MES.
014000     02 FILLER PIC 9(02) VALUE 31.
014100     02 FILLER PIC 9(02) VALUE 28.
014200     02 FILLER PIC 9(02) VALUE 31.
014300     02 FILLER PIC 9(02) VALUE 30.
014400     02 FILLER PIC 9(02) VALUE 31.
014500     02 FILLER PIC 9(02) VALUE 30.
014600     02 FILLER PIC 9(02) VALUE 31.
014700     02 FILLER PIC 9(02) VALUE 31.
014800     02 FILLER PIC 9(02) VALUE 30.
014900     02 FILLER PIC 9(02) VALUE 31.
015000     02 FILLER PIC 9(02) VALUE 30.
015100     02 FILLER PIC 9(02) VALUE 31.
015200 01  WKS-DIAS-MES-R REDEFINES WKS-TABLA-DIAS-MES.
015300     02 WKS-DIAS-MES OCCURS 12 TIMES PIC 9(02).
015400 01  WKS-DIAS-EN-MES-ACTUAL    PIC 9(02) COMP VALUE ZEROS.
015500 01  WKS-BISIESTO-CAMPOS.
015600     02 WKS-COCIENTE-AUX       PIC 9(06) COMP VALUE ZEROS.
015700     02 WKS-RESIDUO-4          PIC 9(02) COMP VALUE ZEROS.
015800     02 WKS-RESIDUO-100        PIC 9(02) COMP VALUE ZEROS.
015900     02 WKS-RESIDUO-400        PIC 9(03) COMP VALUE ZEROS.
016000 01  WKS-PARM-SYSIN.
016100     02 WKS-PARM-ACCION        PIC X(08).
016200        88 WKS-ACCION-CIERRE        VALUE "CIERRE  ".
016300        88 WKS-ACCION-IMPUESTO      VALUE "IMPUESTO".
016400        88 WKS-ACCION-PROPINAS      VALUE "PROPINAS".
016500     02 WKS-PARM-FECHA         PIC 9(08).
016600     02 WKS-PARM-ANIO-MES      PIC 9(06).
016700 01  WKS-PARM-REDEFINE REDEFINES WKS-PARM-SYSIN.
016800     02 FILLER                 PIC X(22).
016900 01  WKS-PARM-ANIO-MES-R REDEFINES WKS-PARM-ANIO-MES.
017000     02 WKS-PARM-ANIO          PIC 9(04).
017100     02 WKS-PARM-MES           PIC 9(02).
017200******************************************************************
017300*                      VARIABLES PARA FILESTATUS                 *
017400******************************************************************
017500 01  FS-ORDFILE                   PIC 9(02)     VALUE ZEROS.
017600 01  FS-PAYFILE                   PIC 9(02)     VALUE ZEROS.
017700 01  FS-SHFFILE                   PIC 9(02)     VALUE ZEROS.
017800 01  FS-REODRPT                   PIC 9(02)     VALUE ZEROS.
017900 01  FSE-ORDFILE.
018000     02 FSE-RETURN                PIC S9(04) COMP-5 VALUE ZEROS.
018100     02 FSE-FUNCTION              PIC S9(04) COMP-5 VALUE ZEROS.
018200     02 FSE-FEEDBACK              PIC S9(04) COMP-5 VALUE ZEROS.
018300 01  FSE-PAYFILE.
018400     02 FSE-RETURN                PIC S9(04) COMP-5 VALUE ZEROS.
018500     02 FSE-FUNCTION              PIC S9(04) COMP-5 VALUE ZEROS.
018600     02 FSE-FEEDBACK              PIC S9(04) COMP-5 VALUE ZEROS.
018700 01  FSE-SHFFILE.
018800     02 FSE-RETURN                PIC S9(04) COMP-5 VALUE ZEROS.
018900     02 FSE-FUNCTION              PIC S9(04) COMP-5 VALUE ZEROS.
019000     02 FSE-FEEDBACK              PIC S9(04) COMP-5 VALUE ZEROS.
019100 01  PROGRAMA                     PIC X(08)     VALUE SPACES.
019200 01  ARCHIVO                      PIC X(08)     VALUE SPACES.
019300 01  ACCION                       PIC X(10)     VALUE SPACES.
019400 01  LLAVE                        PIC X(32)     VALUE SPACES.
019500 PROCEDURE DIVISION.
019600 100-SECCION-PRINCIPAL SECTION.
019700     PERFORM 100-ABRIR-VALIDAR-DATASETS
019800     PERFORM 200-LEER-PARAMETRO-ENTRADA
019900     EVALUATE TRUE
020000        WHEN WKS-ACCION-CIERRE
020100             PERFORM 300-REPORTE-CIERRE-DIA
020200        WHEN WKS-ACCION-IMPUESTO
020300             PERFORM 600-RESUMEN-IMPUESTO
020400        WHEN WKS-ACCION-PROPINAS
020500             PERFORM 700-RESUMEN-PROPINAS
020600        WHEN OTHER
020700             DISPLAY "FTREOD: ACCION DE PARAMETRO NO VALIDA"
020800                     UPON CONSOLE
020900     END-EVALUATE
021000     PERFORM 800-ESTADISTICAS
021100     PERFORM XXX-CIERRA-ARCHIVOS
021200     STOP RUN.
021300 100-SECCION-PRINCIPAL-E.            EXIT.
021400
021500 100-ABRIR-VALIDAR-DATASETS SECTION.
021600     MOVE "FTREOD  " TO PROGRAMA
021700     OPEN INPUT  ORDFILE
021800     OPEN INPUT  PAYFILE
021900     OPEN INPUT  SHFFILE
022000     OPEN OUTPUT REODRPT
022100     IF FS-ORDFILE NOT EQUAL 0
022200        MOVE 'OPEN'    TO ACCION
022300        MOVE SPACES    TO LLAVE
022400        MOVE 'ORDFILE ' TO ARCHIVO
022500        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
022600                              LLAVE, FS-ORDFILE, FSE-ORDFILE
022700        DISPLAY "FTREOD: ERROR AL ABRIR ORDFILE" UPON CONSOLE
022800        MOVE 91 TO RETURN-CODE
022900        STOP RUN
023000     END-IF
023100     IF FS-PAYFILE NOT EQUAL 0
023200        MOVE 'OPEN'    TO ACCION
023300        MOVE SPACES    TO LLAVE
023400        MOVE 'PAYFILE ' TO ARCHIVO
023500        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
023600                              LLAVE, FS-PAYFILE, FSE-PAYFILE
023700        DISPLAY "FTREOD: ERROR AL ABRIR PAYFILE" UPON CONSOLE
023800        MOVE 91 TO RETURN-CODE
023900        STOP RUN
024000     END-IF
024100     IF FS-SHFFILE NOT EQUAL 0
024200        MOVE 'OPEN'    TO ACCION
024300        MOVE SPACES    TO LLAVE
024400        MOVE 'SHFFILE ' TO ARCHIVO
024500        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
024600                              LLAVE, FS-SHFFILE, FSE-SHFFILE
024700        DISPLAY "FTREOD: ERROR AL ABRIR SHFFILE" UPON CONSOLE
024800        MOVE 91 TO RETURN-CODE
024900        STOP RUN
025000     END-IF
025100     IF FS-REODRPT NOT EQUAL 0
025200        DISPLAY "FTREOD: ERROR AL ABRIR REODRPT" UPON CONSOLE
025300        MOVE 91 TO RETURN-CODE
025400        STOP RUN
025500     END-IF.
025600 100-ABRIR-VALIDAR-DATASETS-E.        EXIT.
025700
025800 200-LEER-PARAMETRO-ENTRADA SECTION.
025900     ACCEPT WKS-PARM-SYSIN FROM SYSIN.
026000 200-LEER-PARAMETRO-ENTRADA-E.        EXIT.
026100
026200******************************************************************
026300*  300-REPORTE-CIERRE-DIA : RESUMEN DEL DIA (ORDENES, INGRESOS,   *
026400*  IMPUESTO, PAGOS) MAS UN RENGLON POR TURNO ABIERTO ESE DIA.     *
026500******************************************************************
026600 300-REPORTE-CIERRE-DIA SECTION.
026700     MOVE ZEROS TO WKS-CI-ORDENES-TOTAL  WKS-CI-ORDENES-COMPL
026800     MOVE ZEROS TO WKS-CI-ORDENES-CANCEL WKS-CI-TASA-COMPL
026900     MOVE ZEROS TO WKS-CI-INGRESO-BRUTO  WKS-CI-IMPUESTO
027000     MOVE ZEROS TO WKS-CI-INGRESO-NETO   WKS-CI-PROMEDIO
027100     MOVE ZEROS TO WKS-CI-EFECTIVO       WKS-CI-TARJETA
027200     MOVE ZEROS TO WKS-CI-TOTAL-COBRADO
027300     PERFORM 305-EXPLORAR-ORDENES-CIERRE
027400     PERFORM 310-EXPLORAR-PAGOS-CIERRE
027500     IF WKS-CI-ORDENES-TOTAL > 0
027600        COMPUTE WKS-CI-TASA-COMPL ROUNDED =
027700           (WKS-CI-ORDENES-COMPL / WKS-CI-ORDENES-TOTAL) * 100
027800     ELSE
027900        MOVE ZEROS TO WKS-CI-TASA-COMPL
028000     END-IF
028100     COMPUTE WKS-CI-INGRESO-NETO = WKS-CI-INGRESO-BRUTO
028200                                 - WKS-CI-IMPUESTO
028300     IF WKS-CI-ORDENES-COMPL > 0
028400        COMPUTE WKS-CI-PROMEDIO ROUNDED =
028500                WKS-CI-INGRESO-BRUTO / WKS-CI-ORDENES-COMPL
028600     ELSE
028700        MOVE ZEROS TO WKS-CI-PROMEDIO
028800     END-IF
028900     COMPUTE WKS-CI-TOTAL-COBRADO = WKS-CI-EFECTIVO
029000                                  + WKS-CI-TARJETA
029100     PERFORM 350-IMPRIMIR-CIERRE
029200     PERFORM 360-EXPLORAR-TURNOS-CIERRE.
029300 300-REPORTE-CIERRE-DIA-E.            EXIT.
029400
029500 305-EXPLORAR-ORDENES-CIERRE SECTION.
029600     MOVE ZEROS TO WKS-FIN-ORDFILE-SW
029700     MOVE ZEROS TO ORDH-ID
029800     START ORDFILE KEY IS NOT LESS THAN ORDH-ID
029900        INVALID KEY SET WKS-FIN-ORDFILE TO TRUE
030000     END-START
030100     PERFORM 306-LEER-SIGUIENTE-ORDEN
030200     PERFORM 307-EVALUAR-ORDEN-CIERRE
030300        UNTIL WKS-FIN-ORDFILE.
030400 305-EXPLORAR-ORDENES-CIERRE-E.       EXIT.
030500
030600 306-LEER-SIGUIENTE-ORDEN SECTION.
030700     IF NOT WKS-FIN-ORDFILE
030800        READ ORDFILE NEXT RECORD
030900           AT END SET WKS-FIN-ORDFILE TO TRUE
031000        END-READ
031100     END-IF.
031200 306-LEER-SIGUIENTE-ORDEN-E.          EXIT.
031300
031400 307-EVALUAR-ORDEN-CIERRE SECTION.
031500     IF NOT WKS-FIN-ORDFILE
031600        IF ORDH-DATE = WKS-PARM-FECHA
031700           ADD 1 TO WKS-CI-ORDENES-TOTAL
031800           IF ORDH-ST-COMPLETED
031900              ADD 1 TO WKS-CI-ORDENES-COMPL
032000           END-IF
032100           IF ORDH-ST-CANCELLED
032200              ADD 1 TO WKS-CI-ORDENES-CANCEL
032300           END-IF
032400           IF ORDH-IS-PAID
032500              ADD ORDH-TOTAL TO WKS-CI-INGRESO-BRUTO
032600              ADD ORDH-TAX   TO WKS-CI-IMPUESTO
032700           END-IF
032800        END-IF
032900     END-IF
033000     PERFORM 306-LEER-SIGUIENTE-ORDEN.
033100 307-EVALUAR-ORDEN-CIERRE-E.          EXIT.
033200
033300 310-EXPLORAR-PAGOS-CIERRE SECTION.
033400     MOVE ZEROS TO WKS-FIN-PAYFILE-SW
033500     MOVE ZEROS TO PYMT-ID
033600     START PAYFILE KEY IS NOT LESS THAN PYMT-ID
033700        INVALID KEY SET WKS-FIN-PAYFILE TO TRUE
033800     END-START
033900     PERFORM 311-LEER-SIGUIENTE-PAGO
034000     PERFORM 312-EVALUAR-PAGO-CIERRE
034100        UNTIL WKS-FIN-PAYFILE.
034200 310-EXPLORAR-PAGOS-CIERRE-E.         EXIT.
034300
034400 311-LEER-SIGUIENTE-PAGO SECTION.
034500     IF NOT WKS-FIN-PAYFILE
034600        READ PAYFILE NEXT RECORD
034700           AT END SET WKS-FIN-PAYFILE TO TRUE
034800        END-READ
034900     END-IF.
035000 311-LEER-SIGUIENTE-PAGO-E.           EXIT.
035100
035200 312-EVALUAR-PAGO-CIERRE SECTION.
035300     IF NOT WKS-FIN-PAYFILE
035400        IF PYMT-DATE = WKS-PARM-FECHA
035500           IF PYMT-IS-CASH
035600              COMPUTE WKS-CI-EFECTIVO = WKS-CI-EFECTIVO
035700                      + PYMT-AMOUNT + PYMT-TIP
035800           END-IF
035900           IF PYMT-IS-CARD
036000              COMPUTE WKS-CI-TARJETA = WKS-CI-TARJETA
036100                      + PYMT-AMOUNT + PYMT-TIP
036200           END-IF
036300        END-IF
036400     END-IF
036500     PERFORM 311-LEER-SIGUIENTE-PAGO.
036600 312-EVALUAR-PAGO-CIERRE-E.           EXIT.
036700
036800 350-IMPRIMIR-CIERRE SECTION.
036900     MOVE SPACES TO RPT-LINEA
037000     STRING "REPORTE DE CIERRE DEL DIA  FECHA: "
037100            WKS-PARM-FECHA DELIMITED BY SIZE
037200            INTO RPT-LINEA
037300     END-STRING
037400     WRITE RPT-LINEA
037500     MOVE SPACES TO RPT-LINEA
037600     STRING "ORDENES: " WKS-CI-ORDENES-TOTAL DELIMITED BY SIZE
037700            "  COMPLETADAS: " WKS-CI-ORDENES-COMPL
037800            DELIMITED BY SIZE
037900            "  CANCELADAS: " WKS-CI-ORDENES-CANCEL
038000            DELIMITED BY SIZE
038100            "  TASA COMPL%: " WKS-CI-TASA-COMPL
038200            DELIMITED BY SIZE
038300            INTO RPT-LINEA
038400     END-STRING
038500     WRITE RPT-LINEA
038600     MOVE SPACES TO RPT-LINEA
038700     STRING "INGRESO BRUTO: " WKS-CI-INGRESO-BRUTO
038800            DELIMITED BY SIZE
038900            "  IMPUESTO: " WKS-CI-IMPUESTO DELIMITED BY SIZE
039000            "  INGRESO NETO: " WKS-CI-INGRESO-NETO
039100            DELIMITED BY SIZE
039200            "  PROMEDIO: " WKS-CI-PROMEDIO DELIMITED BY SIZE
039300            INTO RPT-LINEA
039400     END-STRING
039500     WRITE RPT-LINEA
039600     MOVE SPACES TO RPT-LINEA
039700     STRING "EFECTIVO: " WKS-CI-EFECTIVO DELIMITED BY SIZE
039800            "  TARJETA: " WKS-CI-TARJETA DELIMITED BY SIZE
039900            "  TOTAL COBRADO: " WKS-CI-TOTAL-COBRADO
040000            DELIMITED BY SIZE
040100            INTO RPT-LINEA
040200     END-STRING
040300     WRITE RPT-LINEA
040400     MOVE SPACES TO RPT-LINEA
040500     MOVE "TURNOS DEL DIA" TO RPT-LINEA
040600     WRITE RPT-LINEA
040700     MOVE SPACES TO RPT-LINEA
040800     MOVE "ENCARGADO            HORAS   ORDENES   VARIANZA"
040900          TO RPT-LINEA
041000     WRITE RPT-LINEA.
041100 350-IMPRIMIR-CIERRE-E.               EXIT.
041200
041300******************************************************************
041400*  360-EXPLORAR-TURNOS-CIERRE : UN RENGLON POR TURNO CUYA FECHA   *
041500*  DE INICIO ES LA FECHA DEL PARAMETRO.                          *
041600******************************************************************
041700 360-EXPLORAR-TURNOS-CIERRE SECTION.
041800     MOVE ZEROS TO WKS-FIN-SHFFILE-SW
041900     MOVE ZEROS TO SHF-ID
042000     START SHFFILE KEY IS NOT LESS THAN SHF-ID
042100        INVALID KEY SET WKS-FIN-SHFFILE TO TRUE
042200     END-START
042300     PERFORM 361-LEER-SIGUIENTE-TURNO
042400     PERFORM 362-EVALUAR-TURNO-CIERRE
042500        UNTIL WKS-FIN-SHFFILE.
042600 360-EXPLORAR-TURNOS-CIERRE-E.        EXIT.
042700
042800 361-LEER-SIGUIENTE-TURNO SECTION.
042900     IF NOT WKS-FIN-SHFFILE
043000        READ SHFFILE NEXT RECORD
043100           AT END SET WKS-FIN-SHFFILE TO TRUE
043200        END-READ
043300     END-IF.
043400 361-LEER-SIGUIENTE-TURNO-E.          EXIT.
043500
043600 362-EVALUAR-TURNO-CIERRE SECTION.
043700     IF NOT WKS-FIN-SHFFILE
043800        IF SHF-START-DATE = WKS-PARM-FECHA
043900           PERFORM 363-CALCULAR-HORAS-TURNO
044000           COMPUTE WKS-TU-VARIANZA = SHF-ENDING-CASH
044100                   - SHF-EXPECTED-CASH
044200           PERFORM 364-IMPRIMIR-RENGLON-TURNO
044300        END-IF
044400     END-IF
044500     PERFORM 361-LEER-SIGUIENTE-TURNO.
044600 362-EVALUAR-TURNO-CIERRE-E.          EXIT.
044700
044800******************************************************************
044900*  363-CALCULAR-HORAS-TURNO : HORAS TRABAJADAS COMO DIFERENCIA    *
045000*  DE SEGUNDOS-DESDE-MEDIANOCHE ENTRE INICIO Y FIN DEL TURNO.     *
045100******************************************************************
045200 363-CALCULAR-HORAS-TURNO SECTION.
045300     MOVE SHF-START-TIME TO WKS-HORA-REDEF
045400     COMPUTE WKS-TU-SEG-INICIO =
045500             (WKS-HR-HH * 3600) + (WKS-HR-MM * 60) + WKS-HR-SS
045600     MOVE SHF-END-TIME TO WKS-HORA-REDEF
045700     COMPUTE WKS-TU-SEG-FIN =
045800             (WKS-HR-HH * 3600) + (WKS-HR-MM * 60) + WKS-HR-SS
045900     IF WKS-TU-SEG-FIN >= WKS-TU-SEG-INICIO
046000        COMPUTE WKS-TU-SEG-TRABAJADOS =
046100                WKS-TU-SEG-FIN - WKS-TU-SEG-INICIO
046200     ELSE
046300        COMPUTE WKS-TU-SEG-TRABAJADOS =
046400                86400 - WKS-TU-SEG-INICIO + WKS-TU-SEG-FIN
046500     END-IF
046600     COMPUTE WKS-TU-HORAS ROUNDED =
046700             WKS-TU-SEG-TRABAJADOS / 3600.
046800 363-CALCULAR-HORAS-TURNO-E.          EXIT.
046900
047000 364-IMPRIMIR-RENGLON-TURNO SECTION.
047100     MOVE SPACES TO RPT-LINEA
047200     STRING SHF-STAFF-NAME DELIMITED BY SIZE
047300            "  " DELIMITED BY SIZE
047400            WKS-TU-HORAS DELIMITED BY SIZE
047500            "  " DELIMITED BY SIZE
047600            SHF-TOTAL-ORDERS DELIMITED BY SIZE
047700            "  " DELIMITED BY SIZE
047800            WKS-TU-VARIANZA DELIMITED BY SIZE
047900            INTO RPT-LINEA
048000     END-STRING
048100     WRITE RPT-LINEA.
048200 364-IMPRIMIR-RENGLON-TURNO-E.        EXIT.
048300
048400******************************************************************
048500*  600-RESUMEN-IMPUESTO : VENTA BRUTA, IMPUESTO Y TOTAL DEL MES   *
048600*  SOBRE ORDENES PAGADAS.                                        *
048700******************************************************************
048800 600-RESUMEN-IMPUESTO SECTION.
048900     MOVE ZEROS TO WKS-IM-VENTA-BRUTA WKS-IM-IMPUESTO
049000     MOVE ZEROS TO WKS-IM-TOTAL-CON-IMP
049100     PERFORM 605-EXPLORAR-ORDENES-MES
049200     COMPUTE WKS-IM-TOTAL-CON-IMP = WKS-IM-VENTA-BRUTA
049300                                  + WKS-IM-IMPUESTO
049400     PERFORM 650-IMPRIMIR-IMPUESTO.
049500 600-RESUMEN-IMPUESTO-E.              EXIT.
049600
049700 605-EXPLORAR-ORDENES-MES SECTION.
049800     MOVE ZEROS TO WKS-FIN-ORDFILE-SW
049900     MOVE ZEROS TO ORDH-ID
050000     START ORDFILE KEY IS NOT LESS THAN ORDH-ID
050100        INVALID KEY SET WKS-FIN-ORDFILE TO TRUE
050200     END-START
050300     PERFORM 306-LEER-SIGUIENTE-ORDEN
050400     PERFORM 606-EVALUAR-ORDEN-MES
050500        UNTIL WKS-FIN-ORDFILE.
050600 605-EXPLORAR-ORDENES-MES-E.          EXIT.
050700
050800 606-EVALUAR-ORDEN-MES SECTION.
050900     IF NOT WKS-FIN-ORDFILE
051000        IF ORDH-YEAR = WKS-PARM-ANIO AND ORDH-MONTH = WKS-PARM-MES
051100           AND ORDH-IS-PAID
051200           COMPUTE WKS-IM-VENTA-BRUTA = WKS-IM-VENTA-BRUTA
051300                   + ORDH-TOTAL - ORDH-TAX
051400           ADD ORDH-TAX TO WKS-IM-IMPUESTO
051500        END-IF
051600     END-IF
051700     PERFORM 306-LEER-SIGUIENTE-ORDEN.
051800 606-EVALUAR-ORDEN-MES-E.             EXIT.
051900
052000 650-IMPRIMIR-IMPUESTO SECTION.
052100     MOVE SPACES TO RPT-LINEA
052200     STRING "RESUMEN DE IMPUESTO DEL MES " WKS-PARM-MES
052300            DELIMITED BY SIZE
052400            "/" WKS-PARM-ANIO DELIMITED BY SIZE
052500            INTO RPT-LINEA
052600     END-STRING
052700     WRITE RPT-LINEA
052800     MOVE SPACES TO RPT-LINEA
052900     STRING "VENTA BRUTA: " WKS-IM-VENTA-BRUTA DELIMITED BY SIZE
053000            "  IMPUESTO COBRADO: " WKS-IM-IMPUESTO
053100            DELIMITED BY SIZE
053200            "  TOTAL CON IMPUESTO: " WKS-IM-TOTAL-CON-IMP
053300            DELIMITED BY SIZE
053400            INTO RPT-LINEA
053500     END-STRING
053600     WRITE RPT-LINEA.
053700 650-IMPRIMIR-IMPUESTO-E.             EXIT.
053800
053900******************************************************************
054000*  700-RESUMEN-PROPINAS : RESUMEN DEL DIA DEL PARAMETRO Y DE LOS  *
054100*  7 DIAS QUE TERMINAN EN ESA FECHA.                              *
054200******************************************************************
054300 700-RESUMEN-PROPINAS SECTION.
054400     MOVE ZEROS TO WKS-PR-TOTAL     WKS-PR-EFECTIVO
054500     MOVE ZEROS TO WKS-PR-TARJETA   WKS-PR-CANT-PROPINAS
054600     MOVE ZEROS TO WKS-PR-CANT-PAGOS
054700     PERFORM 705-EXPLORAR-PAGOS-PROPINA-DIA
054800     IF WKS-PR-CANT-PROPINAS > 0
054900        COMPUTE WKS-PR-PROMEDIO ROUNDED =
055000                WKS-PR-TOTAL / WKS-PR-CANT-PROPINAS
055100     ELSE
055200        MOVE ZEROS TO WKS-PR-PROMEDIO
055300     END-IF
055400     IF WKS-PR-CANT-PAGOS > 0
055500        COMPUTE WKS-PR-TASA ROUNDED =
055600           (WKS-PR-CANT-PROPINAS / WKS-PR-CANT-PAGOS) * 100
055700     ELSE
055800        MOVE ZEROS TO WKS-PR-TASA
055900     END-IF
056000     PERFORM 750-IMPRIMIR-PROPINAS-DIA
056100     PERFORM 760-CALCULAR-SEMANA-PROPINAS.
056200 700-RESUMEN-PROPINAS-E.              EXIT.
056300
056400 705-EXPLORAR-PAGOS-PROPINA-DIA SECTION.
056500     MOVE ZEROS TO WKS-FIN-PAYFILE-SW
056600     MOVE ZEROS TO PYMT-ID
056700     START PAYFILE KEY IS NOT LESS THAN PYMT-ID
056800        INVALID KEY SET WKS-FIN-PAYFILE TO TRUE
056900     END-START
057000     PERFORM 311-LEER-SIGUIENTE-PAGO
057100     PERFORM 706-EVALUAR-PAGO-PROPINA-DIA
057200        UNTIL WKS-FIN-PAYFILE.
057300 705-EXPLORAR-PAGOS-PROPINA-DIA-E.    EXIT.
057400
057500 706-EVALUAR-PAGO-PROPINA-DIA SECTION.
057600     IF NOT WKS-FIN-PAYFILE
057700        IF PYMT-DATE = WKS-PARM-FECHA
057800           ADD 1 TO WKS-PR-CANT-PAGOS
057900           IF PYMT-TIP > 0
058000              ADD 1 TO WKS-PR-CANT-PROPINAS
058100              ADD PYMT-TIP TO WKS-PR-TOTAL
058200              IF PYMT-IS-CASH
058300                 ADD PYMT-TIP TO WKS-PR-EFECTIVO
058400              END-IF
058500              IF PYMT-IS-CARD
058600                 ADD PYMT-TIP TO WKS-PR-TARJETA
058700              END-IF
058800           END-IF
058900        END-IF
059000     END-IF
059100     PERFORM 311-LEER-SIGUIENTE-PAGO.
059200 706-EVALUAR-PAGO-PROPINA-DIA-E.      EXIT.
059300
059400 750-IMPRIMIR-PROPINAS-DIA SECTION.
059500     MOVE SPACES TO RPT-LINEA
059600     STRING "RESUMEN DE PROPINAS DEL DIA  FECHA: "
059700            WKS-PARM-FECHA DELIMITED BY SIZE
059800            INTO RPT-LINEA
059900     END-STRING
060000     WRITE RPT-LINEA
060100     MOVE SPACES TO RPT-LINEA
060200     STRING "TOTAL: " WKS-PR-TOTAL DELIMITED BY SIZE
060300            "  EFECTIVO: " WKS-PR-EFECTIVO DELIMITED BY SIZE
060400            "  TARJETA: " WKS-PR-TARJETA DELIMITED BY SIZE
060500            INTO RPT-LINEA
060600     END-STRING
060700     WRITE RPT-LINEA
060800     MOVE SPACES TO RPT-LINEA
060900     STRING "PROMEDIO: " WKS-PR-PROMEDIO DELIMITED BY SIZE
061000            "  TASA DE PROPINA%: " WKS-PR-TASA
061100            DELIMITED BY SIZE
061200            INTO RPT-LINEA
061300     END-STRING
061400     WRITE RPT-LINEA.
061500 750-IMPRIMIR-PROPINAS-DIA-E.         EXIT.
061600
061700******************************************************************
061800*  760-CALCULAR-SEMANA-PROPINAS : RETROCEDE 6 DIAS DESDE LA       *
061900*  FECHA DEL PARAMETRO PARA OBTENER LOS 7 DIAS DE LA SEMANA.      *
062000******************************************************************
062100 760-CALCULAR-SEMANA-PROPINAS SECTION.
062200     MOVE WKS-PARM-FECHA TO WKS-FECHA-COMPUESTA
062300     PERFORM 765-RETROCEDER-UN-DIA
062400        VARYING WKS-SUB-DIA FROM 1 BY 1 UNTIL WKS-SUB-DIA > 6
062500     MOVE ZEROS TO WKS-PRS-TOT-TOTAL
062600     PERFORM 766-CONSTRUIR-SEMANA-PROPINA
062700        VARYING WKS-SUB-DIA FROM 1 BY 1 UNTIL WKS-SUB-DIA > 7
062800     PERFORM 767-EXPLORAR-PAGOS-SEMANA
062900     COMPUTE WKS-PRS-PROMEDIO-DIA = WKS-PRS-TOT-TOTAL / 7
063000     PERFORM 770-IMPRIMIR-PROPINAS-SEMANA.
063100 760-CALCULAR-SEMANA-PROPINAS-E.      EXIT.
063200
063300 765-RETROCEDER-UN-DIA SECTION.
063400     IF WKS-FT-DIA > 1
063500        SUBTRACT 1 FROM WKS-FT-DIA
063600     ELSE
063700        IF WKS-FT-MES > 1
063800           SUBTRACT 1 FROM WKS-FT-MES
063900        ELSE
064000           MOVE 12 TO WKS-FT-MES
064100           SUBTRACT 1 FROM WKS-FT-ANIO
064200        END-IF
064300        PERFORM 763-OBTENER-DIAS-MES
064400        MOVE WKS-DIAS-EN-MES-ACTUAL TO WKS-FT-DIA
064500     END-IF.
064600 765-RETROCEDER-UN-DIA-E.             EXIT.
064700
064800 763-OBTENER-DIAS-MES SECTION.
064900     MOVE WKS-DIAS-MES (WKS-FT-MES) TO WKS-DIAS-EN-MES-ACTUAL
065000     IF WKS-FT-MES = 2
065100        PERFORM 764-VERIFICAR-BISIESTO
065200     END-IF.
065300 763-OBTENER-DIAS-MES-E.              EXIT.
065400
065500 764-VERIFICAR-BISIESTO SECTION.
065600     DIVIDE WKS-FT-ANIO BY 4   GIVING WKS-COCIENTE-AUX
065700        REMAINDER WKS-RESIDUO-4
065800     DIVIDE WKS-FT-ANIO BY 100 GIVING WKS-COCIENTE-AUX
065900        REMAINDER WKS-RESIDUO-100
066000     DIVIDE WKS-FT-ANIO BY 400 GIVING WKS-COCIENTE-AUX
066100        REMAINDER WKS-RESIDUO-400
066200     IF (WKS-RESIDUO-4 = 0 AND WKS-RESIDUO-100 NOT = 0)
066300        OR WKS-RESIDUO-400 = 0
066400        MOVE 29 TO WKS-DIAS-EN-MES-ACTUAL
066500     END-IF.
066600 764-VERIFICAR-BISIESTO-E.            EXIT.
066700
066800 766-CONSTRUIR-SEMANA-PROPINA SECTION.
066900     MOVE WKS-FECHA-COMPUESTA TO WKS-PRS-FECHA (WKS-SUB-DIA)
067000     MOVE ZEROS TO WKS-PRS-TOTAL (WKS-SUB-DIA)
067100     PERFORM 768-AVANZAR-UN-DIA.
067200 766-CONSTRUIR-SEMANA-PROPINA-E.      EXIT.
067300
067400 768-AVANZAR-UN-DIA SECTION.
067500     PERFORM 763-OBTENER-DIAS-MES
067600     IF WKS-FT-DIA < WKS-DIAS-EN-MES-ACTUAL
067700        ADD 1 TO WKS-FT-DIA
067800     ELSE
067900        MOVE 1 TO WKS-FT-DIA
068000        IF WKS-FT-MES < 12
068100           ADD 1 TO WKS-FT-MES
068200        ELSE
068300           MOVE 1 TO WKS-FT-MES
068400           ADD 1 TO WKS-FT-ANIO
068500        END-IF
068600     END-IF.
068700 768-AVANZAR-UN-DIA-E.                EXIT.
068800
068900******************************************************************
069000*  767-EXPLORAR-PAGOS-SEMANA : CLASIFICA CADA PAGO CON PROPINA    *
069100*  DE LOS 7 DIAS EN SU RENGLON EXACTO DE LA TABLA DE SEMANA.      *
069200******************************************************************
069300 767-EXPLORAR-PAGOS-SEMANA SECTION.
069400     MOVE ZEROS TO WKS-FIN-PAYFILE-SW
069500     MOVE ZEROS TO PYMT-ID
069600     START PAYFILE KEY IS NOT LESS THAN PYMT-ID
069700        INVALID KEY SET WKS-FIN-PAYFILE TO TRUE
069800     END-START
069900     PERFORM 311-LEER-SIGUIENTE-PAGO
070000     PERFORM 769-EVALUAR-PAGO-SEMANA
070100        UNTIL WKS-FIN-PAYFILE.
070200 767-EXPLORAR-PAGOS-SEMANA-E.         EXIT.
070300
070400 769-EVALUAR-PAGO-SEMANA SECTION.
070500     IF NOT WKS-FIN-PAYFILE
070600        IF PYMT-TIP > 0
070700           AND PYMT-DATE >= WKS-PRS-FECHA (1)
070800           AND PYMT-DATE <= WKS-PARM-FECHA
070900           PERFORM 771-BUSCAR-DIA-PROPINA
071000              VARYING WKS-SUB-DIA FROM 1 BY 1
071100              UNTIL WKS-SUB-DIA > 7
071200        END-IF
071300     END-IF
071400     PERFORM 311-LEER-SIGUIENTE-PAGO.
071500 769-EVALUAR-PAGO-SEMANA-E.           EXIT.
071600
071700 771-BUSCAR-DIA-PROPINA SECTION.
071800     IF WKS-PRS-FECHA (WKS-SUB-DIA) = PYMT-DATE
071900        ADD PYMT-TIP TO WKS-PRS-TOTAL (WKS-SUB-DIA)
072000        ADD PYMT-TIP TO WKS-PRS-TOT-TOTAL
072100     END-IF.
072200 771-BUSCAR-DIA-PROPINA-E.            EXIT.
072300
072400 770-IMPRIMIR-PROPINAS-SEMANA SECTION.
072500     MOVE SPACES TO RPT-LINEA
072600     MOVE "RESUMEN DE PROPINAS SEMANAL" TO RPT-LINEA
072700     WRITE RPT-LINEA
072800     PERFORM 772-IMPRIMIR-RENGLON-SEMANA
072900        VARYING WKS-SUB-DIA FROM 1 BY 1 UNTIL WKS-SUB-DIA > 7
073000     MOVE SPACES TO RPT-LINEA
073100     STRING "TOTAL: " WKS-PRS-TOT-TOTAL DELIMITED BY SIZE
073200            "  PROMEDIO POR DIA: " WKS-PRS-PROMEDIO-DIA
073300            DELIMITED BY SIZE
073400            INTO RPT-LINEA
073500     END-STRING
073600     WRITE RPT-LINEA.
073700 770-IMPRIMIR-PROPINAS-SEMANA-E.      EXIT.
073800
073900 772-IMPRIMIR-RENGLON-SEMANA SECTION.
074000     MOVE SPACES TO RPT-LINEA
074100     STRING WKS-PRS-FECHA (WKS-SUB-DIA) DELIMITED BY SIZE
074200            "  " DELIMITED BY SIZE
074300            WKS-PRS-TOTAL (WKS-SUB-DIA) DELIMITED BY SIZE
074400            INTO RPT-LINEA
074500     END-STRING
074600     WRITE RPT-LINEA.
074700 772-IMPRIMIR-RENGLON-SEMANA-E.       EXIT.
074800
074900 800-ESTADISTICAS SECTION.
075000     DISPLAY "*****************************************"
075100             UPON CONSOLE
075200     DISPLAY "*   FTREOD -- REPORTE GENERADO             *"
075300             UPON CONSOLE
075400     EVALUATE TRUE
075500        WHEN WKS-ACCION-CIERRE
075600           DISPLAY " > MODALIDAD : CIERRE DEL DIA" UPON CONSOLE
075700           DISPLAY " > ORDENES   : " WKS-CI-ORDENES-TOTAL
075800                   UPON CONSOLE
075900        WHEN WKS-ACCION-IMPUESTO
076000           DISPLAY " > MODALIDAD : IMPUESTO MENSUAL" UPON CONSOLE
076100           DISPLAY " > IMPUESTO  : " WKS-IM-IMPUESTO
076200                   UPON CONSOLE
076300        WHEN WKS-ACCION-PROPINAS
076400           DISPLAY " > MODALIDAD : PROPINAS" UPON CONSOLE
076500           DISPLAY " > TOTAL DIA : " WKS-PR-TOTAL
076600                   UPON CONSOLE
076700     END-EVALUATE.
076800 800-ESTADISTICAS-E.                  EXIT.
076900
077000 XXX-CIERRA-ARCHIVOS SECTION.
077100     CLOSE ORDFILE
077200     CLOSE PAYFILE
077300     CLOSE SHFFILE
077400     CLOSE REODRPT.
077500 XXX-CIERRA-ARCHIVOS-E.               EXIT.
