000100******************************************************************
000200* FECHA       : 30/08/1985                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                 *
000400* APLICACION  : FOODTRUCK POS                                    *
000500* PROGRAMA    : FTDISCV                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : VALIDA UN CODIGO DE DESCUENTO CONTRA EL MAESTRO  *
000800*             : DE DESCUENTOS, CALCULA EL MONTO A APLICAR SOBRE  *
000900*             : EL TOTAL DE LA ORDEN Y REGISTRA EL USO DEL       *
001000*             : CODIGO CUANDO LA VALIDACION ES EXITOSA.          *
001100* ARCHIVOS    : DSCFILE                                          *
001200* PROGRAMA(S) : RUTINA DEBD1R00, FILE STATUS EXTENDED            *
001300******************************************************************
001400*                   BITACORA DE CAMBIOS AL PROGRAMA              *
001500******************************************************************
001600* 30/08/1985 (EEDR) PRIMERA VERSION.                             *
001700* 04/11/1998 (JMLR) REVISION Y2K DE DSC-VALID-FROM/UNTIL, YA     *
001800*            VIENEN A 4 DIGITOS DE ANIO DESDE EL ORIGEN.         *
001900* 22/03/2004 (CAG) SE UNIFICA EL ORDEN DE RECHAZO SEGUN LO       *
002000*            PEDIDO POR MOSTRADOR: CODIGO INEXISTENTE, INACTIVO, *
002100*            NO VIGENTE AUN, VENCIDO Y POR ULTIMO MINIMO DE      *
002200*            ORDEN NO ALCANZADO (TICKET FT-063).                *
002300* 16/08/2011 (RQV) EL CODIGO SE CONVIERTE A MAYUSCULAS ANTES DE  *
002400*            BUSCARLO EN EL MAESTRO, EL MOSTRADOR LO DIGITA      *
002500*            COMO LE DA LA GANA.                                 *
002600* 11/06/2014 (CAG) SE AGREGA EL TOPE DE USOS A LA VALIDACION,    *
002700*            AUDITORIA ENCONTRO DESCUENTOS CONFIGURADOS CON      *
002800*            LIMITE QUE SE SEGUIAN APLICANDO SIN CONTROL         *
002900*            (TICKET FT-078). DSC-MAX-USES EN CERO SIGUE SIENDO  *
003000*            SIN LIMITE.                                         *
003100******************************************************************
003200 IDENTIFICATION DIVISION.
003300 PROGRAM-ID. FTDISCV.
003400 AUTHOR. ERICK DANIEL RAMIREZ DIVAS.
003500 INSTALLATION. FOODTRUCK POS - DEPARTAMENTO DE SISTEMAS.
003600 DATE-WRITTEN. 30/08/1985.
003700 DATE-COMPILED.
003800 SECURITY. USO INTERNO - SOLO PERSONAL DE SISTEMAS.
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     CURRENCY SIGN IS "$" WITH PICTURE SYMBOL "$"
004300     C01 IS TOP-OF-FORM.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT DSCFILE  ASSIGN TO DSCFILE
004700                     ORGANIZATION  IS INDEXED
004800                     ACCESS        IS DYNAMIC
004900                     RECORD KEY    IS DSC-CODE
005000                     FILE STATUS   IS FS-DSCFILE
005100                                      FSE-DSCFILE.
005200 DATA DIVISION.
005300 FILE SECTION.
005400******************************************************************
005500*                DEFINICIONES DE ARCHIVOS A UTILIZAR             *
005600******************************************************************
005700 FD  DSCFILE.
005800     COPY DISCREC.
005900******************************************************************
006000 WORKING-STORAGE SECTION.
006100******************************************************************
006200*                CONTADORES, OPERADORES Y CONTROLADORES          *
006300******************************************************************
006400 01  WKS-CAMPOS-DE-TRABAJO.
006500     02 WKS-PROGRAMA           PIC X(08)      VALUE "FTDISCV ".
006600     02 WKS-DESCUENTOS-OK      PIC 9(05) COMP VALUE ZEROS.
006700     02 WKS-DESCUENTOS-RECHAZO PIC 9(05) COMP VALUE ZEROS.
006800 01  WKS-VALIDACION.
006900     02 WKS-CODIGO-VALIDO      PIC X(01)      VALUE "S".
007000        88 WKS-CODIGO-ES-VALIDO      VALUE "S".
007100        88 WKS-CODIGO-RECHAZADO      VALUE "N".
007200     02 WKS-MOTIVO-RECHAZO     PIC X(30)      VALUE SPACES.
007300 01  WKS-MONTOS.
007400     02 WKS-MONTO-DESCUENTO    PIC S9(05)V99  VALUE ZEROS.
007500     02 WKS-TOTAL-CON-DESC     PIC S9(07)V99  VALUE ZEROS.
007600 01  WKS-PARM-SYSIN.
007700     02 WKS-PARM-CODIGO        PIC X(12).
007800     02 WKS-PARM-ORDEN-TOTAL   PIC S9(07)V99.
007900     02 WKS-PARM-FECHA-HOY     PIC 9(08).
008000 01  WKS-PARM-REDEFINE REDEFINES WKS-PARM-SYSIN.
008100     02 FILLER                 PIC X(28).
008200******************************************************************
008300*                      VARIABLES PARA FILESTATUS                 *
008400******************************************************************
008500 01  FS-DSCFILE                   PIC 9(02)     VALUE ZEROS.
008600 01  FSE-DSCFILE.
008700     02 FSE-RETURN                PIC S9(04) COMP-5 VALUE ZEROS.
008800     02 FSE-FUNCTION              PIC S9(04) COMP-5 VALUE ZEROS.
008900     02 FSE-FEEDBACK              PIC S9(04) COMP-5 VALUE ZEROS.
009000 01  PROGRAMA                     PIC X(08)     VALUE SPACES.
009100 01  ARCHIVO                      PIC X(08)     VALUE SPACES.
009200 01  ACCION                       PIC X(10)     VALUE SPACES.
009300 01  LLAVE                        PIC X(32)     VALUE SPACES.
009400******************************************************************
009500*        AREA DE TRABAJO PARA CONVERTIR EL CODIGO A MAYUSCULAS   *
009600******************************************************************
009700 01  WKS-CODIGO-MAYUSCULA       PIC X(12)      VALUE SPACES.
009800******************************************************************
009900*     DESGLOSE DE FECHAS DE VIGENCIA PARA MENSAJES DE RECHAZO    *
010000******************************************************************
010100 01  WKS-VIGENCIA-DESDE         PIC 9(08)      VALUE ZEROS.
010200 01  WKS-VIGENCIA-DESDE-R REDEFINES WKS-VIGENCIA-DESDE.
010300     02 WKS-VDESDE-ANIO         PIC 9(04).
010400     02 WKS-VDESDE-MES          PIC 9(02).
010500     02 WKS-VDESDE-DIA          PIC 9(02).
010600 01  WKS-VIGENCIA-HASTA         PIC 9(08)      VALUE ZEROS.
010700 01  WKS-VIGENCIA-HASTA-R REDEFINES WKS-VIGENCIA-HASTA.
010800     02 WKS-VHASTA-ANIO         PIC 9(04).
010900     02 WKS-VHASTA-MES          PIC 9(02).
011000     02 WKS-VHASTA-DIA          PIC 9(02).
011100 PROCEDURE DIVISION.
011200 100-SECCION-PRINCIPAL SECTION.
011300     PERFORM 100-ABRIR-VALIDAR-DATASETS
011400     PERFORM 200-LEER-PARAMETRO-ENTRADA
011500     PERFORM 300-BUSCAR-CODIGO
011600     IF WKS-CODIGO-ES-VALIDO
011700        PERFORM 320-CALCULAR-DESCUENTO
011800        PERFORM 330-REGISTRAR-USO
011900     END-IF
012000     PERFORM 800-ESTADISTICAS
012100     PERFORM XXX-CIERRA-ARCHIVOS
012200     STOP RUN.
012300 100-SECCION-PRINCIPAL-E.            EXIT.
012400
012500 100-ABRIR-VALIDAR-DATASETS SECTION.
012600     MOVE "FTDISCV " TO PROGRAMA
012700     OPEN I-O DSCFILE
012800     IF FS-DSCFILE = 97
012900        MOVE ZEROS TO FS-DSCFILE
013000     END-IF
013100     IF FS-DSCFILE NOT EQUAL 0
013200        MOVE 'OPEN'    TO ACCION
013300        MOVE SPACES    TO LLAVE
013400        MOVE 'DSCFILE ' TO ARCHIVO
013500        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
013600                              LLAVE, FS-DSCFILE, FSE-DSCFILE
013700        DISPLAY "FTDISCV: ERROR AL ABRIR DSCFILE" UPON CONSOLE
013800        MOVE 91 TO RETURN-CODE
013900        STOP RUN
014000     END-IF.
014100 100-ABRIR-VALIDAR-DATASETS-E.        EXIT.
014200
014300 200-LEER-PARAMETRO-ENTRADA SECTION.
014400     ACCEPT WKS-PARM-SYSIN FROM SYSIN.
014500 200-LEER-PARAMETRO-ENTRADA-E.        EXIT.
014600
014700******************************************************************
014800*  300-BUSCAR-CODIGO : EL CODIGO SE PASA A MAYUSCULAS ANTES DE   *
014900*  LA BUSQUEDA. ORDEN DE RECHAZO: INEXISTENTE, INACTIVO, LUEGO   *
015000*  SE DELEGA LA VIGENCIA Y EL MINIMO A 310-VALIDAR-VIGENCIA.     *
015100******************************************************************
015200 300-BUSCAR-CODIGO SECTION.
015300     SET WKS-CODIGO-ES-VALIDO TO TRUE
015400     MOVE SPACES TO WKS-MOTIVO-RECHAZO
015500     MOVE WKS-PARM-CODIGO TO WKS-CODIGO-MAYUSCULA
015600     INSPECT WKS-CODIGO-MAYUSCULA
015700         CONVERTING "abcdefghijklmnopqrstuvwxyz"
015800                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
015900     MOVE WKS-CODIGO-MAYUSCULA TO DSC-CODE
016000     READ DSCFILE
016100        INVALID KEY
016200           MOVE "CODIGO NO EXISTE" TO WKS-MOTIVO-RECHAZO
016300           SET WKS-CODIGO-RECHAZADO TO TRUE
016400           GO TO 300-BUSCAR-CODIGO-E
016500     END-READ
016600     IF NOT DSC-IS-ACTIVE
016700        MOVE "CODIGO INACTIVO" TO WKS-MOTIVO-RECHAZO
016800        SET WKS-CODIGO-RECHAZADO TO TRUE
016900        GO TO 300-BUSCAR-CODIGO-E
017000     END-IF
017100     PERFORM 310-VALIDAR-VIGENCIA.
017200 300-BUSCAR-CODIGO-E.                 EXIT.
017300
017400******************************************************************
017500*  310-VALIDAR-VIGENCIA : NO VIGENTE AUN, VENCIDO, TOPE DE USOS   *
017600*  (SI TIENE, 0 ES SIN LIMITE) Y POR ULTIMO EL MINIMO DE ORDEN    *
017700*  REQUERIDO POR EL CODIGO (TICKET FT-063).                       *
017800******************************************************************
017900 310-VALIDAR-VIGENCIA SECTION.
018000     MOVE DSC-VALID-FROM  TO WKS-VIGENCIA-DESDE
018100     MOVE DSC-VALID-UNTIL TO WKS-VIGENCIA-HASTA
018200     IF WKS-PARM-FECHA-HOY < WKS-VIGENCIA-DESDE
018300        MOVE "CODIGO AUN NO VIGENTE" TO WKS-MOTIVO-RECHAZO
018400        SET WKS-CODIGO-RECHAZADO TO TRUE
018500        GO TO 310-VALIDAR-VIGENCIA-E
018600     END-IF
018700     IF WKS-PARM-FECHA-HOY > WKS-VIGENCIA-HASTA
018800        MOVE "CODIGO VENCIDO" TO WKS-MOTIVO-RECHAZO
018900        SET WKS-CODIGO-RECHAZADO TO TRUE
019000        GO TO 310-VALIDAR-VIGENCIA-E
019100     END-IF
019200     IF DSC-MAX-USES > ZEROS AND DSC-TIMES-USED >= DSC-MAX-USES
019300        MOVE "TOPE DE USOS ALCANZADO" TO WKS-MOTIVO-RECHAZO
019400        SET WKS-CODIGO-RECHAZADO TO TRUE
019500        GO TO 310-VALIDAR-VIGENCIA-E
019600     END-IF
019700     IF WKS-PARM-ORDEN-TOTAL < DSC-MIN-ORDER
019800        MOVE "MINIMO DE ORDEN NO ALCANZADO" TO WKS-MOTIVO-RECHAZO
019900        SET WKS-CODIGO-RECHAZADO TO TRUE
020000        GO TO 310-VALIDAR-VIGENCIA-E
020100     END-IF.
020200 310-VALIDAR-VIGENCIA-E.              EXIT.
020300
020400******************************************************************
020500*  320-CALCULAR-DESCUENTO : PERCENT = TOTAL * (MONTO / 100),     *
020600*  REDONDEADO AL CENTAVO. FIXED = MENOR ENTRE EL MONTO FIJO Y EL *
020700*  TOTAL DE LA ORDEN.                                            *
020800******************************************************************
020900 320-CALCULAR-DESCUENTO SECTION.
021000     IF DSC-IS-PERCENT
021100        COMPUTE WKS-MONTO-DESCUENTO ROUNDED =
021200                WKS-PARM-ORDEN-TOTAL * (DSC-AMOUNT / 100)
021300     ELSE
021400        IF DSC-AMOUNT < WKS-PARM-ORDEN-TOTAL
021500           MOVE DSC-AMOUNT TO WKS-MONTO-DESCUENTO
021600        ELSE
021700           MOVE WKS-PARM-ORDEN-TOTAL TO WKS-MONTO-DESCUENTO
021800        END-IF
021900     END-IF
022000     COMPUTE WKS-TOTAL-CON-DESC =
022100             WKS-PARM-ORDEN-TOTAL - WKS-MONTO-DESCUENTO.
022200 320-CALCULAR-DESCUENTO-E.            EXIT.
022300
022400******************************************************************
022500*  330-REGISTRAR-USO : INCREMENTA EL CONTADOR DE USOS DEL CODIGO *
022600*  Y REGRABA EL MAESTRO.                                         *
022700******************************************************************
022800 330-REGISTRAR-USO SECTION.
022900     ADD 1 TO DSC-TIMES-USED
023000     REWRITE DSC-REGISTRO
023100        INVALID KEY
023200           DISPLAY "FTDISCV: ERROR AL REGRABAR CODIGO " DSC-CODE
023300                   UPON CONSOLE
023400     END-REWRITE
023500     ADD 1 TO WKS-DESCUENTOS-OK.
023600 330-REGISTRAR-USO-E.                 EXIT.
023700
023800 800-ESTADISTICAS SECTION.
023900     IF WKS-CODIGO-RECHAZADO
024000        DISPLAY "FTDISCV: CODIGO RECHAZADO -- " WKS-MOTIVO-RECHAZO
024100                UPON CONSOLE
024200        ADD 1 TO WKS-DESCUENTOS-RECHAZO
024300     END-IF
024400     DISPLAY "*****************************************"
024500             UPON CONSOLE
024600     DISPLAY "*    FTDISCV -- ESTADISTICAS DE CORRIDA  *"
024700             UPON CONSOLE
024800     DISPLAY "*****************************************"
024900             UPON CONSOLE
025000     DISPLAY " > DESCUENTOS APLICADOS  : " WKS-DESCUENTOS-OK
025100             UPON CONSOLE
025200     DISPLAY " > DESCUENTOS RECHAZADOS : "
025300             WKS-DESCUENTOS-RECHAZO UPON CONSOLE.
025400 800-ESTADISTICAS-E.                  EXIT.
025500
025600 XXX-CIERRA-ARCHIVOS SECTION.
025700     CLOSE DSCFILE.
025800 XXX-CIERRA-ARCHIVOS-E.               EXIT.
