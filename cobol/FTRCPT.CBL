000100******************************************************************
000200* FECHA       : 27/04/1987                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                 *
000400* APLICACION  : FOODTRUCK POS                                    *
000500* PROGRAMA    : FTRCPT                                           *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : ARMA EL RECIBO IMPRESO DE UNA ORDEN (32          *
000800*             : COLUMNAS) Y GENERA LOS EXTRACTOS CSV DE          *
000900*             : ORDENES, VENTAS DIARIAS Y MENU SEGUN EL          *
001000*             : PARAMETRO DE ENTRADA.                            *
001100* ARCHIVOS    : ORDFILE, ORDLIN, PAYFILE, MENUMAS, RCPTRPT       *
001200* PROGRAMA(S) : RUTINA DEBD1R00, FILE STATUS EXTENDED            *
001300******************************************************************
001400*                   BITACORA DE CAMBIOS AL PROGRAMA              *
001500******************************************************************
001600* 27/04/1987 (EEDR) PRIMERA VERSION, SOLO ARMADO DE RECIBO.      *
001700* 16/03/1999 (JMLR) REVISION Y2K, LA FECHA DEL RECIBO SE FORMA   *
001800*            CON ANIO DE 4 DIGITOS.                              *
001900* 30/01/2008 (CAG) SE AGREGA EL EXTRACTO CSV DE ORDENES          *
002000*            (TICKET FT-084).                                    *
002100* 19/09/2016 (RQV) SE AGREGAN LOS EXTRACTOS CSV DE VENTAS        *
002200*            DIARIAS Y DE MENU (TICKET FT-114).                  *
002300* 27/04/2022 (RQV) EL MENU SE EXPORTA ORDENADO POR CATEGORIA Y   *
002400*            ORDEN DE DESPLIEGUE, EN VEZ DE POR LLAVE NUMERICA   *
002500*            (TICKET FT-140).                                    *
002600******************************************************************
002700 IDENTIFICATION DIVISION.
002800 PROGRAM-ID. FTRCPT.
002900 AUTHOR. ERICK DANIEL RAMIREZ DIVAS.
003000 INSTALLATION. FOODTRUCK POS - DEPARTAMENTO DE SISTEMAS.
003100 DATE-WRITTEN. 27/04/1987.
003200 DATE-COMPILED.
003300 SECURITY. USO INTERNO - SOLO PERSONAL DE SISTEMAS.
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     CURRENCY SIGN IS "$" WITH PICTURE SYMBOL "$"
003800     C01 IS TOP-OF-FORM.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT ORDFILE  ASSIGN TO ORDFILE
004200                     ORGANIZATION  IS INDEXED
004300                     ACCESS        IS DYNAMIC
004400                     RECORD KEY    IS ORDH-ID
004500                     FILE STATUS   IS FS-ORDFILE
004600                                      FSE-ORDFILE.
004700     SELECT ORDLIN   ASSIGN TO ORDLIN
004800                     ORGANIZATION  IS INDEXED
004900                     ACCESS        IS DYNAMIC
005000                     RECORD KEY    IS ORDL-LLAVE
005100                     FILE STATUS   IS FS-ORDLIN
005200                                      FSE-ORDLIN.
005300     SELECT PAYFILE  ASSIGN TO PAYFILE
005400                     ORGANIZATION  IS INDEXED
005500                     ACCESS        IS DYNAMIC
005600                     RECORD KEY    IS PYMT-ID
005700                     ALTERNATE RECORD KEY IS PYMT-ORDER-ID
005800                                      WITH DUPLICATES
005900                     FILE STATUS   IS FS-PAYFILE
006000                                      FSE-PAYFILE.
006100     SELECT MENUMAS  ASSIGN TO MENUMAS
006200                     ORGANIZATION  IS INDEXED
006300                     ACCESS        IS DYNAMIC
006400                     RECORD KEY    IS MENU-ID
006500                     FILE STATUS   IS FS-MENUMAS
006600                                      FSE-MENUMAS.
006700     SELECT RCPTRPT  ASSIGN TO SYS010
006800                     ORGANIZATION  IS LINE SEQUENTIAL
006900                     FILE STATUS   IS FS-RCPTRPT.
007000 DATA DIVISION.
007100 FILE SECTION.
007200******************************************************************
007300*                DEFINICIONES DE ARCHIVOS A UTILIZAR             *
007400******************************************************************
007500 FD  ORDFILE.
007600     COPY ORDHREC.
007700 FD  ORDLIN.
007800 01  ORDL-REG-FISICO.
007900     02 ORDL-LLAVE.
008000        03 ORDL-LLAVE-ORDEN     PIC 9(07).
008100        03 ORDL-LLAVE-RENGLON   PIC 9(03).
008200     02 ORDL-DATOS.
008300        COPY ORDLREC REPLACING ORDL-REGISTRO BY ORDL-DATOS-REG.
008400 FD  PAYFILE.
008500     COPY PAYMREC.
008600 FD  MENUMAS.
008700     COPY MENUREC.
008800 FD  RCPTRPT
008900     RECORD CONTAINS 132 CHARACTERS.
009000 01  RPT-LINEA                    PIC X(132).
009100******************************************************************
009200 WORKING-STORAGE SECTION.
009300******************************************************************
009400*                CONTADORES, OPERADORES Y CONTROLADORES          *
009500******************************************************************
009600 01  WKS-CAMPOS-DE-TRABAJO.
009700     02 WKS-PROGRAMA           PIC X(08)      VALUE "FTRCPT  ".
009800     02 WKS-FIN-ORDLIN-SW      PIC 9(01)      VALUE 0.
009900        88 WKS-FIN-ORDLIN             VALUE 1.
010000     02 WKS-FIN-ORDFILE-SW     PIC 9(01)      VALUE 0.
010100        88 WKS-FIN-ORDFILE            VALUE 1.
010200     02 WKS-FIN-PAGO-SW        PIC 9(01)      VALUE 0.
010300        88 WKS-FIN-PAGO               VALUE 1.
010400     02 WKS-SUB-ITEM           PIC 9(03) COMP VALUE ZEROS.
010500     02 WKS-SUB-ITEM-2         PIC 9(03) COMP VALUE ZEROS.
010600     02 WKS-NUM-MENU           PIC 9(03) COMP VALUE ZEROS.
010700     02 WKS-SUB-DIA            PIC 9(03) COMP VALUE ZEROS.
010800     02 WKS-SUB-DIA-2          PIC 9(03) COMP VALUE ZEROS.
010900 01  WKS-CONSTANTES-RECIBO.
011000     02 WKS-NEGOCIO-NOMBRE     PIC X(20)  VALUE "TACOS EL CAMINO".
011100     02 WKS-NEGOCIO-UBICACION  PIC X(20)  VALUE "FLOTA MOVIL No. 1".
011200     02 WKS-NEGOCIO-DIRECCION  PIC X(20)  VALUE "AV. PRINCIPAL S/N".
011300     02 WKS-LINEA-32           PIC X(32)
011400        VALUE "================================".
011500 01  WKS-RECIBO-CAMPOS.
011600     02 WKS-REC-FECHA-R.
011700        03 WKS-REC-ANIO        PIC 9(04).
011800        03 FILLER              PIC X(01) VALUE "-".
011900        03 WKS-REC-MES         PIC 9(02).
012000        03 FILLER              PIC X(01) VALUE "-".
012100        03 WKS-REC-DIA         PIC 9(02).
012200     02 WKS-REC-HORA-R.
012300        03 WKS-REC-HH          PIC 9(02).
012400        03 FILLER              PIC X(01) VALUE ":".
012500        03 WKS-REC-MM          PIC 9(02).
012600        03 FILLER              PIC X(01) VALUE ":".
012700        03 WKS-REC-SS          PIC 9(02).
012800     02 WKS-REC-CLIENTE        PIC X(20).
012900     02 WKS-REC-AMOUNT-PAID    PIC S9(07)V99  VALUE ZEROS.
013000     02 WKS-REC-CAMBIO         PIC S9(05)V99  VALUE ZEROS.
013100 01  WKS-EXPORT-CAMPOS.
013200     02 WKS-EXP-SUBTOTAL       PIC S9(07)V99  VALUE ZEROS.
013300     02 WKS-EXP-CLIENTE        PIC X(20).
013400     02 WKS-EXP-PAID-TXT       PIC X(03)      VALUE "NO ".
013500     02 WKS-EXP-METODO         PIC X(04)      VALUE SPACES.
013600     02 WKS-EXP-RESUMEN        PIC X(60)      VALUE SPACES.
013700     02 WKS-EXP-CANT-ITEMS     PIC 9(02) COMP VALUE ZEROS.
013800     02 WKS-EXP-DISPONIBLE-TXT PIC X(03)      VALUE "NO ".
013900     02 WKS-EXP-MINUTOS-PREP   PIC 9(03)V9    VALUE ZEROS.
014000 01  WKS-TABLA-VENTAS-DIA.
014100     02 WKS-VD-ENTRADA OCCURS 400 TIMES.
014200        03 WKS-VD-FECHA         PIC 9(08).
014300        03 WKS-VD-ORDENES       PIC 9(05) COMP.
014400        03 WKS-VD-INGRESOS      PIC S9(07)V99.
014500        03 WKS-VD-IMPUESTO      PIC S9(07)V99.
014600 01  WKS-TABLA-MENU-EXPORT.
014700     02 WKS-ME-ENTRADA OCCURS 200 TIMES.
014800        03 WKS-ME-REGISTRO      PIC X(78).
014900 01  WKS-ME-ENTRADA-TEMP        PIC X(78).
015000 01  WKS-ME-COMPARA-CAMPOS.
015100     02 WKS-ME-CAT-CMP          PIC X(12).
015200     02 WKS-ME-DISP-CMP         PIC 9(03) COMP.
015300 01  WKS-ME-CAMPOS REDEFINES WKS-ME-ENTRADA-TEMP.
015400     02 WKS-ME-ID               PIC 9(05).
015500     02 WKS-ME-NAME             PIC X(30).
015600     02 WKS-ME-CATEGORY         PIC X(12).
015700     02 WKS-ME-PRICE            PIC S9(05)V99.
015800     02 WKS-ME-AVAILABLE        PIC X(01).
015900     02 WKS-ME-DISPLAY-ORDER    PIC 9(03).
016000     02 WKS-ME-PREP-SECONDS     PIC 9(05).
016100     02 FILLER                  PIC X(20).
016200 01  WKS-FECHA-TRABAJO.
016300     02 WKS-FT-ANIO            PIC 9(04).
016400     02 WKS-FT-MES             PIC 9(02).
016500     02 WKS-FT-DIA             PIC 9(02).
016600 01  WKS-FECHA-COMPUESTA REDEFINES WKS-FECHA-TRABAJO
016700                         PIC 9(08).
016800 01  WKS-TABLA-DIAS-MES.
016900     02 FILLER PIC 9(02) VALUE 31.
017000     02 FILLER PIC 9(02) VALUE 28.
017100     02 FILLER PIC 9(02) VALUE 31.
017200     02 FILLER PIC 9(02) VALUE 30.
017300     02 FILLER PIC 9(02) VALUE 31.
017400     02 FILLER PIC 9(02) VALUE 30.
017500     02 FILLER PIC 9(02) VALUE 31.
017600     02 FILLER PIC 9(02) VALUE 31.
017700     02 FILLER PIC 9(02) VALUE 30.
017800     02 FILLER PIC 9(02) VALUE 31.
017900     02 FILLER PIC 9(02) VALUE 30.
018000     02 FILLER PIC 9(02) VALUE 31.
018100 01  WKS-DIAS-MES-R REDEFINES WKS-TABLA-DIAS-MES.
018200     02 WKS-DIAS-MES OCCURS 12 TIMES PIC 9(02).
018300 01  WKS-DIAS-EN-MES-ACTUAL    PIC 9(02) COMP VALUE ZEROS.
018400 01  WKS-BISIESTO-CAMPOS.
018500     02 WKS-COCIENTE-AUX       PIC 9(06) COMP VALUE ZEROS.
018600     02 WKS-RESIDUO-4          PIC 9(02) COMP VALUE ZEROS.
018700     02 WKS-RESIDUO-100        PIC 9(02) COMP VALUE ZEROS.
018800     02 WKS-RESIDUO-400        PIC 9(03) COMP VALUE ZEROS.
018900 01  WKS-PARM-SYSIN.
019000     02 WKS-PARM-ACCION        PIC X(08).
019100        88 WKS-ACCION-RECIBO        VALUE "RECIBO  ".
019200        88 WKS-ACCION-CSVORDEN      VALUE "CSVORDEN".
019300        88 WKS-ACCION-CSVVENTA      VALUE "CSVVENTA".
019400        88 WKS-ACCION-CSVMENU       VALUE "CSVMENU ".
019500     02 WKS-PARM-ORDEN         PIC 9(07).
019600     02 WKS-PARM-FECHA-INI     PIC 9(08).
019700     02 WKS-PARM-FECHA-FIN     PIC 9(08).
019800     02 WKS-PARM-DIAS          PIC 9(03).
019900 01  WKS-PARM-REDEFINE REDEFINES WKS-PARM-SYSIN.
020000     02 FILLER                 PIC X(34).
020100******************************************************************
020200*                      VARIABLES PARA FILESTATUS                 *
020300******************************************************************
020400 01  FS-ORDFILE                   PIC 9(02)     VALUE ZEROS.
020500 01  FS-ORDLIN                    PIC 9(02)     VALUE ZEROS.
020600 01  FS-PAYFILE                   PIC 9(02)     VALUE ZEROS.
020700 01  FS-MENUMAS                   PIC 9(02)     VALUE ZEROS.
020800 01  FS-RCPTRPT                   PIC 9(02)     VALUE ZEROS.
020900 01  FSE-ORDFILE.
021000     02 FSE-RETURN                PIC S9(04) COMP-5 VALUE ZEROS.
021100     02 FSE-FUNCTION              PIC S9(04) COMP-5 VALUE ZEROS.
021200     02 FSE-FEEDBACK              PIC S9(04) COMP-5 VALUE ZEROS.
021300 01  FSE-ORDLIN.
021400     02 FSE-RETURN                PIC S9(04) COMP-5 VALUE ZEROS.
021500     02 FSE-FUNCTION              PIC S9(04) COMP-5 VALUE ZEROS.
021600     02 FSE-FEEDBACK              PIC S9(04) COMP-5 VALUE ZEROS.
021700 01  FSE-PAYFILE.
021800     02 FSE-RETURN                PIC S9(04) COMP-5 VALUE ZEROS.
021900     02 FSE-FUNCTION              PIC S9(04) COMP-5 VALUE ZEROS.
022000     02 FSE-FEEDBACK              PIC S9(04) COMP-5 VALUE ZEROS.
022100 01  FSE-MENUMAS.
022200     02 FSE-RETURN                PIC S9(04) COMP-5 VALUE ZEROS.
022300     02 FSE-FUNCTION              PIC S9(04) COMP-5 VALUE ZEROS.
022400     02 FSE-FEEDBACK              PIC S9(04) COMP-5 VALUE ZEROS.
022500 01  PROGRAMA                     PIC X(08)     VALUE SPACES.
022600 01  ARCHIVO                      PIC X(08)     VALUE SPACES.
022700 01  ACCION                       PIC X(10)     VALUE SPACES.
022800 01  LLAVE                        PIC X(32)     VALUE SPACES.
022900 PROCEDURE DIVISION.
023000 100-SECCION-PRINCIPAL SECTION.
023100     PERFORM 100-ABRIR-VALIDAR-DATASETS
023200     PERFORM 200-LEER-PARAMETRO-ENTRADA
023300     EVALUATE TRUE
023400        WHEN WKS-ACCION-RECIBO
023500             PERFORM 300-ARMAR-RECIBO
023600        WHEN WKS-ACCION-CSVORDEN
023700             PERFORM 400-EXPORTAR-ORDENES
023800        WHEN WKS-ACCION-CSVVENTA
023900             PERFORM 410-EXPORTAR-VENTAS-DIA
024000        WHEN WKS-ACCION-CSVMENU
024100             PERFORM 420-EXPORTAR-MENU
024200        WHEN OTHER
024300             DISPLAY "FTRCPT: ACCION DE PARAMETRO NO VALIDA"
024400                     UPON CONSOLE
024500     END-EVALUATE
024600     PERFORM 800-ESTADISTICAS
024700     PERFORM XXX-CIERRA-ARCHIVOS
024800     STOP RUN.
024900 100-SECCION-PRINCIPAL-E.            EXIT.
025000
025100 100-ABRIR-VALIDAR-DATASETS SECTION.
025200     MOVE "FTRCPT  " TO PROGRAMA
025300     OPEN INPUT  ORDFILE
025400     OPEN INPUT  ORDLIN
025500     OPEN INPUT  PAYFILE
025600     OPEN INPUT  MENUMAS
025700     OPEN OUTPUT RCPTRPT
025800     IF FS-ORDFILE NOT EQUAL 0
025900        MOVE 'OPEN'    TO ACCION
026000        MOVE SPACES    TO LLAVE
026100        MOVE 'ORDFILE ' TO ARCHIVO
026200        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
026300                              LLAVE, FS-ORDFILE, FSE-ORDFILE
026400        DISPLAY "FTRCPT: ERROR AL ABRIR ORDFILE" UPON CONSOLE
026500        MOVE 91 TO RETURN-CODE
026600        STOP RUN
026700     END-IF
026800     IF FS-ORDLIN NOT EQUAL 0
026900        MOVE 'OPEN'    TO ACCION
027000        MOVE SPACES    TO LLAVE
027100        MOVE 'ORDLIN  ' TO ARCHIVO
027200        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
027300                              LLAVE, FS-ORDLIN, FSE-ORDLIN
027400        DISPLAY "FTRCPT: ERROR AL ABRIR ORDLIN" UPON CONSOLE
027500        MOVE 91 TO RETURN-CODE
027600        STOP RUN
027700     END-IF
027800     IF FS-PAYFILE NOT EQUAL 0
027900        MOVE 'OPEN'    TO ACCION
028000        MOVE SPACES    TO LLAVE
028100        MOVE 'PAYFILE ' TO ARCHIVO
028200        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
028300                              LLAVE, FS-PAYFILE, FSE-PAYFILE
028400        DISPLAY "FTRCPT: ERROR AL ABRIR PAYFILE" UPON CONSOLE
028500        MOVE 91 TO RETURN-CODE
028600        STOP RUN
028700     END-IF
028800     IF FS-MENUMAS NOT EQUAL 0
028900        MOVE 'OPEN'    TO ACCION
029000        MOVE SPACES    TO LLAVE
029100        MOVE 'MENUMAS ' TO ARCHIVO
029200        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
029300                              LLAVE, FS-MENUMAS, FSE-MENUMAS
029400        DISPLAY "FTRCPT: ERROR AL ABRIR MENUMAS" UPON CONSOLE
029500        MOVE 91 TO RETURN-CODE
029600        STOP RUN
029700     END-IF
029800     IF FS-RCPTRPT NOT EQUAL 0
029900        DISPLAY "FTRCPT: ERROR AL ABRIR RCPTRPT" UPON CONSOLE
030000        MOVE 91 TO RETURN-CODE
030100        STOP RUN
030200     END-IF.
030300 100-ABRIR-VALIDAR-DATASETS-E.        EXIT.
030400
030500 200-LEER-PARAMETRO-ENTRADA SECTION.
030600     ACCEPT WKS-PARM-SYSIN FROM SYSIN
030700     IF WKS-PARM-DIAS > 400
030800        MOVE 400 TO WKS-PARM-DIAS
030900     END-IF
031000     IF WKS-PARM-DIAS = 0
031100        MOVE 1 TO WKS-PARM-DIAS
031200     END-IF.
031300 200-LEER-PARAMETRO-ENTRADA-E.        EXIT.
031400
031500******************************************************************
031600*  300-ARMAR-RECIBO : RECIBO DE 32 COLUMNAS DE LA ORDEN INDICADA  *
031700*  EN EL PARAMETRO DE ENTRADA.                                    *
031800******************************************************************
031900 300-ARMAR-RECIBO SECTION.
032000     MOVE WKS-PARM-ORDEN TO ORDH-ID
032100     READ ORDFILE
032200        INVALID KEY
032300           DISPLAY "FTRCPT: ORDEN NO ENCONTRADA " WKS-PARM-ORDEN
032400                   UPON CONSOLE
032500           GO TO 300-ARMAR-RECIBO-E
032600     END-READ
032700     PERFORM 305-IMPRIMIR-ENCABEZADO-RECIBO
032800     PERFORM 310-IMPRIMIR-RENGLONES-RECIBO
032900     PERFORM 315-IMPRIMIR-TOTALES-RECIBO
033000     PERFORM 320-IMPRIMIR-PAGO-RECIBO
033100     PERFORM 325-IMPRIMIR-PIE-RECIBO.
033200 300-ARMAR-RECIBO-E.                  EXIT.
033300
033400 305-IMPRIMIR-ENCABEZADO-RECIBO SECTION.
033500     MOVE WKS-LINEA-32 TO RPT-LINEA
033600     WRITE RPT-LINEA
033700     MOVE SPACES TO RPT-LINEA
033800     STRING "      " DELIMITED BY SIZE
033900            WKS-NEGOCIO-NOMBRE DELIMITED BY SIZE
034000            INTO RPT-LINEA
034100     END-STRING
034200     WRITE RPT-LINEA
034300     MOVE SPACES TO RPT-LINEA
034400     STRING "      " DELIMITED BY SIZE
034500            WKS-NEGOCIO-UBICACION DELIMITED BY SIZE
034600            INTO RPT-LINEA
034700     END-STRING
034800     WRITE RPT-LINEA
034900     MOVE SPACES TO RPT-LINEA
035000     STRING "      " DELIMITED BY SIZE
035100            WKS-NEGOCIO-DIRECCION DELIMITED BY SIZE
035200            INTO RPT-LINEA
035300     END-STRING
035400     WRITE RPT-LINEA
035500     MOVE WKS-LINEA-32 TO RPT-LINEA
035600     WRITE RPT-LINEA
035700     MOVE ORDH-YEAR  TO WKS-REC-ANIO
035800     MOVE ORDH-MONTH TO WKS-REC-MES
035900     MOVE ORDH-DAY   TO WKS-REC-DIA
036000     MOVE ORDH-HOUR   TO WKS-REC-HH
036100     MOVE ORDH-MINUTE TO WKS-REC-MM
036200     MOVE ORDH-SECOND TO WKS-REC-SS
036300     IF ORDH-CUSTOMER-NAME = SPACES
036400        MOVE "Guest" TO WKS-REC-CLIENTE
036500     ELSE
036600        MOVE ORDH-CUSTOMER-NAME TO WKS-REC-CLIENTE
036700     END-IF
036800     MOVE SPACES TO RPT-LINEA
036900     STRING "ORDEN #" ORDH-NUMBER DELIMITED BY SIZE
037000            INTO RPT-LINEA
037100     END-STRING
037200     WRITE RPT-LINEA
037300     MOVE SPACES TO RPT-LINEA
037400     STRING "FECHA: " WKS-REC-FECHA-R DELIMITED BY SIZE
037500            "  HORA: " WKS-REC-HORA-R DELIMITED BY SIZE
037600            INTO RPT-LINEA
037700     END-STRING
037800     WRITE RPT-LINEA
037900     MOVE SPACES TO RPT-LINEA
038000     STRING "CLIENTE: " WKS-REC-CLIENTE DELIMITED BY SIZE
038100            INTO RPT-LINEA
038200     END-STRING
038300     WRITE RPT-LINEA
038400     MOVE WKS-LINEA-32 TO RPT-LINEA
038500     WRITE RPT-LINEA.
038600 305-IMPRIMIR-ENCABEZADO-RECIBO-E.    EXIT.
038700
038800******************************************************************
038900*  310-IMPRIMIR-RENGLONES-RECIBO : UNA LINEA "NX NOMBRE" Y UNA    *
039000*  LINEA DE PRECIO POR RENGLON DE LA ORDEN.                       *
039100******************************************************************
039200 310-IMPRIMIR-RENGLONES-RECIBO SECTION.
039300     MOVE ZEROS TO WKS-FIN-ORDLIN-SW
039400     MOVE ORDH-ID TO ORDL-LLAVE-ORDEN
039500     MOVE ZEROS   TO ORDL-LLAVE-RENGLON
039600     START ORDLIN KEY IS NOT LESS THAN ORDL-LLAVE
039700        INVALID KEY SET WKS-FIN-ORDLIN TO TRUE
039800     END-START
039900     PERFORM 311-LEER-SIGUIENTE-RENGLON
040000     PERFORM 312-EVALUAR-RENGLON-RECIBO
040100        UNTIL WKS-FIN-ORDLIN.
040200 310-IMPRIMIR-RENGLONES-RECIBO-E.     EXIT.
040300
040400 311-LEER-SIGUIENTE-RENGLON SECTION.
040500     IF NOT WKS-FIN-ORDLIN
040600        READ ORDLIN NEXT RECORD
040700           AT END SET WKS-FIN-ORDLIN TO TRUE
040800        END-READ
040900        IF NOT WKS-FIN-ORDLIN
041000           AND ORDL-LLAVE-ORDEN NOT EQUAL ORDH-ID
041100           SET WKS-FIN-ORDLIN TO TRUE
041200        END-IF
041300     END-IF.
041400 311-LEER-SIGUIENTE-RENGLON-E.        EXIT.
041500
041600 312-EVALUAR-RENGLON-RECIBO SECTION.
041700     IF NOT WKS-FIN-ORDLIN
041800        MOVE ORDL-MENU-ID TO MENU-ID
041900        READ MENUMAS
042000           INVALID KEY MOVE "ARTICULO DESCONOCIDO" TO MENU-NAME
042100        END-READ
042200        MOVE SPACES TO RPT-LINEA
042300        STRING ORDL-QTY DELIMITED BY SIZE
042400               "x " DELIMITED BY SIZE
042500               MENU-NAME DELIMITED BY SIZE
042600               INTO RPT-LINEA
042700        END-STRING
042800        WRITE RPT-LINEA
042900        MOVE SPACES TO RPT-LINEA
043000        STRING "     " ORDL-UNIT-PRICE DELIMITED BY SIZE
043100               " ea   " DELIMITED BY SIZE
043200               ORDL-SUBTOTAL DELIMITED BY SIZE
043300               INTO RPT-LINEA
043400        END-STRING
043500        WRITE RPT-LINEA
043600     END-IF
043700     PERFORM 311-LEER-SIGUIENTE-RENGLON.
043800 312-EVALUAR-RENGLON-RECIBO-E.        EXIT.
043900
044000 315-IMPRIMIR-TOTALES-RECIBO SECTION.
044100     MOVE WKS-LINEA-32 TO RPT-LINEA
044200     WRITE RPT-LINEA
044300     MOVE SPACES TO RPT-LINEA
044400     STRING "SUBTOTAL:            " ORDH-SUBTOTAL
044500            DELIMITED BY SIZE
044600            INTO RPT-LINEA
044700     END-STRING
044800     WRITE RPT-LINEA
044900     MOVE SPACES TO RPT-LINEA
045000     STRING "IMPUESTO:            " ORDH-TAX DELIMITED BY SIZE
045100            INTO RPT-LINEA
045200     END-STRING
045300     WRITE RPT-LINEA
045400     MOVE SPACES TO RPT-LINEA
045500     STRING "TOTAL:               " ORDH-TOTAL DELIMITED BY SIZE
045600            INTO RPT-LINEA
045700     END-STRING
045800     WRITE RPT-LINEA.
045900 315-IMPRIMIR-TOTALES-RECIBO-E.       EXIT.
046000
046100******************************************************************
046200*  320-IMPRIMIR-PAGO-RECIBO : METODO, PROPINA Y CAMBIO CUANDO LA  *
046300*  ORDEN QUEDO PAGADA.                                            *
046400******************************************************************
046500 320-IMPRIMIR-PAGO-RECIBO SECTION.
046600     IF ORDH-IS-PAID
046700        MOVE ORDH-ID TO PYMT-ORDER-ID
046800        SET WKS-FIN-PAGO TO FALSE
046900        START PAYFILE KEY IS EQUAL TO PYMT-ORDER-ID
047000           INVALID KEY SET WKS-FIN-PAGO TO TRUE
047100        END-START
047200        IF NOT WKS-FIN-PAGO
047300           READ PAYFILE NEXT RECORD
047400              AT END SET WKS-FIN-PAGO TO TRUE
047500           END-READ
047600        END-IF
047700        IF NOT WKS-FIN-PAGO AND PYMT-ORDER-ID = ORDH-ID
047800           MOVE SPACES TO RPT-LINEA
047900           STRING "PAGO: " PYMT-METHOD DELIMITED BY SIZE
048000                  INTO RPT-LINEA
048100           END-STRING
048200           WRITE RPT-LINEA
048300           IF PYMT-TIP > 0
048400              MOVE SPACES TO RPT-LINEA
048500              STRING "PROPINA:             " PYMT-TIP
048600                     DELIMITED BY SIZE
048700                     INTO RPT-LINEA
048800              END-STRING
048900              WRITE RPT-LINEA
049000           END-IF
049100           COMPUTE WKS-REC-AMOUNT-PAID = PYMT-AMOUNT + PYMT-TIP
049200           MOVE SPACES TO RPT-LINEA
049300           STRING "PAGADO:              " WKS-REC-AMOUNT-PAID
049400                  DELIMITED BY SIZE
049500                  INTO RPT-LINEA
049600           END-STRING
049700           WRITE RPT-LINEA
049800           IF PYMT-CHANGE > 0
049900              MOVE SPACES TO RPT-LINEA
050000              STRING "CAMBIO:              " PYMT-CHANGE
050100                     DELIMITED BY SIZE
050200                     INTO RPT-LINEA
050300              END-STRING
050400              WRITE RPT-LINEA
050500           END-IF
050600        END-IF
050700     END-IF.
050800 320-IMPRIMIR-PAGO-RECIBO-E.          EXIT.
050900
051000 325-IMPRIMIR-PIE-RECIBO SECTION.
051100     MOVE WKS-LINEA-32 TO RPT-LINEA
051200     WRITE RPT-LINEA
051300     MOVE SPACES TO RPT-LINEA
051400     STRING "   GRACIAS POR SU ORDEN!" DELIMITED BY SIZE
051500            INTO RPT-LINEA
051600     END-STRING
051700     WRITE RPT-LINEA
051800     MOVE WKS-LINEA-32 TO RPT-LINEA
051900     WRITE RPT-LINEA.
052000 325-IMPRIMIR-PIE-RECIBO-E.           EXIT.
052100
052200******************************************************************
052300*  400-EXPORTAR-ORDENES : UN RENGLON CSV POR ORDEN, CON FILTRO    *
052400*  DE FECHA OPCIONAL (FECHA-INI = CERO SIGNIFICA SIN FILTRO).     *
052500******************************************************************
052600 400-EXPORTAR-ORDENES SECTION.
052700     MOVE ZEROS TO WKS-FIN-ORDFILE-SW
052800     MOVE ZEROS TO ORDH-ID
052900     START ORDFILE KEY IS NOT LESS THAN ORDH-ID
053000        INVALID KEY SET WKS-FIN-ORDFILE TO TRUE
053100     END-START
053200     PERFORM 401-LEER-SIGUIENTE-ORDEN
053300     PERFORM 402-EVALUAR-ORDEN-EXPORT
053400        UNTIL WKS-FIN-ORDFILE.
053500 400-EXPORTAR-ORDENES-E.              EXIT.
053600
053700 401-LEER-SIGUIENTE-ORDEN SECTION.
053800     IF NOT WKS-FIN-ORDFILE
053900        READ ORDFILE NEXT RECORD
054000           AT END SET WKS-FIN-ORDFILE TO TRUE
054100        END-READ
054200     END-IF.
054300 401-LEER-SIGUIENTE-ORDEN-E.          EXIT.
054400
054500 402-EVALUAR-ORDEN-EXPORT SECTION.
054600     IF NOT WKS-FIN-ORDFILE
054700        IF WKS-PARM-FECHA-INI = ZEROS
054800           OR (ORDH-DATE >= WKS-PARM-FECHA-INI
054900               AND ORDH-DATE <= WKS-PARM-FECHA-FIN)
055000           PERFORM 405-ARMAR-RENGLON-ORDEN-CSV
055100        END-IF
055200     END-IF
055300     PERFORM 401-LEER-SIGUIENTE-ORDEN.
055400 402-EVALUAR-ORDEN-EXPORT-E.          EXIT.
055500
055600 405-ARMAR-RENGLON-ORDEN-CSV SECTION.
055700     COMPUTE WKS-EXP-SUBTOTAL = ORDH-TOTAL - ORDH-TAX
055800     IF ORDH-CUSTOMER-NAME = SPACES
055900        MOVE "Guest" TO WKS-EXP-CLIENTE
056000     ELSE
056100        MOVE ORDH-CUSTOMER-NAME TO WKS-EXP-CLIENTE
056200     END-IF
056300     IF ORDH-IS-PAID
056400        MOVE "SI " TO WKS-EXP-PAID-TXT
056500     ELSE
056600        MOVE "NO " TO WKS-EXP-PAID-TXT
056700     END-IF
056800     PERFORM 406-BUSCAR-METODO-PAGO
056900     PERFORM 407-ARMAR-RESUMEN-ITEMS
057000     MOVE SPACES TO RPT-LINEA
057100     STRING ORDH-NUMBER DELIMITED BY SIZE ","
057200            DELIMITED BY SIZE
057300            ORDH-DATE DELIMITED BY SIZE "," DELIMITED BY SIZE
057400            ORDH-TIME DELIMITED BY SIZE "," DELIMITED BY SIZE
057500            WKS-EXP-CLIENTE DELIMITED BY SIZE ","
057600            DELIMITED BY SIZE
057700            WKS-EXP-RESUMEN DELIMITED BY SIZE ","
057800            DELIMITED BY SIZE
057900            WKS-EXP-SUBTOTAL DELIMITED BY SIZE ","
058000            DELIMITED BY SIZE
058100            ORDH-TAX DELIMITED BY SIZE "," DELIMITED BY SIZE
058200            ORDH-TOTAL DELIMITED BY SIZE "," DELIMITED BY SIZE
058300            ORDH-STATUS DELIMITED BY SIZE "," DELIMITED BY SIZE
058400            WKS-EXP-PAID-TXT DELIMITED BY SIZE ","
058500            DELIMITED BY SIZE
058600            WKS-EXP-METODO DELIMITED BY SIZE
058700            INTO RPT-LINEA
058800     END-STRING
058900     WRITE RPT-LINEA.
059000 405-ARMAR-RENGLON-ORDEN-CSV-E.       EXIT.
059100
059200 406-BUSCAR-METODO-PAGO SECTION.
059300     MOVE SPACES TO WKS-EXP-METODO
059400     IF ORDH-IS-PAID
059500        MOVE ORDH-ID TO PYMT-ORDER-ID
059600        SET WKS-FIN-PAGO TO FALSE
059700        START PAYFILE KEY IS EQUAL TO PYMT-ORDER-ID
059800           INVALID KEY SET WKS-FIN-PAGO TO TRUE
059900        END-START
060000        IF NOT WKS-FIN-PAGO
060100           READ PAYFILE NEXT RECORD
060200              AT END SET WKS-FIN-PAGO TO TRUE
060300           END-READ
060400        END-IF
060500        IF NOT WKS-FIN-PAGO AND PYMT-ORDER-ID = ORDH-ID
060600           MOVE PYMT-METHOD TO WKS-EXP-METODO
060700        END-IF
060800     END-IF.
060900 406-BUSCAR-METODO-PAGO-E.            EXIT.
061000
061100******************************************************************
061200*  407-ARMAR-RESUMEN-ITEMS : CONCATENA "NX NOMBRE" DE CADA        *
061300*  RENGLON DE LA ORDEN, SEPARADOS POR PUNTO Y COMA.               *
061400******************************************************************
061500 407-ARMAR-RESUMEN-ITEMS SECTION.
061600     MOVE SPACES TO WKS-EXP-RESUMEN
061700     MOVE ZEROS  TO WKS-EXP-CANT-ITEMS
061800     MOVE ZEROS TO WKS-FIN-ORDLIN-SW
061900     MOVE ORDH-ID TO ORDL-LLAVE-ORDEN
062000     MOVE ZEROS   TO ORDL-LLAVE-RENGLON
062100     START ORDLIN KEY IS NOT LESS THAN ORDL-LLAVE
062200        INVALID KEY SET WKS-FIN-ORDLIN TO TRUE
062300     END-START
062400     PERFORM 311-LEER-SIGUIENTE-RENGLON
062500     PERFORM 408-AGREGAR-ITEM-RESUMEN
062600        UNTIL WKS-FIN-ORDLIN.
062700 407-ARMAR-RESUMEN-ITEMS-E.           EXIT.
062800
062900 408-AGREGAR-ITEM-RESUMEN SECTION.
063000     IF NOT WKS-FIN-ORDLIN
063100        MOVE ORDL-MENU-ID TO MENU-ID
063200        READ MENUMAS
063300           INVALID KEY MOVE "ARTICULO DESCONOCIDO" TO MENU-NAME
063400        END-READ
063500        ADD 1 TO WKS-EXP-CANT-ITEMS
063600        IF WKS-EXP-CANT-ITEMS = 1
063700           STRING ORDL-QTY DELIMITED BY SIZE
063800                  "x " DELIMITED BY SIZE
063900                  MENU-NAME DELIMITED BY SIZE
064000                  INTO WKS-EXP-RESUMEN
064100           END-STRING
064200        ELSE
064300           STRING WKS-EXP-RESUMEN DELIMITED BY SIZE
064400                  "; " DELIMITED BY SIZE
064500                  ORDL-QTY DELIMITED BY SIZE
064600                  "x " DELIMITED BY SIZE
064700                  MENU-NAME DELIMITED BY SIZE
064800                  INTO WKS-EXP-RESUMEN
064900           END-STRING
065000        END-IF
065100     END-IF
065200     PERFORM 311-LEER-SIGUIENTE-RENGLON.
065300 408-AGREGAR-ITEM-RESUMEN-E.          EXIT.
065400
065500******************************************************************
065600*  410-EXPORTAR-VENTAS-DIA : UN RENGLON CSV POR DIA DE LOS N DIAS *
065700*  QUE TERMINAN EN LA FECHA-FIN DEL PARAMETRO.                    *
065800******************************************************************
065900 410-EXPORTAR-VENTAS-DIA SECTION.
066000     PERFORM 411-CALCULAR-FECHA-INICIO
066100     PERFORM 412-CONSTRUIR-TABLA-VENTAS
066200     PERFORM 415-EXPLORAR-ORDENES-VENTAS
066300     PERFORM 419-IMPRIMIR-RENGLON-VENTAS-DIA
066400        VARYING WKS-SUB-DIA FROM 1 BY 1
066500        UNTIL WKS-SUB-DIA > WKS-PARM-DIAS.
066600 410-EXPORTAR-VENTAS-DIA-E.           EXIT.
066700
066800 411-CALCULAR-FECHA-INICIO SECTION.
066900     MOVE WKS-PARM-FECHA-FIN TO WKS-FECHA-COMPUESTA
067000     COMPUTE WKS-SUB-DIA = WKS-PARM-DIAS - 1
067100     PERFORM 416-RETROCEDER-UN-DIA
067200        VARYING WKS-SUB-DIA-2 FROM 1 BY 1
067300        UNTIL WKS-SUB-DIA-2 > WKS-SUB-DIA.
067400 411-CALCULAR-FECHA-INICIO-E.         EXIT.
067500
067600 412-CONSTRUIR-TABLA-VENTAS SECTION.
067700     PERFORM 413-LLENAR-RENGLON-VENTAS
067800        VARYING WKS-SUB-DIA FROM 1 BY 1
067900        UNTIL WKS-SUB-DIA > WKS-PARM-DIAS.
068000 412-CONSTRUIR-TABLA-VENTAS-E.        EXIT.
068100
068200 413-LLENAR-RENGLON-VENTAS SECTION.
068300     MOVE WKS-FECHA-COMPUESTA TO WKS-VD-FECHA (WKS-SUB-DIA)
068400     MOVE ZEROS TO WKS-VD-ORDENES (WKS-SUB-DIA)
068500     MOVE ZEROS TO WKS-VD-INGRESOS (WKS-SUB-DIA)
068600     MOVE ZEROS TO WKS-VD-IMPUESTO (WKS-SUB-DIA)
068700     IF WKS-SUB-DIA < WKS-PARM-DIAS
068800        PERFORM 417-AVANZAR-UN-DIA
068900     END-IF.
069000 413-LLENAR-RENGLON-VENTAS-E.         EXIT.
069100
069200 416-RETROCEDER-UN-DIA SECTION.
069300     IF WKS-FT-DIA > 1
069400        SUBTRACT 1 FROM WKS-FT-DIA
069500     ELSE
069600        IF WKS-FT-MES > 1
069700           SUBTRACT 1 FROM WKS-FT-MES
069800        ELSE
069900           MOVE 12 TO WKS-FT-MES
070000           SUBTRACT 1 FROM WKS-FT-ANIO
070100        END-IF
070200        PERFORM 418-OBTENER-DIAS-MES
070300        MOVE WKS-DIAS-EN-MES-ACTUAL TO WKS-FT-DIA
070400     END-IF.
070500 416-RETROCEDER-UN-DIA-E.             EXIT.
070600
070700 417-AVANZAR-UN-DIA SECTION.
070800     PERFORM 418-OBTENER-DIAS-MES
070900     IF WKS-FT-DIA < WKS-DIAS-EN-MES-ACTUAL
071000        ADD 1 TO WKS-FT-DIA
071100     ELSE
071200        MOVE 1 TO WKS-FT-DIA
071300        IF WKS-FT-MES < 12
071400           ADD 1 TO WKS-FT-MES
071500        ELSE
071600           MOVE 1 TO WKS-FT-MES
071700           ADD 1 TO WKS-FT-ANIO
071800        END-IF
071900     END-IF.
072000 417-AVANZAR-UN-DIA-E.                EXIT.
072100
072200 418-OBTENER-DIAS-MES SECTION.
072300     MOVE WKS-DIAS-MES (WKS-FT-MES) TO WKS-DIAS-EN-MES-ACTUAL
072400     IF WKS-FT-MES = 2
072500        PERFORM 4181-VERIFICAR-BISIESTO
072600     END-IF.
072700 418-OBTENER-DIAS-MES-E.              EXIT.
072800
072900 4181-VERIFICAR-BISIESTO SECTION.
073000     DIVIDE WKS-FT-ANIO BY 4   GIVING WKS-COCIENTE-AUX
073100        REMAINDER WKS-RESIDUO-4
073200     DIVIDE WKS-FT-ANIO BY 100 GIVING WKS-COCIENTE-AUX
073300        REMAINDER WKS-RESIDUO-100
073400     DIVIDE WKS-FT-ANIO BY 400 GIVING WKS-COCIENTE-AUX
073500        REMAINDER WKS-RESIDUO-400
073600     IF (WKS-RESIDUO-4 = 0 AND WKS-RESIDUO-100 NOT = 0)
073700        OR WKS-RESIDUO-400 = 0
073800        MOVE 29 TO WKS-DIAS-EN-MES-ACTUAL
073900     END-IF.
074000 4181-VERIFICAR-BISIESTO-E.           EXIT.
074100
074200 415-EXPLORAR-ORDENES-VENTAS SECTION.
074300     MOVE ZEROS TO WKS-FIN-ORDFILE-SW
074400     MOVE ZEROS TO ORDH-ID
074500     START ORDFILE KEY IS NOT LESS THAN ORDH-ID
074600        INVALID KEY SET WKS-FIN-ORDFILE TO TRUE
074700     END-START
074800     PERFORM 401-LEER-SIGUIENTE-ORDEN
074900     PERFORM 4155-EVALUAR-ORDEN-VENTAS
075000        UNTIL WKS-FIN-ORDFILE.
075100 415-EXPLORAR-ORDENES-VENTAS-E.       EXIT.
075200
075300 4155-EVALUAR-ORDEN-VENTAS SECTION.
075400     IF NOT WKS-FIN-ORDFILE
075500        IF (ORDH-ST-COMPLETED OR ORDH-ST-READY)
075600           AND ORDH-DATE >= WKS-VD-FECHA (1)
075700           AND ORDH-DATE <= WKS-PARM-FECHA-FIN
075800           PERFORM 4156-CLASIFICAR-POR-DIA-VENTA
075900              VARYING WKS-SUB-DIA FROM 1 BY 1
076000              UNTIL WKS-SUB-DIA > WKS-PARM-DIAS
076100        END-IF
076200     END-IF
076300     PERFORM 401-LEER-SIGUIENTE-ORDEN.
076400 4155-EVALUAR-ORDEN-VENTAS-E.         EXIT.
076500
076600 4156-CLASIFICAR-POR-DIA-VENTA SECTION.
076700     IF WKS-VD-FECHA (WKS-SUB-DIA) = ORDH-DATE
076800        ADD 1 TO WKS-VD-ORDENES (WKS-SUB-DIA)
076900        ADD ORDH-TOTAL TO WKS-VD-INGRESOS (WKS-SUB-DIA)
077000        ADD ORDH-TAX   TO WKS-VD-IMPUESTO (WKS-SUB-DIA)
077100     END-IF.
077200 4156-CLASIFICAR-POR-DIA-VENTA-E.     EXIT.
077300
077400 419-IMPRIMIR-RENGLON-VENTAS-DIA SECTION.
077500     MOVE SPACES TO RPT-LINEA
077600     STRING WKS-VD-FECHA (WKS-SUB-DIA) DELIMITED BY SIZE ","
077700            DELIMITED BY SIZE
077800            WKS-VD-ORDENES (WKS-SUB-DIA) DELIMITED BY SIZE ","
077900            DELIMITED BY SIZE
078000            WKS-VD-INGRESOS (WKS-SUB-DIA) DELIMITED BY SIZE ","
078100            DELIMITED BY SIZE
078200            WKS-VD-IMPUESTO (WKS-SUB-DIA) DELIMITED BY SIZE
078300            INTO RPT-LINEA
078400     END-STRING
078500     WRITE RPT-LINEA.
078600 419-IMPRIMIR-RENGLON-VENTAS-DIA-E.   EXIT.
078700
078800******************************************************************
078900*  420-EXPORTAR-MENU : TODOS LOS ARTICULOS DEL MENU, ORDENADOS    *
079000*  POR CATEGORIA Y LUEGO POR ORDEN DE DESPLIEGUE.                 *
079100******************************************************************
079200 420-EXPORTAR-MENU SECTION.
079300     PERFORM 421-CARGAR-TABLA-MENU
079400     PERFORM 425-ORDENAR-MENU
079500     PERFORM 430-IMPRIMIR-RENGLON-MENU
079600        VARYING WKS-SUB-ITEM FROM 1 BY 1
079700        UNTIL WKS-SUB-ITEM > WKS-NUM-MENU.
079800 420-EXPORTAR-MENU-E.                 EXIT.
079900
080000 421-CARGAR-TABLA-MENU SECTION.
080100     MOVE ZEROS TO WKS-NUM-MENU
080200     MOVE ZEROS TO MENU-ID
080300     START MENUMAS KEY IS NOT LESS THAN MENU-ID
080400        INVALID KEY CONTINUE
080500     END-START
080600     PERFORM 422-LEER-CARGAR-MENU UNTIL WKS-NUM-MENU > 199.
080700 421-CARGAR-TABLA-MENU-E.             EXIT.
080800
080900 422-LEER-CARGAR-MENU SECTION.
081000     READ MENUMAS NEXT RECORD
081100        AT END GO TO 422-LEER-CARGAR-MENU-E
081200     END-READ
081300     ADD 1 TO WKS-NUM-MENU
081400     MOVE MENU-ID              TO WKS-ME-ID
081500     MOVE MENU-NAME            TO WKS-ME-NAME
081600     MOVE MENU-CATEGORY        TO WKS-ME-CATEGORY
081700     MOVE MENU-PRICE           TO WKS-ME-PRICE
081800     MOVE MENU-AVAILABLE       TO WKS-ME-AVAILABLE
081900     MOVE MENU-DISPLAY-ORDER   TO WKS-ME-DISPLAY-ORDER
082000     MOVE MENU-PREP-SECONDS    TO WKS-ME-PREP-SECONDS
082100     MOVE WKS-ME-CAMPOS        TO WKS-ME-REGISTRO (WKS-NUM-MENU).
082200 422-LEER-CARGAR-MENU-E.              EXIT.
082300
082400 425-ORDENAR-MENU SECTION.
082500     PERFORM 426-PASADA-BURBUJA-MENU
082600        VARYING WKS-SUB-ITEM FROM 1 BY 1
082700        UNTIL WKS-SUB-ITEM >= WKS-NUM-MENU.
082800 425-ORDENAR-MENU-E.                  EXIT.
082900
083000 426-PASADA-BURBUJA-MENU SECTION.
083100     PERFORM 427-COMPARAR-INTERCAMBIAR-MENU
083200        VARYING WKS-SUB-ITEM-2 FROM 1 BY 1
083300        UNTIL WKS-SUB-ITEM-2 > (WKS-NUM-MENU - WKS-SUB-ITEM).
083400 426-PASADA-BURBUJA-MENU-E.           EXIT.
083500
083600******************************************************************
083700*  427-COMPARAR-INTERCAMBIAR-MENU : COMPARA CATEGORIA Y LUEGO     *
083800*  ORDEN DE DESPLIEGUE PARA DECIDIR EL INTERCAMBIO.               *
083900******************************************************************
084000 427-COMPARAR-INTERCAMBIAR-MENU SECTION.
084100     MOVE WKS-ME-ENTRADA (WKS-SUB-ITEM-2)     TO WKS-ME-CAMPOS
084200     MOVE WKS-ME-CATEGORY                     TO WKS-ME-CAT-CMP
084300     MOVE WKS-ME-DISPLAY-ORDER                TO WKS-ME-DISP-CMP
084400     MOVE WKS-ME-ENTRADA (WKS-SUB-ITEM-2 + 1)  TO WKS-ME-CAMPOS
084500     IF WKS-ME-CAT-CMP > WKS-ME-CATEGORY
084600        OR (WKS-ME-CAT-CMP = WKS-ME-CATEGORY
084700            AND WKS-ME-DISP-CMP > WKS-ME-DISPLAY-ORDER)
084800        MOVE WKS-ME-ENTRADA (WKS-SUB-ITEM-2)
084900           TO WKS-ME-ENTRADA-TEMP
085000        MOVE WKS-ME-ENTRADA (WKS-SUB-ITEM-2 + 1)
085100           TO WKS-ME-ENTRADA (WKS-SUB-ITEM-2)
085200        MOVE WKS-ME-ENTRADA-TEMP
085300           TO WKS-ME-ENTRADA (WKS-SUB-ITEM-2 + 1)
085400     END-IF.
085500 427-COMPARAR-INTERCAMBIAR-MENU-E.    EXIT.
085600
085700 430-IMPRIMIR-RENGLON-MENU SECTION.
085800     MOVE WKS-ME-ENTRADA (WKS-SUB-ITEM) TO WKS-ME-CAMPOS
085900     IF WKS-ME-AVAILABLE = "Y"
086000        MOVE "SI " TO WKS-EXP-DISPONIBLE-TXT
086100     ELSE
086200        MOVE "NO " TO WKS-EXP-DISPONIBLE-TXT
086300     END-IF
086400     COMPUTE WKS-EXP-MINUTOS-PREP ROUNDED =
086500             WKS-ME-PREP-SECONDS / 60
086600     MOVE SPACES TO RPT-LINEA
086700     STRING WKS-ME-ID DELIMITED BY SIZE "," DELIMITED BY SIZE
086800            WKS-ME-NAME DELIMITED BY SIZE ","
086900            DELIMITED BY SIZE
087000            WKS-ME-CATEGORY DELIMITED BY SIZE ","
087100            DELIMITED BY SIZE
087200            WKS-ME-PRICE DELIMITED BY SIZE "," DELIMITED BY SIZE
087300            WKS-EXP-DISPONIBLE-TXT DELIMITED BY SIZE ","
087400            DELIMITED BY SIZE
087500            WKS-ME-DISPLAY-ORDER DELIMITED BY SIZE ","
087600            DELIMITED BY SIZE
087700            WKS-ME-PREP-SECONDS DELIMITED BY SIZE ","
087800            DELIMITED BY SIZE
087900            WKS-EXP-MINUTOS-PREP DELIMITED BY SIZE
088000            INTO RPT-LINEA
088100     END-STRING
088200     WRITE RPT-LINEA.
088300 430-IMPRIMIR-RENGLON-MENU-E.         EXIT.
088400
088500 800-ESTADISTICAS SECTION.
088600     DISPLAY "*****************************************"
088700             UPON CONSOLE
088800     DISPLAY "*   FTRCPT -- PROCESO TERMINADO            *"
088900             UPON CONSOLE
089000     DISPLAY " > MODALIDAD EJECUTADA: " WKS-PARM-ACCION
089100             UPON CONSOLE.
089200 800-ESTADISTICAS-E.                  EXIT.
089300
089400 XXX-CIERRA-ARCHIVOS SECTION.
089500     CLOSE ORDFILE
089600     CLOSE ORDLIN
089700     CLOSE PAYFILE
089800     CLOSE MENUMAS
089900     CLOSE RCPTRPT.
090000 XXX-CIERRA-ARCHIVOS-E.               EXIT.
