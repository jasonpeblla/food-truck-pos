000100******************************************************************
000200* FECHA       : 17/02/1988                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                 *
000400* APLICACION  : FOODTRUCK POS                                    *
000500* PROGRAMA    : FTOFSYN                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : REPRODUCE LAS ORDENES QUE LA APP MOVIL TOMO SIN  *
000800*             : CONEXION CONTRA EL MOTOR DE PRECIOS Y LAS DA DE  *
000900*             : ALTA EN EL MAESTRO DE ORDENES. LOS ARTICULOS DE  *
001000*             : MENU QUE YA NO EXISTEN SE OMITEN, NO SE RECHAZA  *
001100*             : TODA LA ORDEN.                                   *
001200* ARCHIVOS    : OFFQFILE, ORDFILE, ORDLIN, MENUMAS               *
001300* PROGRAMA(S) : RUTINA DEBD1R00, FILE STATUS EXTENDED            *
001400******************************************************************
001500*                   BITACORA DE CAMBIOS AL PROGRAMA              *
001600******************************************************************
001700* 17/02/1988 (EEDR) PRIMERA VERSION (TICKET FT-096).             *
001800* 22/04/1999 (JMLR) REVISION Y2K, OFQ-ORDER-DATE SE VALIDA CON   *
001900*            ANIO DE 4 DIGITOS ANTES DE REPRODUCIR LA ORDEN.     *
002000* 14/06/2012 (CAG) SE AGREGA TOPE DE REGISTROS POR CORRIDA PARA  *
002100*            NO SATURAR EL PROCESO NOCTURNO (TICKET FT-102).     *
002200* 09/10/2020 (RQV) LOS RENGLONES CON ARTICULO DESCONOCIDO SE     *
002300*            OMITEN EN VEZ DE RECHAZAR TODA LA ORDEN, YA QUE EL  *
002400*            CATALOGO PUDO CAMBIAR MIENTRAS LA APP ESTABA SIN    *
002500*            SENAL (TICKET FT-131).                              *
002600******************************************************************
002700 IDENTIFICATION DIVISION.
002800 PROGRAM-ID. FTOFSYN.
002900 AUTHOR. ERICK DANIEL RAMIREZ DIVAS.
003000 INSTALLATION. FOODTRUCK POS - DEPARTAMENTO DE SISTEMAS.
003100 DATE-WRITTEN. 17/02/1988.
003200 DATE-COMPILED.
003300 SECURITY. USO INTERNO - SOLO PERSONAL DE SISTEMAS.
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     CURRENCY SIGN IS "$" WITH PICTURE SYMBOL "$"
003800     C01 IS TOP-OF-FORM.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT OFFQFILE ASSIGN TO OFFQFILE
004200                     ORGANIZATION  IS INDEXED
004300                     ACCESS        IS DYNAMIC
004400                     RECORD KEY    IS OFQ-LOCAL-ID
004500                     FILE STATUS   IS FS-OFFQFILE
004600                                      FSE-OFFQFILE.
004700     SELECT ORDFILE  ASSIGN TO ORDFILE
004800                     ORGANIZATION  IS INDEXED
004900                     ACCESS        IS DYNAMIC
005000                     RECORD KEY    IS ORDH-ID
005100                     FILE STATUS   IS FS-ORDFILE
005200                                      FSE-ORDFILE.
005300     SELECT ORDLIN   ASSIGN TO ORDLIN
005400                     ORGANIZATION  IS INDEXED
005500                     ACCESS        IS DYNAMIC
005600                     RECORD KEY    IS ORDL-LLAVE
005700                     FILE STATUS   IS FS-ORDLIN
005800                                      FSE-ORDLIN.
005900     SELECT MENUMAS  ASSIGN TO MENUMAS
006000                     ORGANIZATION  IS INDEXED
006100                     ACCESS        IS DYNAMIC
006200                     RECORD KEY    IS MENU-ID
006300                     FILE STATUS   IS FS-MENUMAS
006400                                      FSE-MENUMAS.
006500 DATA DIVISION.
006600 FILE SECTION.
006700******************************************************************
006800*                DEFINICIONES DE ARCHIVOS A UTILIZAR             *
006900******************************************************************
007000 FD  OFFQFILE.
007100     COPY OFFQREC.
007200 FD  ORDFILE.
007300     COPY ORDHREC.
007400 FD  ORDLIN.
007500 01  ORDL-REG-FISICO.
007600     02 ORDL-LLAVE.
007700        03 ORDL-LLAVE-ORDEN     PIC 9(07).
007800        03 ORDL-LLAVE-RENGLON   PIC 9(03).
007900     02 ORDL-DATOS.
008000        COPY ORDLREC REPLACING ORDL-REGISTRO BY ORDL-DATOS-REG.
008100 FD  MENUMAS.
008200     COPY MENUREC.
008300******************************************************************
008400 WORKING-STORAGE SECTION.
008500******************************************************************
008600*                CONTADORES, OPERADORES Y CONTROLADORES          *
008700******************************************************************
008800 01  WKS-CAMPOS-DE-TRABAJO.
008900     02 WKS-PROGRAMA           PIC X(08)      VALUE "FTOFSYN ".
009000     02 WKS-FIN-OFFQFILE-SW    PIC 9(01)      VALUE 0.
009100        88 WKS-FIN-OFFQFILE           VALUE 1.
009200     02 WKS-FIN-ORDFILE-SW     PIC 9(01)      VALUE 0.
009300        88 WKS-FIN-ORDFILE            VALUE 1.
009400     02 WKS-SUB-RENGLON        PIC 9(02) COMP VALUE ZEROS.
009500     02 WKS-CONTADOR-SYNC      PIC 9(05) COMP VALUE ZEROS.
009600     02 WKS-CONTADOR-OMITIDOS  PIC 9(05) COMP VALUE ZEROS.
009700     02 WKS-MAX-ORDEN-ID       PIC 9(07)      VALUE ZEROS.
009800     02 WKS-MAX-NUMERO-HOY     PIC 9(04) COMP VALUE ZEROS.
009900     02 WKS-NUMERO-ASIGNADO    PIC 9(04)      VALUE ZEROS.
010000     02 WKS-FECHA-BUSCADA      PIC 9(08)      VALUE ZEROS.
010100     02 WKS-RENGLON-VALIDO-SW  PIC 9(01)      VALUE 0.
010200        88 WKS-RENGLON-ES-VALIDO      VALUE 1.
010300     02 WKS-SUB-RENGLON-ORDLIN PIC 9(03)      VALUE ZEROS.
010400******************************************************************
010500*                ACUMULADORES DE LA ORDEN EN REPRODUCCION        *
010600******************************************************************
010700 01  WKS-ACUMULADORES-ORDEN.
010800     02 WKS-ACUM-SUBTOTAL      PIC S9(07)V99  VALUE ZEROS.
010900     02 WKS-ACUM-IMPUESTO      PIC S9(07)V99  VALUE ZEROS.
011000     02 WKS-ACUM-TOTAL         PIC S9(07)V99  VALUE ZEROS.
011100     02 WKS-TASA-IMPUESTO      PIC V9999      VALUE .0875.
011200     02 WKS-LINEA-SUBTOTAL     PIC S9(07)V99  VALUE ZEROS.
011300 01  WKS-CAMPOS-DE-TRABAJO-R REDEFINES WKS-CAMPOS-DE-TRABAJO.
011400     02 FILLER                 PIC X(37).
011500 01  WKS-PARM-SYSIN.
011600     02 WKS-PARM-MAX-REGISTROS PIC 9(05).
011700 01  WKS-PARM-REDEFINE REDEFINES WKS-PARM-SYSIN.
011800     02 FILLER                 PIC X(05).
011900 01  WKS-FECHA-VALIDACION REDEFINES WKS-PARM-SYSIN.
012000     02 FILLER                 PIC X(05).
012100******************************************************************
012200*                      VARIABLES PARA FILESTATUS                 *
012300******************************************************************
012400 01  FS-OFFQFILE                  PIC 9(02)     VALUE ZEROS.
012500 01  FS-ORDFILE                   PIC 9(02)     VALUE ZEROS.
012600 01  FS-ORDLIN                    PIC 9(02)     VALUE ZEROS.
012700 01  FS-MENUMAS                   PIC 9(02)     VALUE ZEROS.
012800 01  FSE-OFFQFILE.
012900     02 FSE-RETURN                PIC S9(04) COMP-5 VALUE ZEROS.
013000     02 FSE-FUNCTION              PIC S9(04) COMP-5 VALUE ZEROS.
013100     02 FSE-FEEDBACK              PIC S9(04) COMP-5 VALUE ZEROS.
013200 01  FSE-ORDFILE.
013300     02 FSE-RETURN                PIC S9(04) COMP-5 VALUE ZEROS.
013400     02 FSE-FUNCTION              PIC S9(04) COMP-5 VALUE ZEROS.
013500     02 FSE-FEEDBACK              PIC S9(04) COMP-5 VALUE ZEROS.
013600 01  FSE-ORDLIN.
013700     02 FSE-RETURN                PIC S9(04) COMP-5 VALUE ZEROS.
013800     02 FSE-FUNCTION              PIC S9(04) COMP-5 VALUE ZEROS.
013900     02 FSE-FEEDBACK              PIC S9(04) COMP-5 VALUE ZEROS.
014000 01  FSE-MENUMAS.
014100     02 FSE-RETURN                PIC S9(04) COMP-5 VALUE ZEROS.
014200     02 FSE-FUNCTION              PIC S9(04) COMP-5 VALUE ZEROS.
014300     02 FSE-FEEDBACK              PIC S9(04) COMP-5 VALUE ZEROS.
014400 01  PROGRAMA                     PIC X(08)     VALUE SPACES.
014500 01  ARCHIVO                      PIC X(08)     VALUE SPACES.
014600 01  ACCION                       PIC X(10)     VALUE SPACES.
014700 01  LLAVE                        PIC X(32)     VALUE SPACES.
014800 PROCEDURE DIVISION.
014900 100-SECCION-PRINCIPAL SECTION.
015000     PERFORM 100-ABRIR-VALIDAR-DATASETS
015100     PERFORM 200-LEER-PARAMETRO-ENTRADA
015200     PERFORM 300-REPRODUCIR-ORDEN
015300     PERFORM 800-ESTADISTICAS
015400     PERFORM XXX-CIERRA-ARCHIVOS
015500     STOP RUN.
015600 100-SECCION-PRINCIPAL-E.            EXIT.
015700
015800 100-ABRIR-VALIDAR-DATASETS SECTION.
015900     MOVE "FTOFSYN " TO PROGRAMA
016000     OPEN I-O    OFFQFILE
016100     IF FS-OFFQFILE = 97
016200        CLOSE OFFQFILE
016300        OPEN OUTPUT OFFQFILE
016400        CLOSE OFFQFILE
016500        OPEN I-O OFFQFILE
016600     END-IF
016700     OPEN I-O    ORDFILE
016800     OPEN I-O    ORDLIN
016900     OPEN INPUT  MENUMAS
017000     IF FS-OFFQFILE NOT EQUAL 0
017100        MOVE 'OPEN'    TO ACCION
017200        MOVE SPACES    TO LLAVE
017300        MOVE 'OFFQFILE' TO ARCHIVO
017400        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
017500                              LLAVE, FS-OFFQFILE, FSE-OFFQFILE
017600        DISPLAY "FTOFSYN: ERROR AL ABRIR OFFQFILE" UPON CONSOLE
017700        MOVE 91 TO RETURN-CODE
017800        STOP RUN
017900     END-IF
018000     IF FS-ORDFILE NOT EQUAL 0
018100        MOVE 'OPEN'    TO ACCION
018200        MOVE SPACES    TO LLAVE
018300        MOVE 'ORDFILE ' TO ARCHIVO
018400        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
018500                              LLAVE, FS-ORDFILE, FSE-ORDFILE
018600        DISPLAY "FTOFSYN: ERROR AL ABRIR ORDFILE" UPON CONSOLE
018700        MOVE 91 TO RETURN-CODE
018800        STOP RUN
018900     END-IF
019000     IF FS-ORDLIN NOT EQUAL 0
019100        MOVE 'OPEN'    TO ACCION
019200        MOVE SPACES    TO LLAVE
019300        MOVE 'ORDLIN  ' TO ARCHIVO
019400        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
019500                              LLAVE, FS-ORDLIN, FSE-ORDLIN
019600        DISPLAY "FTOFSYN: ERROR AL ABRIR ORDLIN" UPON CONSOLE
019700        MOVE 91 TO RETURN-CODE
019800        STOP RUN
019900     END-IF
020000     IF FS-MENUMAS NOT EQUAL 0
020100        MOVE 'OPEN'    TO ACCION
020200        MOVE SPACES    TO LLAVE
020300        MOVE 'MENUMAS ' TO ARCHIVO
020400        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
020500                              LLAVE, FS-MENUMAS, FSE-MENUMAS
020600        DISPLAY "FTOFSYN: ERROR AL ABRIR MENUMAS" UPON CONSOLE
020700        MOVE 91 TO RETURN-CODE
020800        STOP RUN
020900     END-IF.
021000 100-ABRIR-VALIDAR-DATASETS-E.        EXIT.
021100
021200 200-LEER-PARAMETRO-ENTRADA SECTION.
021300     ACCEPT WKS-PARM-SYSIN FROM SYSIN
021400     IF WKS-PARM-MAX-REGISTROS = ZEROS
021500        MOVE 500 TO WKS-PARM-MAX-REGISTROS
021600     END-IF.
021700 200-LEER-PARAMETRO-ENTRADA-E.        EXIT.
021800
021900******************************************************************
022000*  300-REPRODUCIR-ORDEN : RECORRE LA COLA DE ORDENES SIN CONEXION *
022100*  Y REPRODUCE CADA UNA PENDIENTE CONTRA EL MOTOR DE PRECIOS,     *
022200*  HASTA EL TOPE DE REGISTROS DEL PARAMETRO.                      *
022300******************************************************************
022400 300-REPRODUCIR-ORDEN SECTION.
022500     MOVE ZEROS TO WKS-FIN-OFFQFILE-SW
022600     MOVE LOW-VALUES TO OFQ-LOCAL-ID
022700     START OFFQFILE KEY IS NOT LESS THAN OFQ-LOCAL-ID
022800        INVALID KEY SET WKS-FIN-OFFQFILE TO TRUE
022900     END-START
023000     PERFORM 301-LEER-SIGUIENTE-COLA
023100     PERFORM 302-EVALUAR-REGISTRO-COLA
023200        UNTIL WKS-FIN-OFFQFILE
023300           OR WKS-CONTADOR-SYNC >= WKS-PARM-MAX-REGISTROS.
023400 300-REPRODUCIR-ORDEN-E.                EXIT.
023500
023600 301-LEER-SIGUIENTE-COLA SECTION.
023700     IF NOT WKS-FIN-OFFQFILE
023800        READ OFFQFILE NEXT RECORD
023900           AT END SET WKS-FIN-OFFQFILE TO TRUE
024000        END-READ
024100     END-IF.
024200 301-LEER-SIGUIENTE-COLA-E.             EXIT.
024300
024400 302-EVALUAR-REGISTRO-COLA SECTION.
024500     IF NOT WKS-FIN-OFFQFILE
024600        IF NOT OFQ-IS-SYNCED
024700           PERFORM 303-ASIGNAR-ID-ORDEN
024800           PERFORM 305-CONSTRUIR-RENGLONES-ORDEN
024900           PERFORM 306-ESCRIBIR-ENCABEZADO-ORDEN
025000           PERFORM 310-MARCAR-SINCRONIZADA
025100           ADD 1 TO WKS-CONTADOR-SYNC
025200        END-IF
025300     END-IF
025400     PERFORM 301-LEER-SIGUIENTE-COLA.
025500 302-EVALUAR-REGISTRO-COLA-E.           EXIT.
025600
025700******************************************************************
025800*  303-ASIGNAR-ID-ORDEN : BUSCA EL MAYOR ORDH-ID DE TODO EL       *
025900*  MAESTRO Y ASIGNA EL SIGUIENTE CONSECUTIVO A LA ORDEN NUEVA,    *
026000*  IGUAL QUE FTORDPR NUMERA EL CONSECUTIVO DEL DIA.               *
026100******************************************************************
026200 303-ASIGNAR-ID-ORDEN SECTION.
026300     MOVE ZEROS      TO WKS-MAX-ORDEN-ID
026400     MOVE ZEROS      TO WKS-FIN-ORDFILE-SW
026500     MOVE LOW-VALUES TO ORDH-ID
026600     START ORDFILE KEY IS NOT LESS THAN ORDH-ID
026700        INVALID KEY SET WKS-FIN-ORDFILE TO TRUE
026800     END-START
026900     PERFORM 304-BUSCAR-MAXIMO-ORDEN
027000        UNTIL WKS-FIN-ORDFILE
027100     COMPUTE WKS-MAX-ORDEN-ID = WKS-MAX-ORDEN-ID + 1
027200     MOVE OFQ-ORDER-DATE TO WKS-FECHA-BUSCADA
027300     MOVE ZEROS          TO WKS-MAX-NUMERO-HOY
027400     MOVE ZEROS          TO WKS-FIN-ORDFILE-SW
027500     MOVE LOW-VALUES     TO ORDH-ID
027600     START ORDFILE KEY IS NOT LESS THAN ORDH-ID
027700        INVALID KEY SET WKS-FIN-ORDFILE TO TRUE
027800     END-START
027900     PERFORM 304-BUSCAR-MAXIMO-NUMERO-DIA
028000        UNTIL WKS-FIN-ORDFILE
028100     COMPUTE WKS-NUMERO-ASIGNADO = WKS-MAX-NUMERO-HOY + 1.
028200 303-ASIGNAR-ID-ORDEN-E.                EXIT.
028300
028400 304-BUSCAR-MAXIMO-ORDEN SECTION.
028500     READ ORDFILE NEXT RECORD
028600        AT END SET WKS-FIN-ORDFILE TO TRUE
028700     END-READ
028800     IF NOT WKS-FIN-ORDFILE AND ORDH-ID > WKS-MAX-ORDEN-ID
028900        MOVE ORDH-ID TO WKS-MAX-ORDEN-ID
029000     END-IF.
029100 304-BUSCAR-MAXIMO-ORDEN-E.             EXIT.
029200
029300 304-BUSCAR-MAXIMO-NUMERO-DIA SECTION.
029400     READ ORDFILE NEXT RECORD
029500        AT END SET WKS-FIN-ORDFILE TO TRUE
029600     END-READ
029700     IF NOT WKS-FIN-ORDFILE
029800        IF ORDH-DATE = WKS-FECHA-BUSCADA
029900           AND ORDH-NUMBER > WKS-MAX-NUMERO-HOY
030000           MOVE ORDH-NUMBER TO WKS-MAX-NUMERO-HOY
030100        END-IF
030200     END-IF.
030300 304-BUSCAR-MAXIMO-NUMERO-DIA-E.        EXIT.
030400
030500******************************************************************
030600*  305-CONSTRUIR-RENGLONES-ORDEN : GRABA UN RENGLON DE ORDLIN POR *
030700*  CADA RENGLON DE LA COLA CUYO ARTICULO TODAVIA EXISTE EN EL     *
030800*  MENU. LOS ARTICULOS QUE YA NO EXISTEN SE OMITEN (FT-131).      *
030900******************************************************************
031000 305-CONSTRUIR-RENGLONES-ORDEN SECTION.
031100     MOVE ZEROS TO WKS-ACUM-SUBTOTAL
031200     MOVE ZEROS TO WKS-SUB-RENGLON-ORDLIN
031300     PERFORM 307-EVALUAR-RENGLON-COLA
031400        VARYING WKS-SUB-RENGLON FROM 1 BY 1
031500        UNTIL WKS-SUB-RENGLON > OFQ-NUM-RENGLONES.
031600 305-CONSTRUIR-RENGLONES-ORDEN-E.       EXIT.
031700
031800 307-EVALUAR-RENGLON-COLA SECTION.
031900     MOVE ZEROS TO WKS-RENGLON-VALIDO-SW
032000     MOVE OFQ-MENU-ID (WKS-SUB-RENGLON) TO MENU-ID
032100     READ MENUMAS
032200        INVALID KEY
032300           ADD 1 TO WKS-CONTADOR-OMITIDOS
032400        NOT INVALID KEY
032500           SET WKS-RENGLON-ES-VALIDO TO TRUE
032600     END-READ
032700     IF WKS-RENGLON-ES-VALIDO
032800        ADD 1 TO WKS-SUB-RENGLON-ORDLIN
032900        COMPUTE WKS-LINEA-SUBTOTAL =
033000           MENU-PRICE * OFQ-QTY (WKS-SUB-RENGLON)
033100        MOVE WKS-MAX-ORDEN-ID          TO ORDL-LLAVE-ORDEN
033200        MOVE WKS-SUB-RENGLON-ORDLIN    TO ORDL-LLAVE-RENGLON
033300        MOVE WKS-MAX-ORDEN-ID          TO ORDL-ORDER-ID
033400        MOVE MENU-ID                   TO ORDL-MENU-ID
033500        MOVE OFQ-QTY (WKS-SUB-RENGLON) TO ORDL-QTY
033600        MOVE MENU-PRICE                TO ORDL-UNIT-PRICE
033700        MOVE WKS-LINEA-SUBTOTAL        TO ORDL-SUBTOTAL
033800        MOVE SPACES                    TO ORDL-CUSTOMIZATIONS
033900        WRITE ORDL-REG-FISICO
034000           INVALID KEY
034100              DISPLAY "FTOFSYN: ERROR AL GRABAR RENGLON"
034200                      UPON CONSOLE
034300        END-WRITE
034400        ADD WKS-LINEA-SUBTOTAL TO WKS-ACUM-SUBTOTAL
034500     END-IF.
034600 307-EVALUAR-RENGLON-COLA-E.            EXIT.
034700
034800******************************************************************
034900*  306-ESCRIBIR-ENCABEZADO-ORDEN : IMPUESTO SOBRE EL SUBTOTAL     *
035000*  ACUMULADO, TOTAL, Y ALTA DEL ENCABEZADO EN ESTADO PENDIENTE.   *
035100******************************************************************
035200 306-ESCRIBIR-ENCABEZADO-ORDEN SECTION.
035300     COMPUTE WKS-ACUM-IMPUESTO ROUNDED =
035400        WKS-ACUM-SUBTOTAL * WKS-TASA-IMPUESTO
035500     COMPUTE WKS-ACUM-TOTAL =
035600        WKS-ACUM-SUBTOTAL + WKS-ACUM-IMPUESTO
035700     MOVE WKS-MAX-ORDEN-ID    TO ORDH-ID
035800     MOVE WKS-NUMERO-ASIGNADO TO ORDH-NUMBER
035900     MOVE OFQ-ORDER-DATE      TO ORDH-DATE
036000     MOVE OFQ-ORDER-TIME      TO ORDH-TIME
036100     MOVE OFQ-CUSTOMER-NAME   TO ORDH-CUSTOMER-NAME
036200     SET  ORDH-ST-PENDING     TO TRUE
036300     MOVE WKS-ACUM-SUBTOTAL   TO ORDH-SUBTOTAL
036400     MOVE WKS-ACUM-IMPUESTO   TO ORDH-TAX
036500     MOVE WKS-ACUM-TOTAL      TO ORDH-TOTAL
036600     MOVE "N"                 TO ORDH-PAID
036700     MOVE ZEROS               TO ORDH-LOCATION-ID
036800     WRITE ORDH-REGISTRO
036900        INVALID KEY
037000           DISPLAY "FTOFSYN: ERROR AL GRABAR ENCABEZADO"
037100                   UPON CONSOLE
037200     END-WRITE.
037300 306-ESCRIBIR-ENCABEZADO-ORDEN-E.       EXIT.
037400
037500******************************************************************
037600*  310-MARCAR-SINCRONIZADA : ANOTA EL NUEVO ID DE ORDEN EN LA     *
037700*  COLA, AGREGA LA LEYENDA A LAS NOTAS Y PRENDE LA BANDERA DE     *
037800*  SINCRONIZADO PARA QUE NO SE VUELVA A REPRODUCIR.               *
037900******************************************************************
038000 310-MARCAR-SINCRONIZADA SECTION.
038100     STRING OFQ-NOTES DELIMITED BY SPACE
038200            " [SYNCED FROM OFFLINE]" DELIMITED BY SIZE
038300       INTO OFQ-NOTES
038400     END-STRING
038500     MOVE "Y"             TO OFQ-SYNCED
038600     MOVE WKS-MAX-ORDEN-ID TO OFQ-NEW-ORDER-ID
038700     REWRITE OFQ-REGISTRO
038800        INVALID KEY
038900           DISPLAY "FTOFSYN: ERROR AL REGRABAR COLA"
039000                   UPON CONSOLE
039100     END-REWRITE.
039200 310-MARCAR-SINCRONIZADA-E.             EXIT.
039300
039400 800-ESTADISTICAS SECTION.
039500     DISPLAY "*****************************************"
039600             UPON CONSOLE
039700     DISPLAY "*   FTOFSYN -- PROCESO TERMINADO           *"
039800             UPON CONSOLE
039900     DISPLAY " > ORDENES REPRODUCIDAS : " WKS-CONTADOR-SYNC
040000             UPON CONSOLE
040100     DISPLAY " > RENGLONES OMITIDOS   : " WKS-CONTADOR-OMITIDOS
040200             UPON CONSOLE.
040300 800-ESTADISTICAS-E.                    EXIT.
040400
040500 XXX-CIERRA-ARCHIVOS SECTION.
040600     CLOSE OFFQFILE
040700     CLOSE ORDFILE
040800     CLOSE ORDLIN
040900     CLOSE MENUMAS.
041000 XXX-CIERRA-ARCHIVOS-E.                 EXIT.
