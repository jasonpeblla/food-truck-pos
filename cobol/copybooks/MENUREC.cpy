000100******************************************************************
000200*    COPY MENUREC -- MAESTRO DE ARTICULOS DEL MENU (FOOD TRUCK)  *
000300*    FECHA       : 03/07/2024                                    *
000400*    PROGRAMADOR : E. RAMIREZ (EEDR)                             *
000500*    APLICACION  : FOODTRUCK POS                                 *
000600*    DESCRIPCION : LAYOUT DEL REGISTRO MAESTRO DE MENU, ORDENADO *
000700*                : POR CATEGORIA Y ORDEN DE DESPLIEGUE.          *
000800******************************************************************
000900 01  MENU-REGISTRO.
001000     02 MENU-ID                  PIC 9(05).
001100     02 MENU-NAME                PIC X(30).
001200     02 MENU-CATEGORY            PIC X(12).
001300         88 MENU-CAT-TACOS               VALUE "TACOS       ".
001400         88 MENU-CAT-BURRITOS            VALUE "BURRITOS    ".
001500         88 MENU-CAT-SIDES               VALUE "SIDES       ".
001600         88 MENU-CAT-DRINKS              VALUE "DRINKS      ".
001700     02 MENU-PRICE                PIC S9(05)V99.
001800     02 MENU-AVAILABLE            PIC X(01).
001900         88 MENU-IS-AVAILABLE            VALUE "Y".
002000     02 MENU-DISPLAY-ORDER        PIC 9(03).
002100     02 MENU-PREP-SECONDS         PIC 9(05).
002200     02 FILLER                    PIC X(22).
