000100******************************************************************
000200*    COPY SCHDREC -- HORARIO DE DISPONIBILIDAD DE MENU           *
000300*    FECHA       : 03/07/2024                                    *
000400*    PROGRAMADOR : E. RAMIREZ (EEDR)                             *
000500*    DESCRIPCION : DIA + VENTANA HH:MM EN QUE UN ARTICULO ESTA   *
000600*                : DISPONIBLE. COMPARACION DE HORA POR CADENA.   *
000700******************************************************************
000800 01  SCH-REGISTRO.
000900     02 SCH-MENU-ID                PIC 9(05).
001000     02 SCH-DAY                    PIC X(03).
001100         88 SCH-DAY-ALL                   VALUE "ALL".
001200     02 SCH-START                  PIC X(05).
001300     02 SCH-END                    PIC X(05).
001400     02 SCH-ACTIVE                 PIC X(01).
001500         88 SCH-IS-ACTIVE                 VALUE "Y".
001600     02 FILLER                     PIC X(11).
