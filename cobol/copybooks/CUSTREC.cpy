000100******************************************************************
000200*    COPY CUSTREC -- MAESTRO DE CLIENTE / LEALTAD                *
000300*    FECHA       : 03/07/2024                                    *
000400*    PROGRAMADOR : E. RAMIREZ (EEDR)                             *
000500*    DESCRIPCION : LLAVE PRIMARIA ES CUS-PHONE (SOLO DIGITOS,    *
000600*                : MINIMO 10). ACUMULA PUNTOS DE LEALTAD.        *
000700******************************************************************
000800 01  CUS-REGISTRO.
000900     02 CUS-ID                     PIC 9(07).
001000     02 CUS-PHONE                  PIC X(10).
001100     02 CUS-NAME                   PIC X(20).
001200     02 CUS-POINTS                 PIC 9(07).
001300     02 CUS-VISITS                 PIC 9(05).
001400     02 CUS-TOTAL-SPENT            PIC S9(07)V99.
001500     02 FILLER                     PIC X(12).
