000100******************************************************************
000200*    COPY SPCLREC -- ESPECIAL DEL DIA                            *
000300*    FECHA       : 03/07/2024                                    *
000400*    PROGRAMADOR : E. RAMIREZ (EEDR)                             *
000500*    DESCRIPCION : PRECIO ESPECIAL DE UN ARTICULO PARA UNA FECHA *
000600******************************************************************
000700 01  SPC-REGISTRO.
000800     02 SPC-DATE                   PIC 9(08).
000900     02 SPC-MENU-ID                PIC 9(05).
001000     02 SPC-SPECIAL-PRICE          PIC S9(05)V99.
001100     02 SPC-ACTIVE                 PIC X(01).
001200         88 SPC-IS-ACTIVE                 VALUE "Y".
001300     02 FILLER                     PIC X(09).
