000100******************************************************************
000200*    COPY CATRREC -- REGISTRO DE ORDEN DE CATERING (EVENTOS)     *
000300*    FECHA       : 03/07/2024                                    *
000400*    PROGRAMADOR : E. RAMIREZ (EEDR)                             *
000500*    DESCRIPCION : COTIZACION DE EVENTO, CUOTA DE SERVICIO 18%,  *
000600*                : DEPOSITO 50% DEL TOTAL.                       *
000700******************************************************************
000800 01  CAT-REGISTRO.
000900     02 CAT-ID                     PIC 9(05).
001000     02 CAT-CUSTOMER-NAME          PIC X(20).
001100     02 CAT-EVENT-DATE             PIC 9(08).
001200     02 CAT-GUEST-COUNT            PIC 9(04).
001300     02 CAT-SUBTOTAL               PIC S9(07)V99.
001400     02 CAT-SERVICE-FEE            PIC S9(07)V99.
001500     02 CAT-TOTAL                  PIC S9(07)V99.
001600     02 CAT-DEPOSIT                PIC S9(07)V99.
001700     02 CAT-STATUS                 PIC X(10).
001800         88 CAT-ST-PENDING                VALUE "PENDING   ".
001900         88 CAT-ST-CONFIRMED              VALUE "CONFIRMED ".
002000         88 CAT-ST-PREPARING              VALUE "PREPARING ".
002100         88 CAT-ST-COMPLETED              VALUE "COMPLETED ".
002200         88 CAT-ST-CANCELLED              VALUE "CANCELLED ".
002300     02 CAT-DEPOSIT-PAID           PIC X(01).
002400         88 CAT-DEPOSIT-IS-PAID          VALUE "Y".
002500     02 CAT-FULLY-PAID             PIC X(01).
002600         88 CAT-IS-FULLY-PAID            VALUE "Y".
002700     02 FILLER                     PIC X(10).
