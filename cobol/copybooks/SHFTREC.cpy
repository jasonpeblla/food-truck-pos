000100******************************************************************
000200*    COPY SHFTREC -- REGISTRO DE TURNO / CIERRE DE CAJA          *
000300*    FECHA       : 03/07/2024                                    *
000400*    PROGRAMADOR : E. RAMIREZ (EEDR)                             *
000500*    DESCRIPCION : ACUMULA TOTALES DEL TURNO PARA EL ARQUEO DE   *
000600*                : CAJA AL CIERRE (EFECTIVO ESPERADO/VARIANZA).  *
000700******************************************************************
000800 01  SHF-REGISTRO.
000900     02 SHF-ID                     PIC 9(05).
001000     02 SHF-STAFF-NAME             PIC X(20).
001100     02 SHF-START-DATE             PIC 9(08).
001200     02 SHF-START-DATE-YMD REDEFINES SHF-START-DATE.
001300         03 SHF-START-YEAR         PIC 9(04).
001400         03 SHF-START-MONTH        PIC 9(02).
001500         03 SHF-START-DAY          PIC 9(02).
001600     02 SHF-START-TIME             PIC 9(06).
001700     02 SHF-END-DATE               PIC 9(08).
001800     02 SHF-END-TIME               PIC 9(06).
001900     02 SHF-ACTIVE                 PIC X(01).
002000         88 SHF-IS-ACTIVE                 VALUE "Y".
002100     02 SHF-STARTING-CASH          PIC S9(07)V99.
002200     02 SHF-ENDING-CASH            PIC S9(07)V99.
002300     02 SHF-EXPECTED-CASH          PIC S9(07)V99.
002400     02 SHF-TOTAL-ORDERS           PIC 9(05).
002500     02 SHF-TOTAL-REVENUE          PIC S9(07)V99.
002600     02 SHF-TOTAL-TIPS             PIC S9(07)V99.
002700     02 SHF-CASH-SALES             PIC S9(07)V99.
002800     02 SHF-CARD-SALES             PIC S9(07)V99.
002900     02 FILLER                     PIC X(09).
