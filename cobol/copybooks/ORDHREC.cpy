000100******************************************************************
000200*    COPY ORDHREC -- ENCABEZADO DE ORDEN (FOOD TRUCK POS)        *
000300*    FECHA       : 03/07/2024                                    *
000400*    PROGRAMADOR : E. RAMIREZ (EEDR)                             *
000500*    APLICACION  : FOODTRUCK POS                                 *
000600*    DESCRIPCION : LAYOUT DEL ENCABEZADO DE ORDEN. EL NUMERO DE  *
000700*                : ORDEN (ORDH-NUMBER) REINICIA EN 1 CADA DIA.   *
000800*    24/11/2024  : (EEDR) SE AGREGA ORDH-LOCATION-ID PARA VENTAS *
000900*                : DE FLOTA MOVIL (TICKET FT-118).               *
001000******************************************************************
001100 01  ORDH-REGISTRO.
001200     02 ORDH-ID                   PIC 9(07).
001300     02 ORDH-NUMBER                PIC 9(04).
001400     02 ORDH-DATE                  PIC 9(08).
001500*       DESGLOSE DE FECHA PARA REPORTES DE CORTE POR DIA
001600     02 ORDH-DATE-YMD REDEFINES ORDH-DATE.
001700         03 ORDH-YEAR              PIC 9(04).
001800         03 ORDH-MONTH             PIC 9(02).
001900         03 ORDH-DAY               PIC 9(02).
002000     02 ORDH-TIME                  PIC 9(06).
002100     02 ORDH-TIME-HMS REDEFINES ORDH-TIME.
002200         03 ORDH-HOUR              PIC 9(02).
002300         03 ORDH-MINUTE            PIC 9(02).
002400         03 ORDH-SECOND            PIC 9(02).
002500     02 ORDH-CUSTOMER-NAME          PIC X(20).
002600     02 ORDH-STATUS                 PIC X(10).
002700         88 ORDH-ST-PENDING               VALUE "PENDING   ".
002800         88 ORDH-ST-PREPARING             VALUE "PREPARING ".
002900         88 ORDH-ST-READY                 VALUE "READY     ".
003000         88 ORDH-ST-COMPLETED             VALUE "COMPLETED ".
003100         88 ORDH-ST-CANCELLED             VALUE "CANCELLED ".
003200         88 ORDH-ST-REFUNDED              VALUE "REFUNDED  ".
003300     02 ORDH-SUBTOTAL               PIC S9(07)V99.
003400     02 ORDH-TAX                    PIC S9(07)V99.
003500     02 ORDH-TOTAL                  PIC S9(07)V99.
003600     02 ORDH-PAID                   PIC X(01).
003700         88 ORDH-IS-PAID                  VALUE "Y".
003800     02 ORDH-LOCATION-ID            PIC 9(05).
003900     02 FILLER                      PIC X(12).
