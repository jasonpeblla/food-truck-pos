000100******************************************************************
000200*    COPY ORDLREC -- RENGLON DETALLE DE ORDEN (FOOD TRUCK POS)   *
000300*    FECHA       : 03/07/2024                                    *
000400*    PROGRAMADOR : E. RAMIREZ (EEDR)                             *
000500*    DESCRIPCION : UN RENGLON POR ARTICULO VENDIDO DENTRO DE LA  *
000600*                : ORDEN. LLAVE FORANEA A ORDH-ID.               *
000700******************************************************************
000800 01  ORDL-REGISTRO.
000900     02 ORDL-ORDER-ID              PIC 9(07).
001000     02 ORDL-MENU-ID               PIC 9(05).
001100     02 ORDL-QTY                   PIC 9(03).
001200     02 ORDL-UNIT-PRICE            PIC S9(05)V99.
001300     02 ORDL-SUBTOTAL              PIC S9(07)V99.
001400     02 ORDL-CUSTOMIZATIONS        PIC X(40).
001500     02 FILLER                     PIC X(09).
