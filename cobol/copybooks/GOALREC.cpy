000100******************************************************************
000200*    COPY GOALREC -- META DIARIA DE VENTAS                       *
000300*    FECHA       : 03/07/2024                                    *
000400*    PROGRAMADOR : E. RAMIREZ (EEDR)                             *
000500*    DESCRIPCION : META DE INGRESOS Y DE NUMERO DE ORDENES POR   *
000600*                : DIA, DEFAULT Q500.00 / 50 ORDENES.            *
000700******************************************************************
000800 01  GOL-REGISTRO.
000900     02 GOL-DATE                   PIC 9(08).
001000     02 GOL-REVENUE-TARGET         PIC S9(07)V99.
001100     02 GOL-ORDERS-TARGET          PIC 9(05).
001200     02 FILLER                     PIC X(08).
