000100******************************************************************
000200*    COPY INGRREC -- MAESTRO DE INGREDIENTES                     *
000300*    FECHA       : 03/07/2024                                    *
000400*    PROGRAMADOR : E. RAMIREZ (EEDR)                             *
000500*    DESCRIPCION : EXISTENCIA EN BODEGA Y UMBRAL DE ALERTA POR   *
000600*                : INGREDIENTE.                                  *
000700******************************************************************
000800 01  ING-REGISTRO.
000900     02 ING-ID                     PIC 9(05).
001000     02 ING-NAME                   PIC X(25).
001100     02 ING-UNIT                   PIC X(08).
001200     02 ING-STOCK-QTY              PIC S9(05)V99.
001300     02 ING-LOW-THRESHOLD          PIC S9(05)V99.
001400     02 ING-COST-PER-UNIT          PIC S9(05)V99.
001500     02 FILLER                     PIC X(11).
