000100******************************************************************
000200*    COPY OFFQREC -- COLA DE ORDENES TOMADAS SIN CONEXION         *
000300*    FECHA       : 21/07/2024                                    *
000400*    PROGRAMADOR : E. RAMIREZ (EEDR)                             *
000500*    DESCRIPCION : ORDEN CAPTURADA POR LA APP MOVIL MIENTRAS LA  *
000600*                : FLOTA MOVIL NO TENIA SENAL, PENDIENTE DE      *
000700*                : REPRODUCIRSE EN EL MOTOR DE PRECIOS.          *
000800*                : OFQ-LOCAL-ID ES LA LLAVE UNICA -- LA GENERA   *
000900*                : EL DISPOSITIVO Y EVITA QUE LA MISMA ORDEN SE  *
001000*                : ENCOLE DOS VECES.                             *
001100******************************************************************
001200 01  OFQ-REGISTRO.
001300     02 OFQ-LOCAL-ID               PIC X(20).
001400     02 OFQ-CUSTOMER-NAME          PIC X(20).
001500     02 OFQ-ORDER-DATE             PIC 9(08).
001600     02 OFQ-ORDER-TIME             PIC 9(06).
001700     02 OFQ-NUM-RENGLONES          PIC 9(02).
001800     02 OFQ-RENGLON OCCURS 10 TIMES.
001900        03 OFQ-MENU-ID             PIC 9(05).
002000        03 OFQ-QTY                 PIC 9(03).
002100     02 OFQ-NOTES                  PIC X(40).
002200     02 OFQ-SYNCED                 PIC X(01).
002300         88 OFQ-IS-SYNCED                 VALUE "Y".
002400     02 OFQ-NEW-ORDER-ID           PIC 9(07).
002500     02 FILLER                     PIC X(10).
