000100******************************************************************
000200*    COPY PAYMREC -- REGISTRO DE PAGO (FOOD TRUCK POS)           *
000300*    FECHA       : 03/07/2024                                    *
000400*    PROGRAMADOR : E. RAMIREZ (EEDR)                             *
000500*    DESCRIPCION : UN PAGO LIQUIDA UNA ORDEN, EN EFECTIVO (CASH) *
000600*                : O TARJETA (CARD). EL CAMBIO SOLO APLICA CASH. *
000700******************************************************************
000800 01  PYMT-REGISTRO.
000900     02 PYMT-ID                    PIC 9(07).
001000     02 PYMT-ORDER-ID              PIC 9(07).
001100     02 PYMT-DATE                  PIC 9(08).
001200     02 PYMT-DATE-YMD REDEFINES PYMT-DATE.
001300         03 PYMT-YEAR              PIC 9(04).
001400         03 PYMT-MONTH             PIC 9(02).
001500         03 PYMT-DAY               PIC 9(02).
001600     02 PYMT-AMOUNT                PIC S9(07)V99.
001700     02 PYMT-METHOD                PIC X(04).
001800         88 PYMT-IS-CASH                  VALUE "CASH".
001900         88 PYMT-IS-CARD                  VALUE "CARD".
002000     02 PYMT-TIP                   PIC S9(05)V99.
002100     02 PYMT-CHANGE                PIC S9(05)V99.
002200     02 PYMT-REFERENCE             PIC X(08).
002300     02 FILLER                     PIC X(13).
