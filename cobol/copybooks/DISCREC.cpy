000100******************************************************************
000200*    COPY DISCREC -- CODIGO DE DESCUENTO / PROMOCION             *
000300*    FECHA       : 03/07/2024                                    *
000400*    PROGRAMADOR : E. RAMIREZ (EEDR)                             *
000500*    DESCRIPCION : LAYOUT COMPARTIDO POR EL MOTOR DE DESCUENTOS  *
000600*                : (DSC-FILE) Y EL MOTOR DE PROMOCIONES          *
000700*                : (PROMO-FILE). MISMA ESTRUCTURA, ARCHIVOS      *
000800*                : DISTINTOS -- VER FTDISCV / FTPROMV.           *
000900******************************************************************
001000 01  DSC-REGISTRO.
001100     02 DSC-CODE                   PIC X(12).
001200     02 DSC-TYPE                   PIC X(07).
001300         88 DSC-IS-PERCENT                VALUE "PERCENT".
001400         88 DSC-IS-FIXED                  VALUE "FIXED  ".
001500     02 DSC-AMOUNT                 PIC S9(05)V99.
001600     02 DSC-MIN-ORDER              PIC S9(05)V99.
001700     02 DSC-MAX-USES               PIC 9(05).
001800     02 DSC-TIMES-USED             PIC 9(05).
001900     02 DSC-ACTIVE                 PIC X(01).
002000         88 DSC-IS-ACTIVE                 VALUE "Y".
002100     02 DSC-VALID-FROM             PIC 9(08).
002200     02 DSC-VALID-UNTIL            PIC 9(08).
002300     02 FILLER                     PIC X(10).
