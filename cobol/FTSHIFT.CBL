000100******************************************************************
000200* FECHA       : 19/05/1986                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                 *
000400* APLICACION  : FOODTRUCK POS                                    *
000500* PROGRAMA    : FTSHIFT                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : ABRE Y CIERRA EL TURNO DE CAJA. AL CIERRE SUMA   *
000800*             : LAS ORDENES Y LOS PAGOS DEL TURNO Y CALCULA EL   *
000900*             : EFECTIVO ESPERADO Y LA VARIANZA CONTRA EL        *
001000*             : EFECTIVO CONTADO EN CAJA.                        *
001100* ARCHIVOS    : SHFFILE, ORDFILE, PAYFILE                        *
001200* PROGRAMA(S) : RUTINA DEBD1R00, FILE STATUS EXTENDED            *
001300******************************************************************
001400*                   BITACORA DE CAMBIOS AL PROGRAMA              *
001500******************************************************************
001600* 19/05/1986 (EEDR) PRIMERA VERSION.                             *
001700* 14/12/1998 (JMLR) REVISION Y2K DE SHF-START-DATE/END-DATE, YA  *
001800*            VIENEN A 4 DIGITOS DE ANIO DESDE EL ORIGEN.         *
001900* 08/06/2009 (CAG) SE RECHAZA LA APERTURA DE TURNO SI YA HAY     *
002000*            UN TURNO ACTIVO (TICKET FT-091).                    *
002100* 25/02/2018 (RQV) EL CIERRE AHORA RECORRE PAYFILE POR SEPARADO  *
002200*            DE ORDFILE PARA SEPARAR VENTAS EN EFECTIVO Y CON    *
002300*            TARJETA, ANTES SE ESTIMABAN CON EL METODO DE LA     *
002400*            ORDEN (TICKET FT-114).                              *
002500******************************************************************
002600 IDENTIFICATION DIVISION.
002700 PROGRAM-ID. FTSHIFT.
002800 AUTHOR. ERICK DANIEL RAMIREZ DIVAS.
002900 INSTALLATION. FOODTRUCK POS - DEPARTAMENTO DE SISTEMAS.
003000 DATE-WRITTEN. 19/05/1986.
003100 DATE-COMPILED.
003200 SECURITY. USO INTERNO - SOLO PERSONAL DE SISTEMAS.
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     CURRENCY SIGN IS "$" WITH PICTURE SYMBOL "$"
003700     C01 IS TOP-OF-FORM.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT SHFFILE  ASSIGN TO SHFFILE
004100                     ORGANIZATION  IS INDEXED
004200                     ACCESS        IS DYNAMIC
004300                     RECORD KEY    IS SHF-ID
004400                     FILE STATUS   IS FS-SHFFILE
004500                                      FSE-SHFFILE.
004600     SELECT ORDFILE  ASSIGN TO ORDFILE
004700                     ORGANIZATION  IS INDEXED
004800                     ACCESS        IS DYNAMIC
004900                     RECORD KEY    IS ORDH-ID
005000                     FILE STATUS   IS FS-ORDFILE
005100                                      FSE-ORDFILE.
005200     SELECT PAYFILE  ASSIGN TO PAYFILE
005300                     ORGANIZATION  IS INDEXED
005400                     ACCESS        IS DYNAMIC
005500                     RECORD KEY    IS PYMT-ID
005600                     ALTERNATE RECORD KEY IS PYMT-ORDER-ID
005700                                      WITH DUPLICATES
005800                     FILE STATUS   IS FS-PAYFILE
005900                                      FSE-PAYFILE.
006000 DATA DIVISION.
006100 FILE SECTION.
006200******************************************************************
006300*                DEFINICIONES DE ARCHIVOS A UTILIZAR             *
006400******************************************************************
006500 FD  SHFFILE.
006600     COPY SHFTREC.
006700 FD  ORDFILE.
006800     COPY ORDHREC.
006900 FD  PAYFILE.
007000     COPY PAYMREC.
007100******************************************************************
007200 WORKING-STORAGE SECTION.
007300******************************************************************
007400*                CONTADORES, OPERADORES Y CONTROLADORES          *
007500******************************************************************
007600 01  WKS-CAMPOS-DE-TRABAJO.
007700     02 WKS-PROGRAMA           PIC X(08)      VALUE "FTSHIFT ".
007800     02 WKS-PROX-TURNO-ID      PIC 9(05) COMP VALUE ZEROS.
007900     02 WKS-FIN-ORDFILE-SW     PIC 9(01)      VALUE 0.
008000        88 WKS-FIN-ORDFILE            VALUE 1.
008100     02 WKS-FIN-PAYFILE-SW     PIC 9(01)      VALUE 0.
008200        88 WKS-FIN-PAYFILE            VALUE 1.
008300 01  WKS-VALIDACION.
008400     02 WKS-TRANSACC-VALIDA    PIC X(01)      VALUE "S".
008500        88 WKS-TRANSACC-ES-VALIDA    VALUE "S".
008600        88 WKS-TRANSACC-RECHAZADA    VALUE "N".
008700     02 WKS-TURNO-ENCONTRADO   PIC X(01)      VALUE "N".
008800        88 WKS-HAY-TURNO-ACTIVO      VALUE "S".
008900 01  WKS-ACUMULADORES-CIERRE.
009000     02 WKS-TOTAL-ORDENES      PIC 9(05) COMP VALUE ZEROS.
009100     02 WKS-TOTAL-INGRESOS     PIC S9(07)V99  VALUE ZEROS.
009200     02 WKS-TOTAL-PROPINAS     PIC S9(07)V99  VALUE ZEROS.
009300     02 WKS-VENTAS-EFECTIVO    PIC S9(07)V99  VALUE ZEROS.
009400     02 WKS-VENTAS-TARJETA     PIC S9(07)V99  VALUE ZEROS.
009500     02 WKS-EFECTIVO-ESPERADO  PIC S9(07)V99  VALUE ZEROS.
009600     02 WKS-VARIANZA-CAJA      PIC S9(07)V99  VALUE ZEROS.
009700 01  WKS-PARM-SYSIN.
009800     02 WKS-PARM-ACCION        PIC X(10).
009900        88 WKS-ACCION-ABRIR         VALUE "ABRIR     ".
010000        88 WKS-ACCION-CERRAR        VALUE "CERRAR    ".
010100     02 WKS-PARM-STAFF-NAME    PIC X(20).
010200     02 WKS-PARM-MONTO-CAJA    PIC S9(07)V99.
010300     02 WKS-PARM-FECHA-HOY     PIC 9(08).
010400     02 WKS-PARM-HORA-ACTUAL   PIC 9(06).
010500 01  WKS-PARM-REDEFINE REDEFINES WKS-PARM-SYSIN.
010600     02 FILLER                 PIC X(52).
010700******************************************************************
010800*     DESGLOSE DE LA FECHA DEL PARAMETRO PARA MENSAJES DE LOG    *
010900******************************************************************
011000 01  WKS-PARM-FECHA-HOY-R REDEFINES WKS-PARM-FECHA-HOY.
011100     02 WKS-PFECHA-ANIO        PIC 9(04).
011200     02 WKS-PFECHA-MES         PIC 9(02).
011300     02 WKS-PFECHA-DIA         PIC 9(02).
011400******************************************************************
011500*     DESGLOSE DE LA HORA DEL PARAMETRO PARA MENSAJES DE LOG     *
011600******************************************************************
011700 01  WKS-PARM-HORA-ACTUAL-R REDEFINES WKS-PARM-HORA-ACTUAL.
011800     02 WKS-PHORA-HH           PIC 9(02).
011900     02 WKS-PHORA-MM           PIC 9(02).
012000     02 WKS-PHORA-SS           PIC 9(02).
012100******************************************************************
012200*                      VARIABLES PARA FILESTATUS                 *
012300******************************************************************
012400 01  FS-SHFFILE                   PIC 9(02)     VALUE ZEROS.
012500 01  FS-ORDFILE                   PIC 9(02)     VALUE ZEROS.
012600 01  FS-PAYFILE                   PIC 9(02)     VALUE ZEROS.
012700 01  FSE-SHFFILE.
012800     02 FSE-RETURN                PIC S9(04) COMP-5 VALUE ZEROS.
012900     02 FSE-FUNCTION              PIC S9(04) COMP-5 VALUE ZEROS.
013000     02 FSE-FEEDBACK              PIC S9(04) COMP-5 VALUE ZEROS.
013100 01  FSE-ORDFILE.
013200     02 FSE-RETURN                PIC S9(04) COMP-5 VALUE ZEROS.
013300     02 FSE-FUNCTION              PIC S9(04) COMP-5 VALUE ZEROS.
013400     02 FSE-FEEDBACK              PIC S9(04) COMP-5 VALUE ZEROS.
013500 01  FSE-PAYFILE.
013600     02 FSE-RETURN                PIC S9(04) COMP-5 VALUE ZEROS.
013700     02 FSE-FUNCTION              PIC S9(04) COMP-5 VALUE ZEROS.
013800     02 FSE-FEEDBACK              PIC S9(04) COMP-5 VALUE ZEROS.
013900 01  PROGRAMA                     PIC X(08)     VALUE SPACES.
014000 01  ARCHIVO                      PIC X(08)     VALUE SPACES.
014100 01  ACCION                       PIC X(10)     VALUE SPACES.
014200 01  LLAVE                        PIC X(32)     VALUE SPACES.
014300 PROCEDURE DIVISION.
014400 100-SECCION-PRINCIPAL SECTION.
014500     PERFORM 100-ABRIR-VALIDAR-DATASETS
014600     PERFORM 200-LEER-PARAMETRO-ENTRADA
014700     EVALUATE TRUE
014800        WHEN WKS-ACCION-ABRIR
014900             PERFORM 300-ABRIR-TURNO
015000        WHEN WKS-ACCION-CERRAR
015100             PERFORM 400-CERRAR-TURNO
015200        WHEN OTHER
015300             DISPLAY "FTSHIFT: ACCION DE PARAMETRO NO VALIDA"
015400                     UPON CONSOLE
015500     END-EVALUATE
015600     PERFORM 800-ESTADISTICAS
015700     PERFORM XXX-CIERRA-ARCHIVOS
015800     STOP RUN.
015900 100-SECCION-PRINCIPAL-E.            EXIT.
016000
016100 100-ABRIR-VALIDAR-DATASETS SECTION.
016200     MOVE "FTSHIFT " TO PROGRAMA
016300     OPEN I-O SHFFILE
016400     OPEN INPUT ORDFILE
016500     OPEN INPUT PAYFILE
016600     IF (FS-SHFFILE = 97)
016700        MOVE ZEROS TO FS-SHFFILE
016800     END-IF
016900     IF FS-SHFFILE NOT EQUAL 0
017000        MOVE 'OPEN'    TO ACCION
017100        MOVE SPACES    TO LLAVE
017200        MOVE 'SHFFILE ' TO ARCHIVO
017300        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
017400                              LLAVE, FS-SHFFILE, FSE-SHFFILE
017500        DISPLAY "FTSHIFT: ERROR AL ABRIR SHFFILE" UPON CONSOLE
017600        MOVE 91 TO RETURN-CODE
017700        STOP RUN
017800     END-IF
017900     IF FS-ORDFILE NOT EQUAL 0
018000        MOVE 'OPEN'    TO ACCION
018100        MOVE SPACES    TO LLAVE
018200        MOVE 'ORDFILE ' TO ARCHIVO
018300        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
018400                              LLAVE, FS-ORDFILE, FSE-ORDFILE
018500        DISPLAY "FTSHIFT: ERROR AL ABRIR ORDFILE" UPON CONSOLE
018600        MOVE 91 TO RETURN-CODE
018700        STOP RUN
018800     END-IF
018900     IF FS-PAYFILE NOT EQUAL 0
019000        MOVE 'OPEN'    TO ACCION
019100        MOVE SPACES    TO LLAVE
019200        MOVE 'PAYFILE ' TO ARCHIVO
019300        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
019400                              LLAVE, FS-PAYFILE, FSE-PAYFILE
019500        DISPLAY "FTSHIFT: ERROR AL ABRIR PAYFILE" UPON CONSOLE
019600        MOVE 91 TO RETURN-CODE
019700        STOP RUN
019800     END-IF.
019900 100-ABRIR-VALIDAR-DATASETS-E.        EXIT.
020000
020100 200-LEER-PARAMETRO-ENTRADA SECTION.
020200     ACCEPT WKS-PARM-SYSIN FROM SYSIN.
020300 200-LEER-PARAMETRO-ENTRADA-E.        EXIT.
020400
020500******************************************************************
020600*  300-ABRIR-TURNO : SE RECHAZA SI YA HAY UN TURNO ACTIVO        *
020700*  (TICKET FT-091). SE GRABA EL PERSONAL Y EL EFECTIVO INICIAL.  *
020800******************************************************************
020900 300-ABRIR-TURNO SECTION.
021000     PERFORM 305-BUSCAR-TURNO-ACTIVO
021100     IF WKS-HAY-TURNO-ACTIVO
021200        DISPLAY "FTSHIFT: YA HAY UN TURNO ACTIVO" UPON CONSOLE
021300        SET WKS-TRANSACC-RECHAZADA TO TRUE
021400        GO TO 300-ABRIR-TURNO-E
021500     END-IF
021600     PERFORM 310-ASIGNAR-PROX-TURNO-ID
021700     MOVE WKS-PROX-TURNO-ID   TO SHF-ID
021800     MOVE WKS-PARM-STAFF-NAME TO SHF-STAFF-NAME
021900     MOVE WKS-PARM-FECHA-HOY  TO SHF-START-DATE
022000     MOVE WKS-PARM-HORA-ACTUAL TO SHF-START-TIME
022100     MOVE ZEROS               TO SHF-END-DATE
022200     MOVE ZEROS               TO SHF-END-TIME
022300     SET SHF-IS-ACTIVE         TO TRUE
022400     MOVE WKS-PARM-MONTO-CAJA TO SHF-STARTING-CASH
022500     MOVE ZEROS               TO SHF-ENDING-CASH
022600     MOVE ZEROS               TO SHF-EXPECTED-CASH
022700     MOVE ZEROS               TO SHF-TOTAL-ORDERS
022800     MOVE ZEROS               TO SHF-TOTAL-REVENUE
022900     MOVE ZEROS               TO SHF-TOTAL-TIPS
023000     MOVE ZEROS               TO SHF-CASH-SALES
023100     MOVE ZEROS               TO SHF-CARD-SALES
023200     WRITE SHF-REGISTRO
023300        INVALID KEY
023400           DISPLAY "FTSHIFT: ERROR AL ABRIR TURNO" UPON CONSOLE
023500           SET WKS-TRANSACC-RECHAZADA TO TRUE
023600     END-WRITE.
023700 300-ABRIR-TURNO-E.                   EXIT.
023800
023900 305-BUSCAR-TURNO-ACTIVO SECTION.
024000     MOVE "N" TO WKS-TURNO-ENCONTRADO
024100     MOVE ZEROS TO SHF-ID
024200     START SHFFILE KEY IS NOT LESS THAN SHF-ID
024300        INVALID KEY MOVE 99999 TO SHF-ID
024400     END-START
024500     PERFORM 306-EXPLORAR-TURNOS
024600        UNTIL WKS-HAY-TURNO-ACTIVO OR FS-SHFFILE NOT = 0.
024700 305-BUSCAR-TURNO-ACTIVO-E.           EXIT.
024800
024900******************************************************************
025000*  310-ASIGNAR-PROX-TURNO-ID : EL CONSECUTIVO DE TURNO ES EL       *
025100*  MAYOR SHF-ID YA GRABADO MAS UNO. SE POSICIONA AL FINAL DEL      *
025200*  ARCHIVO EN VEZ DE RECORRERLO COMPLETO.                         *
025300******************************************************************
025400 310-ASIGNAR-PROX-TURNO-ID SECTION.
025500     MOVE HIGH-VALUES TO SHF-ID
025600     START SHFFILE KEY IS <= SHF-ID
025700        INVALID KEY MOVE ZEROS TO WKS-PROX-TURNO-ID
025800     END-START
025900     IF WKS-PROX-TURNO-ID = ZEROS AND FS-SHFFILE = 0
026000        READ SHFFILE PREVIOUS RECORD
026100           AT END MOVE ZEROS TO WKS-PROX-TURNO-ID
026200           NOT AT END COMPUTE WKS-PROX-TURNO-ID = SHF-ID + 1
026300        END-READ
026400     END-IF
026500     IF WKS-PROX-TURNO-ID = ZEROS
026600        MOVE 1 TO WKS-PROX-TURNO-ID
026700     END-IF.
026800 310-ASIGNAR-PROX-TURNO-ID-E.          EXIT.
026900
027000 306-EXPLORAR-TURNOS SECTION.
027100     READ SHFFILE NEXT RECORD
027200        AT END MOVE 99 TO FS-SHFFILE
027300        NOT AT END
027400           IF SHF-IS-ACTIVE
027500              MOVE "S" TO WKS-TURNO-ENCONTRADO
027600           END-IF
027700     END-READ.
027800 306-EXPLORAR-TURNOS-E.               EXIT.
027900
028000******************************************************************
028100*  400-CERRAR-TURNO : LOCALIZA EL TURNO ACTIVO, SUMA ORDENES Y   *
028200*  PAGOS DESDE EL INICIO DEL TURNO Y CALCULA EL ARQUEO DE CAJA.  *
028300******************************************************************
028400 400-CERRAR-TURNO SECTION.
028500     PERFORM 305-BUSCAR-TURNO-ACTIVO
028600     IF NOT WKS-HAY-TURNO-ACTIVO
028700        DISPLAY "FTSHIFT: NO HAY TURNO ACTIVO PARA CERRAR"
028800                UPON CONSOLE
028900        SET WKS-TRANSACC-RECHAZADA TO TRUE
029000        GO TO 400-CERRAR-TURNO-E
029100     END-IF
029200     MOVE ZEROS TO WKS-TOTAL-ORDENES
029300     MOVE ZEROS TO WKS-TOTAL-INGRESOS
029400     MOVE ZEROS TO WKS-TOTAL-PROPINAS
029500     MOVE ZEROS TO WKS-VENTAS-EFECTIVO
029600     MOVE ZEROS TO WKS-VENTAS-TARJETA
029700     PERFORM 410-ACUMULAR-ORDENES
029800     PERFORM 420-ACUMULAR-PAGOS
029900     PERFORM 430-CALCULAR-ARQUEO
030000     MOVE WKS-TOTAL-ORDENES     TO SHF-TOTAL-ORDERS
030100     MOVE WKS-TOTAL-INGRESOS    TO SHF-TOTAL-REVENUE
030200     MOVE WKS-TOTAL-PROPINAS    TO SHF-TOTAL-TIPS
030300     MOVE WKS-VENTAS-EFECTIVO   TO SHF-CASH-SALES
030400     MOVE WKS-VENTAS-TARJETA    TO SHF-CARD-SALES
030500     MOVE WKS-EFECTIVO-ESPERADO TO SHF-EXPECTED-CASH
030600     MOVE WKS-PARM-MONTO-CAJA   TO SHF-ENDING-CASH
030700     MOVE WKS-PARM-FECHA-HOY    TO SHF-END-DATE
030800     MOVE WKS-PARM-HORA-ACTUAL  TO SHF-END-TIME
030900     MOVE "N" TO SHF-ACTIVE
031000     REWRITE SHF-REGISTRO
031100        INVALID KEY
031200           DISPLAY "FTSHIFT: ERROR AL CERRAR TURNO" UPON CONSOLE
031300           SET WKS-TRANSACC-RECHAZADA TO TRUE
031400     END-REWRITE.
031500 400-CERRAR-TURNO-E.                  EXIT.
031600
031700******************************************************************
031800*  410-ACUMULAR-ORDENES : ORDENES DESDE EL INICIO DEL TURNO CON  *
031900*  ESTADO COMPLETED O READY Y YA PAGADAS.                        *
032000******************************************************************
032100 410-ACUMULAR-ORDENES SECTION.
032200     MOVE ZEROS TO WKS-FIN-ORDFILE-SW
032300     MOVE ZEROS TO ORDH-ID
032400     START ORDFILE KEY IS NOT LESS THAN ORDH-ID
032500        INVALID KEY SET WKS-FIN-ORDFILE TO TRUE
032600     END-START
032700     PERFORM 411-LEER-SIGUIENTE-ORDEN
032800     PERFORM 412-EVALUAR-ORDEN
032900        UNTIL WKS-FIN-ORDFILE.
033000 410-ACUMULAR-ORDENES-E.              EXIT.
033100
033200 411-LEER-SIGUIENTE-ORDEN SECTION.
033300     IF NOT WKS-FIN-ORDFILE
033400        READ ORDFILE NEXT RECORD
033500           AT END SET WKS-FIN-ORDFILE TO TRUE
033600        END-READ
033700     END-IF.
033800 411-LEER-SIGUIENTE-ORDEN-E.          EXIT.
033900
034000 412-EVALUAR-ORDEN SECTION.
034100     IF ORDH-DATE >= SHF-START-DATE
034200        AND (ORDH-ST-COMPLETED OR ORDH-ST-READY)
034300        AND ORDH-IS-PAID
034400        ADD 1 TO WKS-TOTAL-ORDENES
034500        ADD ORDH-TOTAL TO WKS-TOTAL-INGRESOS
034600     END-IF
034700     PERFORM 411-LEER-SIGUIENTE-ORDEN.
034800 412-EVALUAR-ORDEN-E.                 EXIT.
034900
035000******************************************************************
035100*  420-ACUMULAR-PAGOS : PAGOS DESDE EL INICIO DEL TURNO, SUMA    *
035200*  PROPINAS Y SEPARA VENTAS EN EFECTIVO Y CON TARJETA (TICKET    *
035300*  FT-114).                                                      *
035400******************************************************************
035500 420-ACUMULAR-PAGOS SECTION.
035600     MOVE ZEROS TO WKS-FIN-PAYFILE-SW
035700     MOVE ZEROS TO PYMT-ID
035800     START PAYFILE KEY IS NOT LESS THAN PYMT-ID
035900        INVALID KEY SET WKS-FIN-PAYFILE TO TRUE
036000     END-START
036100     PERFORM 421-LEER-SIGUIENTE-PAGO
036200     PERFORM 422-EVALUAR-PAGO
036300        UNTIL WKS-FIN-PAYFILE.
036400 420-ACUMULAR-PAGOS-E.                EXIT.
036500
036600 421-LEER-SIGUIENTE-PAGO SECTION.
036700     IF NOT WKS-FIN-PAYFILE
036800        READ PAYFILE NEXT RECORD
036900           AT END SET WKS-FIN-PAYFILE TO TRUE
037000        END-READ
037100     END-IF.
037200 421-LEER-SIGUIENTE-PAGO-E.           EXIT.
037300
037400 422-EVALUAR-PAGO SECTION.
037500     IF PYMT-DATE >= SHF-START-DATE
037600        ADD PYMT-TIP TO WKS-TOTAL-PROPINAS
037700        IF PYMT-IS-CASH
037800           COMPUTE WKS-VENTAS-EFECTIVO =
037900                   WKS-VENTAS-EFECTIVO + PYMT-AMOUNT + PYMT-TIP
038000        END-IF
038100        IF PYMT-IS-CARD
038200           COMPUTE WKS-VENTAS-TARJETA =
038300                   WKS-VENTAS-TARJETA + PYMT-AMOUNT + PYMT-TIP
038400        END-IF
038500     END-IF
038600     PERFORM 421-LEER-SIGUIENTE-PAGO.
038700 422-EVALUAR-PAGO-E.                  EXIT.
038800
038900******************************************************************
039000*  430-CALCULAR-ARQUEO : EFECTIVO ESPERADO = INICIAL + VENTAS EN *
039100*  EFECTIVO. VARIANZA = EFECTIVO CONTADO MENOS EL ESPERADO.      *
039200******************************************************************
039300 430-CALCULAR-ARQUEO SECTION.
039400     COMPUTE WKS-EFECTIVO-ESPERADO =
039500             SHF-STARTING-CASH + WKS-VENTAS-EFECTIVO
039600     COMPUTE WKS-VARIANZA-CAJA =
039700             WKS-PARM-MONTO-CAJA - WKS-EFECTIVO-ESPERADO.
039800 430-CALCULAR-ARQUEO-E.               EXIT.
039900
040000 800-ESTADISTICAS SECTION.
040100     DISPLAY "*****************************************"
040200             UPON CONSOLE
040300     DISPLAY "*    FTSHIFT -- ESTADISTICAS DE CORRIDA  *"
040400             UPON CONSOLE
040500     DISPLAY "*****************************************"
040600             UPON CONSOLE
040700     IF WKS-TRANSACC-RECHAZADA
040800        DISPLAY " > TRANSACCION RECHAZADA" UPON CONSOLE
040900     ELSE
041000        IF WKS-ACCION-CERRAR
041100           DISPLAY " > ORDENES DEL TURNO      : "
041200                   WKS-TOTAL-ORDENES UPON CONSOLE
041300           DISPLAY " > INGRESOS DEL TURNO     : "
041400                   WKS-TOTAL-INGRESOS UPON CONSOLE
041500           DISPLAY " > PROPINAS DEL TURNO     : "
041600                   WKS-TOTAL-PROPINAS UPON CONSOLE
041700           DISPLAY " > EFECTIVO ESPERADO      : "
041800                   WKS-EFECTIVO-ESPERADO UPON CONSOLE
041900           DISPLAY " > VARIANZA DE CAJA       : "
042000                   WKS-VARIANZA-CAJA UPON CONSOLE
042100        ELSE
042200           DISPLAY " > TURNO ABIERTO No.      : " SHF-ID
042300                   UPON CONSOLE
042400           DISPLAY " > HORA DE APERTURA       : "
042500                   WKS-PHORA-HH ":" WKS-PHORA-MM ":" WKS-PHORA-SS
042600                   UPON CONSOLE
042700        END-IF
042800     END-IF.
042900 800-ESTADISTICAS-E.                  EXIT.
043000
043100 XXX-CIERRA-ARCHIVOS SECTION.
043200     CLOSE SHFFILE
043300     CLOSE ORDFILE
043400     CLOSE PAYFILE.
043500 XXX-CIERRA-ARCHIVOS-E.               EXIT.
