000100******************************************************************
000200* FECHA       : 09/05/1985                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                 *
000400* APLICACION  : FOODTRUCK POS                                    *
000500* PROGRAMA    : FTPYMT                                           *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LIQUIDA UNA ORDEN EN EFECTIVO O TARJETA, CALCULA *
000800*             : CAMBIO SOBRE EFECTIVO RECIBIDO, GRABA EL PAGO Y  *
000900*             : MARCA LA ORDEN COMO PAGADA. TAMBIEN PROCESA      *
001000*             : REEMBOLSOS TOTALES O PARCIALES CONTRA EL PAGO    *
001100*             : YA REGISTRADO.                                   *
001200* ARCHIVOS    : ORDFILE, PAYFILE                                 *
001300* PROGRAMA(S) : RUTINA DEBD1R00, FILE STATUS EXTENDED            *
001400******************************************************************
001500*                   BITACORA DE CAMBIOS AL PROGRAMA              *
001600******************************************************************
001700* 09/05/1985 (EEDR) PRIMERA VERSION.                             *
001800* 27/10/1998 (JMLR) REVISION Y2K DE PAY-DATE, YA VIENE A 4       *
001900*            DIGITOS DE ANIO DESDE EL ORIGEN.                    *
002000* 15/01/2002 (CAG) SE RECHAZA EL PAGO CUANDO EL EFECTIVO         *
002100*            RECIBIDO ES MENOR AL TOTAL MAS PROPINA (TICKET      *
002200*            FT-052).                                            *
002300* 09/06/2008 (JMLR) SE AGREGA EL PROCESADOR DE REEMBOLSOS COMO   *
002400*            SEGUNDA FUNCION DE ESTE MISMO PROGRAMA (TICKET      *
002500*            FT-079), NO JUSTIFICA UN MODULO APARTE.             *
002600* 12/04/2015 (RQV) SE VALIDA QUE EL REEMBOLSO SOLICITADO NO      *
002700*            SUPERE EL MONTO DEL PAGO ORIGINAL.                  *
002800******************************************************************
002900 IDENTIFICATION DIVISION.
003000 PROGRAM-ID. FTPYMT.
003100 AUTHOR. ERICK DANIEL RAMIREZ DIVAS.
003200 INSTALLATION. FOODTRUCK POS - DEPARTAMENTO DE SISTEMAS.
003300 DATE-WRITTEN. 09/05/1985.
003400 DATE-COMPILED.
003500 SECURITY. USO INTERNO - SOLO PERSONAL DE SISTEMAS.
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     CURRENCY SIGN IS "$" WITH PICTURE SYMBOL "$"
004000     C01 IS TOP-OF-FORM.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT ORDFILE  ASSIGN TO ORDFILE
004400                     ORGANIZATION  IS INDEXED
004500                     ACCESS        IS DYNAMIC
004600                     RECORD KEY    IS ORDH-ID
004700                     FILE STATUS   IS FS-ORDFILE
004800                                      FSE-ORDFILE.
004900     SELECT PAYFILE  ASSIGN TO PAYFILE
005000                     ORGANIZATION  IS INDEXED
005100                     ACCESS        IS DYNAMIC
005200                     RECORD KEY    IS PYMT-ID
005300                     ALTERNATE RECORD KEY IS PYMT-ORDER-ID
005400                                      WITH DUPLICATES
005500                     FILE STATUS   IS FS-PAYFILE
005600                                      FSE-PAYFILE.
005700 DATA DIVISION.
005800 FILE SECTION.
005900******************************************************************
006000*                DEFINICIONES DE ARCHIVOS A UTILIZAR             *
006100******************************************************************
006200 FD  ORDFILE.
006300     COPY ORDHREC.
006400 FD  PAYFILE.
006500     COPY PAYMREC.
006600******************************************************************
006700 WORKING-STORAGE SECTION.
006800******************************************************************
006900*                CONTADORES, OPERADORES Y CONTROLADORES          *
007000******************************************************************
007100 01  WKS-CAMPOS-DE-TRABAJO.
007200     02 WKS-PROGRAMA           PIC X(08)      VALUE "FTPYMT  ".
007300     02 WKS-PAGOS-GRABADOS     PIC 9(05) COMP VALUE ZEROS.
007400     02 WKS-PAGOS-RECHAZADOS   PIC 9(05) COMP VALUE ZEROS.
007500     02 WKS-REEMBOLSOS-OK      PIC 9(05) COMP VALUE ZEROS.
007600     02 WKS-REEMBOLSOS-RECHAZO PIC 9(05) COMP VALUE ZEROS.
007700     02 WKS-PROX-PAGO-ID       PIC 9(07) COMP VALUE ZEROS.
007800 01  WKS-CALCULOS-PAGO.
007900     02 WKS-TOTAL-CON-PROPINA  PIC S9(07)V99  VALUE ZEROS.
008000     02 WKS-CAMBIO-CALCULADO   PIC S9(05)V99  VALUE ZEROS.
008100     02 WKS-PAGO-VALIDO        PIC X(01)      VALUE "S".
008200        88 WKS-PAGO-ES-VALIDO        VALUE "S".
008300        88 WKS-PAGO-RECHAZADO        VALUE "N".
008310 01  WKS-CALCULOS-PAGO-R REDEFINES WKS-CALCULOS-PAGO.
008320     02 FILLER                 PIC X(17).
008400 01  WKS-PARM-SYSIN.
008500     02 WKS-PARM-ACCION        PIC X(10).
008600        88 WKS-ACCION-PAGO          VALUE "PAGO      ".
008700        88 WKS-ACCION-REEMBOLSO     VALUE "REEMBOLSO ".
008800     02 WKS-PARM-ORDEN-ID      PIC 9(07).
008900     02 WKS-PARM-FECHA-PAGO    PIC 9(08).
009000     02 WKS-PARM-METODO        PIC X(04).
009100     02 WKS-PARM-TIP           PIC S9(05)V99.
009200     02 WKS-PARM-EFECTIVO      PIC S9(07)V99.
009300     02 WKS-PARM-REEMB-MONTO   PIC S9(07)V99.
009400     02 WKS-PARM-REFERENCIA    PIC X(08).
009500 01  WKS-PARM-REDEFINE REDEFINES WKS-PARM-SYSIN.
009600     02 FILLER                 PIC X(59).
009610 01  WKS-PARM-FECHA-R REDEFINES WKS-PARM-SYSIN.
009620     02 FILLER                 PIC X(17).
009630     02 WKS-PF-ANIO            PIC 9(04).
009640     02 WKS-PF-MES             PIC 9(02).
009650     02 WKS-PF-DIA             PIC 9(02).
009660     02 FILLER                 PIC X(37).
009700******************************************************************
009800*                      VARIABLES PARA FILESTATUS                 *
009900******************************************************************
010000 01  FS-ORDFILE                   PIC 9(02)     VALUE ZEROS.
010100 01  FS-PAYFILE                   PIC 9(02)     VALUE ZEROS.
010200 01  FSE-ORDFILE.
010300     02 FSE-RETURN                PIC S9(04) COMP-5 VALUE ZEROS.
010400     02 FSE-FUNCTION              PIC S9(04) COMP-5 VALUE ZEROS.
010500     02 FSE-FEEDBACK              PIC S9(04) COMP-5 VALUE ZEROS.
010600 01  FSE-PAYFILE.
010700     02 FSE-RETURN                PIC S9(04) COMP-5 VALUE ZEROS.
010800     02 FSE-FUNCTION              PIC S9(04) COMP-5 VALUE ZEROS.
010900     02 FSE-FEEDBACK              PIC S9(04) COMP-5 VALUE ZEROS.
011000 01  PROGRAMA                     PIC X(08)     VALUE SPACES.
011100 01  ARCHIVO                      PIC X(08)     VALUE SPACES.
011200 01  ACCION                       PIC X(10)     VALUE SPACES.
011300 01  LLAVE                        PIC X(32)     VALUE SPACES.
011400******************************************************************
011500*          COPIA DE MONTO DE PAGO YA EXISTENTE, REEMBOLSO        *
011600******************************************************************
011700 01  WKS-MONTO-PAGO             PIC S9(07)V99  VALUE ZEROS.
011800 PROCEDURE DIVISION.
011900 100-SECCION-PRINCIPAL SECTION.
012000     PERFORM 100-ABRIR-VALIDAR-DATASETS
012100     PERFORM 200-LEER-PARAMETRO-ENTRADA
012200     EVALUATE TRUE
012300        WHEN WKS-ACCION-PAGO
012400             PERFORM 300-VALIDAR-ORDEN-PAGO
012500        WHEN WKS-ACCION-REEMBOLSO
012600             PERFORM 400-VALIDAR-REEMBOLSO
012700        WHEN OTHER
012800             DISPLAY "FTPYMT: ACCION DE PARAMETRO NO VALIDA"
012900                     UPON CONSOLE
013000     END-EVALUATE
013100     PERFORM 800-ESTADISTICAS
013200     PERFORM XXX-CIERRA-ARCHIVOS
013300     STOP RUN.
013400 100-SECCION-PRINCIPAL-E.            EXIT.
013500
013600 100-ABRIR-VALIDAR-DATASETS SECTION.
013700     MOVE "FTPYMT  " TO PROGRAMA
013800     OPEN I-O ORDFILE
013900     OPEN I-O PAYFILE
014000     IF (FS-ORDFILE = 97) AND (FS-PAYFILE = 97)
014100        MOVE ZEROS TO FS-ORDFILE
014200        MOVE ZEROS TO FS-PAYFILE
014300     END-IF
014400     IF FS-ORDFILE NOT EQUAL 0
014500        MOVE 'OPEN'    TO ACCION
014600        MOVE SPACES    TO LLAVE
014700        MOVE 'ORDFILE ' TO ARCHIVO
014800        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
014900                              LLAVE, FS-ORDFILE, FSE-ORDFILE
015000        DISPLAY "FTPYMT: ERROR AL ABRIR ORDFILE" UPON CONSOLE
015100        MOVE 91 TO RETURN-CODE
015200        STOP RUN
015300     END-IF
015400     IF FS-PAYFILE NOT EQUAL 0
015500        MOVE 'OPEN'    TO ACCION
015600        MOVE SPACES    TO LLAVE
015700        MOVE 'PAYFILE ' TO ARCHIVO
015800        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
015900                              LLAVE, FS-PAYFILE, FSE-PAYFILE
016000        DISPLAY "FTPYMT: ERROR AL ABRIR PAYFILE" UPON CONSOLE
016100        MOVE 91 TO RETURN-CODE
016200        STOP RUN
016300     END-IF.
016400 100-ABRIR-VALIDAR-DATASETS-E.        EXIT.
016500
016600 200-LEER-PARAMETRO-ENTRADA SECTION.
016700     ACCEPT WKS-PARM-SYSIN FROM SYSIN.
016800 200-LEER-PARAMETRO-ENTRADA-E.        EXIT.
016900
017000******************************************************************
017100*  300-VALIDAR-ORDEN-PAGO : LA ORDEN DEBE EXISTIR Y NO ESTAR YA  *
017200*  PAGADA.                                                       *
017300******************************************************************
017400 300-VALIDAR-ORDEN-PAGO SECTION.
017500     MOVE WKS-PARM-ORDEN-ID TO ORDH-ID
017600     READ ORDFILE
017700        INVALID KEY
017800           DISPLAY "FTPYMT: ORDEN NO EXISTE " ORDH-ID
017900                   UPON CONSOLE
018000           ADD 1 TO WKS-PAGOS-RECHAZADOS
018100           GO TO 300-VALIDAR-ORDEN-PAGO-E
018200     END-READ
018300     IF ORDH-IS-PAID
018400        DISPLAY "FTPYMT: ORDEN " ORDH-ID " YA ESTA PAGADA"
018500                UPON CONSOLE
018600        ADD 1 TO WKS-PAGOS-RECHAZADOS
018700        GO TO 300-VALIDAR-ORDEN-PAGO-E
018800     END-IF
018900     SET WKS-PAGO-ES-VALIDO TO TRUE
019000     COMPUTE WKS-TOTAL-CON-PROPINA =
019100             ORDH-TOTAL + WKS-PARM-TIP
019200     PERFORM 310-CALCULAR-CAMBIO
019300     IF WKS-PAGO-RECHAZADO
019400        ADD 1 TO WKS-PAGOS-RECHAZADOS
019500     ELSE
019600        PERFORM 320-GRABAR-PAGO
019700     END-IF.
019800 300-VALIDAR-ORDEN-PAGO-E.            EXIT.
019900
020000******************************************************************
020100*  310-CALCULAR-CAMBIO : SOLO APLICA A EFECTIVO. RECHAZA EL PAGO *
020200*  SI EL EFECTIVO RECIBIDO ES MENOR AL TOTAL MAS PROPINA (TICKET *
020300*  FT-052). EL CAMBIO SE REDONDEA AL CENTAVO.                    *
020400******************************************************************
020500 310-CALCULAR-CAMBIO SECTION.
020600     MOVE ZEROS TO WKS-CAMBIO-CALCULADO
020700     IF WKS-PARM-METODO = "CASH"
020800        IF WKS-PARM-EFECTIVO < WKS-TOTAL-CON-PROPINA
020900           DISPLAY "FTPYMT: EFECTIVO INSUFICIENTE ORDEN "
021000                   ORDH-ID UPON CONSOLE
021100           SET WKS-PAGO-RECHAZADO TO TRUE
021200           GO TO 310-CALCULAR-CAMBIO-E
021300        END-IF
021400        COMPUTE WKS-CAMBIO-CALCULADO ROUNDED =
021500                WKS-PARM-EFECTIVO - WKS-TOTAL-CON-PROPINA
021600     END-IF.
021700 310-CALCULAR-CAMBIO-E.               EXIT.
021800
021900******************************************************************
022000*  320-GRABAR-PAGO : ESCRIBE EL REGISTRO DE PAGO Y MARCA LA      *
022100*  ORDEN COMO PAGADA.                                            *
022200******************************************************************
022300 320-GRABAR-PAGO SECTION.
022400     PERFORM 330-ASIGNAR-PROX-PAGO-ID
022500     MOVE WKS-PROX-PAGO-ID   TO PYMT-ID
022600     MOVE ORDH-ID            TO PYMT-ORDER-ID
022700     MOVE WKS-PARM-FECHA-PAGO TO PYMT-DATE
022800     MOVE ORDH-TOTAL         TO PYMT-AMOUNT
022900     MOVE WKS-PARM-METODO    TO PYMT-METHOD
023000     MOVE WKS-PARM-TIP       TO PYMT-TIP
023100     MOVE WKS-CAMBIO-CALCULADO TO PYMT-CHANGE
023200     MOVE WKS-PARM-REFERENCIA TO PYMT-REFERENCE
023300     WRITE PYMT-REGISTRO
023400        INVALID KEY
023500           DISPLAY "FTPYMT: ERROR AL GRABAR PAGO" UPON CONSOLE
023600           ADD 1 TO WKS-PAGOS-RECHAZADOS
023700           GO TO 320-GRABAR-PAGO-E
023800     END-WRITE
023900     SET ORDH-IS-PAID TO TRUE
024000     REWRITE ORDH-REGISTRO
024100     ADD 1 TO WKS-PAGOS-GRABADOS.
024200 320-GRABAR-PAGO-E.                   EXIT.
024300
024400 330-ASIGNAR-PROX-PAGO-ID SECTION.
024500     MOVE HIGH-VALUES TO PYMT-ID
024600     START PAYFILE KEY IS <= PYMT-ID
024700        INVALID KEY MOVE ZEROS TO WKS-PROX-PAGO-ID
024800     END-START
024900     IF WKS-PROX-PAGO-ID = ZEROS AND FS-PAYFILE = 0
025000        READ PAYFILE PREVIOUS RECORD
025100           AT END MOVE ZEROS TO WKS-PROX-PAGO-ID
025200           NOT AT END COMPUTE WKS-PROX-PAGO-ID = PYMT-ID + 1
025300        END-READ
025400     END-IF
025500     IF WKS-PROX-PAGO-ID = ZEROS
025600        MOVE 1 TO WKS-PROX-PAGO-ID
025700     END-IF.
025800 330-ASIGNAR-PROX-PAGO-ID-E.          EXIT.
025900
026000******************************************************************
026100*  400-VALIDAR-REEMBOLSO : LA ORDEN DEBE EXISTIR, ESTAR PAGADA Y *
026200*  TENER UN PAGO REGISTRADO.                                     *
026300******************************************************************
026400 400-VALIDAR-REEMBOLSO SECTION.
026500     MOVE WKS-PARM-ORDEN-ID TO ORDH-ID
026600     READ ORDFILE
026700        INVALID KEY
026800           DISPLAY "FTPYMT: ORDEN NO EXISTE " ORDH-ID
026900                   UPON CONSOLE
027000           ADD 1 TO WKS-REEMBOLSOS-RECHAZO
027100           GO TO 400-VALIDAR-REEMBOLSO-E
027200     END-READ
027300     IF NOT ORDH-IS-PAID
027400        DISPLAY "FTPYMT: ORDEN " ORDH-ID " NO ESTA PAGADA"
027500                UPON CONSOLE
027600        ADD 1 TO WKS-REEMBOLSOS-RECHAZO
027700        GO TO 400-VALIDAR-REEMBOLSO-E
027800     END-IF
027900     MOVE ORDH-ID TO PYMT-ORDER-ID
028000     READ PAYFILE KEY IS PYMT-ORDER-ID
028100        INVALID KEY
028200           DISPLAY "FTPYMT: ORDEN " ORDH-ID " SIN PAGO"
028300                   UPON CONSOLE
028400           ADD 1 TO WKS-REEMBOLSOS-RECHAZO
028500           GO TO 400-VALIDAR-REEMBOLSO-E
028600     END-READ
028700     PERFORM 410-APLICAR-REEMBOLSO.
028800 400-VALIDAR-REEMBOLSO-E.             EXIT.
028900
029000******************************************************************
029100*  410-APLICAR-REEMBOLSO : MONTO = SOLICITADO, O SI NO VIENE, EL *
029200*  TOTAL DE LA ORDEN. SE RECHAZA SI EXCEDE EL MONTO DEL PAGO.    *
029300******************************************************************
029400 410-APLICAR-REEMBOLSO SECTION.
029500     MOVE PYMT-AMOUNT TO WKS-MONTO-PAGO
029600     IF WKS-PARM-REEMB-MONTO = ZEROS
029700        MOVE ORDH-TOTAL TO WKS-PARM-REEMB-MONTO
029800     END-IF
029900     IF WKS-PARM-REEMB-MONTO > WKS-MONTO-PAGO
030000        DISPLAY "FTPYMT: REEMBOLSO EXCEDE EL PAGO ORIGINAL "
030100                ORDH-ID UPON CONSOLE
030200        ADD 1 TO WKS-REEMBOLSOS-RECHAZO
030300        GO TO 410-APLICAR-REEMBOLSO-E
030400     END-IF
030500     SET ORDH-ST-REFUNDED TO TRUE
030600     REWRITE ORDH-REGISTRO
030700     ADD 1 TO WKS-REEMBOLSOS-OK.
030800 410-APLICAR-REEMBOLSO-E.             EXIT.
030900
031000 800-ESTADISTICAS SECTION.
031100     DISPLAY "*****************************************"
031200             UPON CONSOLE
031300     DISPLAY "*     FTPYMT -- ESTADISTICAS DE CORRIDA  *"
031400             UPON CONSOLE
031500     DISPLAY "*****************************************"
031600             UPON CONSOLE
031700     DISPLAY " > PAGOS GRABADOS        : " WKS-PAGOS-GRABADOS
031800             UPON CONSOLE
031900     DISPLAY " > PAGOS RECHAZADOS      : " WKS-PAGOS-RECHAZADOS
032000             UPON CONSOLE
032100     DISPLAY " > REEMBOLSOS APLICADOS  : " WKS-REEMBOLSOS-OK
032200             UPON CONSOLE
032300     DISPLAY " > REEMBOLSOS RECHAZADOS : "
032400             WKS-REEMBOLSOS-RECHAZO UPON CONSOLE.
032500 800-ESTADISTICAS-E.                  EXIT.
032600
032700 XXX-CIERRA-ARCHIVOS SECTION.
032800     CLOSE ORDFILE
032900     CLOSE PAYFILE.
033000 XXX-CIERRA-ARCHIVOS-E.               EXIT.
